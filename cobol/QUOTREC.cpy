000100***************************************************************00000100
000200*    COPYBOOK    :  QUOTREC                                    00000200
000300*    DESCRIPTION :  CRM DATA LAKE - QUOTE RECORD LAYOUT         00000300
000400*                   USED BY PROMQUOT, PROMAPPL AND DASHRPT.     00000400
000500*                   SAME LAYOUT ON THE QA AND PROD FILES.       00000500
000600*    AUTHOR      :  M. OKONSKI - CRM DATA LAKE TEAM             00000600
000700*    WRITTEN     :  04/02/91                                    00000700
000800***************************************************************00000800
000900*    CHANGE LOG                                                 00000900
001000*    04/02/91 MPO  DL-104  ORIGINAL LAYOUT                      00001000
001100*    09/22/93 RJT  DL-140  ADDED QUO-RISK-CAT FOR UNDERWRITING   00001100
001200*    02/14/96 MPO  DL-179  ADDED QUO-SOURCE FOR MARKETING RPTS   00001200
001300*    12/03/98 KMS  DL-211  Y2K - EXPIRY STAYS ISO 10-BYTE        00001300
001400***************************************************************00001400
001500    05  QUOT-RECORD.                                            00001500
001600        10  QUO-ID                      PIC X(10).               00001600
001700*           FORMAT QUO-NNNNNN, PRIMARY KEY OF QUOTE FILE         00001700
001800        10  QUO-CUST-ID                 PIC X(10).               00001800
001900*           FOREIGN KEY - CUSTOMER FILE                          00001900
002000        10  QUO-AGT-ID                  PIC X(9).                00002000
002100*           FOREIGN KEY - AGENT FILE                             00002100
002200        10  QUO-PRODUCT-TYPE            PIC X(15).               00002200
002300            88  QUO-PROD-TERM               VALUE 'Term Life'.   00002300
002400            88  QUO-PROD-WHOLE              VALUE 'Whole Life'.  00002400
002500            88  QUO-PROD-UNIVERSAL          VALUE                00002500
002600                'Universal Life'.                                00002600
002700            88  QUO-PROD-VARIABLE           VALUE                00002700
002800                'Variable Life'.                                 00002800
002900            88  QUO-PROD-FINAL              VALUE                00002900
003000                'Final Expense'.                                 00003000
003100        10  QUO-COVERAGE-AMT            PIC 9(7).                00003100
003200*           WHOLE DOLLARS, VALID RANGE 25000-2000000             00003200
003300        10  QUO-PREMIUM-MO              PIC 9(5)V99.             00003300
003400*           RATED MONTHLY PREMIUM - SEE RATECALC                 00003400
003500        10  QUO-TERM-YEARS              PIC 9(2).                00003500
003600*           10/15/20/25/30 - TERM LIFE ONLY, ELSE ZERO           00003600
003700        10  QUO-STATUS                  PIC X(9).                00003700
003800            88  QUO-STAT-DRAFT              VALUE 'Draft    '.   00003800
003900            88  QUO-STAT-SENT               VALUE 'Sent     '.   00003900
004000            88  QUO-STAT-VIEWED             VALUE 'Viewed   '.   00004000
004100            88  QUO-STAT-EXPIRED            VALUE 'Expired  '.   00004100
004200            88  QUO-STAT-CONVERTED          VALUE 'Converted'.   00004200
004300        10  QUO-CREATED-DATE            PIC X(10).               00004300
004400        10  QUO-EXPIRY-DATE             PIC X(10).               00004400
004500        10  QUO-DATES REDEFINES QUO-EXPIRY-DATE.                 00004500
004600            15  FILLER                  PIC X(10).               00004600
004700*           ALTERNATE VIEW RESERVED FOR DATE-EDIT ROUTINES       00004700
004800        10  QUO-RISK-CAT                PIC X(6).                00004800
004900            88  QUO-RISK-LOW                VALUE 'Low   '.      00004900
005000            88  QUO-RISK-MEDIUM             VALUE 'Medium'.      00005000
005100            88  QUO-RISK-HIGH               VALUE 'High  '.      00005100
005200        10  QUO-SOURCE                  PIC X(8).                00005200
005300            88  QUO-SRC-WEB                 VALUE 'Web     '.    00005300
005400            88  QUO-SRC-PHONE               VALUE 'Phone   '.    00005400
005500            88  QUO-SRC-AGENT               VALUE 'Agent   '.    00005500
005600            88  QUO-SRC-REFERRAL            VALUE 'Referral'.    00005600
005700        10  FILLER                      PIC X(07).               00005700
005800*           RESERVED FOR FUTURE QUOTE ATTRIBUTES                 00005800
