000100***************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF THE CRM DATA LAKE PROJECT    00000200
000300* ALL RIGHTS RESERVED                                           00000300
000400***************************************************************00000400
000500* PROGRAM :  PROMCUST                                            00000500
000600*                                                                00000600
000700* AUTHOR  :  MARIE OKONSKI                                       00000700
000800*                                                                00000800
000900* QUALITY VALIDATOR AND PROMOTION ENGINE FOR THE CUSTOMER        00000900
001000* DATASET - FIRST ENTITY IN THE NIGHTLY DEPENDENCY ORDER AND     00001000
001100* A CRITICAL ENTITY (A FAILURE HERE STOPS THE WHOLE RUN).        00001100
001200* READS THE QA CUSTOMER FILE INTO A WORKING TABLE, SORTS IT      00001200
001300* BY CUSTOMER-ID, RUNS THE CUSTOMER CHECK SUITE (REQUIRED        00001300
001400* FIELDS, NULL PERCENTAGE, DUPLICATE ID, E-MAIL FORMAT),         00001400
001500* WRITES THE QUALITY REPORT, AND IF THE DATASET PASSES ITS       00001500
001600* CRITICAL CHECKS, CLEANS AND PROMOTES IT TO THE PROD FILE.      00001600
001700* SETS RETURN-CODE FOR DLBMAIN'S CRITICAL-HALT LOGIC.            00001700
001800***************************************************************00001800
001900 IDENTIFICATION DIVISION.                                       00001900
002000 PROGRAM-ID.    PROMCUST.                                       00002000
002100 AUTHOR.        MARIE OKONSKI.                                  00002100
002200 INSTALLATION.  CRM DATA LAKE PROJECT.                          00002200
002300 DATE-WRITTEN.  03/11/91.                                       00002300
002400 DATE-COMPILED.                                                 00002400
002500 SECURITY.      NON-CONFIDENTIAL.                                00002500
002600***************************************************************00002600
002700* CHANGE LOG                                                     00002700
002800*   03/11/91  MPO  DL-102  ORIGINAL LOAD/VALIDATE/PROMOTE LOGIC   00002800
002900*   09/22/93  RJT  DL-140  ADDED NULL-PERCENTAGE CHECK            00002900
003000*   02/14/96  MPO  DL-179  ADDED E-MAIL FORMAT CHECK              00003000
003100*   12/03/98  KMS  DL-211  Y2K - CONFIRMED CUST-DOB/CUST-CREATED  00003100
003200*                          STAY 10-BYTE ISO, NO WINDOWING NEEDED  00003200
003300*   07/19/01  RJT  DL-238  RE-SEQUENCED VALIDATE-THEN-SORT TO     00003300
003400*                          SORT-THEN-VALIDATE SO DUPLICATE-ID     00003400
003500*                          CHECK CAN SCAN ADJACENT KEYS           00003500
003600***************************************************************00003600
003700 ENVIRONMENT DIVISION.                                          00003700
003800 CONFIGURATION SECTION.                                         00003800
003900 SOURCE-COMPUTER. IBM-370.                                      00003900
004000 OBJECT-COMPUTER. IBM-370.                                      00004000
004100 SPECIAL-NAMES.                                                 00004100
004200     C01 IS TOP-OF-FORM.                                        00004200
004300 INPUT-OUTPUT SECTION.                                          00004300
004400 FILE-CONTROL.                                                  00004400
004500     SELECT CUST-QA-FILE     ASSIGN TO CUSTQA                    00004500
004600         ORGANIZATION IS LINE SEQUENTIAL                         00004600
004700         FILE STATUS IS WS-CUSTQA-STATUS.                        00004700
004800     SELECT CUST-PROD-FILE   ASSIGN TO CUSTPROD                  00004800
004900         ORGANIZATION IS LINE SEQUENTIAL                         00004900
005000         FILE STATUS IS WS-CUSTPRD-STATUS.                       00005000
005100     SELECT QUALITY-RPT-FILE ASSIGN TO QUALRPT                   00005100
005200         ORGANIZATION IS LINE SEQUENTIAL                         00005200
005300         FILE STATUS IS WS-QUALRPT-STATUS.                       00005300
005400***************************************************************00005400
005500 DATA DIVISION.                                                  00005500
005600 FILE SECTION.                                                   00005600
005700 FD  CUST-QA-FILE                                                00005700
005800     RECORDING MODE IS F.                                        00005800
005900 01  CUST-QA-RECORD                  PIC X(250).                 00005900
006000 FD  CUST-PROD-FILE                                              00006000
006100     RECORDING MODE IS F.                                        00006100
006200 01  CUST-PROD-RECORD                PIC X(250).                 00006200
006300 FD  QUALITY-RPT-FILE                                            00006300
006400     RECORDING MODE IS F.                                        00006400
006500 01  QUALITY-RPT-RECORD              PIC X(132).                 00006500
006600***************************************************************00006600
006700 WORKING-STORAGE SECTION.                                        00006700
006800 01  WS-FILE-STATUS-GROUP.                                       00006800
006900     05  WS-CUSTQA-STATUS            PIC X(02) VALUE '00'.       00006900
007000     05  WS-CUSTPRD-STATUS           PIC X(02) VALUE '00'.       00007000
007100     05  WS-QUALRPT-STATUS           PIC X(02) VALUE '00'.       00007100
007200     05  FILLER                      PIC X(06) VALUE SPACES.     00007200
007300 01  WS-FILE-STATUS-X REDEFINES WS-FILE-STATUS-GROUP.            00007300
007400     05  WS-STATUS-FLD               PIC X(02) OCCURS 3 TIMES.   00007400
007500*        DEBUG VIEW - ALL THREE FILE STATUS CODES IN ONE TABLE   00007500
007600 01  WS-SWITCHES.                                                00007600
007700     05  WS-CUSTQA-EOF-SW            PIC X     VALUE 'N'.        00007700
007800         88  WS-CUSTQA-EOF                 VALUE 'Y'.            00007800
007900     05  WS-DATASET-RESULT           PIC X(04) VALUE 'PASS'.     00007900
008000         88  WS-DATASET-PASSED             VALUE 'PASS'.         00008000
008100         88  WS-DATASET-FAILED             VALUE 'FAIL'.         00008100
008200     05  FILLER                      PIC X(08) VALUE SPACES.     00008200
008300 01  WS-COUNTERS.                                                00008300
008400     05  WS-CUST-QA-CNT              PIC S9(7)   COMP VALUE 0.   00008400
008500     05  WS-CUST-PROD-CNT            PIC S9(7)   COMP VALUE 0.   00008500
008600     05  WS-CUST-IX                  PIC S9(7)   COMP VALUE 0.   00008600
008700     05  WS-SRT-PASS                 PIC S9(7)   COMP VALUE 0.   00008700
008800     05  WS-SRT-IDX                  PIC S9(7)   COMP VALUE 0.   00008800
008850     05  FILLER                      PIC X(08) VALUE SPACES.     00008850
008860 01  WS-COUNTERS-X REDEFINES WS-COUNTERS.                        00008860
008870*        DEBUG VIEW - RUN CONTROL COUNTERS AS ONE TABLE SO A     00008870
008880*        TEST DUMP CAN SNAPSHOT THEM IN A SINGLE DISPLAY LOOP    00008880
008890     05  WS-CTR-FLD                  PIC S9(7) COMP OCCURS 5     00008890
008900                                     TIMES.                      00008900
009000 01  WS-CHECK-COUNTERS.                                          00009000
009100     05  CK-REQ-FAIL-CNT             PIC S9(7)   COMP VALUE 0.   00009100
009200     05  CK-NULL-FLD-CNT             PIC S9(7)   COMP VALUE 0.   00009200
009300     05  CK-TOTAL-FLD-CNT            PIC S9(7)   COMP VALUE 0.   00009300
009400     05  CK-NULL-PCT                 PIC S9(3)V99 COMP-3.        00009400
009500     05  CK-DUP-CNT                  PIC S9(7)   COMP VALUE 0.   00009500
009600     05  CK-NONBLANK-CNT             PIC S9(7)   COMP VALUE 0.   00009600
009700     05  CK-DUP-PCT                  PIC S9(3)V99 COMP-3.        00009700
009800     05  CK-EMAIL-BAD-CNT            PIC S9(7)   COMP VALUE 0.   00009800
009900     05  FILLER                      PIC X(08) VALUE SPACES.     00009900
010000***************************************************************00010000
010100* E-MAIL FORMAT SCAN WORK AREA - RULE:  ONE '@', NON-EMPTY       00010100
010200* LOCAL PART OF WORD CHARS/DOTS/HYPHENS, DOMAIN CONTAINS A DOT   00010200
010300* WITH A NON-EMPTY FINAL SEGMENT.                                00010300
010400***************************************************************00010400
010500 01  WS-EMAIL-WORK.                                              00010500
010600     05  EM-WORK-EMAIL               PIC X(40).                 00010600
010700     05  EM-LOCAL                    PIC X(40).                 00010700
010800     05  EM-DOMAIN                   PIC X(40).                 00010800
010900     05  EM-CHAR                     PIC X.                     00010900
011000     05  EM-AT-CNT                   PIC S9(3)   COMP.           00011000
011100     05  EM-DOT-CNT                  PIC S9(3)   COMP.           00011100
011200     05  EM-IDX                      PIC S9(3)   COMP.           00011200
011300     05  EM-LAST-DOT-POS             PIC S9(3)   COMP.           00011300
011400     05  EM-VALID-SW                 PIC X       VALUE 'Y'.      00011400
011500         88  EM-VALID                     VALUE 'Y'.             00011500
011600         88  EM-INVALID                   VALUE 'N'.             00011600
011700     05  FILLER                      PIC X(08) VALUE SPACES.     00011700
011800 01  WS-EMAIL-WORK-X REDEFINES WS-EMAIL-WORK.                    00011800
011900     05  EM-SCAN-FLD                 PIC X(20) OCCURS 8 TIMES.   00011900
012000*        DEBUG SCAN-BUFFER VIEW OF THE E-MAIL WORK AREA          00012000
012050***************************************************************00012050
012060* LEFT-JUSTIFY WORK AREA - USED BY 600-CLEAN-RTN TO SQUEEZE      00012060
012070* LEADING BLANKS OUT OF A STRING FIELD BEFORE PROMOTION.  THIS   00012070
012080* SHOP'S COMPILER HAS NO TRIM FUNCTION SO THE SCAN IS DONE BY    00012080
012090* HAND, ONE BYTE AT A TIME.                                      00012090
012095***************************************************************00012095
012096 01  WS-CLEAN-WORK.                                              00012096
012097     05  CLN-FLD                     PIC X(40).                 00012097
012098     05  CLN-RESULT                  PIC X(40).                 00012098
012099     05  CLN-IDX                     PIC S9(3)   COMP.           00012099
012100     05  CLN-FIRST-POS               PIC S9(3)   COMP.           00012100
012101     05  CLN-FOUND-SW                PIC X       VALUE 'N'.      00012101
012102         88  CLN-FOUND                    VALUE 'Y'.             00012102
012103     05  FILLER                      PIC X(08) VALUE SPACES.     00012103
012104***************************************************************00012104
012200 01  QL-REPORT-LINE.                                             00012200
012300     COPY QUALREC.                                               00012300
012400***************************************************************00012400
012500* CUSTOMER WORKING TABLE - QA RECORDS LOADED, SORTED BY          00012500
012600* CUST-ID, VALIDATED, CLEANED AND WRITTEN OUT IN PLACE.          00012600
012700***************************************************************00012700
012800 01  CUST-TABLE.                                                 00012800
012900     05  CUST-TBL-ENTRY OCCURS 2000 TIMES                        00012900
013000                        INDEXED BY CUST-IX1 CUST-IX2.             00013000
013100         COPY CUSTREC                                             00013100
013150             REPLACING ==05  CUST-RECORD== BY ==07  CUST-RECORD==.00013150
013200 01  CUST-SWAP-HOLD.                                              00013200
013300     COPY CUSTREC REPLACING ==CUST-== BY ==SWP-==.                00013300
013400***************************************************************00013400
013500 PROCEDURE DIVISION.                                              00013500
013600***************************************************************00013600
013700 000-MAIN-RTN.                                                    00013700
013800     PERFORM 100-INIT-RTN         THRU 100-EXIT.                  00013800
013900     PERFORM 200-LOAD-RTN         THRU 200-EXIT.                  00013900
014000     PERFORM 250-SORT-RTN         THRU 250-EXIT.                  00014000
014100     PERFORM 400-VALIDATE-RTN     THRU 400-EXIT.                  00014100
014200     PERFORM 500-REPORT-RTN       THRU 500-EXIT.                  00014200
014300     IF WS-DATASET-PASSED                                         00014300
014400         PERFORM 600-CLEAN-RTN    THRU 600-EXIT                   00014400
014500         PERFORM 700-WRITE-PROD-RTN THRU 700-EXIT                 00014500
014600         MOVE 0 TO RETURN-CODE                                    00014600
014700     ELSE                                                         00014700
014800         MOVE 8 TO RETURN-CODE                                    00014800
014900     END-IF.                                                      00014900
015000     PERFORM 900-TERM-RTN         THRU 900-EXIT.                  00015000
015100     GOBACK.                                                      00015100
015200***************************************************************00015200
015300 100-INIT-RTN.                                                    00015300
015400     OPEN INPUT  CUST-QA-FILE.                                    00015400
015500     OPEN EXTEND QUALITY-RPT-FILE.                                00015500
015600     IF WS-QUALRPT-STATUS = '35' OR '05'                          00015600
015700         CLOSE QUALITY-RPT-FILE                                   00015700
015800         OPEN OUTPUT QUALITY-RPT-FILE                             00015800
015900     END-IF.                                                      00015900
016000 100-EXIT.                                                        00016000
016100     EXIT.                                                        00016100
016200***************************************************************00016200
016300* 200-LOAD-RTN - READ THE QA CUSTOMER FILE INTO CUST-TABLE.       00016300
016400***************************************************************00016400
016500 200-LOAD-RTN.                                                    00016500
016600     MOVE 0 TO WS-CUST-QA-CNT.                                    00016600
016700     PERFORM 210-READ-QA-RTN THRU 210-EXIT                        00016700
016800         UNTIL WS-CUSTQA-EOF.                                     00016800
016900 200-EXIT.                                                        00016900
017000     EXIT.                                                        00017000
017100 210-READ-QA-RTN.                                                 00017100
017200     READ CUST-QA-FILE                                            00017200
017300         AT END                                                   00017300
017400             SET WS-CUSTQA-EOF TO TRUE                            00017400
017500             GO TO 210-EXIT                                       00017500
017600     END-READ.                                                    00017600
017700     IF WS-CUST-QA-CNT >= 2000                                    00017700
017800         DISPLAY 'PROMCUST - TABLE FULL - QA RECORD DISCARDED'    00017800
017900         GO TO 210-EXIT                                           00017900
018000     END-IF.                                                      00018000
018100     ADD 1 TO WS-CUST-QA-CNT.                                     00018100
018200     SET CUST-IX1 TO WS-CUST-QA-CNT.                              00018200
018300     MOVE CUST-QA-RECORD TO CUST-RECORD(CUST-IX1).                00018300
018400 210-EXIT.                                                        00018400
018500     EXIT.                                                        00018500
018600***************************************************************00018600
018700* 250-SORT-RTN - ASCENDING BUBBLE SORT ON CUST-ID SO THE          00018700
018800* DUPLICATE-ID CHECK CAN SCAN ADJACENT KEYS AND SO THE PROD       00018800
018900* FILE IS WRITTEN IN KEY SEQUENCE WITHOUT A SECOND PASS.          00018900
019000***************************************************************00019000
019100 250-SORT-RTN.                                                    00019100
019200     IF WS-CUST-QA-CNT < 2                                        00019200
019300         GO TO 250-EXIT                                           00019300
019400     END-IF.                                                      00019400
019500     MOVE 1 TO WS-SRT-PASS.                                       00019500
019600 250-OUTER-LOOP.                                                  00019600
019700     IF WS-SRT-PASS > WS-CUST-QA-CNT - 1                          00019700
019800         GO TO 250-EXIT                                           00019800
019900     END-IF.                                                      00019900
020000     MOVE 1 TO WS-SRT-IDX.                                        00020000
020100 250-INNER-LOOP.                                                  00020100
020200     IF WS-SRT-IDX > WS-CUST-QA-CNT - WS-SRT-PASS                 00020200
020300         GO TO 250-INNER-DONE                                     00020300
020400     END-IF.                                                      00020400
020500     SET CUST-IX1 TO WS-SRT-IDX.                                  00020500
020600     SET CUST-IX2 TO WS-SRT-IDX.                                  00020600
020700     SET CUST-IX2 UP BY 1.                                        00020700
020800     IF CUST-ID(CUST-IX1) > CUST-ID(CUST-IX2)                     00020800
020900         PERFORM 260-SWAP-RTN THRU 260-EXIT                       00020900
021000     END-IF.                                                      00021000
021100     ADD 1 TO WS-SRT-IDX.                                         00021100
021200     GO TO 250-INNER-LOOP.                                        00021200
021300 250-INNER-DONE.                                                  00021300
021400     ADD 1 TO WS-SRT-PASS.                                        00021400
021500     GO TO 250-OUTER-LOOP.                                        00021500
021600 250-EXIT.                                                        00021600
021700     EXIT.                                                        00021700
021800 260-SWAP-RTN.                                                    00021800
021900     MOVE CUST-RECORD(CUST-IX1) TO SWP-RECORD.                    00021900
022000     MOVE CUST-RECORD(CUST-IX2) TO CUST-RECORD(CUST-IX1).         00022000
022100     MOVE SWP-RECORD            TO CUST-RECORD(CUST-IX2).         00022100
022200 260-EXIT.                                                        00022200
022300     EXIT.                                                        00022300
022400***************************************************************00022400
022500* 400-VALIDATE-RTN - CUSTOMER CHECK SUITE.                        00022500
022600***************************************************************00022600
022700 400-VALIDATE-RTN.                                                00022700
022800     SET WS-DATASET-PASSED TO TRUE.                               00022800
022900     PERFORM 410-CHK-REQUIRED-RTN THRU 410-EXIT.                  00022900
023000     PERFORM 420-CHK-NULL-PCT-RTN THRU 420-EXIT.                  00023000
023100     PERFORM 430-CHK-DUPS-RTN     THRU 430-EXIT.                  00023100
023200     PERFORM 480-CHK-EMAIL-RTN    THRU 480-EXIT.                  00023200
023300     IF CK-REQ-FAIL-CNT > 0                                       00023300
023400         SET WS-DATASET-FAILED TO TRUE                            00023400
023500     END-IF.                                                      00023500
023600     IF CK-DUP-CNT > 0                                            00023600
023700        AND CK-NONBLANK-CNT > 0                                   00023700
023800         COMPUTE CK-DUP-PCT = (CK-DUP-CNT / CK-NONBLANK-CNT) *100 00023800
023900         IF CK-DUP-PCT > 1.0                                      00023900
024000             SET WS-DATASET-FAILED TO TRUE                        00024000
024100         END-IF                                                   00024100
024200     END-IF.                                                      00024200
024300 400-EXIT.                                                        00024300
024400     EXIT.                                                        00024400
024500***************************************************************00024500
024600* 410-CHK-REQUIRED-RTN (CRITICAL) - CUSTOMER-ID, EMAIL,           00024600
024700* FIRST-NAME, LAST-NAME MUST BE PRESENT ON EVERY RECORD.          00024700
024800***************************************************************00024800
024900 410-CHK-REQUIRED-RTN.                                            00024900
025000     MOVE 0 TO CK-REQ-FAIL-CNT.                                   00025000
025100     IF WS-CUST-QA-CNT = 0                                        00025100
025200         GO TO 410-EXIT                                           00025200
025300     END-IF.                                                      00025300
025400     PERFORM 411-CHK-REQ-ONE-RTN THRU 411-EXIT                    00025400
025500         VARYING CUST-IX1 FROM 1 BY 1                             00025500
025600         UNTIL CUST-IX1 > WS-CUST-QA-CNT.                         00025600
025700 410-EXIT.                                                        00025700
025800     EXIT.                                                        00025800
025900 411-CHK-REQ-ONE-RTN.                                             00025900
026000     IF CUST-ID(CUST-IX1) = SPACES                                00026000
026100        OR CUST-EMAIL(CUST-IX1) = SPACES                          00026100
026200        OR CUST-FIRST-NAME(CUST-IX1) = SPACES                     00026200
026300        OR CUST-LAST-NAME(CUST-IX1) = SPACES                      00026300
026400         ADD 1 TO CK-REQ-FAIL-CNT                                 00026400
026500     END-IF.                                                      00026500
026600 411-EXIT.                                                        00026600
026700     EXIT.                                                        00026700
026800***************************************************************00026800
026900* 420-CHK-NULL-PCT-RTN (WARNING) - PERCENT OF NULL/EMPTY VALUES  00026900
027000* OVER ALL SEVENTEEN NAMED CUSTOMER FIELDS, PASS IF <= 5.0 PCT.  00027000
027100***************************************************************00027100
027200 420-CHK-NULL-PCT-RTN.                                            00027200
027300     MOVE 0 TO CK-NULL-FLD-CNT.                                   00027300
027400     COMPUTE CK-TOTAL-FLD-CNT = WS-CUST-QA-CNT * 17.              00027400
027500     IF WS-CUST-QA-CNT = 0                                        00027500
027600         MOVE 0 TO CK-NULL-PCT                                    00027600
027700         GO TO 420-EXIT                                           00027700
027800     END-IF.                                                      00027800
027900     PERFORM 421-CHK-NULL-ONE-RTN THRU 421-EXIT                   00027900
028000         VARYING CUST-IX1 FROM 1 BY 1                             00028000
028100         UNTIL CUST-IX1 > WS-CUST-QA-CNT.                         00028100
028200     COMPUTE CK-NULL-PCT ROUNDED =                                00028200
028300         (CK-NULL-FLD-CNT / CK-TOTAL-FLD-CNT) * 100.              00028300
028400 420-EXIT.                                                        00028400
028500     EXIT.                                                        00028500
028600 421-CHK-NULL-ONE-RTN.                                            00028600
028700     IF CUST-ID(CUST-IX1)          = SPACES                       028700
028750         ADD 1 TO CK-NULL-FLD-CNT END-IF.                         028750
028900     IF CUST-FIRST-NAME(CUST-IX1)  = SPACES                       028900
028950         ADD 1 TO CK-NULL-FLD-CNT END-IF.                         028950
029100     IF CUST-LAST-NAME(CUST-IX1)   = SPACES                       029100
029150         ADD 1 TO CK-NULL-FLD-CNT END-IF.                         029150
029300     IF CUST-EMAIL(CUST-IX1)       = SPACES                       029300
029350         ADD 1 TO CK-NULL-FLD-CNT END-IF.                         029350
029500     IF CUST-PHONE(CUST-IX1)       = SPACES                       029500
029550         ADD 1 TO CK-NULL-FLD-CNT END-IF.                         029550
029700     IF CUST-DOB(CUST-IX1)         = SPACES                       029700
029750         ADD 1 TO CK-NULL-FLD-CNT END-IF.                         029750
029900     IF CUST-AGE(CUST-IX1) NOT NUMERIC                            029900
029950         ADD 1 TO CK-NULL-FLD-CNT END-IF.                         029950
030100     IF CUST-GENDER(CUST-IX1)      = SPACES                       030100
030150         ADD 1 TO CK-NULL-FLD-CNT END-IF.                         030150
030300     IF CUST-ADDR(CUST-IX1)        = SPACES                       030300
030350         ADD 1 TO CK-NULL-FLD-CNT END-IF.                         030350
030500     IF CUST-CITY(CUST-IX1)        = SPACES                       030500
030550         ADD 1 TO CK-NULL-FLD-CNT END-IF.                         030550
030700     IF CUST-STATE(CUST-IX1)       = SPACES                       030700
030750         ADD 1 TO CK-NULL-FLD-CNT END-IF.                         030750
030900     IF CUST-ZIP(CUST-IX1)         = SPACES                       030900
030950         ADD 1 TO CK-NULL-FLD-CNT END-IF.                         030950
031100     IF CUST-SMOKER-FLAG(CUST-IX1) = SPACES                       031100
031150         ADD 1 TO CK-NULL-FLD-CNT END-IF.                         031150
031300     IF CUST-ANN-INCOME(CUST-IX1) NOT NUMERIC                     031300
031350         ADD 1 TO CK-NULL-FLD-CNT END-IF.                         031350
031500     IF CUST-EMP-STATUS(CUST-IX1)  = SPACES                       031500
031550         ADD 1 TO CK-NULL-FLD-CNT END-IF.                         031550
031700     IF CUST-OCCUPATION(CUST-IX1)  = SPACES                       031700
031750         ADD 1 TO CK-NULL-FLD-CNT END-IF.                         031750
031900     IF CUST-CREATED-DATE(CUST-IX1) = SPACES                      031900
031950         ADD 1 TO CK-NULL-FLD-CNT END-IF.                         031950
032100 421-EXIT.                                                        00032100
032200     EXIT.                                                        00032200
032300***************************************************************00032300
032400* 430-CHK-DUPS-RTN (CRITICAL) - DUPLICATE CUST-ID AMONG           00032400
032500* NON-BLANK KEYS.  TABLE IS ALREADY SORTED SO DUPLICATES ARE      00032500
032600* ADJACENT.                                                       00032600
032700***************************************************************00032700
032800 430-CHK-DUPS-RTN.                                                00032800
032900     MOVE 0 TO CK-DUP-CNT.                                        00032900
033000     MOVE 0 TO CK-NONBLANK-CNT.                                   00033000
033100     IF WS-CUST-QA-CNT = 0                                        00033100
033200         GO TO 430-EXIT                                           00033200
033300     END-IF.                                                      00033300
033400     PERFORM 431-CHK-DUP-ONE-RTN THRU 431-EXIT                    00033400
033500         VARYING CUST-IX1 FROM 1 BY 1                             00033500
033600         UNTIL CUST-IX1 > WS-CUST-QA-CNT.                         00033600
033700 430-EXIT.                                                        00033700
033800     EXIT.                                                        00033800
033900 431-CHK-DUP-ONE-RTN.                                             00033900
034000     IF CUST-ID(CUST-IX1) = SPACES                                00034000
034100         GO TO 431-EXIT                                           00034100
034200     END-IF.                                                      00034200
034300     ADD 1 TO CK-NONBLANK-CNT.                                    00034300
034400     IF CUST-IX1 > 1                                              00034400
034500         SET CUST-IX2 TO CUST-IX1                                 00034500
034600         SET CUST-IX2 DOWN BY 1                                   00034600
034700         IF CUST-ID(CUST-IX1) = CUST-ID(CUST-IX2)                 00034700
034800             ADD 1 TO CK-DUP-CNT                                  00034800
034900         END-IF                                                   00034900
035000     END-IF.                                                      00035000
035100 431-EXIT.                                                        00035100
035200     EXIT.                                                        00035200
035300***************************************************************00035300
035400* 480-CHK-EMAIL-RTN (WARNING) - E-MAIL FORMAT PER RECORD.         00035400
035500***************************************************************00035500
035600 480-CHK-EMAIL-RTN.                                               00035600
035700     MOVE 0 TO CK-EMAIL-BAD-CNT.                                  00035700
035800     IF WS-CUST-QA-CNT = 0                                        00035800
035900         GO TO 480-EXIT                                           00035900
036000     END-IF.                                                      00036000
036100     PERFORM 481-CHK-EMAIL-ONE-RTN THRU 481-EXIT                  00036100
036200         VARYING CUST-IX1 FROM 1 BY 1                             00036200
036300         UNTIL CUST-IX1 > WS-CUST-QA-CNT.                         00036300
036400 480-EXIT.                                                        00036400
036500     EXIT.                                                        00036500
036600 481-CHK-EMAIL-ONE-RTN.                                           00036600
036700     IF CUST-EMAIL(CUST-IX1) = SPACES                             00036700
036800         GO TO 481-EXIT                                           00036800
036900     END-IF.                                                      00036900
037000     MOVE CUST-EMAIL(CUST-IX1) TO EM-WORK-EMAIL.                  00037000
037100     PERFORM 485-VALIDATE-EMAIL-RTN THRU 485-EXIT.                00037100
037200     IF EM-INVALID                                                00037200
037300         ADD 1 TO CK-EMAIL-BAD-CNT                                00037300
037400     END-IF.                                                      00037400
037500 481-EXIT.                                                        00037500
037600     EXIT.                                                        00037600
037700***************************************************************00037700
037800* 485-VALIDATE-EMAIL-RTN - EXACTLY ONE '@', NON-EMPTY LOCAL       00037800
037900* PART OF WORD CHARS/DOTS/HYPHENS, DOMAIN CONTAINS A DOT WITH     00037900
038000* A NON-EMPTY FINAL SEGMENT.                                      00038000
038100***************************************************************00038100
038200 485-VALIDATE-EMAIL-RTN.                                          00038200
038300     SET EM-VALID TO TRUE.                                        00038300
038400     MOVE SPACES TO EM-LOCAL EM-DOMAIN.                           00038400
038500     MOVE 0 TO EM-AT-CNT.                                         00038500
038600     INSPECT EM-WORK-EMAIL TALLYING EM-AT-CNT FOR ALL '@'.        00038600
038700     IF EM-AT-CNT NOT = 1                                         00038700
038800         SET EM-INVALID TO TRUE                                   00038800
038900         GO TO 485-EXIT                                           00038900
039000     END-IF.                                                      00039000
039100     UNSTRING EM-WORK-EMAIL DELIMITED BY '@'                      00039100
039200         INTO EM-LOCAL EM-DOMAIN.                                 00039200
039300     IF EM-LOCAL = SPACES OR EM-DOMAIN = SPACES                   00039300
039400         SET EM-INVALID TO TRUE                                   00039400
039500         GO TO 485-EXIT                                           00039500
039600     END-IF.                                                      00039600
039700     PERFORM 486-CHK-LOCAL-CHAR-RTN THRU 486-EXIT                 00039700
039800         VARYING EM-IDX FROM 1 BY 1 UNTIL EM-IDX > 40.            00039800
039900     IF EM-INVALID                                                00039900
040000         GO TO 485-EXIT                                           00040000
040100     END-IF.                                                      00040100
040200     MOVE 0 TO EM-DOT-CNT.                                        00040200
040300     INSPECT EM-DOMAIN TALLYING EM-DOT-CNT FOR ALL '.'.           00040300
040400     IF EM-DOT-CNT = 0                                            00040400
040500         SET EM-INVALID TO TRUE                                   00040500
040600         GO TO 485-EXIT                                           00040600
040700     END-IF.                                                      00040700
040800     MOVE 0 TO EM-LAST-DOT-POS.                                   00040800
040900     PERFORM 487-SCAN-DOT-RTN THRU 487-EXIT                       00040900
041000         VARYING EM-IDX FROM 1 BY 1 UNTIL EM-IDX > 40.            00041000
041100     IF EM-LAST-DOT-POS = 40                                      00041100
041200         SET EM-INVALID TO TRUE                                   00041200
041300         GO TO 485-EXIT                                           00041300
041400     END-IF.                                                      00041400
041500     IF EM-DOMAIN(EM-LAST-DOT-POS + 1:1) = SPACE                  00041500
041600         SET EM-INVALID TO TRUE                                   00041600
041700     END-IF.                                                      00041700
041800 485-EXIT.                                                        00041800
041900     EXIT.                                                        00041900
042000 486-CHK-LOCAL-CHAR-RTN.                                          00042000
042100     MOVE EM-LOCAL(EM-IDX:1) TO EM-CHAR.                          00042100
042200     IF EM-CHAR = SPACE                                           00042200
042300         GO TO 486-EXIT                                           00042300
042400     END-IF.                                                      00042400
042500     IF EM-CHAR IS NOT ALPHABETIC AND EM-CHAR IS NOT NUMERIC      00042500
042600        AND EM-CHAR NOT = '.' AND EM-CHAR NOT = '-'               00042600
042700        AND EM-CHAR NOT = '_'                                     00042700
042800         SET EM-INVALID TO TRUE                                   00042800
042900     END-IF.                                                      00042900
043000 486-EXIT.                                                        00043000
043100     EXIT.                                                        00043100
043200 487-SCAN-DOT-RTN.                                                00043200
043300     IF EM-DOMAIN(EM-IDX:1) = '.'                                 00043300
043400         MOVE EM-IDX TO EM-LAST-DOT-POS                           00043400
043500     END-IF.                                                      00043500
043600 487-EXIT.                                                        00043600
043700     EXIT.                                                        00043700
043800***************************************************************00043800
043900* 500-REPORT-RTN - WRITE THE QUALITY-REPORT BLOCK FOR CUSTOMERS. 00043900
044000***************************************************************00044000
044100 500-REPORT-RTN.                                                  00044100
044200     MOVE SPACES TO QUALITY-RPT-RECORD.                           00044200
044300     MOVE SPACES TO QL-HEADING-LINE.                              00044300
044400     MOVE 'CUSTOMERS   ' TO QL-HDR-DATASET.                       00044400
044500     MOVE WS-CUST-QA-CNT TO QL-HDR-RECCNT.                        00044500
044600     MOVE QL-HEADING-LINE TO QUALITY-RPT-RECORD.                  00044600
044700     WRITE QUALITY-RPT-RECORD.                                    00044700
044800     PERFORM 510-WRITE-DETAIL-RTN THRU 510-EXIT.                  00044800
044900     MOVE SPACES TO QUALITY-RPT-RECORD.                           00044900
045000     MOVE SPACES TO QL-RESULT-LINE.                               00045000
045100     MOVE WS-DATASET-RESULT TO QL-RES-PASS-FAIL.                  00045100
045200     MOVE QL-RESULT-LINE TO QUALITY-RPT-RECORD.                   00045200
045300     WRITE QUALITY-RPT-RECORD.                                    00045300
045400 500-EXIT.                                                        00045400
045500     EXIT.                                                        00045500
045600 510-WRITE-DETAIL-RTN.                                            00045600
045700     MOVE SPACES TO QUALITY-RPT-RECORD.                           00045700
045800     MOVE SPACES TO QL-DETAIL-LINE.                               00045800
045900     MOVE 'REQUIRED FIELDS PRESENT'      TO QL-DET-CHECK-NAME.    00045900
046000     MOVE 'CRIT'                         TO QL-DET-CRIT-TAG.      00046000
046100     MOVE CK-REQ-FAIL-CNT                TO QL-DET-VALUE.         00046100
046200     IF CK-REQ-FAIL-CNT = 0                                       00046200
046300         MOVE 'PASS' TO QL-DET-PASS-FAIL                          00046300
046400     ELSE                                                         00046400
046500         MOVE 'FAIL' TO QL-DET-PASS-FAIL                          00046500
046600     END-IF.                                                      00046600
046700     MOVE QL-DETAIL-LINE TO QUALITY-RPT-RECORD.                   00046700
046800     WRITE QUALITY-RPT-RECORD.                                    00046800
046900     MOVE SPACES TO QUALITY-RPT-RECORD.                           00046900
047000     MOVE SPACES TO QL-DETAIL-LINE.                               00047000
047100     MOVE 'NULL PERCENTAGE'             TO QL-DET-CHECK-NAME.     00047100
047200     MOVE 'WARN'                        TO QL-DET-CRIT-TAG.       00047200
047300     MOVE CK-NULL-PCT                   TO QL-DET-VALUE.          00047300
047400     IF CK-NULL-PCT NOT > 5.0                                     00047400
047500         MOVE 'PASS' TO QL-DET-PASS-FAIL                          00047500
047600     ELSE                                                         00047600
047700         MOVE 'FAIL' TO QL-DET-PASS-FAIL                          00047700
047800     END-IF.                                                      00047800
047900     MOVE QL-DETAIL-LINE TO QUALITY-RPT-RECORD.                   00047900
048000     WRITE QUALITY-RPT-RECORD.                                    00048000
048100     MOVE SPACES TO QUALITY-RPT-RECORD.                           00048100
048200     MOVE SPACES TO QL-DETAIL-LINE.                               00048200
048300     MOVE 'DUPLICATE CUSTOMER-ID'        TO QL-DET-CHECK-NAME.    00048300
048400     MOVE 'CRIT'                         TO QL-DET-CRIT-TAG.      00048400
048500     MOVE CK-DUP-CNT                     TO QL-DET-VALUE.         00048500
048600     IF CK-DUP-PCT NOT > 1.0                                      00048600
048700         MOVE 'PASS' TO QL-DET-PASS-FAIL                          00048700
048800     ELSE                                                         00048800
048900         MOVE 'FAIL' TO QL-DET-PASS-FAIL                          00048900
049000     END-IF.                                                      00049000
049100     MOVE QL-DETAIL-LINE TO QUALITY-RPT-RECORD.                   00049100
049200     WRITE QUALITY-RPT-RECORD.                                    00049200
049300     MOVE SPACES TO QUALITY-RPT-RECORD.                           00049300
049400     MOVE SPACES TO QL-DETAIL-LINE.                               00049400
049500     MOVE 'E-MAIL FORMAT'                TO QL-DET-CHECK-NAME.    00049500
049600     MOVE 'WARN'                         TO QL-DET-CRIT-TAG.      00049600
049700     MOVE CK-EMAIL-BAD-CNT               TO QL-DET-VALUE.         00049700
049800     IF CK-EMAIL-BAD-CNT = 0                                      00049800
049900         MOVE 'PASS' TO QL-DET-PASS-FAIL                          00049900
050000     ELSE                                                         00050000
050100         MOVE 'FAIL' TO QL-DET-PASS-FAIL                          00050100
050200     END-IF.                                                      00050200
050300     MOVE QL-DETAIL-LINE TO QUALITY-RPT-RECORD.                   00050300
050400     WRITE QUALITY-RPT-RECORD.                                    00050400
050500 510-EXIT.                                                        00050500
050600     EXIT.                                                        00050600
050700***************************************************************00050700
050800* 600-CLEAN-RTN - TRIM LEADING/TRAILING BLANKS FROM STRING        00050800
050900* FIELDS.  ON A FIXED-WIDTH FIELD THIS SHOP LEFT-JUSTIFIES AND    00050900
051000* RE-PADS WITH SPACES RATHER THAN SHRINKING THE FIELD.            00051000
051100***************************************************************00051100
051200 600-CLEAN-RTN.                                                   00051200
051300     IF WS-CUST-QA-CNT = 0                                        00051300
051400         GO TO 600-EXIT                                           00051400
051500     END-IF.                                                      00051500
051600     PERFORM 610-CLEAN-ONE-RTN THRU 610-EXIT                      00051600
051700         VARYING CUST-IX1 FROM 1 BY 1                             00051700
051800         UNTIL CUST-IX1 > WS-CUST-QA-CNT.                         00051800
051900 600-EXIT.                                                        00051900
052000     EXIT.                                                        00052000
052100 610-CLEAN-ONE-RTN.                                               00052100
052110     MOVE SPACES TO CLN-FLD.                                      00052110
052120     MOVE CUST-FIRST-NAME(CUST-IX1) TO CLN-FLD.                   00052120
052130     PERFORM 620-LEFT-JUST-RTN THRU 620-EXIT.                     00052130
052140     MOVE CLN-RESULT TO CUST-FIRST-NAME(CUST-IX1).                00052140
052150     MOVE SPACES TO CLN-FLD.                                      00052150
052160     MOVE CUST-LAST-NAME(CUST-IX1) TO CLN-FLD.                    00052160
052170     PERFORM 620-LEFT-JUST-RTN THRU 620-EXIT.                     00052170
052180     MOVE CLN-RESULT TO CUST-LAST-NAME(CUST-IX1).                 00052180
052190     MOVE SPACES TO CLN-FLD.                                      00052190
052200     MOVE CUST-EMAIL(CUST-IX1) TO CLN-FLD.                        00052200
052210     PERFORM 620-LEFT-JUST-RTN THRU 620-EXIT.                     00052210
052220     MOVE CLN-RESULT TO CUST-EMAIL(CUST-IX1).                     00052220
052230     MOVE SPACES TO CLN-FLD.                                      00052230
052240     MOVE CUST-ADDR(CUST-IX1) TO CLN-FLD.                         00052240
052250     PERFORM 620-LEFT-JUST-RTN THRU 620-EXIT.                     00052250
052260     MOVE CLN-RESULT TO CUST-ADDR(CUST-IX1).                      00052260
052270     MOVE SPACES TO CLN-FLD.                                      00052270
052280     MOVE CUST-CITY(CUST-IX1) TO CLN-FLD.                         00052280
052290     PERFORM 620-LEFT-JUST-RTN THRU 620-EXIT.                     00052290
052300     MOVE CLN-RESULT TO CUST-CITY(CUST-IX1).                      00052300
052310     MOVE SPACES TO CLN-FLD.                                      00052310
052320     MOVE CUST-OCCUPATION(CUST-IX1) TO CLN-FLD.                   00052320
052330     PERFORM 620-LEFT-JUST-RTN THRU 620-EXIT.                     00052330
052340     MOVE CLN-RESULT TO CUST-OCCUPATION(CUST-IX1).                00052340
052350 610-EXIT.                                                        00052350
052360     EXIT.                                                        00052360
052370***************************************************************00052370
052380* 620-LEFT-JUST-RTN - SCAN CLN-FLD FOR THE FIRST NON-BLANK        00052380
052390* BYTE AND SLIDE THE REMAINDER LEFT INTO CLN-RESULT.  A FIELD     00052390
052400* THAT IS ALL BLANKS COMES BACK ALL BLANKS.  NO INTRINSIC TRIM    00052400
052410* FUNCTION ON THIS SHOP'S COMPILER SO THE SCAN IS DONE BY HAND.   00052410
052420***************************************************************00052420
052430 620-LEFT-JUST-RTN.                                               00052430
052440     MOVE SPACES TO CLN-RESULT.                                   00052440
052450     MOVE 0 TO CLN-FIRST-POS.                                     00052450
052460     MOVE 'N' TO CLN-FOUND-SW.                                    00052460
052470     PERFORM 621-FIND-FIRST-RTN THRU 621-EXIT                     00052470
052480         VARYING CLN-IDX FROM 1 BY 1                              00052480
052490         UNTIL CLN-IDX > 40 OR CLN-FOUND.                         00052490
052500     IF CLN-FOUND                                                 00052500
052510         MOVE CLN-FLD(CLN-FIRST-POS:) TO CLN-RESULT               00052510
052520     END-IF.                                                      00052520
052530 620-EXIT.                                                        00052530
052540     EXIT.                                                        00052540
052550 621-FIND-FIRST-RTN.                                              00052550
052560     IF CLN-FLD(CLN-IDX:1) NOT = SPACE                            00052560
052570         MOVE CLN-IDX TO CLN-FIRST-POS                            00052570
052580         MOVE 'Y' TO CLN-FOUND-SW                                 00052580
052590     END-IF.                                                      00052590
052600 621-EXIT.                                                        00052600
052610     EXIT.                                                        00052610
053600***************************************************************00053600
053700* 700-WRITE-PROD-RTN - WRITE THE PROMOTED CUSTOMER PROD FILE.     00053700
053800***************************************************************00053800
053900 700-WRITE-PROD-RTN.                                              00053900
054000     OPEN OUTPUT CUST-PROD-FILE.                                  00054000
054100     MOVE 0 TO WS-CUST-PROD-CNT.                                  00054100
054200     IF WS-CUST-QA-CNT = 0                                        00054200
054300         GO TO 700-EXIT                                           00054300
054400     END-IF.                                                      00054400
054500     PERFORM 710-WRITE-ONE-RTN THRU 710-EXIT                      00054500
054600         VARYING CUST-IX1 FROM 1 BY 1                             00054600
054700         UNTIL CUST-IX1 > WS-CUST-QA-CNT.                         00054700
054800 700-EXIT.                                                        00054800
054900     CLOSE CUST-PROD-FILE.                                        00054900
055000     EXIT.                                                        00055000
055100 710-WRITE-ONE-RTN.                                               00055100
055200     MOVE CUST-RECORD(CUST-IX1) TO CUST-PROD-RECORD.              00055200
055300     WRITE CUST-PROD-RECORD.                                      00055300
055400     ADD 1 TO WS-CUST-PROD-CNT.                                   00055400
055500 710-EXIT.                                                        00055500
055600     EXIT.                                                        00055600
055700***************************************************************00055700
055800* 900-TERM-RTN - CLOSE FILES, WRITE THE PROMOTION SUMMARY LINE.   00055800
055900***************************************************************00055900
056000 900-TERM-RTN.                                                    00056000
056100     CLOSE CUST-QA-FILE.                                          00056100
056200     MOVE SPACES TO QUALITY-RPT-RECORD.                           00056200
056300     MOVE SPACES TO QL-SUMMARY-LINE.                              00056300
056400     MOVE 'CUSTOMERS   ' TO QL-SUM-ENTITY.                        00056400
056500     IF WS-DATASET-PASSED                                         00056500
056600         MOVE 'SUCCESS' TO QL-SUM-RESULT                          00056600
056700         MOVE WS-CUST-PROD-CNT TO QL-SUM-RECCNT                   00056700
056800     ELSE                                                         00056800
056900         MOVE 'FAILED ' TO QL-SUM-RESULT                          00056900
057000         MOVE 0 TO QL-SUM-RECCNT                                  00057000
057100     END-IF.                                                      00057100
057200     MOVE QL-SUMMARY-LINE TO QUALITY-RPT-RECORD.                  00057200
057300     WRITE QUALITY-RPT-RECORD.                                    00057300
057400     CLOSE QUALITY-RPT-FILE.                                      00057400
057500 900-EXIT.                                                        00057500
057600     EXIT.                                                        00057600
