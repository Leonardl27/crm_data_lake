000100***************************************************************00000100
000200*    COPYBOOK    :  RATELINK                                   00000200
000300*    DESCRIPTION :  CRM DATA LAKE - RATECALC CALL PARAMETERS    00000300
000400*                   ONE SHARED PARM BLOCK FOR ALL SEVEN RATING  00000400
000500*                   FUNCTIONS.  CALLER SETS RL-FUNCTION AND THE 00000500
000600*                   INPUT FIELDS THAT FUNCTION NEEDS; RATECALC  00000600
000700*                   RETURNS RL-RESULT-AMT/-DATE/-FLAG.          00000700
000800*    AUTHOR      :  D. STOUT - CRM DATA LAKE TEAM               00000800
000900*    WRITTEN     :  04/15/91                                    00000900
001000***************************************************************00001000
001100*    CHANGE LOG                                                 00001100
001200*    04/15/91 DS   DL-115  ORIGINAL PARM LAYOUT - FUNCTIONS 1-3  00001200
001300*    10/08/95 MPO  DL-165  ADDED FUNCTIONS 4-5, CLAIM VALIDATION 00001300
001400*    03/30/97 DS   DL-192  ADDED FUNCTIONS 6-7, EXPIRY DATES     00001400
001500***************************************************************00001500
001600    05  RL-PARM.                                                 00001600
001700        10  RL-FUNCTION                 PIC 9(2)  COMP.          00001700
001800            88  RL-FN-PREMIUM-MO            VALUE 1.             00001800
001900            88  RL-FN-POLICY-PREM           VALUE 2.             00001900
002000            88  RL-FN-CASH-VALUE            VALUE 3.             00002000
002100            88  RL-FN-VALID-CLAIM-AMT       VALUE 4.             00002100
002200            88  RL-FN-VALID-PAYOUT          VALUE 5.             00002200
002300            88  RL-FN-POLICY-EXPIRY         VALUE 6.             00002300
002400            88  RL-FN-QUOTE-EXPIRY          VALUE 7.             00002400
002500        10  RL-COVERAGE-AMT             PIC 9(7).                00002500
002600        10  RL-AGE                      PIC 9(3).                00002600
002700        10  RL-SMOKER-FLAG              PIC X(1).                00002700
002800        10  RL-PRODUCT-TYPE             PIC X(15).               00002800
002900        10  RL-PREMIUM-MO               PIC 9(5)V99.             00002900
003000        10  RL-PAY-FREQ                 PIC X(11).               00003000
003100        10  RL-DAYS-ACTIVE              PIC 9(7)   COMP-3.       00003100
003200        10  RL-CLAIM-TYPE               PIC X(26).               00003200
003300        10  RL-CLAIM-AMOUNT             PIC 9(8)V99.             00003300
003400        10  RL-CLAIM-STATUS             PIC X(12).               00003400
003500        10  RL-PAYOUT-AMOUNT            PIC 9(8)V99.             00003500
003600        10  RL-EFF-DATE                 PIC X(10).               00003600
003700        10  RL-TERM-YEARS               PIC 9(2).                00003700
003800        10  RL-CREATED-DATE             PIC X(10).               00003800
003900        10  RL-RESULT-AMT               PIC 9(8)V99.             00003900
004000        10  RL-RESULT-DATE              PIC X(10).               00004000
004100        10  RL-RESULT-FLAG              PIC X(1).                00004100
004200            88  RL-RESULT-OK                VALUE 'Y'.           00004200
004300            88  RL-RESULT-BAD               VALUE 'N'.           00004300
004400        10  FILLER                      PIC X(20).               00004400
004500*           RESERVED FOR FUTURE RATING FUNCTIONS                 00004500
