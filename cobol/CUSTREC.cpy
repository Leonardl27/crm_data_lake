000100***************************************************************00000100
000200*    COPYBOOK    :  CUSTREC                                    00000200
000300*    DESCRIPTION :  CRM DATA LAKE - CUSTOMER RECORD LAYOUT      00000300
000400*                   USED BY PROMCUST, PROMQUOT, PROMPOLY,       00000400
000500*                   PROMCLM AND DASHRPT.  SAME LAYOUT ON THE    00000500
000600*                   QA STAGING FILE AND THE PROD FILE.          00000600
000700*    AUTHOR      :  M. OKONSKI - CRM DATA LAKE TEAM             00000700
000800*    WRITTEN     :  03/11/91                                    00000800
000900***************************************************************00000900
001000*    CHANGE LOG                                                 00001000
001100*    03/11/91 MPO  DL-102  ORIGINAL LAYOUT FOR QA/PROD CUSTOMER  00001100
001200*    09/22/93 RJT  DL-140  ADDED CUST-OCCUPATION FOR UNDERWRITE  00001200
001300*    02/14/96 MPO  DL-179  WIDENED CUST-ADDR TO X(30)            00001300
001400*    12/03/98 KMS  DL-211  Y2K - CUST-DOB/CUST-CREATED STAY ISO  00001400
001500*                          10-BYTE, NO 2-DIGIT YEAR FIELDS HERE  00001500
001600*    07/19/01 RJT  DL-238  ADDED CUST-EMP-STATUS ENUM COMMENTS   00001600
001700***************************************************************00001700
001800    05  CUST-RECORD.                                            00001800
001900        10  CUST-ID                     PIC X(10).               00001900
002000*           FORMAT CUST-NNNNN, PRIMARY KEY OF CUSTOMER FILE      00002000
002100        10  CUST-FIRST-NAME             PIC X(15).               00002100
002200        10  CUST-LAST-NAME              PIC X(20).               00002200
002300        10  CUST-NAME-ALL REDEFINES CUST-FIRST-NAME.             00002300
002400            15  FILLER                  PIC X(35).               00002400
002500*           ALTERNATE VIEW - FULL 35-BYTE NAME BLOCK FOR PRINT   00002500
002600        10  CUST-EMAIL                  PIC X(40).               00002600
002700        10  CUST-PHONE                  PIC X(20).               00002700
002800        10  CUST-DOB                    PIC X(10).               00002800
002900*           ISO DATE YYYY-MM-DD                                  00002900
003000        10  CUST-DOB-PARTS REDEFINES CUST-DOB.                   00003000
003100            15  CUST-DOB-YYYY           PIC 9(4).                00003100
003200            15  FILLER                  PIC X.                  00003200
003300            15  CUST-DOB-MM             PIC 9(2).                00003300
003400            15  FILLER                  PIC X.                  00003400
003500            15  CUST-DOB-DD             PIC 9(2).                00003500
003600        10  CUST-AGE                    PIC 9(3).                00003600
003700        10  CUST-GENDER                 PIC X(6).                00003700
003800*           88-LEVELS - VALID VALUES 'Male  '/'Female'           00003800
003900            88  CUST-GENDER-MALE            VALUE 'Male  '.      00003900
004000            88  CUST-GENDER-FEMALE          VALUE 'Female'.      00004000
004100        10  CUST-ADDR                   PIC X(30).               00004100
004200        10  CUST-CITY                   PIC X(20).               00004200
004300        10  CUST-STATE                  PIC X(2).                00004300
004400        10  CUST-ZIP                    PIC X(10).               00004400
004500        10  CUST-SMOKER-FLAG            PIC X(1).                00004500
004600            88  CUST-IS-SMOKER              VALUE 'Y'.           00004600
004700            88  CUST-NOT-SMOKER             VALUE 'N'.           00004700
004800        10  CUST-ANN-INCOME             PIC 9(7).                00004800
004900*           WHOLE DOLLARS, VALID RANGE 30000-500000              00004900
005000        10  CUST-EMP-STATUS             PIC X(13).               00005000
005100*           EMPLOYED/SELF-EMPLOYED/RETIRED/UNEMPLOYED            00005100
005200            88  CUST-EMP-EMPLOYED          VALUE 'Employed     '.00005200
005300            88  CUST-EMP-SELF              VALUE                 00005300
005400                'Self-Employed'.                                 00005400
005500            88  CUST-EMP-RETIRED           VALUE 'Retired      '.00005500
005600            88  CUST-EMP-UNEMPLOYED        VALUE                 00005600
005700                'Unemployed   '.                                 00005700
005800        10  CUST-OCCUPATION             PIC X(25).               00005800
005900        10  CUST-CREATED-DATE           PIC X(10).               00005900
006000        10  FILLER                      PIC X(08).               00006000
006100*           RESERVED FOR FUTURE CUSTOMER ATTRIBUTES              00006100
