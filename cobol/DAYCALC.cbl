000100***************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF THE CRM DATA LAKE PROJECT    00000200
000300* ALL RIGHTS RESERVED                                           00000300
000400***************************************************************00000400
000500* PROGRAM :  DAYCALC                                            00000500
000600*                                                                00000600
000700* AUTHOR  :  DOUG STOUT                                         00000700
000800*                                                                00000800
000900* CALENDAR DATE ARITHMETIC SUBROUTINE FOR THE NIGHTLY CRM       00000900
001000* DATA LAKE BATCH.  CONVERTS AN ISO YYYY-MM-DD DATE TO AN       00001000
001100* ABSOLUTE DAY NUMBER AND BACK, ADDS N DAYS TO A DATE, AND      00001100
001200* RETURNS THE NUMBER OF DAYS BETWEEN TWO DATES.  THIS SHOP'S    00001200
001300* COMPILER HAS NO DATE INTRINSIC FUNCTIONS SO THE CONVERSION    00001300
001400* IS DONE WITH PLAIN INTEGER ARITHMETIC (PROLEPTIC GREGORIAN    00001400
001500* DAY-COUNT, EPOCH OF 01/01/1970).  CALLED BY RATECALC.         00001500
001600***************************************************************00001600
001700 IDENTIFICATION DIVISION.                                       00001700
001800 PROGRAM-ID.    DAYCALC.                                        00001800
001900 AUTHOR.        DOUG STOUT.                                     00001900
002000 INSTALLATION.  CRM DATA LAKE PROJECT.                          00002000
002100 DATE-WRITTEN.  04/15/91.                                       00002100
002200 DATE-COMPILED.                                                 00002200
002300 SECURITY.      NON-CONFIDENTIAL.                                00002300
002400***************************************************************00002400
002500* CHANGE LOG                                                     00002500
002600*   04/15/91  DS   DL-116  ORIGINAL DAY-NUMBER / ADD-DAYS ROUTINE 00002600
002700*   11/09/93  MPO  DL-142  ADDED 400-DATE-DIFF FOR CLAIM AGING    00002700
002800*   05/02/96  RJT  DL-181  ADDED 200-DAYNO-TO-DATE FOR EXPIRIES   00002800
002900*   12/03/98  KMS  DL-211  Y2K - CONFIRMED 4-DIGIT YEAR THROUGHOUT00002900
003000*                          NO 2-DIGIT YEAR WINDOWING NEEDED HERE  00003000
003100*   03/30/97  DS   DL-192  WIRED INTO RATECALC FOR POLICY/QUOTE   00003100
003200*                          EXPIRY DATES AND CASH-VALUE AGING      00003200
003300***************************************************************00003300
003400 ENVIRONMENT DIVISION.                                          00003400
003500 CONFIGURATION SECTION.                                         00003500
003600 SOURCE-COMPUTER. IBM-370.                                      00003600
003700 OBJECT-COMPUTER. IBM-370.                                      00003700
003800 SPECIAL-NAMES.                                                 00003800
003900     C01 IS TOP-OF-FORM.                                        00003900
004000***************************************************************00004000
004100 DATA DIVISION.                                                 00004100
004200 WORKING-STORAGE SECTION.                                       00004200
004300***************************************************************00004300
004400* DATE-PARTS WORK AREA - PARSED FROM THE ISO DATE ARGUMENT      00004400
004500***************************************************************00004500
004600 01  DC-INPUT-DATE-PARTS.                                       00004600
004700     05  DC-W-YYYY               PIC 9(4).                      00004700
004800     05  FILLER                  PIC X       VALUE '-'.         00004800
004900     05  DC-W-MM                 PIC 9(2).                      00004900
005000     05  FILLER                  PIC X       VALUE '-'.         00005000
005100     05  DC-W-DD                 PIC 9(2).                      00005100
005150 01  DC-INPUT-DATE-X REDEFINES DC-INPUT-DATE-PARTS PIC X(10).   00005150
005160*        ALTERNATE VIEW - USED WHEN DC-DATE-1 IS MOVED IN WHOLE 00005160
005200 01  DC-OUTPUT-DATE-PARTS.                                      00005200
005300     05  DC-O-YYYY               PIC 9(4).                      00005300
005400     05  FILLER                  PIC X       VALUE '-'.         00005400
005500     05  DC-O-MM                 PIC 9(2).                      00005500
005600     05  FILLER                  PIC X       VALUE '-'.         00005600
005700     05  DC-O-DD                 PIC 9(2).                      00005700
005800 01  DC-OUTPUT-DATE-X REDEFINES DC-OUTPUT-DATE-PARTS PIC X(10). 00005800
005900*        ALTERNATE VIEW - MOVED STRAIGHT TO DC-RESULT-DATE       00005900
006000 01  DC-CIVIL-WORK-AREA.                                        00006000
006100     05  DC-W-Y                  PIC S9(9)   COMP.               00006100
006200     05  DC-W-MADJ               PIC S9(4)   COMP.               00006200
006300     05  DC-W-M                  PIC S9(4)   COMP.               00006300
006400     05  DC-W-ERA                PIC S9(9)   COMP.               00006400
006500     05  DC-W-YOE                PIC S9(9)   COMP.               00006500
006600     05  DC-W-DOY                PIC S9(9)   COMP.               00006600
006700     05  DC-W-DOE                PIC S9(9)   COMP.               00006700
006800     05  DC-W-MP                 PIC S9(9)   COMP.               00006800
006900     05  DC-W-Z2                 PIC S9(9)   COMP.               00006900
007000     05  DC-W-T1                 PIC S9(9)   COMP.               00007000
007100     05  DC-W-T2                 PIC S9(9)   COMP.               00007100
007200     05  DC-W-T3                 PIC S9(9)   COMP.               00007200
007300     05  DC-W-T4                 PIC S9(9)   COMP.               00007300
007400     05  DC-W-T5                 PIC S9(9)   COMP.               00007400
007500     05  DC-W-T6                 PIC S9(9)   COMP.               00007500
007600     05  DC-W-T7                 PIC S9(9)   COMP.               00007600
007700     05  FILLER                  PIC X(04)   VALUE SPACES.       00007700
007720 01  DC-CIVIL-TRACE-TBL REDEFINES DC-CIVIL-WORK-AREA.           00007720
007740     05  DC-TRACE-FLD            PIC S9(9) COMP OCCURS 15 TIMES.00007740
007760*        DEBUG TRACE VIEW OF THE INTEGER WORK FIELDS ABOVE -    00007760
007780*        SET ON BY DL-142 WHEN CHASING DAY-NUMBER DISCREPANCIES 00007780
007800***************************************************************00007800
007900 LINKAGE SECTION.                                                00007900
008000 01  DC-PARM-REC.                                                00008000
008050     COPY DATELINK.                                              00008050
008100***************************************************************00008100
008200 PROCEDURE DIVISION USING DC-PARM-REC.                           00008200
008300***************************************************************00008300
008400 000-MAIN-RTN.                                                  00008400
008500     EVALUATE TRUE                                              00008500
008600        WHEN DC-FN-DATE-TO-DAYNO                                00008600
008700            PERFORM 100-DATE-TO-DAYNO-RTN THRU 100-EXIT         00008700
008800        WHEN DC-FN-DAYNO-TO-DATE                                00008800
008900            PERFORM 200-DAYNO-TO-DATE-RTN THRU 200-EXIT         00008900
009000        WHEN DC-FN-ADD-DAYS                                     00009000
009100            PERFORM 300-ADD-DAYS-RTN THRU 300-EXIT              00009100
009200        WHEN DC-FN-DATE-DIFF                                    00009200
009300            PERFORM 400-DATE-DIFF-RTN THRU 400-EXIT             00009300
009400        WHEN OTHER                                              00009400
009500            CONTINUE                                            00009500
009600     END-EVALUATE.                                              00009600
009700     GOBACK.                                                    00009700
009800***************************************************************00009800
009900* 100-DATE-TO-DAYNO-RTN - CONVERTS DC-DATE-1 TO DC-DAY-NUMBER-1 00009900
010000* USING THE PROLEPTIC GREGORIAN "DAYS-FROM-CIVIL" ALGORITHM.    00010000
010100* EACH DIVISION IS COMPUTED IN ITS OWN COMPUTE STATEMENT SO     00010100
010200* THE INTEGER TRUNCATION HAPPENS AT THE RIGHT STEP.             00010200
010300***************************************************************00010300
010400 100-DATE-TO-DAYNO-RTN.                                         00010400
010500     MOVE DC-DATE-1(1:4)      TO DC-W-YYYY.                     00010500
010600     MOVE DC-DATE-1(6:2)      TO DC-W-MM.                       00010600
010700     MOVE DC-DATE-1(9:2)      TO DC-W-DD.                       00010700
010800     IF DC-W-MM > 2                                             00010800
010900         MOVE DC-W-YYYY           TO DC-W-Y                     00010900
011000         COMPUTE DC-W-MADJ = DC-W-MM - 3                        00011000
011100     ELSE                                                       00011100
011200         COMPUTE DC-W-Y    = DC-W-YYYY - 1                      00011200
011300         COMPUTE DC-W-MADJ = DC-W-MM + 9                        00011300
011400     END-IF.                                                    00011400
011500     COMPUTE DC-W-T1  = (153 * DC-W-MADJ + 2) / 5.              00011500
011600     COMPUTE DC-W-DOY = DC-W-T1 + DC-W-DD - 1.                  00011600
011700     COMPUTE DC-W-ERA = DC-W-Y / 400.                           00011700
011800     COMPUTE DC-W-YOE = DC-W-Y - (DC-W-ERA * 400).              00011800
011900     COMPUTE DC-W-T2  = DC-W-YOE / 4.                           00011900
012000     COMPUTE DC-W-T3  = DC-W-YOE / 100.                         00012000
012100     COMPUTE DC-W-DOE = (DC-W-YOE * 365) + DC-W-T2 - DC-W-T3    00012100
012200                        + DC-W-DOY.                             00012200
012300     COMPUTE DC-DAY-NUMBER-1 = (DC-W-ERA * 146097) + DC-W-DOE   00012300
012400                        - 719468.                               00012400
012500 100-EXIT.                                                      00012500
012600     EXIT.                                                      00012600
012700***************************************************************00012700
012800* 200-DAYNO-TO-DATE-RTN - CONVERTS DC-DAY-NUMBER-1 BACK TO AN   00012800
012900* ISO DATE IN DC-RESULT-DATE (INVERSE "CIVIL-FROM-DAYS").       00012900
013000***************************************************************00013000
013100 200-DAYNO-TO-DATE-RTN.                                         00013100
013200     COMPUTE DC-W-Z2  = DC-DAY-NUMBER-1 + 719468.               00013200
013300     COMPUTE DC-W-ERA = DC-W-Z2 / 146097.                       00013300
013400     COMPUTE DC-W-DOE = DC-W-Z2 - (DC-W-ERA * 146097).          00013400
013500     COMPUTE DC-W-T1  = DC-W-DOE / 1460.                        00013500
013600     COMPUTE DC-W-T2  = DC-W-DOE / 36524.                       00013600
013700     COMPUTE DC-W-T3  = DC-W-DOE / 146096.                      00013700
013800     COMPUTE DC-W-T4  = DC-W-DOE - DC-W-T1 + DC-W-T2 - DC-W-T3. 00013800
013900     COMPUTE DC-W-YOE = DC-W-T4 / 365.                          00013900
014000     COMPUTE DC-W-Y   = DC-W-YOE + (DC-W-ERA * 400).            00014000
014100     COMPUTE DC-W-T5  = DC-W-YOE / 4.                           00014100
014200     COMPUTE DC-W-T6  = DC-W-YOE / 100.                         00014200
014300     COMPUTE DC-W-DOY = DC-W-DOE - (365 * DC-W-YOE) - DC-W-T5   00014300
014400                        + DC-W-T6.                              00014400
014500     COMPUTE DC-W-MP  = (5 * DC-W-DOY + 2) / 153.               00014500
014600     COMPUTE DC-W-T7  = (153 * DC-W-MP + 2) / 5.                00014600
014700     COMPUTE DC-O-DD  = DC-W-DOY - DC-W-T7 + 1.                 00014700
014800     IF DC-W-MP < 10                                            00014800
014900         COMPUTE DC-W-M = DC-W-MP + 3                           00014900
015000     ELSE                                                       00015000
015100         COMPUTE DC-W-M = DC-W-MP - 9                           00015100
015200     END-IF.                                                    00015200
015300     MOVE DC-W-M TO DC-O-MM.                                    00015300
015400     IF DC-W-M NOT > 2                                          00015400
015500         COMPUTE DC-O-YYYY = DC-W-Y + 1                         00015500
015600     ELSE                                                       00015600
015700         MOVE DC-W-Y TO DC-O-YYYY                               00015700
015800     END-IF.                                                    00015800
015900     MOVE DC-OUTPUT-DATE-X TO DC-RESULT-DATE.                   00015900
016000 200-EXIT.                                                      00016000
016100     EXIT.                                                      00016100
016200***************************************************************00016200
016300* 300-ADD-DAYS-RTN - ADDS DC-DAY-OFFSET DAYS TO DC-DATE-1,      00016300
016400* RETURNING THE NEW ISO DATE IN DC-RESULT-DATE.                 00016400
016500***************************************************************00016500
016600 300-ADD-DAYS-RTN.                                              00016600
016700     PERFORM 100-DATE-TO-DAYNO-RTN THRU 100-EXIT.               00016700
016800     COMPUTE DC-DAY-NUMBER-1 = DC-DAY-NUMBER-1 + DC-DAY-OFFSET. 00016800
016900     PERFORM 200-DAYNO-TO-DATE-RTN THRU 200-EXIT.               00016900
017000 300-EXIT.                                                      00017000
017100     EXIT.                                                      00017100
017200***************************************************************00017200
017300* 400-DATE-DIFF-RTN - RETURNS DC-DATE-2 MINUS DC-DATE-1 IN      00017300
017400* WHOLE DAYS AS DC-RESULT-DAYS (USED FOR CLAIM PROCESSING DAYS  00017400
017500* AND FOR CASH-VALUE DAYS-ACTIVE).                              00017500
017600***************************************************************00017600
017700 400-DATE-DIFF-RTN.                                             00017700
017800     PERFORM 100-DATE-TO-DAYNO-RTN THRU 100-EXIT.               00017800
017900     MOVE DC-DAY-NUMBER-1 TO DC-DAY-NUMBER-2.                   00017900
018000     MOVE DC-DATE-2 TO DC-DATE-1.                               00018000
018100     PERFORM 100-DATE-TO-DAYNO-RTN THRU 100-EXIT.               00018100
018200     COMPUTE DC-RESULT-DAYS = DC-DAY-NUMBER-1 - DC-DAY-NUMBER-2.00018200
018300     MOVE DC-DATE-2 TO DC-DATE-1.                               00018300
018400 400-EXIT.                                                      00018400
018500     EXIT.                                                      00018500
