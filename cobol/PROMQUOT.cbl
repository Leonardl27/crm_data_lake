000100***************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF THE CRM DATA LAKE PROJECT    00000200
000300* ALL RIGHTS RESERVED                                           00000300
000400***************************************************************00000400
000500* PROGRAM :  PROMQUOT                                            00000500
000600*                                                                00000600
000700* AUTHOR  :  MARIE OKONSKI                                       00000700
000800*                                                                00000800
000900* QUALITY VALIDATOR AND PROMOTION ENGINE FOR THE QUOTE           00000900
001000* DATASET.  QUOTES ARE A CRITICAL ENTITY - IF THIS DATASET       00001000
001100* FAILS ITS CRITICAL CHECKS, DLBMAIN STOPS THE REST OF THE       00001100
001200* PROMOTION RUN.                                                 00001200
001300* READS THE QA QUOTE FILE INTO A WORKING TABLE, SORTS IT BY      00001300
001400* QUOTE-ID, LOADS THE ALREADY-PROMOTED CUSTOMER PROD FILE FOR    00001400
001500* AGE/SMOKER LOOKUP, RUNS THE QUOTE CHECK SUITE, WRITES THE      00001500
001600* QUALITY REPORT, AND IF THE DATASET PASSES ITS CRITICAL         00001600
001700* CHECKS, RATES EACH RECORD THROUGH RATECALC (MONTHLY PREMIUM,   00001700
001800* QUOTE EXPIRY), CLEANS IT AND PROMOTES IT TO THE PROD FILE.     00001800
001900***************************************************************00001900
002000 IDENTIFICATION DIVISION.                                       00002000
002100 PROGRAM-ID.    PROMQUOT.                                       00002100
002200 AUTHOR.        MARIE OKONSKI.                                  00002200
002300 INSTALLATION.  CRM DATA LAKE PROJECT.                          00002300
002400 DATE-WRITTEN.  04/02/91.                                       00002400
002500 DATE-COMPILED.                                                 00002500
002600 SECURITY.      NON-CONFIDENTIAL.                                00002600
002700***************************************************************00002700
002800* CHANGE LOG                                                     00002800
002900*   04/02/91  MPO  DL-104  ORIGINAL LOAD/VALIDATE/PROMOTE LOGIC   00002900
003000*   09/22/93  RJT  DL-140  ADDED NULL-PERCENTAGE CHECK            00003000
003100*   03/30/97  DS   DL-192  ADDED RATECALC CALL FOR PREMIUM-MO     00003100
003200*                          AND QUOTE-EXPIRY-DATE AT PROMOTE TIME  00003200
003300*   12/03/98  KMS  DL-211  Y2K REVIEW - CREATED/EXPIRY STAY ISO   00003300
003400*                          10-BYTE, NO 2-DIGIT YEAR FIELDS HERE   00003400
003500*   07/19/01  RJT  DL-238  RE-SEQUENCED VALIDATE-THEN-SORT TO     00003500
003600*                          SORT-THEN-VALIDATE, SAME AS PROMCUST   00003600
003700***************************************************************00003700
003800 ENVIRONMENT DIVISION.                                          00003800
003900 CONFIGURATION SECTION.                                         00003900
004000 SOURCE-COMPUTER. IBM-370.                                      00004000
004100 OBJECT-COMPUTER. IBM-370.                                      00004100
004200 SPECIAL-NAMES.                                                 00004200
004300     C01 IS TOP-OF-FORM.                                        00004300
004400 INPUT-OUTPUT SECTION.                                          00004400
004500 FILE-CONTROL.                                                  00004500
004600     SELECT QUOT-QA-FILE     ASSIGN TO QUOTQA                    00004600
004700         ORGANIZATION IS LINE SEQUENTIAL                         00004700
004800         FILE STATUS IS WS-QUOTQA-STATUS.                        00004800
004900     SELECT QUOT-PROD-FILE   ASSIGN TO QUOTPROD                  00004900
005000         ORGANIZATION IS LINE SEQUENTIAL                         00005000
005100         FILE STATUS IS WS-QUOTPRD-STATUS.                       00005100
005200     SELECT CUST-PROD-FILE   ASSIGN TO CUSTPROD                  00005200
005300         ORGANIZATION IS LINE SEQUENTIAL                         00005300
005400         FILE STATUS IS WS-CUSTPRD-STATUS.                       00005400
005500     SELECT QUALITY-RPT-FILE ASSIGN TO QUALRPT                   00005500
005600         ORGANIZATION IS LINE SEQUENTIAL                         00005600
005700         FILE STATUS IS WS-QUALRPT-STATUS.                       00005700
005800***************************************************************00005800
005900 DATA DIVISION.                                                  00005900
006000 FILE SECTION.                                                   00006000
006100 FD  QUOT-QA-FILE                                                00006100
006200     RECORDING MODE IS F.                                        00006200
006300 01  QUOT-QA-RECORD                  PIC X(110).                 00006300
006400 FD  QUOT-PROD-FILE                                              00006400
006500     RECORDING MODE IS F.                                        00006500
006600 01  QUOT-PROD-RECORD                PIC X(110).                 00006600
006700 FD  CUST-PROD-FILE                                              00006700
006800     RECORDING MODE IS F.                                        00006800
006900 01  CUST-PROD-RECORD                PIC X(250).                 00006900
007000 FD  QUALITY-RPT-FILE                                            00007000
007100     RECORDING MODE IS F.                                        00007100
007200 01  QUALITY-RPT-RECORD              PIC X(132).                 00007200
007300***************************************************************00007300
007400 WORKING-STORAGE SECTION.                                        00007400
007500 01  WS-FILE-STATUS-GROUP.                                       00007500
007600     05  WS-QUOTQA-STATUS            PIC X(02) VALUE '00'.       00007600
007700     05  WS-QUOTPRD-STATUS           PIC X(02) VALUE '00'.       00007700
007800     05  WS-CUSTPRD-STATUS           PIC X(02) VALUE '00'.       00007800
007900     05  WS-QUALRPT-STATUS           PIC X(02) VALUE '00'.       00007900
008000 01  WS-FILE-STATUS-X REDEFINES WS-FILE-STATUS-GROUP.            00008000
008100     05  WS-STATUS-FLD               PIC X(02) OCCURS 4 TIMES.   00008100
008200*        DEBUG VIEW - ALL FOUR FILE STATUS CODES IN ONE TABLE    00008200
008300 01  WS-SWITCHES.                                                00008300
008400     05  WS-QUOTQA-EOF-SW            PIC X     VALUE 'N'.        00008400
008500         88  WS-QUOTQA-EOF                 VALUE 'Y'.            00008500
008600     05  WS-CUSTPRD-EOF-SW           PIC X     VALUE 'N'.        00008600
008700         88  WS-CUSTPRD-EOF                VALUE 'Y'.            00008700
008800     05  WS-DATASET-RESULT           PIC X(04) VALUE 'PASS'.     00008800
008900         88  WS-DATASET-PASSED             VALUE 'PASS'.         00008900
009000         88  WS-DATASET-FAILED             VALUE 'FAIL'.         00009000
009100     05  WS-CUST-FOUND-SW            PIC X     VALUE 'N'.        00009100
009200         88  WS-CUST-FOUND                 VALUE 'Y'.            00009200
009300 01  WS-COUNTERS.                                                00009300
009400     05  WS-QUOT-QA-CNT              PIC S9(7)   COMP VALUE 0.   00009400
009500     05  WS-QUOT-PROD-CNT            PIC S9(7)   COMP VALUE 0.   00009500
009600     05  WS-CUST-PROD-CNT            PIC S9(7)   COMP VALUE 0.   00009600
009700     05  WS-SRT-PASS                 PIC S9(7)   COMP VALUE 0.   00009700
009800     05  WS-SRT-IDX                  PIC S9(7)   COMP VALUE 0.   00009800
009900     05  WS-RATE-LOW                 PIC S9(7)   COMP VALUE 0.   00009900
010000     05  WS-RATE-HIGH                PIC S9(7)   COMP VALUE 0.   00010000
010100     05  WS-RATE-MID                 PIC S9(7)   COMP VALUE 0.   00010100
010200 01  WS-COUNTERS-X REDEFINES WS-COUNTERS.                        00010200
010300*        DEBUG VIEW - RUN CONTROL COUNTERS AS ONE TABLE          00010300
010400     05  WS-CTR-FLD                  PIC S9(7) COMP OCCURS 8     00010400
010500                                     TIMES.                      00010500
010600 01  WS-CHECK-COUNTERS.                                          00010600
010700     05  CK-REQ-FAIL-CNT             PIC S9(7)   COMP VALUE 0.   00010700
010800     05  CK-NULL-FLD-CNT             PIC S9(7)   COMP VALUE 0.   00010800
010900     05  CK-TOTAL-FLD-CNT            PIC S9(7)   COMP VALUE 0.   00010900
011000     05  CK-NULL-PCT                 PIC S9(3)V99 COMP-3.        00011000
011100     05  CK-DUP-CNT                  PIC S9(7)   COMP VALUE 0.   00011100
011200     05  CK-NONBLANK-CNT             PIC S9(7)   COMP VALUE 0.   00011200
011300     05  CK-DUP-PCT                  PIC S9(3)V99 COMP-3.        00011300
011400     05  CK-ENUM-BAD-CNT             PIC S9(7)   COMP VALUE 0.   00011400
011500     05  CK-RANGE-BAD-CNT            PIC S9(7)   COMP VALUE 0.   00011500
011600     05  CK-DTSEQ-BAD-CNT            PIC S9(7)   COMP VALUE 0.   00011600
011700 01  WS-CHECK-COUNTERS-X REDEFINES WS-CHECK-COUNTERS.            00011700
011800*        DEBUG VIEW - CHECK-SUITE COUNTERS AS ONE BYTE STRING    00011800
011900     05  WS-CHECK-CTR-BYTES          PIC X(37).                  00011900
012000***************************************************************00012000
012100 01  WS-CLEAN-WORK.                                              00012100
012200     05  CLN-FLD                     PIC X(40).                 00012200
012300     05  CLN-RESULT                  PIC X(40).                 00012300
012400     05  CLN-IDX                     PIC S9(3)   COMP VALUE 0.   00012400
012500     05  CLN-FIRST-POS               PIC S9(3)   COMP VALUE 0.   00012500
012600     05  CLN-FOUND-SW                PIC X     VALUE 'N'.        00012600
012700         88  CLN-FOUND                     VALUE 'Y'.            00012700
012800***************************************************************00012800
012900 01  RL-PARM-REC.                                                00012900
013000     COPY RATELINK.                                              00013000
013600***************************************************************00013600
013700 01  QL-REPORT-LINE.                                             00013700
013800     COPY QUALREC.                                               00013800
013900***************************************************************00013900
014000* QUOTE WORKING TABLE - QA RECORDS LOADED, SORTED BY QUO-ID,      00014000
014100* VALIDATED, RATED, CLEANED AND WRITTEN OUT IN PLACE.             00014100
014200***************************************************************00014200
014300 01  QUOT-TABLE.                                                 00014300
014400     05  QUOT-TBL-ENTRY OCCURS 3000 TIMES                        00014400
014500                        INDEXED BY QUOT-IX1 QUOT-IX2.             00014500
014600         COPY QUOTREC                                             00014600
014650             REPLACING ==05  QUOT-RECORD== BY ==07  QUOT-RECORD==.00014650
014700 01  QUOT-SWAP-HOLD.                                             00014700
014800     COPY QUOTREC REPLACING ==QUO-== BY ==SWP-==.                00014800
014900***************************************************************00014900
015000* CUSTOMER LOOK-UP TABLE - THE PROD FILE PROMCUST ALREADY        00015000
015100* WROTE, LOADED READ-ONLY FOR THE AGE/SMOKER-FLAG THAT           00015100
015200* RATECALC NEEDS.  ALREADY SORTED ASCENDING BY CUST-ID, SO NO    00015200
015300* SORT STEP IS NEEDED HERE - A BINARY SEARCH IS ENOUGH.          00015300
015400***************************************************************00015400
015500 01  CUST-TABLE.                                                 00015500
015600     05  CUST-TBL-ENTRY OCCURS 2000 TIMES                        00015600
015700                        INDEXED BY CUST-IX1.                      00015700
015800         COPY CUSTREC                                             00015800
015850             REPLACING ==05  CUST-RECORD== BY ==07  CUST-RECORD==.00015850
015900***************************************************************00015900
016000 PROCEDURE DIVISION.                                             00016000
016100***************************************************************00016100
016200 000-MAIN-RTN.                                                   00016200
016300     PERFORM 100-INIT-RTN         THRU 100-EXIT.                 00016300
016400     PERFORM 200-LOAD-RTN         THRU 200-EXIT.                 00016400
016500     PERFORM 220-LOAD-CUST-RTN    THRU 220-EXIT.                 00016500
016600     PERFORM 250-SORT-RTN         THRU 250-EXIT.                 00016600
016700     PERFORM 400-VALIDATE-RTN     THRU 400-EXIT.                 00016700
016800     PERFORM 500-REPORT-RTN       THRU 500-EXIT.                 00016800
016900     IF WS-DATASET-PASSED                                        00016900
017000         PERFORM 650-RATE-RTN     THRU 650-EXIT                  00017000
017100         PERFORM 600-CLEAN-RTN    THRU 600-EXIT                  00017100
017200         PERFORM 700-WRITE-PROD-RTN THRU 700-EXIT                00017200
017300         MOVE 0 TO RETURN-CODE                                   00017300
017400     ELSE                                                        00017400
017500         MOVE 8 TO RETURN-CODE                                   00017500
017600     END-IF.                                                     00017600
017700     PERFORM 900-TERM-RTN         THRU 900-EXIT.                 00017700
017800     GOBACK.                                                     00017800
017900***************************************************************00017900
018000 100-INIT-RTN.                                                   00018000
018100     OPEN INPUT  QUOT-QA-FILE.                                   00018100
018200     OPEN INPUT  CUST-PROD-FILE.                                 00018200
018300     OPEN EXTEND QUALITY-RPT-FILE.                               00018300
018400     IF WS-QUALRPT-STATUS = '35' OR '05'                         00018400
018500         CLOSE QUALITY-RPT-FILE                                  00018500
018600         OPEN OUTPUT QUALITY-RPT-FILE                            00018600
018700     END-IF.                                                     00018700
018800 100-EXIT.                                                       00018800
018900     EXIT.                                                       00018900
019000***************************************************************00019000
019100* 200-LOAD-RTN - READ THE QA QUOTE FILE INTO QUOT-TABLE.         00019100
019200***************************************************************00019200
019300 200-LOAD-RTN.                                                   00019300
019400     MOVE 0 TO WS-QUOT-QA-CNT.                                   00019400
019500     PERFORM 210-READ-QA-RTN THRU 210-EXIT                       00019500
019600         UNTIL WS-QUOTQA-EOF.                                    00019600
019700 200-EXIT.                                                       00019700
019800     EXIT.                                                       00019800
019900 210-READ-QA-RTN.                                                00019900
020000     READ QUOT-QA-FILE                                           00020000
020100         AT END                                                  00020100
020200             SET WS-QUOTQA-EOF TO TRUE                           00020200
020300             GO TO 210-EXIT                                      00020300
020400     END-READ.                                                   00020400
020500     IF WS-QUOT-QA-CNT >= 3000                                   00020500
020600         DISPLAY 'PROMQUOT - TABLE FULL - QA RECORD DISCARDED'   00020600
020700         GO TO 210-EXIT                                          00020700
020800     END-IF.                                                     00020800
020900     ADD 1 TO WS-QUOT-QA-CNT.                                    00020900
021000     SET QUOT-IX1 TO WS-QUOT-QA-CNT.                             00021000
021100     MOVE QUOT-QA-RECORD TO QUOT-RECORD(QUOT-IX1).               00021100
021200 210-EXIT.                                                       00021200
021300     EXIT.                                                       00021300
021400***************************************************************00021400
021500* 220-LOAD-CUST-RTN - READ THE CUSTOMER PROD FILE INTO           00021500
021600* CUST-TABLE FOR THE AGE/SMOKER-FLAG LOOK-UP.                    00021600
021700***************************************************************00021700
021800 220-LOAD-CUST-RTN.                                              00021800
021900     MOVE 0 TO WS-CUST-PROD-CNT.                                 00021900
022000     PERFORM 230-READ-CUST-RTN THRU 230-EXIT                     00022000
022100         UNTIL WS-CUSTPRD-EOF.                                   00022100
022200 220-EXIT.                                                       00022200
022300     EXIT.                                                       00022300
022400 230-READ-CUST-RTN.                                               00022400
022500     READ CUST-PROD-FILE                                         00022500
022600         AT END                                                  00022600
022700             SET WS-CUSTPRD-EOF TO TRUE                          00022700
022800             GO TO 230-EXIT                                      00022800
022900     END-READ.                                                   00022900
023000     IF WS-CUST-PROD-CNT >= 2000                                 00023000
023100         DISPLAY 'PROMQUOT - CUST TABLE FULL - LOOKUP INCOMPLETE'00023100
023200         GO TO 230-EXIT                                          00023200
023300     END-IF.                                                     00023300
023400     ADD 1 TO WS-CUST-PROD-CNT.                                  00023400
023500     SET CUST-IX1 TO WS-CUST-PROD-CNT.                           00023500
023600     MOVE CUST-PROD-RECORD TO CUST-RECORD(CUST-IX1).             00023600
023700 230-EXIT.                                                       00023700
023800     EXIT.                                                       00023800
023900***************************************************************00023900
024000* 250-SORT-RTN - ASCENDING BUBBLE SORT ON QUO-ID.                00024000
024100***************************************************************00024100
024200 250-SORT-RTN.                                                   00024200
024300     IF WS-QUOT-QA-CNT < 2                                       00024300
024400         GO TO 250-EXIT                                          00024400
024500     END-IF.                                                     00024500
024600     MOVE 1 TO WS-SRT-PASS.                                      00024600
024700 250-OUTER-LOOP.                                                 00024700
024800     IF WS-SRT-PASS > WS-QUOT-QA-CNT - 1                         00024800
024900         GO TO 250-EXIT                                          00024900
025000     END-IF.                                                     00025000
025100     MOVE 1 TO WS-SRT-IDX.                                       00025100
025200 250-INNER-LOOP.                                                 00025200
025300     IF WS-SRT-IDX > WS-QUOT-QA-CNT - WS-SRT-PASS                00025300
025400         GO TO 250-INNER-DONE                                    00025400
025500     END-IF.                                                     00025500
025600     SET QUOT-IX1 TO WS-SRT-IDX.                                 00025600
025700     SET QUOT-IX2 TO WS-SRT-IDX.                                 00025700
025800     SET QUOT-IX2 UP BY 1.                                       00025800
025900     IF QUO-ID(QUOT-IX1) > QUO-ID(QUOT-IX2)                      00025900
026000         PERFORM 260-SWAP-RTN THRU 260-EXIT                      00026000
026100     END-IF.                                                     00026100
026200     ADD 1 TO WS-SRT-IDX.                                        00026200
026300     GO TO 250-INNER-LOOP.                                       00026300
026400 250-INNER-DONE.                                                 00026400
026500     ADD 1 TO WS-SRT-PASS.                                       00026500
026600     GO TO 250-OUTER-LOOP.                                       00026600
026700 250-EXIT.                                                       00026700
026800     EXIT.                                                       00026800
026900 260-SWAP-RTN.                                                   00026900
027000     MOVE QUOT-RECORD(QUOT-IX1) TO SWP-RECORD.                   00027000
027100     MOVE QUOT-RECORD(QUOT-IX2) TO QUOT-RECORD(QUOT-IX1).        00027100
027200     MOVE SWP-RECORD            TO QUOT-RECORD(QUOT-IX2).        00027200
027300 260-EXIT.                                                       00027300
027400     EXIT.                                                       00027400
027500***************************************************************00027500
027600* 400-VALIDATE-RTN - QUOTE CHECK SUITE.                          00027600
027700***************************************************************00027700
027800 400-VALIDATE-RTN.                                               00027800
027900     SET WS-DATASET-PASSED TO TRUE.                              00027900
028000     PERFORM 410-CHK-REQUIRED-RTN THRU 410-EXIT.                 00028000
028100     PERFORM 420-CHK-NULL-PCT-RTN THRU 420-EXIT.                 00028100
028200     PERFORM 430-CHK-DUPS-RTN     THRU 430-EXIT.                 00028200
028300     PERFORM 440-CHK-ENUM-RTN     THRU 440-EXIT.                 00028300
028400     PERFORM 450-CHK-RANGE-RTN    THRU 450-EXIT.                 00028400
028500     PERFORM 460-CHK-DTSEQ-RTN    THRU 460-EXIT.                 00028500
028600     IF CK-REQ-FAIL-CNT > 0                                      00028600
028700         SET WS-DATASET-FAILED TO TRUE                           00028700
028800     END-IF.                                                     00028800
028900     IF CK-DUP-CNT > 0 AND CK-NONBLANK-CNT > 0                   00028900
029000         COMPUTE CK-DUP-PCT = (CK-DUP-CNT / CK-NONBLANK-CNT)*100 00029000
029100         IF CK-DUP-PCT > 1.0                                     00029100
029200             SET WS-DATASET-FAILED TO TRUE                       00029200
029300         END-IF                                                  00029300
029400     END-IF.                                                     00029400
029500 400-EXIT.                                                       00029500
029600     EXIT.                                                       00029600
029700***************************************************************00029700
029800* 410-CHK-REQUIRED-RTN (CRITICAL) - QUOTE-ID, CUSTOMER-ID,       00029800
029900* PRODUCT-TYPE, COVERAGE-AMT, STATUS MUST BE PRESENT.            00029900
030000***************************************************************00030000
030100 410-CHK-REQUIRED-RTN.                                           00030100
030200     MOVE 0 TO CK-REQ-FAIL-CNT.                                  00030200
030300     IF WS-QUOT-QA-CNT = 0                                       00030300
030400         GO TO 410-EXIT                                          00030400
030500     END-IF.                                                     00030500
030600     PERFORM 411-CHK-REQ-ONE-RTN THRU 411-EXIT                   00030600
030700         VARYING QUOT-IX1 FROM 1 BY 1                            00030700
030800         UNTIL QUOT-IX1 > WS-QUOT-QA-CNT.                        00030800
030900 410-EXIT.                                                       00030900
031000     EXIT.                                                       00031000
031100 411-CHK-REQ-ONE-RTN.                                            00031100
031200     IF QUO-ID(QUOT-IX1)           = SPACES                      00031200
031300        OR QUO-CUST-ID(QUOT-IX1)   = SPACES                      00031300
031400        OR QUO-PRODUCT-TYPE(QUOT-IX1) = SPACES                   00031400
031500        OR QUO-COVERAGE-AMT(QUOT-IX1) NOT NUMERIC                00031500
031600        OR QUO-COVERAGE-AMT(QUOT-IX1) = 0                        00031600
031700        OR QUO-STATUS(QUOT-IX1)      = SPACES                    00031700
031800         ADD 1 TO CK-REQ-FAIL-CNT                                00031800
031900     END-IF.                                                     00031900
032000 411-EXIT.                                                       00032000
032100     EXIT.                                                       00032100
032200***************************************************************00032200
032300* 420-CHK-NULL-PCT-RTN (WARNING) - NULL/EMPTY PERCENTAGE OVER    00032300
032400* THE NAMED QUOTE FIELDS, PASS WHEN NOT OVER 5.0 PCT.            00032400
032500***************************************************************00032500
032600 420-CHK-NULL-PCT-RTN.                                           00032600
032700     MOVE 0 TO CK-NULL-FLD-CNT.                                  00032700
032800     MOVE 0 TO CK-TOTAL-FLD-CNT.                                 00032800
032900     IF WS-QUOT-QA-CNT = 0                                       00032900
033000         GO TO 420-EXIT                                          00033000
033100     END-IF.                                                     00033100
033200     PERFORM 421-CHK-NULL-ONE-RTN THRU 421-EXIT                  00033200
033300         VARYING QUOT-IX1 FROM 1 BY 1                            00033300
033400         UNTIL QUOT-IX1 > WS-QUOT-QA-CNT.                        00033400
033500     IF CK-TOTAL-FLD-CNT > 0                                     00033500
033600         COMPUTE CK-NULL-PCT ROUNDED =                           00033600
033700             (CK-NULL-FLD-CNT / CK-TOTAL-FLD-CNT) * 100           00033700
033800     ELSE                                                        00033800
033900         MOVE 0 TO CK-NULL-PCT                                   00033900
034000     END-IF.                                                     00034000
034100 420-EXIT.                                                       00034100
034200     EXIT.                                                       00034200
034300 421-CHK-NULL-ONE-RTN.                                           00034300
034400     ADD 8 TO CK-TOTAL-FLD-CNT.                                  00034400
034500     IF QUO-ID(QUOT-IX1) = SPACES                                00034500
034600         ADD 1 TO CK-NULL-FLD-CNT                                00034600
034700     END-IF.                                                     00034700
034800     IF QUO-CUST-ID(QUOT-IX1) = SPACES                           00034800
034900         ADD 1 TO CK-NULL-FLD-CNT                                00034900
035000     END-IF.                                                     00035000
035100     IF QUO-AGT-ID(QUOT-IX1) = SPACES                            00035100
035200         ADD 1 TO CK-NULL-FLD-CNT                                00035200
035300     END-IF.                                                     00035300
035400     IF QUO-PRODUCT-TYPE(QUOT-IX1) = SPACES                      00035400
035500         ADD 1 TO CK-NULL-FLD-CNT                                00035500
035600     END-IF.                                                     00035600
035700     IF QUO-COVERAGE-AMT(QUOT-IX1) NOT NUMERIC                   00035700
035800         ADD 1 TO CK-NULL-FLD-CNT                                00035800
035900     END-IF.                                                     00035900
036000     IF QUO-STATUS(QUOT-IX1) = SPACES                            00036000
036100         ADD 1 TO CK-NULL-FLD-CNT                                00036100
036200     END-IF.                                                     00036200
036300     IF QUO-CREATED-DATE(QUOT-IX1) = SPACES                      00036300
036400         ADD 1 TO CK-NULL-FLD-CNT                                00036400
036500     END-IF.                                                     00036500
036600     IF QUO-EXPIRY-DATE(QUOT-IX1) = SPACES                       00036600
036700         ADD 1 TO CK-NULL-FLD-CNT                                00036700
036800     END-IF.                                                     00036800
036900 421-EXIT.                                                       00036900
037000     EXIT.                                                       00037000
037100***************************************************************00037100
037200* 430-CHK-DUPS-RTN (CRITICAL) - DUPLICATE QUO-ID AMONG           00037200
037300* NON-BLANK KEYS.  TABLE IS ALREADY SORTED SO DUPLICATES ARE     00037300
037400* ADJACENT.                                                      00037400
037500***************************************************************00037500
037600 430-CHK-DUPS-RTN.                                               00037600
037700     MOVE 0 TO CK-DUP-CNT.                                       00037700
037800     MOVE 0 TO CK-NONBLANK-CNT.                                  00037800
037900     IF WS-QUOT-QA-CNT = 0                                       00037900
038000         GO TO 430-EXIT                                          00038000
038100     END-IF.                                                     00038100
038200     PERFORM 431-CHK-DUP-ONE-RTN THRU 431-EXIT                   00038200
038300         VARYING QUOT-IX1 FROM 1 BY 1                            00038300
038400         UNTIL QUOT-IX1 > WS-QUOT-QA-CNT.                        00038400
038500 430-EXIT.                                                       00038500
038600     EXIT.                                                       00038600
038700 431-CHK-DUP-ONE-RTN.                                            00038700
038800     IF QUO-ID(QUOT-IX1) = SPACES                                00038800
038900         GO TO 431-EXIT                                          00038900
039000     END-IF.                                                     00039000
039100     ADD 1 TO CK-NONBLANK-CNT.                                   00039100
039200     IF QUOT-IX1 > 1                                             00039200
039300         SET QUOT-IX2 TO QUOT-IX1                                00039300
039400         SET QUOT-IX2 DOWN BY 1                                  00039400
039500         IF QUO-ID(QUOT-IX1) = QUO-ID(QUOT-IX2)                  00039500
039600             ADD 1 TO CK-DUP-CNT                                 00039600
039700         END-IF                                                  00039700
039800     END-IF.                                                     00039800
039900 431-EXIT.                                                       00039900
040000     EXIT.                                                       00040000
040100***************************************************************00040100
040200* 440-CHK-ENUM-RTN (WARNING) - PRODUCT-TYPE MUST BE ONE OF THE   00040200
040300* FIVE KNOWN PRODUCT LINES WHEN NON-BLANK.                       00040300
040400***************************************************************00040400
040500 440-CHK-ENUM-RTN.                                               00040500
040600     MOVE 0 TO CK-ENUM-BAD-CNT.                                  00040600
040700     IF WS-QUOT-QA-CNT = 0                                       00040700
040800         GO TO 440-EXIT                                          00040800
040900     END-IF.                                                     00040900
041000     PERFORM 441-CHK-ENUM-ONE-RTN THRU 441-EXIT                  00041000
041100         VARYING QUOT-IX1 FROM 1 BY 1                            00041100
041200         UNTIL QUOT-IX1 > WS-QUOT-QA-CNT.                        00041200
041300 440-EXIT.                                                       00041300
041400     EXIT.                                                       00041400
041500 441-CHK-ENUM-ONE-RTN.                                           00041500
041600     IF QUO-PRODUCT-TYPE(QUOT-IX1) = SPACES                      00041600
041700         GO TO 441-EXIT                                          00041700
041800     END-IF.                                                     00041800
041900     IF QUO-PRODUCT-TYPE(QUOT-IX1) NOT = 'Term Life'             00041900
042000        AND QUO-PRODUCT-TYPE(QUOT-IX1) NOT = 'Whole Life'        00042000
042100        AND QUO-PRODUCT-TYPE(QUOT-IX1) NOT = 'Universal Life'    00042100
042200        AND QUO-PRODUCT-TYPE(QUOT-IX1) NOT = 'Variable Life'     00042200
042300        AND QUO-PRODUCT-TYPE(QUOT-IX1) NOT = 'Final Expense'     00042300
042400         ADD 1 TO CK-ENUM-BAD-CNT                                00042400
042500     END-IF.                                                     00042500
042600 441-EXIT.                                                       00042600
042700     EXIT.                                                       00042700
042800***************************************************************00042800
042900* 450-CHK-RANGE-RTN (WARNING) - COVERAGE-AMT MUST FALL IN        00042900
043000* 25000-2000000 WHEN NON-BLANK; NON-NUMERIC ALSO COUNTS.         00043000
043100***************************************************************00043100
043200 450-CHK-RANGE-RTN.                                              00043200
043300     MOVE 0 TO CK-RANGE-BAD-CNT.                                 00043300
043400     IF WS-QUOT-QA-CNT = 0                                       00043400
043500         GO TO 450-EXIT                                          00043500
043600     END-IF.                                                     00043600
043700     PERFORM 451-CHK-RANGE-ONE-RTN THRU 451-EXIT                 00043700
043800         VARYING QUOT-IX1 FROM 1 BY 1                            00043800
043900         UNTIL QUOT-IX1 > WS-QUOT-QA-CNT.                        00043900
044000 450-EXIT.                                                       00044000
044100     EXIT.                                                       00044100
044200 451-CHK-RANGE-ONE-RTN.                                          00044200
044300     IF QUO-COVERAGE-AMT(QUOT-IX1) NOT NUMERIC                   00044300
044400         ADD 1 TO CK-RANGE-BAD-CNT                               00044400
044500         GO TO 451-EXIT                                          00044500
044600     END-IF.                                                     00044600
044710     IF QUO-COVERAGE-AMT(QUOT-IX1) < 25000                       00044710
044720        OR QUO-COVERAGE-AMT(QUOT-IX1) > 2000000                  00044720
044730         ADD 1 TO CK-RANGE-BAD-CNT                               00044730
044740     END-IF.                                                     00044740
045100 451-EXIT.                                                       00045100
045200     EXIT.                                                       00045200
045300***************************************************************00045300
045400* 460-CHK-DTSEQ-RTN (WARNING) - CREATED-DATE MUST NOT BE AFTER   00045400
045500* EXPIRY-DATE WHEN BOTH ARE PRESENT.  ISO DATES COMPARE          00045500
045600* CORRECTLY AS STRINGS.                                          00045600
045700***************************************************************00045700
045800 460-CHK-DTSEQ-RTN.                                              00045800
045900     MOVE 0 TO CK-DTSEQ-BAD-CNT.                                 00045900
046000     IF WS-QUOT-QA-CNT = 0                                       00046000
046100         GO TO 460-EXIT                                          00046100
046200     END-IF.                                                     00046200
046300     PERFORM 461-CHK-DTSEQ-ONE-RTN THRU 461-EXIT                 00046300
046400         VARYING QUOT-IX1 FROM 1 BY 1                            00046400
046500         UNTIL QUOT-IX1 > WS-QUOT-QA-CNT.                        00046500
046600 460-EXIT.                                                       00046600
046700     EXIT.                                                       00046700
046800 461-CHK-DTSEQ-ONE-RTN.                                          00046800
046900     IF QUO-CREATED-DATE(QUOT-IX1) = SPACES                      00046900
047000        OR QUO-EXPIRY-DATE(QUOT-IX1) = SPACES                    00047000
047100         GO TO 461-EXIT                                          00047100
047200     END-IF.                                                     00047200
047300     IF QUO-CREATED-DATE(QUOT-IX1) > QUO-EXPIRY-DATE(QUOT-IX1)   00047300
047400         ADD 1 TO CK-DTSEQ-BAD-CNT                               00047400
047500     END-IF.                                                     00047500
047600 461-EXIT.                                                       00047600
047700     EXIT.                                                       00047700
047800***************************************************************00047800
047900* 500-REPORT-RTN - WRITE THE QUALITY-REPORT BLOCK FOR QUOTES.    00047900
048000***************************************************************00048000
048100 500-REPORT-RTN.                                                 00048100
048200     MOVE SPACES TO QUALITY-RPT-RECORD.                          00048200
048300     MOVE SPACES TO QL-HEADING-LINE.                             00048300
048400     MOVE 'QUOTES      ' TO QL-HDR-DATASET.                      00048400
048500     MOVE WS-QUOT-QA-CNT TO QL-HDR-RECCNT.                       00048500
048600     MOVE QL-HEADING-LINE TO QUALITY-RPT-RECORD.                 00048600
048700     WRITE QUALITY-RPT-RECORD.                                   00048700
048800     PERFORM 510-DTL-REQUIRED-RTN THRU 510-EXIT.                 00048800
048900     PERFORM 511-DTL-NULLPCT-RTN  THRU 511-EXIT.                 00048900
049000     PERFORM 512-DTL-DUPS-RTN     THRU 512-EXIT.                 00049000
049100     PERFORM 513-DTL-ENUM-RTN     THRU 513-EXIT.                 00049100
049200     PERFORM 514-DTL-RANGE-RTN    THRU 514-EXIT.                 00049200
049300     PERFORM 515-DTL-DTSEQ-RTN    THRU 515-EXIT.                 00049300
049400     MOVE SPACES TO QUALITY-RPT-RECORD.                          00049400
049500     MOVE SPACES TO QL-RESULT-LINE.                              00049500
049600     MOVE WS-DATASET-RESULT TO QL-RES-PASS-FAIL.                 00049600
049700     MOVE QL-RESULT-LINE TO QUALITY-RPT-RECORD.                  00049700
049800     WRITE QUALITY-RPT-RECORD.                                   00049800
049900 500-EXIT.                                                       00049900
050000     EXIT.                                                       00050000
050100 510-DTL-REQUIRED-RTN.                                           00050100
050200     MOVE SPACES TO QUALITY-RPT-RECORD.                          00050200
050300     MOVE SPACES TO QL-DETAIL-LINE.                              00050300
050400     MOVE 'REQUIRED FIELDS PRESENT'      TO QL-DET-CHECK-NAME.   00050400
050500     MOVE 'CRIT'                         TO QL-DET-CRIT-TAG.     00050500
050600     MOVE CK-REQ-FAIL-CNT                TO QL-DET-VALUE.        00050600
050700     IF CK-REQ-FAIL-CNT = 0                                      00050700
050800         MOVE 'PASS' TO QL-DET-PASS-FAIL                         00050800
050900     ELSE                                                        00050900
051000         MOVE 'FAIL' TO QL-DET-PASS-FAIL                         00051000
051100     END-IF.                                                     00051100
051200     MOVE QL-DETAIL-LINE TO QUALITY-RPT-RECORD.                  00051200
051300     WRITE QUALITY-RPT-RECORD.                                   00051300
051400 510-EXIT.                                                       00051400
051500     EXIT.                                                       00051500
051600 511-DTL-NULLPCT-RTN.                                            00051600
051700     MOVE SPACES TO QUALITY-RPT-RECORD.                          00051700
051800     MOVE SPACES TO QL-DETAIL-LINE.                              00051800
051900     MOVE 'NULL-PERCENTAGE'              TO QL-DET-CHECK-NAME.   00051900
052000     MOVE 'WARN'                         TO QL-DET-CRIT-TAG.     00052000
052100     MOVE CK-NULL-PCT                    TO QL-DET-VALUE.        00052100
052200     IF CK-NULL-PCT NOT > 5.0                                    00052200
052300         MOVE 'PASS' TO QL-DET-PASS-FAIL                         00052300
052400     ELSE                                                        00052400
052500         MOVE 'FAIL' TO QL-DET-PASS-FAIL                         00052500
052600     END-IF.                                                     00052600
052700     MOVE QL-DETAIL-LINE TO QUALITY-RPT-RECORD.                  00052700
052800     WRITE QUALITY-RPT-RECORD.                                   00052800
052900 511-EXIT.                                                       00052900
053000     EXIT.                                                       00053000
053100 512-DTL-DUPS-RTN.                                               00053100
053200     MOVE SPACES TO QUALITY-RPT-RECORD.                          00053200
053300     MOVE SPACES TO QL-DETAIL-LINE.                              00053300
053400     MOVE 'DUPLICATE QUOTE-ID'           TO QL-DET-CHECK-NAME.   00053400
053500     MOVE 'CRIT'                         TO QL-DET-CRIT-TAG.     00053500
053600     MOVE CK-DUP-CNT                     TO QL-DET-VALUE.        00053600
053700     IF CK-DUP-PCT NOT > 1.0                                     00053700
053800         MOVE 'PASS' TO QL-DET-PASS-FAIL                         00053800
053900     ELSE                                                        00053900
054000         MOVE 'FAIL' TO QL-DET-PASS-FAIL                         00054000
054100     END-IF.                                                     00054100
054200     MOVE QL-DETAIL-LINE TO QUALITY-RPT-RECORD.                  00054200
054300     WRITE QUALITY-RPT-RECORD.                                   00054300
054400 512-EXIT.                                                       00054400
054500     EXIT.                                                       00054500
054600 513-DTL-ENUM-RTN.                                               00054600
054700     MOVE SPACES TO QUALITY-RPT-RECORD.                          00054700
054800     MOVE SPACES TO QL-DETAIL-LINE.                              00054800
054900     MOVE 'PRODUCT-TYPE ENUM'            TO QL-DET-CHECK-NAME.   00054900
055000     MOVE 'WARN'                         TO QL-DET-CRIT-TAG.     00055000
055100     MOVE CK-ENUM-BAD-CNT                TO QL-DET-VALUE.        00055100
055200     IF CK-ENUM-BAD-CNT = 0                                      00055200
055300         MOVE 'PASS' TO QL-DET-PASS-FAIL                         00055300
055400     ELSE                                                        00055400
055500         MOVE 'FAIL' TO QL-DET-PASS-FAIL                         00055500
055600     END-IF.                                                     00055600
055700     MOVE QL-DETAIL-LINE TO QUALITY-RPT-RECORD.                  00055700
055800     WRITE QUALITY-RPT-RECORD.                                   00055800
055900 513-EXIT.                                                       00055900
056000     EXIT.                                                       00056000
056100 514-DTL-RANGE-RTN.                                              00056100
056200     MOVE SPACES TO QUALITY-RPT-RECORD.                          00056200
056300     MOVE SPACES TO QL-DETAIL-LINE.                              00056300
056400     MOVE 'COVERAGE-AMT RANGE'           TO QL-DET-CHECK-NAME.   00056400
056500     MOVE 'WARN'                         TO QL-DET-CRIT-TAG.     00056500
056600     MOVE CK-RANGE-BAD-CNT               TO QL-DET-VALUE.        00056600
056700     IF CK-RANGE-BAD-CNT = 0                                     00056700
056800         MOVE 'PASS' TO QL-DET-PASS-FAIL                         00056800
056900     ELSE                                                        00056900
057000         MOVE 'FAIL' TO QL-DET-PASS-FAIL                         00057000
057100     END-IF.                                                     00057100
057200     MOVE QL-DETAIL-LINE TO QUALITY-RPT-RECORD.                  00057200
057300     WRITE QUALITY-RPT-RECORD.                                   00057300
057400 514-EXIT.                                                       00057400
057500     EXIT.                                                       00057500
057600 515-DTL-DTSEQ-RTN.                                              00057600
057700     MOVE SPACES TO QUALITY-RPT-RECORD.                          00057700
057800     MOVE SPACES TO QL-DETAIL-LINE.                              00057800
057900     MOVE 'CREATED VS EXPIRY DATE'       TO QL-DET-CHECK-NAME.   00057900
058000     MOVE 'WARN'                         TO QL-DET-CRIT-TAG.     00058000
058100     MOVE CK-DTSEQ-BAD-CNT               TO QL-DET-VALUE.        00058100
058200     IF CK-DTSEQ-BAD-CNT = 0                                     00058200
058300         MOVE 'PASS' TO QL-DET-PASS-FAIL                         00058300
058400     ELSE                                                        00058400
058500         MOVE 'FAIL' TO QL-DET-PASS-FAIL                         00058500
058600     END-IF.                                                     00058600
058700     MOVE QL-DETAIL-LINE TO QUALITY-RPT-RECORD.                  00058700
058800     WRITE QUALITY-RPT-RECORD.                                   00058800
058900 515-EXIT.                                                       00058900
059000     EXIT.                                                       00059000
059100***************************************************************00059100
059200* 600-CLEAN-RTN - LEFT-JUSTIFY ID FIELDS BY HAND (NO INTRINSIC   00059200
059300* TRIM FUNCTION ON THIS SHOP'S COMPILER).                        00059300
059400***************************************************************00059400
059500 600-CLEAN-RTN.                                                  00059500
059600     IF WS-QUOT-QA-CNT = 0                                       00059600
059700         GO TO 600-EXIT                                          00059700
059800     END-IF.                                                     00059800
059900     PERFORM 610-CLEAN-ONE-RTN THRU 610-EXIT                     00059900
060000         VARYING QUOT-IX1 FROM 1 BY 1                            00060000
060100         UNTIL QUOT-IX1 > WS-QUOT-QA-CNT.                        00060100
060200 600-EXIT.                                                       00060200
060300     EXIT.                                                       00060300
060400 610-CLEAN-ONE-RTN.                                              00060400
060500     MOVE SPACES TO CLN-FLD.                                     00060500
060600     MOVE QUO-ID(QUOT-IX1) TO CLN-FLD.                           00060600
060700     PERFORM 620-LEFT-JUST-RTN THRU 620-EXIT.                    00060700
060800     MOVE CLN-RESULT TO QUO-ID(QUOT-IX1).                        00060800
060900     MOVE SPACES TO CLN-FLD.                                     00060900
061000     MOVE QUO-CUST-ID(QUOT-IX1) TO CLN-FLD.                      00061000
061100     PERFORM 620-LEFT-JUST-RTN THRU 620-EXIT.                    00061100
061200     MOVE CLN-RESULT TO QUO-CUST-ID(QUOT-IX1).                   00061200
061300     MOVE SPACES TO CLN-FLD.                                     00061300
061400     MOVE QUO-AGT-ID(QUOT-IX1) TO CLN-FLD.                       00061400
061500     PERFORM 620-LEFT-JUST-RTN THRU 620-EXIT.                    00061500
061600     MOVE CLN-RESULT TO QUO-AGT-ID(QUOT-IX1).                    00061600
061700 610-EXIT.                                                       00061700
061800     EXIT.                                                       00061800
061900 620-LEFT-JUST-RTN.                                              00061900
062000     MOVE SPACES TO CLN-RESULT.                                  00062000
062100     MOVE 0 TO CLN-FIRST-POS.                                    00062100
062200     MOVE 'N' TO CLN-FOUND-SW.                                   00062200
062300     PERFORM 621-FIND-FIRST-RTN THRU 621-EXIT                    00062300
062400         VARYING CLN-IDX FROM 1 BY 1                             00062400
062500         UNTIL CLN-IDX > 40 OR CLN-FOUND.                        00062500
062600     IF CLN-FOUND                                                00062600
062700         MOVE CLN-FLD(CLN-FIRST-POS:) TO CLN-RESULT              00062700
062800     END-IF.                                                     00062800
062900 620-EXIT.                                                       00062900
063000     EXIT.                                                       00063000
063100 621-FIND-FIRST-RTN.                                             00063100
063200     IF CLN-FLD(CLN-IDX:1) NOT = SPACE                           00063200
063300         MOVE CLN-IDX TO CLN-FIRST-POS                           00063300
063400         MOVE 'Y' TO CLN-FOUND-SW                                00063400
063500     END-IF.                                                     00063500
063600 621-EXIT.                                                       00063600
063700     EXIT.                                                       00063700
063800***************************************************************00063800
063900* 650-RATE-RTN - CALLS RATECALC PER RECORD TO (RE)COMPUTE THE    00063900
064000* MONTHLY PREMIUM AND THE QUOTE EXPIRY DATE.  AGE/SMOKER-FLAG    00064000
064100* COME FROM THE CUSTOMER LOOK-UP TABLE; A CUSTOMER NOT FOUND     00064100
064200* THERE LEAVES THE QA-SUPPLIED FIGURES UNTOUCHED.                00064200
064300***************************************************************00064300
064400 650-RATE-RTN.                                                   00064400
064500     IF WS-QUOT-QA-CNT = 0                                       00064500
064600         GO TO 650-EXIT                                          00064600
064700     END-IF.                                                     00064700
064800     PERFORM 651-RATE-ONE-RTN THRU 651-EXIT                      00064800
064900         VARYING QUOT-IX1 FROM 1 BY 1                            00064900
065000         UNTIL QUOT-IX1 > WS-QUOT-QA-CNT.                        00065000
065100 650-EXIT.                                                       00065100
065200     EXIT.                                                       00065200
065300 651-RATE-ONE-RTN.                                               00065300
065400     PERFORM 640-FIND-CUST-RTN THRU 640-EXIT.                    00065400
065500     IF NOT WS-CUST-FOUND                                        00065500
065600         GO TO 651-EXIT                                          00065600
065700     END-IF.                                                     00065700
065800     MOVE QUO-COVERAGE-AMT(QUOT-IX1)   TO RL-COVERAGE-AMT.       00065800
065900     MOVE CUST-AGE(CUST-IX1)           TO RL-AGE.                00065900
066000     MOVE CUST-SMOKER-FLAG(CUST-IX1)   TO RL-SMOKER-FLAG.        00066000
066100     MOVE QUO-PRODUCT-TYPE(QUOT-IX1)   TO RL-PRODUCT-TYPE.       00066100
066200     SET RL-FN-PREMIUM-MO TO TRUE.                                00066200
066300     CALL 'RATECALC' USING RL-PARM-REC.                          00066300
066400     IF RL-RESULT-OK                                              00066400
066500         MOVE RL-RESULT-AMT TO QUO-PREMIUM-MO(QUOT-IX1)          00066500
066600     END-IF.                                                     00066600
066700     MOVE QUO-CREATED-DATE(QUOT-IX1)   TO RL-CREATED-DATE.       00066700
066800     SET RL-FN-QUOTE-EXPIRY TO TRUE.                             00066800
066900     CALL 'RATECALC' USING RL-PARM-REC.                          00066900
067000     IF RL-RESULT-OK                                              00067000
067100         MOVE RL-RESULT-DATE TO QUO-EXPIRY-DATE(QUOT-IX1)        00067100
067200     END-IF.                                                     00067200
067300 651-EXIT.                                                       00067300
067400     EXIT.                                                       00067400
067500***************************************************************00067500
067600* 640-FIND-CUST-RTN - HAND-ROLLED BINARY SEARCH OF CUST-TABLE    00067600
067700* BY QUO-CUST-ID(QUOT-IX1).  CUST-TABLE IS ALREADY IN            00067700
067800* ASCENDING CUST-ID ORDER BECAUSE PROMCUST WROTE IT THAT WAY.    00067800
067900***************************************************************00067900
068000 640-FIND-CUST-RTN.                                              00068000
068100     MOVE 'N' TO WS-CUST-FOUND-SW.                                00068100
068200     MOVE 1 TO WS-RATE-LOW.                                      00068200
068300     MOVE WS-CUST-PROD-CNT TO WS-RATE-HIGH.                      00068300
068400 640-SEARCH-LOOP.                                                00068400
068500     IF WS-RATE-LOW > WS-RATE-HIGH                               00068500
068600         GO TO 640-EXIT                                          00068600
068700     END-IF.                                                     00068700
068800     COMPUTE WS-RATE-MID = (WS-RATE-LOW + WS-RATE-HIGH) / 2.     00068800
068900     SET CUST-IX1 TO WS-RATE-MID.                                00068900
069000     IF CUST-ID(CUST-IX1) = QUO-CUST-ID(QUOT-IX1)                00069000
069100         SET WS-CUST-FOUND TO TRUE                               00069100
069200         GO TO 640-EXIT                                          00069200
069300     END-IF.                                                     00069300
069400     IF CUST-ID(CUST-IX1) < QUO-CUST-ID(QUOT-IX1)                00069400
069500         COMPUTE WS-RATE-LOW = WS-RATE-MID + 1                   00069500
069600     ELSE                                                        00069600
069700         COMPUTE WS-RATE-HIGH = WS-RATE-MID - 1                  00069700
069800     END-IF.                                                     00069800
069900     GO TO 640-SEARCH-LOOP.                                      00069900
070000 640-EXIT.                                                       00070000
070100     EXIT.                                                       00070100
070200***************************************************************00070200
070300* 700-WRITE-PROD-RTN - WRITE THE PROMOTED QUOTE PROD FILE.       00070300
070400***************************************************************00070400
070500 700-WRITE-PROD-RTN.                                             00070500
070600     OPEN OUTPUT QUOT-PROD-FILE.                                 00070600
070700     MOVE 0 TO WS-QUOT-PROD-CNT.                                 00070700
070800     IF WS-QUOT-QA-CNT = 0                                       00070800
070900         GO TO 700-EXIT                                          00070900
071000     END-IF.                                                     00071000
071100     PERFORM 710-WRITE-ONE-RTN THRU 710-EXIT                     00071100
071200         VARYING QUOT-IX1 FROM 1 BY 1                            00071200
071300         UNTIL QUOT-IX1 > WS-QUOT-QA-CNT.                        00071300
071400 700-EXIT.                                                       00071400
071500     CLOSE QUOT-PROD-FILE.                                       00071500
071600     EXIT.                                                       00071600
071700 710-WRITE-ONE-RTN.                                              00071700
071800     MOVE QUOT-RECORD(QUOT-IX1) TO QUOT-PROD-RECORD.             00071800
071900     WRITE QUOT-PROD-RECORD.                                     00071900
072000     ADD 1 TO WS-QUOT-PROD-CNT.                                  00072000
072100 710-EXIT.                                                       00072100
072200     EXIT.                                                       00072200
072300***************************************************************00072300
072400 900-TERM-RTN.                                                   00072400
072500     CLOSE QUOT-QA-FILE.                                         00072500
072600     CLOSE CUST-PROD-FILE.                                       00072600
072700     MOVE SPACES TO QUALITY-RPT-RECORD.                          00072700
072800     MOVE SPACES TO QL-SUMMARY-LINE.                             00072800
072900     MOVE 'QUOTES      ' TO QL-SUM-ENTITY.                       00072900
073000     IF WS-DATASET-PASSED                                        00073000
073100         MOVE 'SUCCESS' TO QL-SUM-RESULT                         00073100
073200         MOVE WS-QUOT-PROD-CNT TO QL-SUM-RECCNT                  00073200
073300     ELSE                                                        00073300
073400         MOVE 'FAILED ' TO QL-SUM-RESULT                         00073400
073500         MOVE 0 TO QL-SUM-RECCNT                                 00073500
073600     END-IF.                                                     00073600
073700     MOVE QL-SUMMARY-LINE TO QUALITY-RPT-RECORD.                 00073700
073800     WRITE QUALITY-RPT-RECORD.                                   00073800
073900     CLOSE QUALITY-RPT-FILE.                                     00073900
074000 900-EXIT.                                                       00074000
074100     EXIT.                                                       00074100
