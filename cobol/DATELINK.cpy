000100***************************************************************00000100
000200*    COPYBOOK    :  DATELINK                                   00000200
000300*    DESCRIPTION :  CRM DATA LAKE - DAYCALC CALL PARAMETERS     00000300
000400*                   ONE SHARED PARM BLOCK FOR THE FOUR DATE     00000400
000500*                   ARITHMETIC FUNCTIONS (NO INTRINSIC DATE     00000500
000600*                   FUNCTIONS ARE USED ON THIS SHOP'S COMPILER) 00000600
000700*    AUTHOR      :  D. STOUT - CRM DATA LAKE TEAM               00000700
000800*    WRITTEN     :  04/15/91                                    00000800
000900***************************************************************00000900
001000*    CHANGE LOG                                                 00001000
001100*    04/15/91 DS   DL-116  ORIGINAL PARM LAYOUT                 00001100
001200*    12/03/98 KMS  DL-211  Y2K REVIEW - 4-DIGIT YEAR CONFIRMED   00001200
001300***************************************************************00001300
001400    05  DC-PARM.                                                 00001400
001500        10  DC-FUNCTION                 PIC 9(2)  COMP.          00001500
001600            88  DC-FN-DATE-TO-DAYNO         VALUE 1.             00001600
001700            88  DC-FN-DAYNO-TO-DATE         VALUE 2.             00001700
001800            88  DC-FN-ADD-DAYS              VALUE 3.             00001800
001900            88  DC-FN-DATE-DIFF             VALUE 4.             00001900
002000        10  DC-DATE-1                   PIC X(10).               00002000
002100        10  DC-DATE-2                   PIC X(10).               00002100
002200        10  DC-DAY-OFFSET               PIC S9(7)  COMP-3.       00002200
002300        10  DC-DAY-NUMBER-1             PIC S9(9)  COMP-3.       00002300
002400        10  DC-DAY-NUMBER-2             PIC S9(9)  COMP-3.       00002400
002500        10  DC-RESULT-DATE              PIC X(10).               00002500
002600        10  DC-RESULT-DAYS              PIC S9(7)  COMP-3.       00002600
002700        10  FILLER                      PIC X(10).               00002700
002800*           RESERVED FOR FUTURE DATE FUNCTIONS                   00002800
