000100***************************************************************00000000100
000200* LICENSED MATERIALS - PROPERTY OF THE CRM DATA LAKE PROJECT    0000000200
000300* ALL RIGHTS RESERVED                                           0000000300
000400***************************************************************00000000400
000500* PROGRAM :  RATECALC                                            000000500
000600*                                                                000000600
000700* AUTHOR  :  DOUG STOUT                                          000000700
000800*                                                                000000800
000900* RATING ENGINE SUBROUTINE FOR THE NIGHTLY CRM DATA LAKE        0000000900
001000* BATCH.  ONE CALLABLE ENTRY POINT, SEVEN FUNCTIONS SELECTED    0000001000
001100* BY RL-FUNCTION:  MONTHLY PREMIUM, POLICY PREMIUM BY PAY        000001100
001200* FREQUENCY, CASH VALUE, CLAIM-AMOUNT VALIDATION, PAYOUT-        000001200
001300* AMOUNT VALIDATION, POLICY EXPIRY DATE, QUOTE EXPIRY DATE.      000001300
001400* CALLED BY PROMQUOT, PROMPOLY AND PROMCLM.  CALLS DAYCALC       000001400
001500* FOR THE TWO EXPIRY-DATE FUNCTIONS.                             000001500
001600***************************************************************00000001600
001700 IDENTIFICATION DIVISION.                                       0000001700
001800 PROGRAM-ID.    RATECALC.                                       0000001800
001900 AUTHOR.        DOUG STOUT.                                     0000001900
002000 INSTALLATION.  CRM DATA LAKE PROJECT.                          0000002000
002100 DATE-WRITTEN.  04/15/91.                                       0000002100
002200 DATE-COMPILED.                                                 0000002200
002300 SECURITY.      NON-CONFIDENTIAL.                                000002300
002400***************************************************************00000002400
002500* CHANGE LOG                                                     000002500
002600*   04/15/91  DS   DL-115  ORIGINAL PREMIUM/POLICY-PREM ROUTINES 000002600
002700*   04/22/91  DS   DL-118  ADDED CASH-VALUE FUNCTION              00002700
002800*   10/08/95  MPO  DL-165  ADDED CLAIM-AMOUNT/PAYOUT VALIDATION   00002800
002900*   03/30/97  DS   DL-192  ADDED POLICY/QUOTE EXPIRY, CALLS       00002900
003000*                          DAYCALC INSTEAD OF HAND-ROLLED MATH    00003000
003100*   12/03/98  KMS  DL-211  Y2K - CONFIRMED ALL DATE FIELDS ARE    00003100
003200*                          10-BYTE ISO, NO 2-DIGIT YEAR MATH      00003200
003300*   08/09/02  RJT  DL-260  WIDENED CASH-VALUE ROUNDING FIELD      00003300
003400*                          FOLLOWING QA-BATCH-1147 REJECT REPORT  00003400
003500***************************************************************00000003500
003600 ENVIRONMENT DIVISION.                                          0000003600
003700 CONFIGURATION SECTION.                                         0000003700
003800 SOURCE-COMPUTER. IBM-370.                                      0000003800
003900 OBJECT-COMPUTER. IBM-370.                                      0000003900
004000 SPECIAL-NAMES.                                                 0000004000
004100     C01 IS TOP-OF-FORM.                                        0000004100
004200***************************************************************00000004200
004300 DATA DIVISION.                                                 0000004300
004400 WORKING-STORAGE SECTION.                                       0000004400
004500***************************************************************00000004500
004600 01  RW-PREMIUM-FACTORS.                                        0000004600
004700     05  RW-BASE-RATE            PIC S9(5)V9999 COMP-3.         0000004700
004800     05  RW-AGE-FACTOR           PIC S9(3)V9999 COMP-3.         0000004800
004900     05  RW-SMOKER-FACTOR        PIC S9(3)V9999 COMP-3.         0000004900
005000     05  RW-PRODUCT-FACTOR       PIC S9(3)V9999 COMP-3.         0000005000
005100     05  FILLER                  PIC X(08)   VALUE SPACES.       000005100
005200 01  RW-PRODUCT-FACTOR-X REDEFINES RW-PREMIUM-FACTORS.          0000005200
005300     05  RW-PF-ALL-DIGITS        PIC S9(17)  COMP-3.             000005300
005400*        ALTERNATE SCRATCH VIEW - USED WHEN TRACING FACTOR CHAIN 000005400
005500 01  RW-CASH-VALUE-WORK.                                        0000005500
005600     05  RW-YEARS-ACTIVE         PIC S9(5)V9999 COMP-3.          000005600
005700     05  RW-YEARS-INT            PIC S9(4)   COMP.               000005700
005800     05  RW-GROWTH-RATE          PIC S9(1)V9999 COMP-3.          000005800
005900     05  RW-GROWTH-MULT          PIC S9(5)V9999 COMP-3.          000005900
006000     05  RW-BASE-VALUE           PIC S9(7)V99   COMP-3.          000006000
006100     05  FILLER                  PIC X(06)   VALUE SPACES.       000006100
006200 01  RW-CASH-VALUE-TBL REDEFINES RW-CASH-VALUE-WORK.             000006200
006300     05  RW-CV-FLD               OCCURS 5 TIMES PIC X(06).       000006300
006400*        DEBUG TABLE VIEW OF THE CASH-VALUE WORK FIELDS          000006400
006500 01  RW-CLAIM-VALIDATION-WORK.                                   000006500
006600     05  RW-CLM-PCT-LOW          PIC S9(3)V9999 COMP-3.          000006600
006700     05  RW-CLM-PCT-HIGH         PIC S9(3)V9999 COMP-3.          000006700
006800     05  RW-CLM-AMT-LOW          PIC S9(9)V99   COMP-3.          000006800
006900     05  RW-CLM-AMT-HIGH         PIC S9(9)V99   COMP-3.          000006900
007000     05  RW-PAYOUT-LOW           PIC S9(9)V99   COMP-3.          000007000
007100     05  RW-PAYOUT-HIGH          PIC S9(9)V99   COMP-3.          000007100
007200     05  FILLER                  PIC X(10)   VALUE SPACES.       000007200
007300 01  RW-CLAIM-VALIDATION-X REDEFINES RW-CLAIM-VALIDATION-WORK.   000007300
007400     05  RW-CLM-BOUND-FLD       OCCURS 6 TIMES PIC X(06).        000007400
007500*        DEBUG TABLE VIEW OF THE CLAIM BOUND-CHECK WORK FIELDS   000007500
007600 01  RW-EXPIRY-WORK.                                             000007600
007700     05  RW-EXP-DAYS             PIC S9(7)   COMP.               000007700
007800     05  FILLER                  PIC X(10)   VALUE SPACES.       000007800
007900***************************************************************00000007900
008000 01  DL-PARM.                                                   0000008000
008100     COPY DATELINK.                                              000008100
008200*        SEPARATE LOCAL COPY OF THE DAYCALC PARM BLOCK - RATECALC000008200
008300*        DOES NOT SHARE STORAGE WITH THE CALLER'S OWN COPY        00008300
008400***************************************************************00000008400
008500 LINKAGE SECTION.                                                000008500
008600 01  RL-PARM-REC.                                                000008600
008700     COPY RATELINK.                                              000008700
008800***************************************************************00000008800
008900 PROCEDURE DIVISION USING RL-PARM-REC.                           000008900
009000***************************************************************00000009000
009100 000-MAIN-RTN.                                                  0000009100
009200     MOVE SPACE TO RL-RESULT-FLAG.                              0000009200
009300     EVALUATE TRUE                                              0000009300
009400        WHEN RL-FN-PREMIUM-MO                                   0000009400
009500            PERFORM 100-PREMIUM-MO-RTN THRU 100-EXIT            0000009500
009600        WHEN RL-FN-POLICY-PREM                                  0000009600
009700            PERFORM 200-POLICY-PREM-RTN THRU 200-EXIT           0000009700
009800        WHEN RL-FN-CASH-VALUE                                   0000009800
009900            PERFORM 300-CASH-VALUE-RTN THRU 300-EXIT            0000009900
010000        WHEN RL-FN-VALID-CLAIM-AMT                              0000010000
010100            PERFORM 400-VALID-CLAIM-AMT-RTN THRU 400-EXIT       0000010100
010200        WHEN RL-FN-VALID-PAYOUT                                 0000010200
010300            PERFORM 500-VALID-PAYOUT-RTN THRU 500-EXIT          0000010300
010400        WHEN RL-FN-POLICY-EXPIRY                                0000010400
010500            PERFORM 600-POLICY-EXPIRY-RTN THRU 600-EXIT         0000010500
010600        WHEN RL-FN-QUOTE-EXPIRY                                 0000010600
010700            PERFORM 700-QUOTE-EXPIRY-RTN THRU 700-EXIT          0000010700
010800        WHEN OTHER                                              0000010800
010900            CONTINUE                                            0000010900
011000     END-EVALUATE.                                              0000011000
011100     GOBACK.                                                    0000011100
011200***************************************************************00000011200
011300* 100-PREMIUM-MO-RTN - MONTHLY PREMIUM FOR A QUOTE.  RULE 1.    0000011300
011400***************************************************************00000011400
011500 100-PREMIUM-MO-RTN.                                            0000011500
011600     COMPUTE RW-BASE-RATE = RL-COVERAGE-AMT * 0.001.            0000011600
011700     IF RL-AGE > 30                                             0000011700
011800         COMPUTE RW-AGE-FACTOR = 1 + ((RL-AGE - 30) * 0.02)     0000011800
011900     ELSE                                                       0000011900
012000         MOVE 1.0000 TO RW-AGE-FACTOR                           0000012000
012100     END-IF.                                                    0000012100
012200     IF RL-SMOKER-FLAG = 'Y'                                    0000012200
012300         MOVE 1.5000 TO RW-SMOKER-FACTOR                        0000012300
012400     ELSE                                                       0000012400
012500         MOVE 1.0000 TO RW-SMOKER-FACTOR                        0000012500
012600     END-IF.                                                    0000012600
012700     PERFORM 110-PRODUCT-FACTOR-RTN THRU 110-EXIT.              0000012700
012800     COMPUTE RL-RESULT-AMT ROUNDED = RW-BASE-RATE               0000012800
012900             * RW-AGE-FACTOR * RW-SMOKER-FACTOR                 0000012900
013000             * RW-PRODUCT-FACTOR.                                000013000
013100     MOVE RL-RESULT-AMT TO RL-PREMIUM-MO.                        000013100
013200     SET RL-RESULT-OK TO TRUE.                                   000013200
013300 100-EXIT.                                                       000013300
013400     EXIT.                                                       000013400
013500***************************************************************00000013500
013600* 110-PRODUCT-FACTOR-RTN - PRODUCT FACTOR TABLE, RULE 1.        0000013600
013700***************************************************************00000013700
013800 110-PRODUCT-FACTOR-RTN.                                        0000013800
013900     EVALUATE TRUE                                              0000013900
014000        WHEN RL-PRODUCT-TYPE = 'Term Life      '                0000014000
014100            MOVE 0.8000 TO RW-PRODUCT-FACTOR                    0000014100
014200        WHEN RL-PRODUCT-TYPE = 'Whole Life     '                0000014200
014300            MOVE 1.5000 TO RW-PRODUCT-FACTOR                    0000014300
014400        WHEN RL-PRODUCT-TYPE = 'Universal Life '                0000014400
014500            MOVE 1.3000 TO RW-PRODUCT-FACTOR                    0000014500
014600        WHEN RL-PRODUCT-TYPE = 'Variable Life  '                0000014600
014700            MOVE 1.4000 TO RW-PRODUCT-FACTOR                    0000014700
014800        WHEN RL-PRODUCT-TYPE = 'Final Expense  '                0000014800
014900            MOVE 2.0000 TO RW-PRODUCT-FACTOR                    0000014900
015000        WHEN OTHER                                              0000015000
015100            MOVE 1.0000 TO RW-PRODUCT-FACTOR                    0000015100
015200     END-EVALUATE.                                              0000015200
015300 110-EXIT.                                                       000015300
015400     EXIT.                                                       000015400
015500***************************************************************00000015500
015600* 200-POLICY-PREM-RTN - POLICY PREMIUM PER PAY PERIOD, RULE 2.  0000015600
015700***************************************************************00000015700
015800 200-POLICY-PREM-RTN.                                            000015800
015900     EVALUATE TRUE                                              0000015900
016000        WHEN RL-PAY-FREQ = 'Monthly    '                        0000016000
016100            COMPUTE RL-RESULT-AMT ROUNDED = RL-PREMIUM-MO * 1    000016100
016200        WHEN RL-PAY-FREQ = 'Quarterly  '                        0000016200
016300            COMPUTE RL-RESULT-AMT ROUNDED = RL-PREMIUM-MO * 3    000016300
016400        WHEN RL-PAY-FREQ = 'Semi-Annual'                        0000016400
016500            COMPUTE RL-RESULT-AMT ROUNDED = RL-PREMIUM-MO * 6    000016500
016600        WHEN RL-PAY-FREQ = 'Annual     '                        0000016600
016700            COMPUTE RL-RESULT-AMT ROUNDED = RL-PREMIUM-MO * 12   000016700
016800        WHEN OTHER                                              0000016800
016900            COMPUTE RL-RESULT-AMT ROUNDED = RL-PREMIUM-MO * 1    000016900
017000     END-EVALUATE.                                               000017000
017100     SET RL-RESULT-OK TO TRUE.                                   000017100
017200 200-EXIT.                                                       000017200
017300     EXIT.                                                       000017300
017400***************************************************************00000017400
017500* 300-CASH-VALUE-RTN - CASH VALUE, RULE 3.  ONLY WHOLE LIFE     0000017500
017600* AND UNIVERSAL LIFE CARRY A CASH VALUE.  CALLER LOADS           000017600
017700* RL-DAYS-ACTIVE (EFFECTIVE DATE TO RUN DATE, VIA DAYCALC        000017700
017800* FUNCTION 400-DATE-DIFF) BEFORE CALLING THIS FUNCTION.          000017800
017900* THE FRACTIONAL-YEAR EXPONENT IS SUBSTITUTED WITH AN INTEGER    000017900
018000* YEAR COUNT AND A REPEATED-MULTIPLICATION LOOP - SEE DL-118.    000018000
018100***************************************************************00000018100
018200 300-CASH-VALUE-RTN.                                             000018200
018300     MOVE ZEROS TO RL-RESULT-AMT.                                000018300
018400     IF RL-PRODUCT-TYPE NOT = 'Whole Life     '                 0000018400
018500        AND RL-PRODUCT-TYPE NOT = 'Universal Life '             0000018500
018600         SET RL-RESULT-OK TO TRUE                                000018600
018700         GO TO 300-EXIT                                          000018700
018800     END-IF.                                                     000018800
018900     COMPUTE RW-YEARS-ACTIVE = RL-DAYS-ACTIVE / 365.             000018900
019000     IF RW-YEARS-ACTIVE < 1                                      000019000
019100         SET RL-RESULT-OK TO TRUE                                000019100
019200         GO TO 300-EXIT                                          000019200
019300     END-IF.                                                     000019300
019400     IF RL-PRODUCT-TYPE = 'Whole Life     '                     0000019400
019500         MOVE 0.0300 TO RW-GROWTH-RATE                          0000019500
019600     ELSE                                                        000019600
019700         MOVE 0.0400 TO RW-GROWTH-RATE                          0000019700
019800     END-IF.                                                     000019800
019900     COMPUTE RW-BASE-VALUE = RL-COVERAGE-AMT * 0.02              000019900
020000             * RW-YEARS-ACTIVE.                                  000020000
020100     COMPUTE RW-YEARS-INT = RW-YEARS-ACTIVE.                     000020100
020200     MOVE 1.0000 TO RW-GROWTH-MULT.                              000020200
020300     IF RW-YEARS-INT > 0                                         000020300
020400         PERFORM 310-GROWTH-STEP-RTN THRU 310-EXIT               000020400
020500             RW-YEARS-INT TIMES                                  000020500
020600     END-IF.                                                     000020600
020700     COMPUTE RL-RESULT-AMT ROUNDED = RW-BASE-VALUE               000020700
020800             * RW-GROWTH-MULT.                                   000020800
020900     SET RL-RESULT-OK TO TRUE.                                   000020900
021000 300-EXIT.                                                       000021000
021100     EXIT.                                                       000021100
021200 310-GROWTH-STEP-RTN.                                            000021200
021300     COMPUTE RW-GROWTH-MULT = RW-GROWTH-MULT                     000021300
021400             * (1 + RW-GROWTH-RATE).                             000021400
021500 310-EXIT.                                                       000021500
021600     EXIT.                                                       000021600
021700***************************************************************00000021700
021800* 400-VALID-CLAIM-AMT-RTN - CLAIM-AMOUNT VALIDATION, RULE 4.    0000021800
021900* DEATH BENEFIT MUST EQUAL COVERAGE EXACTLY; ALL OTHER TYPES     000021900
022000* MUST FALL IN THE TYPE'S PERCENT-OF-COVERAGE RANGE; EVERY       000022000
022100* CLAIM AMOUNT MUST ALSO BE GREATER THAN ZERO.                   000022100
022200***************************************************************00000022200
022300 400-VALID-CLAIM-AMT-RTN.                                        000022300
022400     SET RL-RESULT-BAD TO TRUE.                                  000022400
022500     IF RL-CLAIM-AMOUNT NOT > 0                                  000022500
022600         GO TO 400-EXIT                                          000022600
022700     END-IF.                                                     000022700
022800     IF RL-CLAIM-TYPE = 'Death Benefit             '             000022800
022900         IF RL-CLAIM-AMOUNT = RL-COVERAGE-AMT                    000022900
023000             SET RL-RESULT-OK TO TRUE                            000023000
023100         END-IF                                                  000023100
023200         GO TO 400-EXIT                                          000023200
023300     END-IF.                                                     000023300
023400     EVALUATE TRUE                                               000023400
023500        WHEN RL-CLAIM-TYPE = 'Accelerated Death Benefit'         000023500
023600            MOVE 0.25 TO RW-CLM-PCT-LOW                          000023600
023700            MOVE 0.75 TO RW-CLM-PCT-HIGH                         000023700
023800        WHEN RL-CLAIM-TYPE = 'Terminal Illness          '        000023800
023900            MOVE 0.50 TO RW-CLM-PCT-LOW                          000023900
024000            MOVE 0.90 TO RW-CLM-PCT-HIGH                         000024000
024100        WHEN RL-CLAIM-TYPE = 'Accidental Death          '        000024100
024200            MOVE 1.00 TO RW-CLM-PCT-LOW                          000024200
024300            MOVE 2.00 TO RW-CLM-PCT-HIGH                         000024300
024400        WHEN OTHER                                               000024400
024500            GO TO 400-EXIT                                       000024500
024600     END-EVALUATE.                                               000024600
024700     COMPUTE RW-CLM-AMT-LOW  = RL-COVERAGE-AMT * RW-CLM-PCT-LOW. 000024700
024800     COMPUTE RW-CLM-AMT-HIGH = RL-COVERAGE-AMT * RW-CLM-PCT-HIGH.000024800
024900     IF RL-CLAIM-AMOUNT NOT < RW-CLM-AMT-LOW                     000024900
025000        AND RL-CLAIM-AMOUNT NOT > RW-CLM-AMT-HIGH                000025000
025100         SET RL-RESULT-OK TO TRUE                                000025100
025200     END-IF.                                                     000025200
025300 400-EXIT.                                                       000025300
025400     EXIT.                                                       000025400
025500***************************************************************00000025500
025600* 500-VALID-PAYOUT-RTN - PAYOUT-AMOUNT VALIDATION, RULE 5.      0000025600
025700* DENIED CLAIMS PAY ZERO.  FILED / UNDER REVIEW CLAIMS HAVE NO   000025700
025800* PAYOUT YET AND MUST ALSO SHOW ZERO.  ALL OTHER STATUSES PAY    000025800
025900* 95-100 PCT OF THE CLAIM AMOUNT.                                000025900
026000***************************************************************00000026000
026100 500-VALID-PAYOUT-RTN.                                           000026100
026200     SET RL-RESULT-BAD TO TRUE.                                  000026200
026300     EVALUATE TRUE                                               000026300
026400        WHEN RL-CLAIM-STATUS = 'Denied      '                    000026400
026500            IF RL-PAYOUT-AMOUNT = 0                               00026500
026600                SET RL-RESULT-OK TO TRUE                          00026600
026700            END-IF                                                00026700
026800        WHEN RL-CLAIM-STATUS = 'Filed       '                    000026800
026900           OR RL-CLAIM-STATUS = 'Under Review'                   000026900
027000            IF RL-PAYOUT-AMOUNT = 0                               00027000
027100                SET RL-RESULT-OK TO TRUE                          00027100
027200            END-IF                                                00027200
027300        WHEN OTHER                                                00027300
027400            COMPUTE RW-PAYOUT-LOW  = RL-CLAIM-AMOUNT * 0.95       00027400
027500            COMPUTE RW-PAYOUT-HIGH = RL-CLAIM-AMOUNT * 1.00       00027500
027600            IF RL-PAYOUT-AMOUNT NOT < RW-PAYOUT-LOW               00027600
027700               AND RL-PAYOUT-AMOUNT NOT > RW-PAYOUT-HIGH          00027700
027800                SET RL-RESULT-OK TO TRUE                          00027800
027900            END-IF                                                00027900
028000     END-EVALUATE.                                               000028000
028100 500-EXIT.                                                       000028100
028200     EXIT.                                                       000028200
028300***************************************************************00000028300
028400* 600-POLICY-EXPIRY-RTN - POLICY EXPIRY DATE, RULE 6.  TERM      000028400
028500* LIFE RUNS EFFECTIVE-DATE + 365*TERM-YEARS DAYS; EVERY OTHER    000028500
028600* PRODUCT RUNS EFFECTIVE-DATE + 365*99 DAYS.                     000028600
028700***************************************************************00000028700
028800 600-POLICY-EXPIRY-RTN.                                          000028800
028900     IF RL-PRODUCT-TYPE = 'Term Life      '                     0000028900
029000         COMPUTE RW-EXP-DAYS = 365 * RL-TERM-YEARS               000029000
029100     ELSE                                                        000029100
029200         COMPUTE RW-EXP-DAYS = 365 * 99                          000029200
029300     END-IF.                                                     000029300
029400     SET DC-FN-ADD-DAYS TO TRUE.                                 000029400
029500     MOVE RL-EFF-DATE   TO DC-DATE-1.                            000029500
029600     MOVE RW-EXP-DAYS   TO DC-DAY-OFFSET.                        000029600
029700     CALL 'DAYCALC' USING DL-PARM.                               000029700
029800     MOVE DC-RESULT-DATE TO RL-RESULT-DATE.                      000029800
029900     SET RL-RESULT-OK TO TRUE.                                   000029900
030000 600-EXIT.                                                       000030000
030100     EXIT.                                                       000030100
030200***************************************************************00000030200
030300* 700-QUOTE-EXPIRY-RTN - QUOTE EXPIRY DATE, RULE 7.  CREATED     000030300
030400* DATE PLUS 30 DAYS.                                             000030400
030500***************************************************************00000030500
030600 700-QUOTE-EXPIRY-RTN.                                           000030600
030700     SET DC-FN-ADD-DAYS TO TRUE.                                 000030700
030800     MOVE RL-CREATED-DATE TO DC-DATE-1.                          000030800
030900     MOVE 30              TO DC-DAY-OFFSET.                      000030900
031000     CALL 'DAYCALC' USING DL-PARM.                               000031000
031100     MOVE DC-RESULT-DATE TO RL-RESULT-DATE.                      000031100
031200     SET RL-RESULT-OK TO TRUE.                                   000031200
031300 700-EXIT.                                                       000031300
031400     EXIT.                                                       000031400
