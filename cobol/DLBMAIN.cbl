000100***************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF THE CRM DATA LAKE PROJECT    00000200
000300* ALL RIGHTS RESERVED                                           00000300
000400***************************************************************00000400
000500* PROGRAM :  DLBMAIN                                             00000500
000600*                                                                00000600
000700* AUTHOR  :  RENEE TANAKA                                        00000700
000800*                                                                00000800
000900* NIGHTLY BATCH DRIVER FOR THE CRM DATA LAKE.  CALLS THE SIX     00000900
001000* ENTITY QUALITY/PROMOTION PROGRAMS IN FIXED DEPENDENCY ORDER -  00001000
001100* CUSTOMERS, AGENTS, QUOTES, APPLICATIONS, POLICIES, CLAIMS -    00001100
001200* ENFORCES THE CUSTOMERS/QUOTES CRITICAL-ENTITY HALT RULE, THEN 00001200
001300* CALLS THE DASHBOARD REPORT BUILDER REGARDLESS OF HOW FAR THE  00001300
001400* PROMOTION RUN GOT.  THIS IS THE ONE PROGRAM THE NIGHTLY JCL   00001400
001500* ACTUALLY STEPS TO - EVERY OTHER LOAD MODULE IN THE SUITE IS   00001500
001600* CALLED FROM HERE.                                              00001600
001700***************************************************************00001700
001800 IDENTIFICATION DIVISION.                                       00001800
001900 PROGRAM-ID.    DLBMAIN.                                        00001900
002000 AUTHOR.        RENEE TANAKA.                                   00002000
002100 INSTALLATION.  CRM DATA LAKE PROJECT.                          00002100
002200 DATE-WRITTEN.  06/10/91.                                       00002200
002300 DATE-COMPILED.                                                 00002300
002400 SECURITY.      NON-CONFIDENTIAL.                                00002400
002500***************************************************************00002500
002600* CHANGE LOG                                                     00002600
002700*   06/10/91  RJT  DL-109  ORIGINAL DRIVER - CUSTOMERS/AGENTS/    00002700
002800*                          QUOTES ONLY, THREE PROGRAMS EXISTED    00002800
002900*   11/02/94  RJT  DL-151  ADDED THE APPLICATIONS AND POLICIES    00002900
003000*                          STEPS AS THOSE PROGRAMS CAME ONLINE    00003000
003100*   06/03/95  MPO  DL-160  ADDED THE CLAIMS STEP                 00003100
003200*   03/30/97  DS   DL-192  ADDED THE CALL TO DASHRPT AT THE END   00003200
003300*   12/03/98  KMS  DL-211  Y2K REVIEW - NO DATE FIELDS ON THIS    00003300
003400*                          PROGRAM'S OWN OUTPUT, NOTHING TO FIX   00003400
003500*   07/19/01  RJT  DL-238  CLARIFIED THE HALT RULE - ONLY         00003500
003600*                          CUSTOMERS AND QUOTES ABORT THE REST,   00003600
003700*                          AGENTS/APPLICATIONS/POLICIES/CLAIMS    00003700
003800*                          FAILURES DO NOT STOP THE BATCH         00003800
003900***************************************************************00003900
004000 ENVIRONMENT DIVISION.                                          00004000
004100 CONFIGURATION SECTION.                                         00004100
004200 SOURCE-COMPUTER. IBM-370.                                      00004200
004300 OBJECT-COMPUTER. IBM-370.                                      00004300
004400 SPECIAL-NAMES.                                                 00004400
004500     C01 IS TOP-OF-FORM.                                        00004500
004600 INPUT-OUTPUT SECTION.                                          00004600
004700 FILE-CONTROL.                                                  00004700
004800     SELECT QUALITY-RPT-FILE ASSIGN TO QUALRPT                   00004800
004900         ORGANIZATION IS LINE SEQUENTIAL                         00004900
005000         FILE STATUS IS WS-QUALRPT-STATUS.                       00005000
005100***************************************************************00005100
005200 DATA DIVISION.                                                  00005200
005300 FILE SECTION.                                                   00005300
005400 FD  QUALITY-RPT-FILE                                            00005400
005500     RECORDING MODE IS F.                                        00005500
005600 01  QUALITY-RPT-RECORD              PIC X(132).                 00005600
005700***************************************************************00005700
005800 WORKING-STORAGE SECTION.                                        00005800
005900 01  WS-FILE-STATUS-GROUP.                                       00005900
006000     05  WS-QUALRPT-STATUS           PIC X(02) VALUE '00'.       00006000
006100     05  FILLER                      PIC X(08) VALUE SPACES.     00006100
006200 01  WS-FILE-STATUS-X REDEFINES WS-FILE-STATUS-GROUP.            00006200
006300*        DEBUG VIEW - FILE STATUS BYTE PAIR AS ONE TABLE         00006300
006400     05  WS-STATUS-FLD               PIC X(02) OCCURS 5 TIMES.   00006400
006500 01  WS-SWITCHES.                                                00006500
006600     05  WS-CUST-RESULT-SW           PIC X(08) VALUE SPACES.     00006600
006700         88  WS-CUST-FAILED                VALUE 'FAILED'.       00006700
006800     05  WS-QUOT-RESULT-SW           PIC X(08) VALUE SPACES.     00006800
006900         88  WS-QUOT-FAILED                VALUE 'FAILED'.       00006900
007000     05  WS-HALT-SW                  PIC X     VALUE 'N'.        00007000
007100         88  WS-HALTED                     VALUE 'Y'.            00007100
007200     05  FILLER                      PIC X(10) VALUE SPACES.     00007200
007250 01  WS-SWITCHES-X REDEFINES WS-SWITCHES.                        00007250
007260*        DEBUG VIEW - THE TWO CRITICAL-ENTITY RESULT SWITCHES    00007260
007270*        AS ONE BYTE STRING                                      00007270
007280     05  WS-SWITCH-BYTES             PIC X(27).                  00007280
007300 01  WS-COUNTERS.                                                00007300
007400     05  WS-STEP-CNT                 PIC S9(3)   COMP VALUE 0.   00007400
007500     05  WS-HALT-STEP                PIC S9(3)   COMP VALUE 0.   00007500
007600 01  WS-COUNTERS-X REDEFINES WS-COUNTERS.                        00007600
007700*        DEBUG VIEW - STEP COUNTERS AS ONE TABLE                 00007700
007800     05  WS-CTR-FLD                  PIC S9(3) COMP OCCURS 2     00007800
007900                                     TIMES.                      00007900
007950 01  WS-HALT-STEP-ED                 PIC 9(1).                   00007950
008000***************************************************************00008000
008100 01  QL-REPORT-LINE.                                             00008100
008200     COPY QUALREC.                                               00008200
008300***************************************************************00008300
008400 PROCEDURE DIVISION.                                             00008400
008500***************************************************************00008500
008600 000-MAIN-RTN.                                                   00008600
008700     PERFORM 100-INIT-RTN         THRU 100-EXIT.                 00008700
008800     PERFORM 200-RUN-CUST-RTN     THRU 200-EXIT.                 00008800
008900     IF WS-HALTED                                                00008900
009000         GO TO 000-DASHBOARD                                     00009000
009100     END-IF.                                                     00009100
009200     PERFORM 300-RUN-AGNT-RTN     THRU 300-EXIT.                 00009200
009300     PERFORM 400-RUN-QUOT-RTN     THRU 400-EXIT.                 00009300
009400     IF WS-HALTED                                                00009400
009500         GO TO 000-DASHBOARD                                     00009500
009600     END-IF.                                                     00009600
009700     PERFORM 500-RUN-APPL-RTN     THRU 500-EXIT.                 00009700
009800     PERFORM 600-RUN-POLY-RTN     THRU 600-EXIT.                 00009800
009900     PERFORM 700-RUN-CLM-RTN      THRU 700-EXIT.                 00009900
010000 000-DASHBOARD.                                                  00010000
010100     PERFORM 800-WRITE-BANNER-RTN THRU 800-EXIT.                 00010100
010200     PERFORM 900-RUN-DASHRPT-RTN  THRU 900-EXIT.                 00010200
010300     PERFORM 950-TERM-RTN         THRU 950-EXIT.                 00010300
010400     GOBACK.                                                     00010400
010500***************************************************************00010500
010600 100-INIT-RTN.                                                   00010600
010700     MOVE 0 TO WS-STEP-CNT.                                      00010700
010800     MOVE 0 TO WS-HALT-STEP.                                     00010800
010900     MOVE 'N' TO WS-HALT-SW.                                     00010900
011000 100-EXIT.                                                       00011000
011100     EXIT.                                                       00011100
011200***************************************************************00011200
011300* 200-RUN-CUST-RTN - CUSTOMERS IS A CRITICAL ENTITY.  A FAILED   00011300
011400* PROMCUST RUN HALTS THE REST OF THE PROMOTION CHAIN.            00011400
011500***************************************************************00011500
011600 200-RUN-CUST-RTN.                                               00011600
011700     ADD 1 TO WS-STEP-CNT.                                       00011700
011800     CALL 'PROMCUST'.                                            00011800
011900     IF RETURN-CODE = 8                                          00011900
012000         MOVE 'FAILED'  TO WS-CUST-RESULT-SW                     00012000
012100         SET WS-HALTED TO TRUE                                   00012100
012200         MOVE WS-STEP-CNT TO WS-HALT-STEP                        00012200
012300     ELSE                                                        00012300
012400         MOVE 'PASSED'  TO WS-CUST-RESULT-SW                     00012400
012500     END-IF.                                                     00012500
012600 200-EXIT.                                                       00012600
012700     EXIT.                                                       00012700
012800***************************************************************00012800
012900* 300-RUN-AGNT-RTN - AGENTS IS NOT A CRITICAL ENTITY.  ITS       00012900
013000* RESULT DOES NOT AFFECT THE REST OF THE RUN.                    00013000
013100***************************************************************00013100
013200 300-RUN-AGNT-RTN.                                               00013200
013300     ADD 1 TO WS-STEP-CNT.                                       00013300
013400     CALL 'PROMAGNT'.                                            00013400
013500 300-EXIT.                                                       00013500
013600     EXIT.                                                       00013600
013700***************************************************************00013700
013800* 400-RUN-QUOT-RTN - QUOTES IS THE SECOND CRITICAL ENTITY.  A    00013800
013900* FAILED PROMQUOT RUN HALTS THE REMAINING PROMOTION STEPS.       00013900
014000***************************************************************00014000
014100 400-RUN-QUOT-RTN.                                               00014100
014200     ADD 1 TO WS-STEP-CNT.                                       00014200
014300     CALL 'PROMQUOT'.                                            00014300
014400     IF RETURN-CODE = 8                                          00014400
014500         MOVE 'FAILED'  TO WS-QUOT-RESULT-SW                     00014500
014600         SET WS-HALTED TO TRUE                                   00014600
014700         MOVE WS-STEP-CNT TO WS-HALT-STEP                        00014700
014800     ELSE                                                        00014800
014900         MOVE 'PASSED'  TO WS-QUOT-RESULT-SW                     00014900
015000     END-IF.                                                     00015000
015100 400-EXIT.                                                       00015100
015200     EXIT.                                                       00015200
015300***************************************************************00015300
015400* 500-RUN-APPL-RTN - APPLICATIONS IS NOT A CRITICAL ENTITY.      00015400
015500***************************************************************00015500
015600 500-RUN-APPL-RTN.                                               00015600
015700     ADD 1 TO WS-STEP-CNT.                                       00015700
015800     CALL 'PROMAPPL'.                                            00015800
015900 500-EXIT.                                                       00015900
016000     EXIT.                                                       00016000
016100***************************************************************00016100
016200* 600-RUN-POLY-RTN - POLICIES IS NOT A CRITICAL ENTITY.          00016200
016300***************************************************************00016300
016400 600-RUN-POLY-RTN.                                               00016400
016500     ADD 1 TO WS-STEP-CNT.                                       00016500
016600     CALL 'PROMPOLY'.                                            00016600
016700 600-EXIT.                                                       00016700
016800     EXIT.                                                       00016800
016900***************************************************************00016900
017000* 700-RUN-CLM-RTN - CLAIMS IS NOT A CRITICAL ENTITY, AND IS THE  00017000
017100* LAST STOP IN THE DEPENDENCY CHAIN.                             00017100
017200***************************************************************00017200
017300 700-RUN-CLM-RTN.                                                00017300
017400     ADD 1 TO WS-STEP-CNT.                                       00017400
017500     CALL 'PROMCLM'.                                             00017500
017600 700-EXIT.                                                       00017600
017700     EXIT.                                                       00017700
017800***************************************************************00017800
017900* 800-WRITE-BANNER-RTN - APPEND THE BATCH-LEVEL RESULT BANNER    00017900
018000* TO THE QUALITY REPORT, NOTING WHETHER THE RUN WAS HALTED AND   00018000
018100* AT WHICH STEP, BEFORE HANDING OFF TO THE DASHBOARD BUILDER.    00018100
018200***************************************************************00018200
018300 800-WRITE-BANNER-RTN.                                           00018300
018400     OPEN EXTEND QUALITY-RPT-FILE.                               00018400
018500     IF WS-QUALRPT-STATUS = '35' OR '05'                         00018500
018600         CLOSE QUALITY-RPT-FILE                                  00018600
018700         OPEN OUTPUT QUALITY-RPT-FILE                            00018700
018800     END-IF.                                                     00018800
018900     MOVE SPACES TO QUALITY-RPT-RECORD.                          00018900
019000     MOVE SPACES TO QL-PRINT-LINE.                               00019000
019100     IF WS-HALTED                                                00019100
019150         MOVE WS-HALT-STEP TO WS-HALT-STEP-ED                    00019150
019200         STRING 'BATCH RESULT ... HALTED AFTER STEP '            00019200
019300                 DELIMITED BY SIZE                               00019300
019400                 WS-HALT-STEP-ED                                 00019400
019500                 DELIMITED BY SIZE                               00019500
019600                 ' OF 6 - CRITICAL ENTITY FAILED'                00019600
019700                 DELIMITED BY SIZE                               00019700
019800                 INTO QL-PRINT-LINE                              00019800
019900     ELSE                                                        00019900
020000         MOVE 'BATCH RESULT ... ALL SIX PROMOTION STEPS RAN'     00020000
020100             TO QL-PRINT-LINE                                    00020100
020200     END-IF.                                                     00020200
020300     MOVE QL-PRINT-LINE TO QUALITY-RPT-RECORD.                   00020300
020400     WRITE QUALITY-RPT-RECORD.                                   00020400
020500     CLOSE QUALITY-RPT-FILE.                                     00020500
020600 800-EXIT.                                                       00020600
020700     EXIT.                                                       00020700
020800***************************************************************00020800
020900* 900-RUN-DASHRPT-RTN - THE DASHBOARD RUNS REGARDLESS OF HOW     00020900
021000* FAR THE PROMOTION CHAIN GOT - MISSING PROD FILES JUST          00021000
021100* CONTRIBUTE ZERO COUNTS TO THE AGGREGATES.                      00021100
021200***************************************************************00021200
021300 900-RUN-DASHRPT-RTN.                                            00021300
021400     CALL 'DASHRPT'.                                             00021400
021500 900-EXIT.                                                       00021500
021600     EXIT.                                                       00021600
021700***************************************************************00021700
021800 950-TERM-RTN.                                                   00021800
021900     DISPLAY 'DLBMAIN - NIGHTLY BATCH COMPLETE'.                 00021900
022000 950-EXIT.                                                       00022000
022100     EXIT.                                                       00022100
