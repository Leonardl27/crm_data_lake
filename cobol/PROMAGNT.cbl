000100***************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF THE CRM DATA LAKE PROJECT    00000200
000300* ALL RIGHTS RESERVED                                           00000300
000400***************************************************************00000400
000500* PROGRAM :  PROMAGNT                                            00000500
000600*                                                                00000600
000700* AUTHOR  :  MARIE OKONSKI                                       00000700
000800*                                                                00000800
000900* QUALITY VALIDATOR AND PROMOTION ENGINE FOR THE AGENT           00000900
001000* DATASET.  NOT A CRITICAL-HALT ENTITY -- IF THIS DATASET        00001000
001100* FAILS ITS CHECKS THE RUN CONTINUES, AGENT-DEPENDENT FIGURES    00001100
001200* IN THE DASHBOARD JUST COME UP SHORT.                           00001200
001300* READS THE QA AGENT FILE INTO A WORKING TABLE, SORTS IT BY      00001300
001400* AGENT-ID, RUNS THE AGENT CHECK SUITE (REQUIRED FIELDS,         00001400
001500* DUPLICATE ID), WRITES THE QUALITY REPORT, AND IF THE           00001500
001600* DATASET PASSES ITS CRITICAL CHECKS, CLEANS AND PROMOTES IT     00001600
001700* TO THE PROD FILE.                                              00001700
001800***************************************************************00001800
001900 IDENTIFICATION DIVISION.                                       00001900
002000 PROGRAM-ID.    PROMAGNT.                                       00002000
002100 AUTHOR.        MARIE OKONSKI.                                  00002100
002200 INSTALLATION.  CRM DATA LAKE PROJECT.                          00002200
002300 DATE-WRITTEN.  03/18/91.                                       00002300
002400 DATE-COMPILED.                                                 00002400
002500 SECURITY.      NON-CONFIDENTIAL.                                00002500
002600***************************************************************00002600
002700* CHANGE LOG                                                     00002700
002800*   03/18/91  MPO  DL-103  ORIGINAL LOAD/VALIDATE/PROMOTE LOGIC   00002800
002900*   11/02/94  RJT  DL-151  NO CHANGE HERE - AGT-SPECIALTY 88S     00002900
003000*                          ADDED IN AGNTREC ONLY                 00003000
003100*   12/03/98  KMS  DL-211  Y2K REVIEW - NO 2-DIGIT DATES HERE    00003100
003200*   07/19/01  RJT  DL-238  RE-SEQUENCED VALIDATE-THEN-SORT TO     00003200
003300*                          SORT-THEN-VALIDATE, SAME AS PROMCUST   00003300
003400***************************************************************00003400
003500 ENVIRONMENT DIVISION.                                          00003500
003600 CONFIGURATION SECTION.                                         00003600
003700 SOURCE-COMPUTER. IBM-370.                                      00003700
003800 OBJECT-COMPUTER. IBM-370.                                      00003800
003900 SPECIAL-NAMES.                                                 00003900
004000     C01 IS TOP-OF-FORM.                                        00004000
004100 INPUT-OUTPUT SECTION.                                          00004100
004200 FILE-CONTROL.                                                  00004200
004300     SELECT AGT-QA-FILE      ASSIGN TO AGNTQA                    00004300
004400         ORGANIZATION IS LINE SEQUENTIAL                         00004400
004500         FILE STATUS IS WS-AGTQA-STATUS.                         00004500
004600     SELECT AGT-PROD-FILE    ASSIGN TO AGNTPROD                  00004600
004700         ORGANIZATION IS LINE SEQUENTIAL                         00004700
004800         FILE STATUS IS WS-AGTPRD-STATUS.                        00004800
004900     SELECT QUALITY-RPT-FILE ASSIGN TO QUALRPT                   00004900
005000         ORGANIZATION IS LINE SEQUENTIAL                         00005000
005100         FILE STATUS IS WS-QUALRPT-STATUS.                       00005100
005200***************************************************************00005200
005300 DATA DIVISION.                                                  00005300
005400 FILE SECTION.                                                   00005400
005500 FD  AGT-QA-FILE                                                 00005500
005600     RECORDING MODE IS F.                                        00005600
005700 01  AGT-QA-RECORD                   PIC X(150).                 00005700
005800 FD  AGT-PROD-FILE                                               00005800
005900     RECORDING MODE IS F.                                        00005900
006000 01  AGT-PROD-RECORD                 PIC X(150).                 00006000
006100 FD  QUALITY-RPT-FILE                                            00006100
006200     RECORDING MODE IS F.                                        00006200
006300 01  QUALITY-RPT-RECORD              PIC X(132).                 00006300
006400***************************************************************00006400
006500 WORKING-STORAGE SECTION.                                        00006500
006600 01  WS-FILE-STATUS-GROUP.                                       00006600
006700     05  WS-AGTQA-STATUS             PIC X(02) VALUE '00'.       00006700
006800     05  WS-AGTPRD-STATUS            PIC X(02) VALUE '00'.       00006800
006900     05  WS-QUALRPT-STATUS           PIC X(02) VALUE '00'.       00006900
007000     05  FILLER                      PIC X(06) VALUE SPACES.     00007000
007100 01  WS-FILE-STATUS-X REDEFINES WS-FILE-STATUS-GROUP.            00007100
007200     05  WS-STATUS-FLD               PIC X(02) OCCURS 3 TIMES.   00007200
007300*        DEBUG VIEW - ALL THREE FILE STATUS CODES IN ONE TABLE   00007300
007400 01  WS-SWITCHES.                                                00007400
007500     05  WS-AGTQA-EOF-SW             PIC X     VALUE 'N'.        00007500
007600         88  WS-AGTQA-EOF                  VALUE 'Y'.            00007600
007700     05  WS-DATASET-RESULT           PIC X(04) VALUE 'PASS'.     00007700
007800         88  WS-DATASET-PASSED             VALUE 'PASS'.         00007800
007900         88  WS-DATASET-FAILED             VALUE 'FAIL'.         00007900
008000     05  FILLER                      PIC X(08) VALUE SPACES.     00008000
008100 01  WS-COUNTERS.                                                00008100
008200     05  WS-AGT-QA-CNT               PIC S9(7)   COMP VALUE 0.   00008200
008300     05  WS-AGT-PROD-CNT             PIC S9(7)   COMP VALUE 0.   00008300
008400     05  WS-SRT-PASS                 PIC S9(7)   COMP VALUE 0.   00008400
008500     05  WS-SRT-IDX                  PIC S9(7)   COMP VALUE 0.   00008500
008600     05  FILLER                      PIC X(08) VALUE SPACES.     00008600
008700 01  WS-COUNTERS-X REDEFINES WS-COUNTERS.                        00008700
008800*        DEBUG VIEW - RUN CONTROL COUNTERS AS ONE TABLE          00008800
008900     05  WS-CTR-FLD                  PIC S9(7) COMP OCCURS 4     00008900
009000                                     TIMES.                      00009000
009100 01  WS-CHECK-COUNTERS.                                          00009100
009200     05  CK-REQ-FAIL-CNT             PIC S9(7)   COMP VALUE 0.   00009200
009300     05  CK-DUP-CNT                  PIC S9(7)   COMP VALUE 0.   00009300
009400     05  CK-NONBLANK-CNT             PIC S9(7)   COMP VALUE 0.   00009400
009500     05  CK-DUP-PCT                  PIC S9(3)V99 COMP-3.        00009500
009600     05  FILLER                      PIC X(08) VALUE SPACES.     00009600
009650 01  WS-CHECK-COUNTERS-X REDEFINES WS-CHECK-COUNTERS.            00009650
009660*        DEBUG VIEW - CHECK-SUITE COUNTERS AS ONE BYTE STRING    00009660
009670     05  WS-CHECK-CTR-BYTES          PIC X(23).                  00009670
009700***************************************************************00009700
009800 01  QL-REPORT-LINE.                                             00009800
009900     COPY QUALREC.                                               00009900
010000***************************************************************00010000
010100* AGENT WORKING TABLE - QA RECORDS LOADED, SORTED BY AGT-ID,     00010100
010200* VALIDATED, CLEANED AND WRITTEN OUT IN PLACE.                   00010200
010300***************************************************************00010300
010400 01  AGT-TABLE.                                                  00010400
010500     05  AGT-TBL-ENTRY OCCURS 1000 TIMES                         00010500
010600                       INDEXED BY AGT-IX1 AGT-IX2.                00010600
010700         COPY AGNTREC                                             00010700
010750             REPLACING ==05  AGNT-RECORD== BY ==07  AGNT-RECORD==.00010750
010800 01  AGT-SWAP-HOLD.                                              00010800
010900     COPY AGNTREC REPLACING ==AGT-== BY ==SWP-==.                00010900
011000***************************************************************00011000
011100 PROCEDURE DIVISION.                                             00011100
011200***************************************************************00011200
011300 000-MAIN-RTN.                                                   00011300
011400     PERFORM 100-INIT-RTN         THRU 100-EXIT.                 00011400
011500     PERFORM 200-LOAD-RTN         THRU 200-EXIT.                 00011500
011600     PERFORM 250-SORT-RTN         THRU 250-EXIT.                 00011600
011700     PERFORM 400-VALIDATE-RTN     THRU 400-EXIT.                 00011700
011800     PERFORM 500-REPORT-RTN       THRU 500-EXIT.                 00011800
011900     IF WS-DATASET-PASSED                                        00011900
012000         PERFORM 600-CLEAN-RTN    THRU 600-EXIT                  00012000
012100         PERFORM 700-WRITE-PROD-RTN THRU 700-EXIT                00012100
012200         MOVE 0 TO RETURN-CODE                                   00012200
012300     ELSE                                                        00012300
012400         MOVE 8 TO RETURN-CODE                                   00012400
012500     END-IF.                                                     00012500
012600     PERFORM 900-TERM-RTN         THRU 900-EXIT.                 00012600
012700     GOBACK.                                                     00012700
012800***************************************************************00012800
012900 100-INIT-RTN.                                                   00012900
013000     OPEN INPUT  AGT-QA-FILE.                                    00013000
013100     OPEN EXTEND QUALITY-RPT-FILE.                               00013100
013200     IF WS-QUALRPT-STATUS = '35' OR '05'                         00013200
013300         CLOSE QUALITY-RPT-FILE                                  00013300
013400         OPEN OUTPUT QUALITY-RPT-FILE                            00013400
013500     END-IF.                                                     00013500
013600 100-EXIT.                                                       00013600
013700     EXIT.                                                       00013700
013800***************************************************************00013800
013900* 200-LOAD-RTN - READ THE QA AGENT FILE INTO AGT-TABLE.          00013900
014000***************************************************************00014000
014100 200-LOAD-RTN.                                                   00014100
014200     MOVE 0 TO WS-AGT-QA-CNT.                                    00014200
014300     PERFORM 210-READ-QA-RTN THRU 210-EXIT                       00014300
014400         UNTIL WS-AGTQA-EOF.                                     00014400
014500 200-EXIT.                                                       00014500
014600     EXIT.                                                       00014600
014700 210-READ-QA-RTN.                                                00014700
014800     READ AGT-QA-FILE                                            00014800
014900         AT END                                                  00014900
015000             SET WS-AGTQA-EOF TO TRUE                            00015000
015100             GO TO 210-EXIT                                      00015100
015200     END-READ.                                                   00015200
015300     IF WS-AGT-QA-CNT >= 1000                                    00015300
015400         DISPLAY 'PROMAGNT - TABLE FULL - QA RECORD DISCARDED'   00015400
015500         GO TO 210-EXIT                                          00015500
015600     END-IF.                                                     00015600
015700     ADD 1 TO WS-AGT-QA-CNT.                                     00015700
015800     SET AGT-IX1 TO WS-AGT-QA-CNT.                               00015800
015900     MOVE AGT-QA-RECORD TO AGNT-RECORD(AGT-IX1).                 00015900
016000 210-EXIT.                                                       00016000
016100     EXIT.                                                       00016100
016200***************************************************************00016200
016300* 250-SORT-RTN - ASCENDING BUBBLE SORT ON AGT-ID.                00016300
016400***************************************************************00016400
016500 250-SORT-RTN.                                                   00016500
016600     IF WS-AGT-QA-CNT < 2                                        00016600
016700         GO TO 250-EXIT                                          00016700
016800     END-IF.                                                     00016800
016900     MOVE 1 TO WS-SRT-PASS.                                      00016900
017000 250-OUTER-LOOP.                                                 00017000
017100     IF WS-SRT-PASS > WS-AGT-QA-CNT - 1                          00017100
017200         GO TO 250-EXIT                                          00017200
017300     END-IF.                                                     00017300
017400     MOVE 1 TO WS-SRT-IDX.                                       00017400
017500 250-INNER-LOOP.                                                 00017500
017600     IF WS-SRT-IDX > WS-AGT-QA-CNT - WS-SRT-PASS                 00017600
017700         GO TO 250-INNER-DONE                                    00017700
017800     END-IF.                                                     00017800
017900     SET AGT-IX1 TO WS-SRT-IDX.                                  00017900
018000     SET AGT-IX2 TO WS-SRT-IDX.                                  00018000
018100     SET AGT-IX2 UP BY 1.                                        00018100
018200     IF AGT-ID(AGT-IX1) > AGT-ID(AGT-IX2)                        00018200
018300         PERFORM 260-SWAP-RTN THRU 260-EXIT                      00018300
018400     END-IF.                                                     00018400
018500     ADD 1 TO WS-SRT-IDX.                                        00018500
018600     GO TO 250-INNER-LOOP.                                       00018600
018700 250-INNER-DONE.                                                 00018700
018800     ADD 1 TO WS-SRT-PASS.                                       00018800
018900     GO TO 250-OUTER-LOOP.                                       00018900
019000 250-EXIT.                                                       00019000
019100     EXIT.                                                       00019100
019200 260-SWAP-RTN.                                                   00019200
019300     MOVE AGNT-RECORD(AGT-IX1) TO SWP-RECORD.                    00019300
019400     MOVE AGNT-RECORD(AGT-IX2) TO AGNT-RECORD(AGT-IX1).          00019400
019500     MOVE SWP-RECORD           TO AGNT-RECORD(AGT-IX2).          00019500
019600 260-EXIT.                                                       00019600
019700     EXIT.                                                       00019700
019800***************************************************************00019800
019900* 400-VALIDATE-RTN - AGENT CHECK SUITE.                          00019900
020000***************************************************************00020000
020100 400-VALIDATE-RTN.                                               00020100
020200     SET WS-DATASET-PASSED TO TRUE.                              00020200
020300     PERFORM 410-CHK-REQUIRED-RTN THRU 410-EXIT.                 00020300
020400     PERFORM 430-CHK-DUPS-RTN     THRU 430-EXIT.                 00020400
020500     IF CK-REQ-FAIL-CNT > 0                                      00020500
020600         SET WS-DATASET-FAILED TO TRUE                           00020600
020700     END-IF.                                                     00020700
020800     IF CK-DUP-CNT > 0 AND CK-NONBLANK-CNT > 0                   00020800
020900         COMPUTE CK-DUP-PCT = (CK-DUP-CNT / CK-NONBLANK-CNT)*100 00020900
021000         IF CK-DUP-PCT > 1.0                                     00021000
021100             SET WS-DATASET-FAILED TO TRUE                       00021100
021200         END-IF                                                  00021200
021300     END-IF.                                                     00021300
021400 400-EXIT.                                                       00021400
021500     EXIT.                                                       00021500
021600***************************************************************00021600
021700* 410-CHK-REQUIRED-RTN (CRITICAL) - AGENT-ID, NAME, EMAIL        00021700
021800* MUST BE PRESENT ON EVERY RECORD.                               00021800
021900***************************************************************00021900
022000 410-CHK-REQUIRED-RTN.                                           00022000
022100     MOVE 0 TO CK-REQ-FAIL-CNT.                                  00022100
022200     IF WS-AGT-QA-CNT = 0                                        00022200
022300         GO TO 410-EXIT                                          00022300
022400     END-IF.                                                     00022400
022500     PERFORM 411-CHK-REQ-ONE-RTN THRU 411-EXIT                   00022500
022600         VARYING AGT-IX1 FROM 1 BY 1                             00022600
022700         UNTIL AGT-IX1 > WS-AGT-QA-CNT.                          00022700
022800 410-EXIT.                                                       00022800
022900     EXIT.                                                       00022900
023000 411-CHK-REQ-ONE-RTN.                                            00023000
023100     IF AGT-ID(AGT-IX1) = SPACES                                 00023100
023200        OR AGT-NAME(AGT-IX1) = SPACES                            00023200
023300        OR AGT-EMAIL(AGT-IX1) = SPACES                           00023300
023400         ADD 1 TO CK-REQ-FAIL-CNT                                00023400
023500     END-IF.                                                     00023500
023600 411-EXIT.                                                       00023600
023700     EXIT.                                                       00023700
023800***************************************************************00023800
023900* 430-CHK-DUPS-RTN (CRITICAL) - DUPLICATE AGT-ID AMONG           00023900
024000* NON-BLANK KEYS.  TABLE IS ALREADY SORTED SO DUPLICATES ARE     00024000
024100* ADJACENT.                                                      00024100
024200***************************************************************00024200
024300 430-CHK-DUPS-RTN.                                               00024300
024400     MOVE 0 TO CK-DUP-CNT.                                       00024400
024500     MOVE 0 TO CK-NONBLANK-CNT.                                  00024500
024600     IF WS-AGT-QA-CNT = 0                                        00024600
024700         GO TO 430-EXIT                                          00024700
024800     END-IF.                                                     00024800
024900     PERFORM 431-CHK-DUP-ONE-RTN THRU 431-EXIT                   00024900
025000         VARYING AGT-IX1 FROM 1 BY 1                             00025000
025100         UNTIL AGT-IX1 > WS-AGT-QA-CNT.                          00025100
025200 430-EXIT.                                                       00025200
025300     EXIT.                                                       00025300
025400 431-CHK-DUP-ONE-RTN.                                            00025400
025500     IF AGT-ID(AGT-IX1) = SPACES                                 00025500
025600         GO TO 431-EXIT                                          00025600
025700     END-IF.                                                     00025700
025800     ADD 1 TO CK-NONBLANK-CNT.                                   00025800
025900     IF AGT-IX1 > 1                                              00025900
026000         SET AGT-IX2 TO AGT-IX1                                  00026000
026100         SET AGT-IX2 DOWN BY 1                                   00026100
026200         IF AGT-ID(AGT-IX1) = AGT-ID(AGT-IX2)                    00026200
026300             ADD 1 TO CK-DUP-CNT                                 00026300
026400         END-IF                                                  00026400
026500     END-IF.                                                     00026500
026600 431-EXIT.                                                       00026600
026700     EXIT.                                                       00026700
026800***************************************************************00026800
026900* 500-REPORT-RTN - WRITE THE QUALITY-REPORT BLOCK FOR AGENTS.    00026900
027000***************************************************************00027000
027100 500-REPORT-RTN.                                                 00027100
027200     MOVE SPACES TO QUALITY-RPT-RECORD.                          00027200
027300     MOVE SPACES TO QL-HEADING-LINE.                             00027300
027400     MOVE 'AGENTS      ' TO QL-HDR-DATASET.                      00027400
027500     MOVE WS-AGT-QA-CNT TO QL-HDR-RECCNT.                        00027500
027600     MOVE QL-HEADING-LINE TO QUALITY-RPT-RECORD.                 00027600
027700     WRITE QUALITY-RPT-RECORD.                                   00027700
027800     PERFORM 510-WRITE-DETAIL-RTN THRU 510-EXIT.                 00027800
027900     MOVE SPACES TO QUALITY-RPT-RECORD.                          00027900
028000     MOVE SPACES TO QL-RESULT-LINE.                              00028000
028100     MOVE WS-DATASET-RESULT TO QL-RES-PASS-FAIL.                 00028100
028200     MOVE QL-RESULT-LINE TO QUALITY-RPT-RECORD.                  00028200
028300     WRITE QUALITY-RPT-RECORD.                                   00028300
028400 500-EXIT.                                                       00028400
028500     EXIT.                                                       00028500
028600 510-WRITE-DETAIL-RTN.                                           00028600
028700     MOVE SPACES TO QUALITY-RPT-RECORD.                          00028700
028800     MOVE SPACES TO QL-DETAIL-LINE.                              00028800
028900     MOVE 'REQUIRED FIELDS PRESENT'      TO QL-DET-CHECK-NAME.   00028900
029000     MOVE 'CRIT'                         TO QL-DET-CRIT-TAG.     00029000
029100     MOVE CK-REQ-FAIL-CNT                TO QL-DET-VALUE.        00029100
029200     IF CK-REQ-FAIL-CNT = 0                                      00029200
029300         MOVE 'PASS' TO QL-DET-PASS-FAIL                         00029300
029400     ELSE                                                        00029400
029500         MOVE 'FAIL' TO QL-DET-PASS-FAIL                         00029500
029600     END-IF.                                                     00029600
029700     MOVE QL-DETAIL-LINE TO QUALITY-RPT-RECORD.                  00029700
029800     WRITE QUALITY-RPT-RECORD.                                   00029800
029900     MOVE SPACES TO QUALITY-RPT-RECORD.                          00029900
030000     MOVE SPACES TO QL-DETAIL-LINE.                              00030000
030100     MOVE 'DUPLICATE AGENT-ID'           TO QL-DET-CHECK-NAME.   00030100
030200     MOVE 'CRIT'                         TO QL-DET-CRIT-TAG.     00030200
030300     MOVE CK-DUP-CNT                     TO QL-DET-VALUE.        00030300
030400     IF CK-DUP-PCT NOT > 1.0                                     00030400
030500         MOVE 'PASS' TO QL-DET-PASS-FAIL                         00030500
030600     ELSE                                                        00030600
030700         MOVE 'FAIL' TO QL-DET-PASS-FAIL                         00030700
030800     END-IF.                                                     00030800
030900     MOVE QL-DETAIL-LINE TO QUALITY-RPT-RECORD.                  00030900
031000     WRITE QUALITY-RPT-RECORD.                                   00031000
031100 510-EXIT.                                                       00031100
031200     EXIT.                                                       00031200
031300***************************************************************00031300
031400* 600-CLEAN-RTN - LEFT-JUSTIFY STRING FIELDS BY HAND (NO         00031400
031500* INTRINSIC TRIM FUNCTION ON THIS SHOP'S COMPILER).              00031500
031600***************************************************************00031600
031700 600-CLEAN-RTN.                                                  00031700
031800     IF WS-AGT-QA-CNT = 0                                        00031800
031900         GO TO 600-EXIT                                          00031900
032000     END-IF.                                                     00032000
032100     PERFORM 610-CLEAN-ONE-RTN THRU 610-EXIT                     00032100
032200         VARYING AGT-IX1 FROM 1 BY 1                             00032200
032300         UNTIL AGT-IX1 > WS-AGT-QA-CNT.                          00032300
032400 600-EXIT.                                                       00032400
032500     EXIT.                                                       00032500
032600 610-CLEAN-ONE-RTN.                                              00032600
032700     MOVE SPACES TO CLN-FLD.                                     00032700
032800     MOVE AGT-NAME(AGT-IX1) TO CLN-FLD.                          00032800
032900     PERFORM 620-LEFT-JUST-RTN THRU 620-EXIT.                    00032900
033000     MOVE CLN-RESULT TO AGT-NAME(AGT-IX1).                       00033000
033100     MOVE SPACES TO CLN-FLD.                                     00033100
033200     MOVE AGT-EMAIL(AGT-IX1) TO CLN-FLD.                         00033200
033300     PERFORM 620-LEFT-JUST-RTN THRU 620-EXIT.                    00033300
033400     MOVE CLN-RESULT TO AGT-EMAIL(AGT-IX1).                      00033400
033500     MOVE SPACES TO CLN-FLD.                                     00033500
033600     MOVE AGT-REGION(AGT-IX1) TO CLN-FLD.                        00033600
033700     PERFORM 620-LEFT-JUST-RTN THRU 620-EXIT.                    00033700
033800     MOVE CLN-RESULT TO AGT-REGION(AGT-IX1).                     00033800
033900 610-EXIT.                                                       00033900
034000     EXIT.                                                       00034000
034100 620-LEFT-JUST-RTN.                                              00034100
034200     MOVE SPACES TO CLN-RESULT.                                  00034200
034300     MOVE 0 TO CLN-FIRST-POS.                                    00034300
034400     MOVE 'N' TO CLN-FOUND-SW.                                   00034400
034500     PERFORM 621-FIND-FIRST-RTN THRU 621-EXIT                    00034500
034600         VARYING CLN-IDX FROM 1 BY 1                             00034600
034700         UNTIL CLN-IDX > 40 OR CLN-FOUND.                        00034700
034800     IF CLN-FOUND                                                00034800
034900         MOVE CLN-FLD(CLN-FIRST-POS:) TO CLN-RESULT              00034900
035000     END-IF.                                                     00035000
035100 620-EXIT.                                                       00035100
035200     EXIT.                                                       00035200
035300 621-FIND-FIRST-RTN.                                             00035300
035400     IF CLN-FLD(CLN-IDX:1) NOT = SPACE                           00035400
035500         MOVE CLN-IDX TO CLN-FIRST-POS                           00035500
035600         MOVE 'Y' TO CLN-FOUND-SW                                00035600
035700     END-IF.                                                     00035700
035800 621-EXIT.                                                       00035800
035900     EXIT.                                                       00035900
036000***************************************************************00036000
036100* 700-WRITE-PROD-RTN - WRITE THE PROMOTED AGENT PROD FILE.       00036000
036200***************************************************************00036200
036300 700-WRITE-PROD-RTN.                                             00036300
036400     OPEN OUTPUT AGT-PROD-FILE.                                  00036400
036500     MOVE 0 TO WS-AGT-PROD-CNT.                                  00036500
036600     IF WS-AGT-QA-CNT = 0                                        00036600
036700         GO TO 700-EXIT                                          00036700
036800     END-IF.                                                     00036800
036900     PERFORM 710-WRITE-ONE-RTN THRU 710-EXIT                     00036900
037000         VARYING AGT-IX1 FROM 1 BY 1                             00037000
037100         UNTIL AGT-IX1 > WS-AGT-QA-CNT.                          00037100
037200 700-EXIT.                                                       00037200
037300     CLOSE AGT-PROD-FILE.                                        00037300
037400     EXIT.                                                       00037400
037500 710-WRITE-ONE-RTN.                                              00037500
037600     MOVE AGNT-RECORD(AGT-IX1) TO AGT-PROD-RECORD.               00037600
037700     WRITE AGT-PROD-RECORD.                                      00037700
037800     ADD 1 TO WS-AGT-PROD-CNT.                                   00037800
037900 710-EXIT.                                                       00037900
038000     EXIT.                                                       00038000
038100***************************************************************00038100
038200 900-TERM-RTN.                                                   00038200
038300     CLOSE AGT-QA-FILE.                                          00038300
038400     MOVE SPACES TO QUALITY-RPT-RECORD.                          00038400
038500     MOVE SPACES TO QL-SUMMARY-LINE.                             00038500
038600     MOVE 'AGENTS      ' TO QL-SUM-ENTITY.                       00038600
038700     IF WS-DATASET-PASSED                                        00038700
038800         MOVE 'SUCCESS' TO QL-SUM-RESULT                         00038800
038900         MOVE WS-AGT-PROD-CNT TO QL-SUM-RECCNT                   00038900
039000     ELSE                                                        00039000
039100         MOVE 'FAILED ' TO QL-SUM-RESULT                         00039100
039200         MOVE 0 TO QL-SUM-RECCNT                                 00039200
039300     END-IF.                                                     00039300
039400     MOVE QL-SUMMARY-LINE TO QUALITY-RPT-RECORD.                 00039400
039500     WRITE QUALITY-RPT-RECORD.                                   00039500
039600     CLOSE QUALITY-RPT-FILE.                                     00039600
039700 900-EXIT.                                                       00039700
039800     EXIT.                                                       00039800
