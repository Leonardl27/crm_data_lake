000100***************************************************************00000100
000200*    COPYBOOK    :  APPLREC                                    00000200
000300*    DESCRIPTION :  CRM DATA LAKE - APPLICATION RECORD LAYOUT   00000300
000400*                   USED BY PROMAPPL, PROMPOLY AND DASHRPT.     00000400
000500*                   SAME LAYOUT ON THE QA AND PROD FILES.       00000500
000600*    AUTHOR      :  R. TANAKA - CRM DATA LAKE TEAM              00000600
000700*    WRITTEN     :  05/06/91                                    00000700
000800***************************************************************00000800
000900*    CHANGE LOG                                                 00000900
001000*    05/06/91 RJT  DL-105  ORIGINAL LAYOUT                      00001000
001100*    11/02/94 RJT  DL-151  ADDED APP-HEALTH-CLASS 88-LEVELS      00001100
001200*    02/14/96 MPO  DL-179  ADDED APP-MED-EXAM-DATE               00001200
001300*    12/03/98 KMS  DL-211  Y2K - ALL DATES STAY ISO 10-BYTE      00001300
001400***************************************************************00001400
001500    05  APPL-RECORD.                                            00001500
001600        10  APP-ID                      PIC X(10).               00001600
001700*           FORMAT APP-NNNNNN, PRIMARY KEY OF APPLICATION FILE   00001700
001800        10  APP-QUOTE-ID                PIC X(10).               00001800
001900*           FOREIGN KEY - QUOTE FILE                             00001900
002000        10  APP-CUST-ID                 PIC X(10).               00002000
002100*           FOREIGN KEY - CUSTOMER FILE                          00002100
002200        10  APP-AGT-ID                  PIC X(9).                00002200
002300*           FOREIGN KEY - AGENT FILE                             00002300
002400        10  APP-PRODUCT-TYPE            PIC X(15).               00002400
002500*           COPIED FROM QUOTE AT TIME OF APPLICATION             00002500
002600        10  APP-COVERAGE-AMT            PIC 9(7).                00002600
002700        10  APP-PREMIUM-MO              PIC 9(5)V99.             00002700
002800        10  APP-APPL-DATE               PIC X(10).               00002800
002900        10  APP-UW-STATUS               PIC X(9).                00002900
003000            88  APP-UW-PENDING              VALUE 'Pending  '.   00003000
003100            88  APP-UW-IN-REVIEW            VALUE 'In Review'.   00003100
003200            88  APP-UW-APPROVED             VALUE 'Approved '.   00003200
003300            88  APP-UW-DECLINED             VALUE 'Declined '.   00003300
003400            88  APP-UW-REFERRED             VALUE 'Referred '.   00003400
003500        10  APP-HEALTH-CLASS            PIC X(14).               00003500
003600            88  APP-HLTH-PREF-PLUS          VALUE                00003600
003700                'Preferred Plus'.                                00003700
003800            88  APP-HLTH-PREFERRED          VALUE                00003800
003900                'Preferred     '.                                00003900
004000            88  APP-HLTH-STD-PLUS           VALUE                00004000
004100                'Standard Plus '.                                00004100
004200            88  APP-HLTH-STANDARD           VALUE                00004200
004300                'Standard      '.                                00004300
004400            88  APP-HLTH-SUBSTANDARD        VALUE                00004400
004500                'Substandard   '.                                00004500
004600        10  APP-RISK-SCORE              PIC 9(3).                00004600
004700*           VALID RANGE 1-100                                    00004700
004800        10  APP-MED-EXAM-REQ            PIC X(1).                00004800
004900            88  APP-MED-EXAM-YES            VALUE 'Y'.           00004900
005000            88  APP-MED-EXAM-NO             VALUE 'N'.           00005000
005100        10  APP-MED-EXAM-DATE           PIC X(10).               00005100
005200        10  APP-DECISION-DATE           PIC X(10).               00005200
005300        10  APP-DATES REDEFINES APP-DECISION-DATE.               00005300
005400            15  FILLER                  PIC X(10).               00005400
005500*           ALTERNATE VIEW RESERVED FOR DATE-EDIT ROUTINES       00005500
005600        10  APP-NOTES                   PIC X(40).               00005600
005700        10  FILLER                      PIC X(05).               00005700
005800*           RESERVED FOR FUTURE APPLICATION ATTRIBUTES           00005800
