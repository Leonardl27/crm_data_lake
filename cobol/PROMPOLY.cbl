000100***************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF THE CRM DATA LAKE PROJECT    00000200
000300* ALL RIGHTS RESERVED                                           00000300
000400***************************************************************00000400
000500* PROGRAM :  PROMPOLY                                            00000500
000600*                                                                00000600
000700* AUTHOR  :  RENEE TANAKA                                        00000700
000800*                                                                00000800
000900* QUALITY VALIDATOR AND PROMOTION ENGINE FOR THE POLICY         00000900
001000* DATASET.  NOT A CRITICAL-HALT ENTITY.                          00001000
001100* READS THE QA POLICY FILE INTO A WORKING TABLE, SORTS IT BY     00001100
001200* POLICY-ID, LOADS THE ALREADY-PROMOTED APPLICATION AND QUOTE    00001200
001300* PROD FILES FOR LOOK-UP PURPOSES, RUNS THE POLICY CHECK         00001300
001400* SUITE, WRITES THE QUALITY REPORT, AND IF THE DATASET PASSES    00001400
001500* ITS CRITICAL CHECKS, RATES THE POLICY (PREMIUM PER PAYMENT     00001500
001600* PERIOD, CASH VALUE, EXPIRY DATE), CLEANS IT AND PROMOTES IT    00001600
001700* TO PROD.                                                       00001700
001800***************************************************************00001800
001900 IDENTIFICATION DIVISION.                                       00001900
002000 PROGRAM-ID.    PROMPOLY.                                       00002000
002100 AUTHOR.        RENEE TANAKA.                                   00002100
002200 INSTALLATION.  CRM DATA LAKE PROJECT.                          00002200
002300 DATE-WRITTEN.  05/20/91.                                       00002300
002400 DATE-COMPILED.                                                 00002400
002500 SECURITY.      NON-CONFIDENTIAL.                                00002500
002600***************************************************************00002600
002700* CHANGE LOG                                                     00002700
002800*   05/20/91  RJT  DL-106  ORIGINAL LOAD/VALIDATE/PROMOTE LOGIC   00002800
002900*   11/02/94  RJT  DL-151  ADDED CASH-VALUE RATING FOR PERM      00002900
003000*                          PLANS AT PROMOTE TIME                 00003000
003100*   03/30/97  DS   DL-192  ADDED RATECALC CALLS FOR POLICY       00003100
003200*                          PREMIUM AND POLICY EXPIRY             00003200
003300*   12/03/98  KMS  DL-211  Y2K REVIEW - SWITCHED THE RUN-DATE    00003300
003400*                          ACCEPT TO THE 4-DIGIT-YEAR FORM SO    00003400
003500*                          DAYS-ACTIVE NEVER WINDOWS A CENTURY    00003500
003600*   07/19/01  RJT  DL-238  RE-SEQUENCED VALIDATE-THEN-SORT TO     00003600
003700*                          SORT-THEN-VALIDATE, SAME AS PROMCUST   00003700
003800*   08/09/02  RJT  DL-260  ADDED POLICY-NUMBER DUPLICATE CHECK    00003800
003900*                          AND THE APPLICATION-ID FK CHECK        00003900
004000***************************************************************00004000
004100 ENVIRONMENT DIVISION.                                          00004100
004200 CONFIGURATION SECTION.                                         00004200
004300 SOURCE-COMPUTER. IBM-370.                                      00004300
004400 OBJECT-COMPUTER. IBM-370.                                      00004400
004500 SPECIAL-NAMES.                                                 00004500
004600     C01 IS TOP-OF-FORM.                                        00004600
004700 INPUT-OUTPUT SECTION.                                          00004700
004800 FILE-CONTROL.                                                  00004800
004900     SELECT POLY-QA-FILE     ASSIGN TO POLYQA                    00004900
005000         ORGANIZATION IS LINE SEQUENTIAL                         00005000
005100         FILE STATUS IS WS-POLYQA-STATUS.                        00005100
005200     SELECT POLY-PROD-FILE   ASSIGN TO POLYPROD                  00005200
005300         ORGANIZATION IS LINE SEQUENTIAL                         00005300
005400         FILE STATUS IS WS-POLYPRD-STATUS.                       00005400
005500     SELECT APPL-PROD-FILE   ASSIGN TO APPLPROD                  00005500
005600         ORGANIZATION IS LINE SEQUENTIAL                         00005600
005700         FILE STATUS IS WS-APPLPRD-STATUS.                       00005700
005800     SELECT QUOT-PROD-FILE   ASSIGN TO QUOTPROD                  00005800
005900         ORGANIZATION IS LINE SEQUENTIAL                         00005900
006000         FILE STATUS IS WS-QUOTPRD-STATUS.                       00006000
006100     SELECT QUALITY-RPT-FILE ASSIGN TO QUALRPT                   00006100
006200         ORGANIZATION IS LINE SEQUENTIAL                         00006200
006300         FILE STATUS IS WS-QUALRPT-STATUS.                       00006300
006400***************************************************************00006400
006500 DATA DIVISION.                                                  00006500
006600 FILE SECTION.                                                   00006600
006700 FD  POLY-QA-FILE                                                00006700
006800     RECORDING MODE IS F.                                        00006800
006900 01  POLY-QA-RECORD                  PIC X(175).                 00006900
007000 FD  POLY-PROD-FILE                                              00007000
007100     RECORDING MODE IS F.                                        00007100
007200 01  POLY-PROD-RECORD                PIC X(175).                 00007200
007300 FD  APPL-PROD-FILE                                              00007300
007400     RECORDING MODE IS F.                                        00007400
007500 01  APPL-PROD-RECORD                PIC X(170).                 00007500
007600 FD  QUOT-PROD-FILE                                              00007600
007700     RECORDING MODE IS F.                                        00007700
007800 01  QUOT-PROD-RECORD                PIC X(110).                 00007800
007900 FD  QUALITY-RPT-FILE                                            00007900
008000     RECORDING MODE IS F.                                        00008000
008100 01  QUALITY-RPT-RECORD              PIC X(132).                 00008100
008200***************************************************************00008200
008300 WORKING-STORAGE SECTION.                                        00008300
008400 01  WS-FILE-STATUS-GROUP.                                       00008400
008500     05  WS-POLYQA-STATUS            PIC X(02) VALUE '00'.       00008500
008600     05  WS-POLYPRD-STATUS           PIC X(02) VALUE '00'.       00008600
008700     05  WS-APPLPRD-STATUS           PIC X(02) VALUE '00'.       00008700
008800     05  WS-QUOTPRD-STATUS           PIC X(02) VALUE '00'.       00008800
008900     05  WS-QUALRPT-STATUS           PIC X(02) VALUE '00'.       00008900
009000     05  FILLER                      PIC X(06) VALUE SPACES.     00009000
009100 01  WS-FILE-STATUS-X REDEFINES WS-FILE-STATUS-GROUP.            00009100
009200     05  WS-STATUS-FLD               PIC X(02) OCCURS 8 TIMES.   00009200
009300*        DEBUG VIEW - ALL FIVE FILE STATUS CODES IN ONE TABLE    00009300
009400 01  WS-SWITCHES.                                                00009400
009500     05  WS-POLYQA-EOF-SW            PIC X     VALUE 'N'.        00009500
009600         88  WS-POLYQA-EOF                 VALUE 'Y'.            00009600
009700     05  WS-APPLPRD-EOF-SW           PIC X     VALUE 'N'.        00009700
009800         88  WS-APPLPRD-EOF                VALUE 'Y'.            00009800
009900     05  WS-QUOTPRD-EOF-SW           PIC X     VALUE 'N'.        00009900
010000         88  WS-QUOTPRD-EOF                VALUE 'Y'.            00010000
010100     05  WS-DATASET-RESULT           PIC X(04) VALUE 'PASS'.     00010100
010200         88  WS-DATASET-PASSED             VALUE 'PASS'.         00010200
010300         88  WS-DATASET-FAILED             VALUE 'FAIL'.         00010300
010400     05  WS-APPL-FOUND-SW            PIC X     VALUE 'N'.        00010400
010500         88  WS-APPL-FOUND                 VALUE 'Y'.            00010500
010600     05  WS-QUOT-FOUND-SW            PIC X     VALUE 'N'.        00010600
010700         88  WS-QUOT-FOUND                 VALUE 'Y'.            00010700
010800     05  FILLER                      PIC X(08) VALUE SPACES.     00010800
010900 01  WS-COUNTERS.                                                00010900
011000     05  WS-POLY-QA-CNT              PIC S9(7)   COMP VALUE 0.   00011000
011100     05  WS-POLY-PROD-CNT            PIC S9(7)   COMP VALUE 0.   00011100
011200     05  WS-APPL-PROD-CNT            PIC S9(7)   COMP VALUE 0.   00011200
011300     05  WS-QUOT-PROD-CNT            PIC S9(7)   COMP VALUE 0.   00011300
011400     05  WS-SRT-PASS                 PIC S9(7)   COMP VALUE 0.   00011400
011500     05  WS-SRT-IDX                  PIC S9(7)   COMP VALUE 0.   00011500
011600     05  WS-FK-LOW                   PIC S9(7)   COMP VALUE 0.   00011600
011700     05  WS-FK-HIGH                  PIC S9(7)   COMP VALUE 0.   00011700
011800     05  WS-FK-MID                   PIC S9(7)   COMP VALUE 0.   00011800
011900     05  WS-DUP-IX1                  PIC S9(7)   COMP VALUE 0.   00011900
012000     05  WS-DUP-IX2                  PIC S9(7)   COMP VALUE 0.   00012000
012100 01  WS-COUNTERS-X REDEFINES WS-COUNTERS.                        00012100
012200*        DEBUG VIEW - RUN CONTROL COUNTERS AS ONE TABLE          00012200
012300     05  WS-CTR-FLD                  PIC S9(7) COMP OCCURS 11    00012300
012400                                     TIMES.                      00012400
012500 01  WS-CHECK-COUNTERS.                                          00012500
012600     05  CK-REQ-FAIL-CNT             PIC S9(7)   COMP VALUE 0.   00012600
012700     05  CK-DUP-ID-CNT               PIC S9(7)   COMP VALUE 0.   00012700
012800     05  CK-NONBLANK-CNT             PIC S9(7)   COMP VALUE 0.   00012800
012900     05  CK-DUP-PCT                  PIC S9(3)V99 COMP-3.        00012900
013000     05  CK-DUP-POLNO-CNT            PIC S9(7)   COMP VALUE 0.   00013000
013100     05  CK-STATENUM-BAD-CNT         PIC S9(7)   COMP VALUE 0.   00013100
013200     05  CK-FREQENUM-BAD-CNT         PIC S9(7)   COMP VALUE 0.   00013200
013300     05  CK-FK-ORPHAN-CNT            PIC S9(7)   COMP VALUE 0.   00013300
013400     05  CK-DTSEQ-BAD-CNT            PIC S9(7)   COMP VALUE 0.   00013400
013500 01  WS-CHECK-COUNTERS-X REDEFINES WS-CHECK-COUNTERS.            00013500
013600*        DEBUG VIEW - CHECK-SUITE COUNTERS AS ONE BYTE STRING    00013600
013700     05  WS-CHECK-CTR-BYTES          PIC X(37).                  00013700
013800***************************************************************00013800
013900 01  WS-CLEAN-WORK.                                              00013900
014000     05  CLN-FLD                     PIC X(40).                 00014000
014100     05  CLN-RESULT                  PIC X(40).                 00014100
014200     05  CLN-IDX                     PIC S9(3)   COMP VALUE 0.   00014200
014300     05  CLN-FIRST-POS               PIC S9(3)   COMP VALUE 0.   00014300
014400     05  CLN-FOUND-SW                PIC X     VALUE 'N'.        00014400
014500         88  CLN-FOUND                     VALUE 'Y'.            00014500
014600***************************************************************00014600
014700 01  WS-FIND-KEY-10                  PIC X(10) VALUE SPACES.     00014700
014800*        SHARED SEARCH-KEY WORK AREA FOR THE APPLICATION AND     00014800
014900*        QUOTE BINARY SEARCHES - SET IMMEDIATELY BEFORE EACH     00014900
015000*        PERFORM OF ITS SEARCH PARAGRAPH, NEVER CARRIED ACROSS.  00015000
015100***************************************************************00015100
015200 01  WS-RUN-DATE-GROUP.                                          00015200
015300     05  WS-RUN-DATE-YMD             PIC 9(8)  VALUE 0.          00015300
015400     05  WS-RUN-DATE-ISO             PIC X(10) VALUE SPACES.     00015400
015500     05  FILLER                      PIC X(06) VALUE SPACES.     00015500
015600***************************************************************00015600
015700 01  RL-PARM-REC.                                                00015700
015800     COPY RATELINK.                                              00015800
015900 01  DC-PARM-REC.                                                00015900
016000     COPY DATELINK.                                              00016000
016100***************************************************************00016100
016200 01  QL-REPORT-LINE.                                             00016200
016300     COPY QUALREC.                                               00016300
016400***************************************************************00016400
016500* POLICY WORKING TABLE - QA RECORDS LOADED, SORTED BY POL-ID,    00016500
016600* VALIDATED, RATED, CLEANED AND WRITTEN OUT IN PLACE.             00016600
016700***************************************************************00016700
016800 01  POLY-TABLE.                                                 00016800
016900     05  POLY-TBL-ENTRY OCCURS 3000 TIMES                        00016900
017000                        INDEXED BY POLY-IX1 POLY-IX2.             00017000
017100         COPY POLYREC                                             00017100
017150             REPLACING ==05  POLY-RECORD== BY ==07  POLY-RECORD==.00017150
017200 01  POLY-SWAP-HOLD.                                              00017200
017300     COPY POLYREC REPLACING ==POL-== BY ==SWP-==.                 00017300
017400***************************************************************00017400
017500* APPLICATION LOOK-UP TABLE - THE PROD FILE PROMAPPL ALREADY     00017500
017600* WROTE, LOADED READ-ONLY FOR THE APPLICATION-ID FK CHECK AND    00017600
017700* FOR THE UNDERWRITTEN MONTHLY PREMIUM.  ALREADY SORTED           00017700
017800* ASCENDING BY APP-ID.                                            00017800
017900***************************************************************00017900
018000 01  APPL-TABLE.                                                 00018000
018100     05  APPL-TBL-ENTRY OCCURS 3000 TIMES                        00018100
018200                        INDEXED BY APPL-IX1.                      00018200
018300         COPY APPLREC                                             00018300
018350             REPLACING ==05  APPL-RECORD== BY ==07  APPL-RECORD==.00018350
018400***************************************************************00018400
018500* QUOTE LOOK-UP TABLE - THE PROD FILE PROMQUOT ALREADY WROTE,    00018500
018600* LOADED READ-ONLY FOR THE ORIGINAL TERM-YEARS BEHIND THIS       00018600
018700* POLICY'S APPLICATION.  ALREADY SORTED ASCENDING BY QUO-ID.     00018700
018800***************************************************************00018800
018900 01  QUOT-TABLE.                                                 00018900
019000     05  QUOT-TBL-ENTRY OCCURS 3000 TIMES                        00019000
019100                        INDEXED BY QUOT-IX1.                      00019100
019200         COPY QUOTREC                                             00019200
019250             REPLACING ==05  QUOT-RECORD== BY ==07  QUOT-RECORD==.00019250
019300***************************************************************00019300
019400 PROCEDURE DIVISION.                                             00019400
019500***************************************************************00019500
019600 000-MAIN-RTN.                                                   00019600
019700     PERFORM 100-INIT-RTN         THRU 100-EXIT.                 00019700
019800     PERFORM 200-LOAD-RTN         THRU 200-EXIT.                 00019800
019900     PERFORM 220-LOAD-APPL-RTN    THRU 220-EXIT.                 00019900
020000     PERFORM 235-LOAD-QUOT-RTN    THRU 235-EXIT.                 00020000
020100     PERFORM 250-SORT-RTN         THRU 250-EXIT.                 00020100
020200     PERFORM 400-VALIDATE-RTN     THRU 400-EXIT.                 00020200
020300     PERFORM 500-REPORT-RTN       THRU 500-EXIT.                 00020300
020400     IF WS-DATASET-PASSED                                        00020400
020500         PERFORM 650-RATE-RTN     THRU 650-EXIT                  00020500
020600         PERFORM 600-CLEAN-RTN    THRU 600-EXIT                  00020600
020700         PERFORM 700-WRITE-PROD-RTN THRU 700-EXIT                00020700
020800         MOVE 0 TO RETURN-CODE                                   00020800
020900     ELSE                                                        00020900
021000         MOVE 8 TO RETURN-CODE                                   00021000
021100     END-IF.                                                     00021100
021200     PERFORM 900-TERM-RTN         THRU 900-EXIT.                 00021200
021300     GOBACK.                                                     00021300
021400***************************************************************00021400
021500 100-INIT-RTN.                                                   00021500
021600     OPEN INPUT  POLY-QA-FILE.                                   00021600
021700     OPEN INPUT  APPL-PROD-FILE.                                 00021700
021800     OPEN INPUT  QUOT-PROD-FILE.                                 00021800
021900     OPEN EXTEND QUALITY-RPT-FILE.                               00021900
022000     IF WS-QUALRPT-STATUS = '35' OR '05'                         00022000
022100         CLOSE QUALITY-RPT-FILE                                  00022100
022200         OPEN OUTPUT QUALITY-RPT-FILE                            00022200
022300     END-IF.                                                     00022300
022400 100-EXIT.                                                       00022400
022500     EXIT.                                                       00022500
022600***************************************************************00022600
022700* 200-LOAD-RTN - READ THE QA POLICY FILE INTO POLY-TABLE.        00022700
022800***************************************************************00022800
022900 200-LOAD-RTN.                                                   00022900
023000     MOVE 0 TO WS-POLY-QA-CNT.                                   00023000
023100     PERFORM 210-READ-QA-RTN THRU 210-EXIT                       00023100
023200         UNTIL WS-POLYQA-EOF.                                    00023200
023300 200-EXIT.                                                       00023300
023400     EXIT.                                                       00023400
023500 210-READ-QA-RTN.                                                00023500
023600     READ POLY-QA-FILE                                           00023600
023700         AT END                                                  00023700
023800             SET WS-POLYQA-EOF TO TRUE                           00023800
023900             GO TO 210-EXIT                                      00023900
024000     END-READ.                                                   00024000
024100     IF WS-POLY-QA-CNT >= 3000                                   00024100
024200         DISPLAY 'PROMPOLY - TABLE FULL - QA RECORD DISCARDED'   00024200
024300         GO TO 210-EXIT                                          00024300
024400     END-IF.                                                     00024400
024500     ADD 1 TO WS-POLY-QA-CNT.                                    00024500
024600     SET POLY-IX1 TO WS-POLY-QA-CNT.                             00024600
024700     MOVE POLY-QA-RECORD TO POLY-RECORD(POLY-IX1).               00024700
024800 210-EXIT.                                                       00024800
024900     EXIT.                                                       00024900
025000***************************************************************00025000
025100* 220-LOAD-APPL-RTN - READ THE APPLICATION PROD FILE INTO        00025100
025200* APPL-TABLE.                                                    00025200
025300***************************************************************00025300
025400 220-LOAD-APPL-RTN.                                              00025400
025500     MOVE 0 TO WS-APPL-PROD-CNT.                                 00025500
025600     PERFORM 230-READ-APPL-RTN THRU 230-EXIT                     00025600
025700         UNTIL WS-APPLPRD-EOF.                                   00025700
025800 220-EXIT.                                                       00025800
025900     EXIT.                                                       00025900
026000 230-READ-APPL-RTN.                                              00026000
026100     READ APPL-PROD-FILE                                         00026100
026200         AT END                                                  00026200
026300             SET WS-APPLPRD-EOF TO TRUE                          00026300
026400             GO TO 230-EXIT                                      00026400
026500     END-READ.                                                   00026500
026600     IF WS-APPL-PROD-CNT >= 3000                                 00026600
026700         DISPLAY 'PROMPOLY - APPL TABLE FULL - LOOKUP SHORT'     00026700
026800         GO TO 230-EXIT                                          00026800
026900     END-IF.                                                     00026900
027000     ADD 1 TO WS-APPL-PROD-CNT.                                  00027000
027100     SET APPL-IX1 TO WS-APPL-PROD-CNT.                           00027100
027200     MOVE APPL-PROD-RECORD TO APPL-RECORD(APPL-IX1).             00027200
027300 230-EXIT.                                                       00027300
027400     EXIT.                                                       00027400
027500***************************************************************00027500
027600* 235-LOAD-QUOT-RTN - READ THE QUOTE PROD FILE INTO QUOT-TABLE.  00027600
027700***************************************************************00027700
027800 235-LOAD-QUOT-RTN.                                              00027800
027900     MOVE 0 TO WS-QUOT-PROD-CNT.                                 00027900
028000     PERFORM 236-READ-QUOT-RTN THRU 236-EXIT                     00028000
028100         UNTIL WS-QUOTPRD-EOF.                                   00028100
028200 235-EXIT.                                                       00028200
028300     EXIT.                                                       00028300
028400 236-READ-QUOT-RTN.                                              00028400
028500     READ QUOT-PROD-FILE                                         00028500
028600         AT END                                                  00028600
028700             SET WS-QUOTPRD-EOF TO TRUE                          00028700
028800             GO TO 236-EXIT                                      00028800
028900     END-READ.                                                   00028900
029000     IF WS-QUOT-PROD-CNT >= 3000                                 00029000
029100         DISPLAY 'PROMPOLY - QUOT TABLE FULL - LOOKUP SHORT'     00029100
029200         GO TO 236-EXIT                                          00029200
029300     END-IF.                                                     00029300
029400     ADD 1 TO WS-QUOT-PROD-CNT.                                  00029400
029500     SET QUOT-IX1 TO WS-QUOT-PROD-CNT.                           00029500
029600     MOVE QUOT-PROD-RECORD TO QUOT-RECORD(QUOT-IX1).             00029600
029700 236-EXIT.                                                       00029700
029800     EXIT.                                                       00029800
029900***************************************************************00029900
030000* 250-SORT-RTN - ASCENDING BUBBLE SORT ON POL-ID.                00030000
030100***************************************************************00030100
030200 250-SORT-RTN.                                                   00030200
030300     IF WS-POLY-QA-CNT < 2                                       00030300
030400         GO TO 250-EXIT                                          00030400
030500     END-IF.                                                     00030500
030600     MOVE 1 TO WS-SRT-PASS.                                      00030600
030700 250-OUTER-LOOP.                                                 00030700
030800     IF WS-SRT-PASS > WS-POLY-QA-CNT - 1                         00030800
030900         GO TO 250-EXIT                                          00030900
031000     END-IF.                                                     00031000
031100     MOVE 1 TO WS-SRT-IDX.                                       00031100
031200 250-INNER-LOOP.                                                 00031200
031300     IF WS-SRT-IDX > WS-POLY-QA-CNT - WS-SRT-PASS                00031300
031400         GO TO 250-INNER-DONE                                    00031400
031500     END-IF.                                                     00031500
031600     SET POLY-IX1 TO WS-SRT-IDX.                                 00031600
031700     SET POLY-IX2 TO WS-SRT-IDX.                                 00031700
031800     SET POLY-IX2 UP BY 1.                                       00031800
031900     IF POL-ID(POLY-IX1) > POL-ID(POLY-IX2)                      00031900
032000         PERFORM 260-SWAP-RTN THRU 260-EXIT                      00032000
032100     END-IF.                                                     00032100
032200     ADD 1 TO WS-SRT-IDX.                                        00032200
032300     GO TO 250-INNER-LOOP.                                       00032300
032400 250-INNER-DONE.                                                 00032400
032500     ADD 1 TO WS-SRT-PASS.                                       00032500
032600     GO TO 250-OUTER-LOOP.                                       00032600
032700 250-EXIT.                                                       00032700
032800     EXIT.                                                       00032800
032900 260-SWAP-RTN.                                                   00032900
033000     MOVE POLY-RECORD(POLY-IX1) TO SWP-RECORD.                   00033000
033100     MOVE POLY-RECORD(POLY-IX2) TO POLY-RECORD(POLY-IX1).        00033100
033200     MOVE SWP-RECORD            TO POLY-RECORD(POLY-IX2).        00033200
033300 260-EXIT.                                                       00033300
033400     EXIT.                                                       00033400
033500***************************************************************00033500
033600* 400-VALIDATE-RTN - POLICY CHECK SUITE.                         00033600
033700***************************************************************00033700
033800 400-VALIDATE-RTN.                                               00033800
033900     SET WS-DATASET-PASSED TO TRUE.                              00033900
034000     PERFORM 410-CHK-REQUIRED-RTN THRU 410-EXIT.                 00034000
034100     PERFORM 430-CHK-DUP-ID-RTN   THRU 430-EXIT.                 00034100
034200     PERFORM 435-CHK-DUP-POLNO-RTN THRU 435-EXIT.                00034200
034300     PERFORM 440-CHK-STATENUM-RTN THRU 440-EXIT.                 00034300
034400     PERFORM 445-CHK-FREQENUM-RTN THRU 445-EXIT.                 00034400
034500     PERFORM 460-CHK-DTSEQ-RTN    THRU 460-EXIT.                 00034500
034600     PERFORM 470-CHK-FK-RTN       THRU 470-EXIT.                 00034600
034700     IF CK-REQ-FAIL-CNT > 0                                      00034700
034800         SET WS-DATASET-FAILED TO TRUE                           00034800
034900     END-IF.                                                     00034900
035000     IF CK-DUP-ID-CNT > 0 AND CK-NONBLANK-CNT > 0                00035000
035100         COMPUTE CK-DUP-PCT = (CK-DUP-ID-CNT / CK-NONBLANK-CNT)  00035100
035200                 * 100                                           00035200
035300         IF CK-DUP-PCT > 1.0                                     00035300
035400             SET WS-DATASET-FAILED TO TRUE                       00035400
035500         END-IF                                                  00035500
035600     END-IF.                                                     00035600
035700     IF CK-DUP-POLNO-CNT > 0                                     00035700
035800         SET WS-DATASET-FAILED TO TRUE                           00035800
035900     END-IF.                                                     00035900
036000     IF CK-FK-ORPHAN-CNT > 0                                     00036000
036100         SET WS-DATASET-FAILED TO TRUE                           00036100
036200     END-IF.                                                     00036200
036300 400-EXIT.                                                       00036300
036400     EXIT.                                                       00036400
036500***************************************************************00036500
036600* 410-CHK-REQUIRED-RTN (CRITICAL) - POLICY-ID, APPLICATION-ID,   00036600
036700* CUSTOMER-ID, POLICY-NUMBER, STATUS MUST BE PRESENT.            00036700
036800***************************************************************00036800
036900 410-CHK-REQUIRED-RTN.                                           00036900
037000     MOVE 0 TO CK-REQ-FAIL-CNT.                                  00037000
037100     IF WS-POLY-QA-CNT = 0                                       00037100
037200         GO TO 410-EXIT                                          00037200
037300     END-IF.                                                     00037300
037400     PERFORM 411-CHK-REQ-ONE-RTN THRU 411-EXIT                   00037400
037500         VARYING POLY-IX1 FROM 1 BY 1                            00037500
037600         UNTIL POLY-IX1 > WS-POLY-QA-CNT.                        00037600
037700 410-EXIT.                                                       00037700
037800     EXIT.                                                       00037800
037900 411-CHK-REQ-ONE-RTN.                                            00037900
038000     IF POL-ID(POLY-IX1)         = SPACES                        00038000
038100        OR POL-APPL-ID(POLY-IX1)  = SPACES                       00038100
038200        OR POL-CUST-ID(POLY-IX1)  = SPACES                       00038200
038300        OR POL-POLICY-NO(POLY-IX1) = SPACES                      00038300
038400        OR POL-STATUS(POLY-IX1)   = SPACES                       00038400
038500         ADD 1 TO CK-REQ-FAIL-CNT                                00038500
038600     END-IF.                                                     00038600
038700 411-EXIT.                                                       00038700
038800     EXIT.                                                       00038800
038900***************************************************************00038900
039000* 430-CHK-DUP-ID-RTN (CRITICAL) - DUPLICATE POL-ID AMONG         00039000
039100* NON-BLANK KEYS.  TABLE IS ALREADY SORTED SO DUPLICATES ARE     00039100
039200* ADJACENT.                                                      00039200
039300***************************************************************00039300
039400 430-CHK-DUP-ID-RTN.                                             00039400
039500     MOVE 0 TO CK-DUP-ID-CNT.                                    00039500
039600     MOVE 0 TO CK-NONBLANK-CNT.                                  00039600
039700     IF WS-POLY-QA-CNT = 0                                       00039700
039800         GO TO 430-EXIT                                          00039800
039900     END-IF.                                                     00039900
040000     PERFORM 431-CHK-DUP-ONE-RTN THRU 431-EXIT                   00040000
040100         VARYING POLY-IX1 FROM 1 BY 1                            00040100
040200         UNTIL POLY-IX1 > WS-POLY-QA-CNT.                        00040200
040300 430-EXIT.                                                       00040300
040400     EXIT.                                                       00040400
040500 431-CHK-DUP-ONE-RTN.                                            00040500
040600     IF POL-ID(POLY-IX1) = SPACES                                00040600
040700         GO TO 431-EXIT                                          00040700
040800     END-IF.                                                     00040800
040900     ADD 1 TO CK-NONBLANK-CNT.                                   00040900
041000     IF POLY-IX1 > 1                                             00041000
041100         SET POLY-IX2 TO POLY-IX1                                00041100
041200         SET POLY-IX2 DOWN BY 1                                  00041200
041300         IF POL-ID(POLY-IX1) = POL-ID(POLY-IX2)                  00041300
041400             ADD 1 TO CK-DUP-ID-CNT                              00041400
041500         END-IF                                                  00041500
041600     END-IF.                                                     00041600
041700 431-EXIT.                                                       00041700
041800     EXIT.                                                       00041800
041900***************************************************************00041900
042000* 435-CHK-DUP-POLNO-RTN (CRITICAL) - DUPLICATE POLICY-NUMBER.    00042000
042100* THE TABLE IS SORTED BY POL-ID, NOT POLICY-NUMBER, SO THIS IS   00042100
042200* A PLAIN NESTED-LOOP SCAN RATHER THAN AN ADJACENT-KEY CHECK.    00042200
042300***************************************************************00042300
042400 435-CHK-DUP-POLNO-RTN.                                          00042400
042500     MOVE 0 TO CK-DUP-POLNO-CNT.                                 00042500
042600     IF WS-POLY-QA-CNT < 2                                       00042600
042700         GO TO 435-EXIT                                          00042700
042800     END-IF.                                                     00042800
042900     MOVE 1 TO WS-DUP-IX1.                                       00042900
043000 435-OUTER-LOOP.                                                 00043000
043100     IF WS-DUP-IX1 > WS-POLY-QA-CNT - 1                          00043100
043200         GO TO 435-EXIT                                          00043200
043300     END-IF.                                                     00043300
043400     SET POLY-IX1 TO WS-DUP-IX1.                                 00043400
043500     IF POL-POLICY-NO(POLY-IX1) = SPACES                         00043500
043600         GO TO 435-OUTER-NEXT                                    00043600
043700     END-IF.                                                     00043700
043800     COMPUTE WS-DUP-IX2 = WS-DUP-IX1 + 1.                        00043800
043900 435-INNER-LOOP.                                                 00043900
044000     IF WS-DUP-IX2 > WS-POLY-QA-CNT                              00044000
044100         GO TO 435-OUTER-NEXT                                    00044100
044200     END-IF.                                                     00044200
044300     SET POLY-IX2 TO WS-DUP-IX2.                                 00044300
044400     IF POL-POLICY-NO(POLY-IX1) = POL-POLICY-NO(POLY-IX2)        00044400
044500         ADD 1 TO CK-DUP-POLNO-CNT                               00044500
044600     END-IF.                                                     00044600
044700     ADD 1 TO WS-DUP-IX2.                                        00044700
044800     GO TO 435-INNER-LOOP.                                       00044800
044900 435-OUTER-NEXT.                                                 00044900
045000     ADD 1 TO WS-DUP-IX1.                                        00045000
045100     GO TO 435-OUTER-LOOP.                                       00045100
045200 435-EXIT.                                                       00045200
045300     EXIT.                                                       00045300
045400***************************************************************00045400
045500* 440-CHK-STATENUM-RTN (WARNING) - POLICY-STATUS MUST BE ONE     00045500
045600* OF THE FIVE KNOWN STATUSES WHEN NON-BLANK.                     00045600
045700***************************************************************00045700
045800 440-CHK-STATENUM-RTN.                                           00045800
045900     MOVE 0 TO CK-STATENUM-BAD-CNT.                              00045900
046000     IF WS-POLY-QA-CNT = 0                                       00046000
046100         GO TO 440-EXIT                                          00046100
046200     END-IF.                                                     00046200
046300     PERFORM 441-CHK-STATENUM-ONE-RTN THRU 441-EXIT              00046300
046400         VARYING POLY-IX1 FROM 1 BY 1                            00046400
046500         UNTIL POLY-IX1 > WS-POLY-QA-CNT.                        00046500
046600 440-EXIT.                                                       00046600
046700     EXIT.                                                       00046700
046800 441-CHK-STATENUM-ONE-RTN.                                       00046800
046900     IF POL-STATUS(POLY-IX1) = SPACES                            00046900
047000         GO TO 441-EXIT                                          00047000
047100     END-IF.                                                     00047100
047200     IF POL-STATUS(POLY-IX1) NOT = 'Active     '                 00047200
047300        AND POL-STATUS(POLY-IX1) NOT = 'Lapsed     '             00047300
047400        AND POL-STATUS(POLY-IX1) NOT = 'Surrendered'             00047400
047500        AND POL-STATUS(POLY-IX1) NOT = 'Paid Up    '             00047500
047600        AND POL-STATUS(POLY-IX1) NOT = 'Terminated '             00047600
047700         ADD 1 TO CK-STATENUM-BAD-CNT                            00047700
047800     END-IF.                                                     00047800
047900 441-EXIT.                                                       00047900
048000     EXIT.                                                       00048000
048100***************************************************************00048100
048200* 445-CHK-FREQENUM-RTN (WARNING) - PAYMENT-FREQUENCY MUST BE     00048200
048300* ONE OF THE FOUR KNOWN FREQUENCIES WHEN NON-BLANK.              00048300
048400***************************************************************00048400
048500 445-CHK-FREQENUM-RTN.                                           00048500
048600     MOVE 0 TO CK-FREQENUM-BAD-CNT.                              00048600
048700     IF WS-POLY-QA-CNT = 0                                       00048700
048800         GO TO 445-EXIT                                          00048800
048900     END-IF.                                                     00048900
049000     PERFORM 446-CHK-FREQENUM-ONE-RTN THRU 446-EXIT              00049000
049100         VARYING POLY-IX1 FROM 1 BY 1                            00049100
049200         UNTIL POLY-IX1 > WS-POLY-QA-CNT.                        00049200
049300 445-EXIT.                                                       00049300
049400     EXIT.                                                       00049400
049500 446-CHK-FREQENUM-ONE-RTN.                                       00049500
049600     IF POL-PAY-FREQ(POLY-IX1) = SPACES                          00049600
049700         GO TO 446-EXIT                                          00049700
049800     END-IF.                                                     00049800
049900     IF POL-PAY-FREQ(POLY-IX1) NOT = 'Monthly    '               00049900
050000        AND POL-PAY-FREQ(POLY-IX1) NOT = 'Quarterly  '           00050000
050100        AND POL-PAY-FREQ(POLY-IX1) NOT = 'Semi-Annual'           00050100
050200        AND POL-PAY-FREQ(POLY-IX1) NOT = 'Annual     '           00050200
050300         ADD 1 TO CK-FREQENUM-BAD-CNT                            00050300
050400     END-IF.                                                     00050400
050500 446-EXIT.                                                       00050500
050600     EXIT.                                                       00050600
050700***************************************************************00050700
050800* 460-CHK-DTSEQ-RTN (WARNING) - EFFECTIVE-DATE MUST NOT COME     00050800
050900* AFTER EXPIRY-DATE WHEN BOTH ARE PRESENT ON THE QA RECORD.      00050900
051000* ISO YYYY-MM-DD SORTS CORRECTLY AS A STRING COMPARE.            00051000
051100***************************************************************00051100
051200 460-CHK-DTSEQ-RTN.                                              00051200
051300     MOVE 0 TO CK-DTSEQ-BAD-CNT.                                 00051300
051400     IF WS-POLY-QA-CNT = 0                                       00051400
051500         GO TO 460-EXIT                                          00051500
051600     END-IF.                                                     00051600
051700     PERFORM 461-CHK-DTSEQ-ONE-RTN THRU 461-EXIT                 00051700
051800         VARYING POLY-IX1 FROM 1 BY 1                            00051800
051900         UNTIL POLY-IX1 > WS-POLY-QA-CNT.                        00051900
052000 460-EXIT.                                                       00052000
052100     EXIT.                                                       00052100
052200 461-CHK-DTSEQ-ONE-RTN.                                          00052200
052300     IF POL-EFF-DATE(POLY-IX1) = SPACES                          00052300
052400        OR POL-EXPIRY-DATE(POLY-IX1) = SPACES                    00052400
052500         GO TO 461-EXIT                                          00052500
052600     END-IF.                                                     00052600
052700     IF POL-EFF-DATE(POLY-IX1) > POL-EXPIRY-DATE(POLY-IX1)       00052700
052800         ADD 1 TO CK-DTSEQ-BAD-CNT                               00052800
052900     END-IF.                                                     00052900
053000 461-EXIT.                                                       00053000
053100     EXIT.                                                       00053100
053200***************************************************************00053200
053300* 470-CHK-FK-RTN (CRITICAL) - EVERY NON-BLANK POL-APPL-ID MUST   00053300
053400* EXIST AS AN APP-ID IN THE PROMOTED APPLICATION PROD DATASET.   00053400
053500***************************************************************00053500
053600 470-CHK-FK-RTN.                                                 00053600
053700     MOVE 0 TO CK-FK-ORPHAN-CNT.                                 00053700
053800     IF WS-POLY-QA-CNT = 0                                       00053800
053900         GO TO 470-EXIT                                          00053900
054000     END-IF.                                                     00054000
054100     PERFORM 471-CHK-FK-ONE-RTN THRU 471-EXIT                    00054100
054200         VARYING POLY-IX1 FROM 1 BY 1                            00054200
054300         UNTIL POLY-IX1 > WS-POLY-QA-CNT.                        00054300
054400 470-EXIT.                                                       00054400
054500     EXIT.                                                       00054500
054600 471-CHK-FK-ONE-RTN.                                             00054600
054700     IF POL-APPL-ID(POLY-IX1) = SPACES                           00054700
054800         GO TO 471-EXIT                                          00054800
054900     END-IF.                                                     00054900
055000     MOVE POL-APPL-ID(POLY-IX1) TO WS-FIND-KEY-10.                00055000
055100     PERFORM 480-FIND-APPL-RTN THRU 480-EXIT.                    00055100
055200     IF NOT WS-APPL-FOUND                                        00055200
055300         ADD 1 TO CK-FK-ORPHAN-CNT                               00055300
055400     END-IF.                                                     00055400
055500 471-EXIT.                                                       00055500
055600     EXIT.                                                       00055600
055700***************************************************************00055700
055800* 480-FIND-APPL-RTN - HAND-ROLLED BINARY SEARCH OF APPL-TABLE    00055800
055900* BY WS-FIND-KEY-10.  APPL-TABLE IS ALREADY IN ASCENDING APP-ID  00055900
056000* ORDER BECAUSE PROMAPPL WROTE IT THAT WAY.  USED BOTH BY THE    00056000
056100* FK CHECK AND BY THE RATING STEP.                               00056100
056200***************************************************************00056200
056300 480-FIND-APPL-RTN.                                              00056300
056400     MOVE 'N' TO WS-APPL-FOUND-SW.                                00056400
056500     MOVE 1 TO WS-FK-LOW.                                        00056500
056600     MOVE WS-APPL-PROD-CNT TO WS-FK-HIGH.                        00056600
056700 480-SEARCH-LOOP.                                                00056700
056800     IF WS-FK-LOW > WS-FK-HIGH                                   00056800
056900         GO TO 480-EXIT                                          00056900
057000     END-IF.                                                     00057000
057100     COMPUTE WS-FK-MID = (WS-FK-LOW + WS-FK-HIGH) / 2.           00057100
057200     SET APPL-IX1 TO WS-FK-MID.                                  00057200
057300     IF APP-ID(APPL-IX1) = WS-FIND-KEY-10                        00057300
057400         SET WS-APPL-FOUND TO TRUE                               00057400
057500         GO TO 480-EXIT                                          00057500
057600     END-IF.                                                     00057600
057700     IF APP-ID(APPL-IX1) < WS-FIND-KEY-10                        00057700
057800         COMPUTE WS-FK-LOW = WS-FK-MID + 1                       00057800
057900     ELSE                                                        00057900
058000         COMPUTE WS-FK-HIGH = WS-FK-MID - 1                      00058000
058100     END-IF.                                                     00058100
058200     GO TO 480-SEARCH-LOOP.                                      00058200
058300 480-EXIT.                                                       00058300
058400     EXIT.                                                       00058400
058500***************************************************************00058500
058600* 485-FIND-QUOT-RTN - HAND-ROLLED BINARY SEARCH OF QUOT-TABLE    00058600
058700* BY WS-FIND-KEY-10.  QUOT-TABLE IS ALREADY IN ASCENDING QUO-ID  00058700
058800* ORDER BECAUSE PROMQUOT WROTE IT THAT WAY.                      00058800
058900***************************************************************00058900
059000 485-FIND-QUOT-RTN.                                              00059000
059100     MOVE 'N' TO WS-QUOT-FOUND-SW.                                00059100
059200     MOVE 1 TO WS-FK-LOW.                                        00059200
059300     MOVE WS-QUOT-PROD-CNT TO WS-FK-HIGH.                        00059300
059400 485-SEARCH-LOOP.                                                00059400
059500     IF WS-FK-LOW > WS-FK-HIGH                                   00059500
059600         GO TO 485-EXIT                                          00059600
059700     END-IF.                                                     00059700
059800     COMPUTE WS-FK-MID = (WS-FK-LOW + WS-FK-HIGH) / 2.           00059800
059900     SET QUOT-IX1 TO WS-FK-MID.                                  00059900
060000     IF QUO-ID(QUOT-IX1) = WS-FIND-KEY-10                        00060000
060100         SET WS-QUOT-FOUND TO TRUE                               00060100
060200         GO TO 485-EXIT                                          00060200
060300     END-IF.                                                     00060300
060400     IF QUO-ID(QUOT-IX1) < WS-FIND-KEY-10                        00060400
060500         COMPUTE WS-FK-LOW = WS-FK-MID + 1                       00060500
060600     ELSE                                                        00060600
060700         COMPUTE WS-FK-HIGH = WS-FK-MID - 1                      00060700
060800     END-IF.                                                     00060800
060900     GO TO 485-SEARCH-LOOP.                                      00060900
061000 485-EXIT.                                                       00061000
061100     EXIT.                                                       00061100
061200***************************************************************00061200
061300* 500-REPORT-RTN - WRITE THE QUALITY-REPORT BLOCK FOR POLICIES.  00061300
061400***************************************************************00061400
061500 500-REPORT-RTN.                                                 00061500
061600     MOVE SPACES TO QUALITY-RPT-RECORD.                          00061600
061700     MOVE SPACES TO QL-HEADING-LINE.                             00061700
061800     MOVE 'POLICIES' TO QL-HDR-DATASET.                          00061800
061900     MOVE WS-POLY-QA-CNT TO QL-HDR-RECCNT.                       00061900
062000     MOVE QL-HEADING-LINE TO QUALITY-RPT-RECORD.                 00062000
062100     WRITE QUALITY-RPT-RECORD.                                   00062100
062200     PERFORM 510-DTL-REQUIRED-RTN THRU 510-EXIT.                 00062200
062300     PERFORM 511-DTL-DUPID-RTN    THRU 511-EXIT.                 00062300
062400     PERFORM 512-DTL-DUPPOLNO-RTN THRU 512-EXIT.                 00062400
062500     PERFORM 513-DTL-STATENUM-RTN THRU 513-EXIT.                 00062500
062600     PERFORM 514-DTL-FREQENUM-RTN THRU 514-EXIT.                 00062600
062700     PERFORM 515-DTL-DTSEQ-RTN    THRU 515-EXIT.                 00062700
062800     PERFORM 516-DTL-FK-RTN       THRU 516-EXIT.                 00062800
062900     MOVE SPACES TO QUALITY-RPT-RECORD.                          00062900
063000     MOVE SPACES TO QL-RESULT-LINE.                              00063000
063100     MOVE WS-DATASET-RESULT TO QL-RES-PASS-FAIL.                 00063100
063200     MOVE QL-RESULT-LINE TO QUALITY-RPT-RECORD.                  00063200
063300     WRITE QUALITY-RPT-RECORD.                                   00063300
063400 500-EXIT.                                                       00063400
063500     EXIT.                                                       00063500
063600 510-DTL-REQUIRED-RTN.                                           00063600
063700     MOVE SPACES TO QUALITY-RPT-RECORD.                          00063700
063800     MOVE SPACES TO QL-DETAIL-LINE.                              00063800
063900     MOVE 'REQUIRED FIELDS PRESENT'      TO QL-DET-CHECK-NAME.   00063900
064000     MOVE 'CRIT'                         TO QL-DET-CRIT-TAG.     00064000
064100     MOVE CK-REQ-FAIL-CNT                TO QL-DET-VALUE.        00064100
064200     IF CK-REQ-FAIL-CNT = 0                                      00064200
064300         MOVE 'PASS' TO QL-DET-PASS-FAIL                         00064300
064400     ELSE                                                        00064400
064500         MOVE 'FAIL' TO QL-DET-PASS-FAIL                         00064500
064600     END-IF.                                                     00064600
064700     MOVE QL-DETAIL-LINE TO QUALITY-RPT-RECORD.                  00064700
064800     WRITE QUALITY-RPT-RECORD.                                   00064800
064900 510-EXIT.                                                       00064900
065000     EXIT.                                                       00065000
065100 511-DTL-DUPID-RTN.                                              00065100
065200     MOVE SPACES TO QUALITY-RPT-RECORD.                          00065200
065300     MOVE SPACES TO QL-DETAIL-LINE.                              00065300
065400     MOVE 'DUPLICATE POLICY-ID'          TO QL-DET-CHECK-NAME.   00065400
065500     MOVE 'CRIT'                         TO QL-DET-CRIT-TAG.     00065500
065600     MOVE CK-DUP-ID-CNT                  TO QL-DET-VALUE.        00065600
065700     IF CK-DUP-PCT NOT > 1.0                                     00065700
065800         MOVE 'PASS' TO QL-DET-PASS-FAIL                         00065800
065900     ELSE                                                        00065900
066000         MOVE 'FAIL' TO QL-DET-PASS-FAIL                         00066000
066100     END-IF.                                                     00066100
066200     MOVE QL-DETAIL-LINE TO QUALITY-RPT-RECORD.                  00066200
066300     WRITE QUALITY-RPT-RECORD.                                   00066300
066400 511-EXIT.                                                       00066400
066500     EXIT.                                                       00066500
066600 512-DTL-DUPPOLNO-RTN.                                           00066600
066700     MOVE SPACES TO QUALITY-RPT-RECORD.                          00066700
066800     MOVE SPACES TO QL-DETAIL-LINE.                              00066800
066900     MOVE 'DUPLICATE POLICY-NUMBER'      TO QL-DET-CHECK-NAME.   00066900
067000     MOVE 'CRIT'                         TO QL-DET-CRIT-TAG.     00067000
067100     MOVE CK-DUP-POLNO-CNT               TO QL-DET-VALUE.        00067100
067200     IF CK-DUP-POLNO-CNT = 0                                     00067200
067300         MOVE 'PASS' TO QL-DET-PASS-FAIL                         00067300
067400     ELSE                                                        00067400
067500         MOVE 'FAIL' TO QL-DET-PASS-FAIL                         00067500
067600     END-IF.                                                     00067600
067700     MOVE QL-DETAIL-LINE TO QUALITY-RPT-RECORD.                  00067700
067800     WRITE QUALITY-RPT-RECORD.                                   00067800
067900 512-EXIT.                                                       00067900
068000     EXIT.                                                       00068000
068100 513-DTL-STATENUM-RTN.                                           00068100
068200     MOVE SPACES TO QUALITY-RPT-RECORD.                          00068200
068300     MOVE SPACES TO QL-DETAIL-LINE.                              00068300
068400     MOVE 'POLICY-STATUS ENUM'           TO QL-DET-CHECK-NAME.   00068400
068500     MOVE 'WARN'                         TO QL-DET-CRIT-TAG.     00068500
068600     MOVE CK-STATENUM-BAD-CNT            TO QL-DET-VALUE.        00068600
068700     IF CK-STATENUM-BAD-CNT = 0                                  00068700
068800         MOVE 'PASS' TO QL-DET-PASS-FAIL                         00068800
068900     ELSE                                                        00068900
069000         MOVE 'FAIL' TO QL-DET-PASS-FAIL                         00069000
069100     END-IF.                                                     00069100
069200     MOVE QL-DETAIL-LINE TO QUALITY-RPT-RECORD.                  00069200
069300     WRITE QUALITY-RPT-RECORD.                                   00069300
069400 513-EXIT.                                                       00069400
069500     EXIT.                                                       00069500
069600 514-DTL-FREQENUM-RTN.                                           00069600
069700     MOVE SPACES TO QUALITY-RPT-RECORD.                          00069700
069800     MOVE SPACES TO QL-DETAIL-LINE.                              00069800
069900     MOVE 'PAYMENT-FREQUENCY ENUM'       TO QL-DET-CHECK-NAME.   00069900
070000     MOVE 'WARN'                         TO QL-DET-CRIT-TAG.     00070000
070100     MOVE CK-FREQENUM-BAD-CNT            TO QL-DET-VALUE.        00070100
070200     IF CK-FREQENUM-BAD-CNT = 0                                  00070200
070300         MOVE 'PASS' TO QL-DET-PASS-FAIL                         00070300
070400     ELSE                                                        00070400
070500         MOVE 'FAIL' TO QL-DET-PASS-FAIL                         00070500
070600     END-IF.                                                     00070600
070700     MOVE QL-DETAIL-LINE TO QUALITY-RPT-RECORD.                  00070700
070800     WRITE QUALITY-RPT-RECORD.                                   00070800
070900 514-EXIT.                                                       00070900
071000     EXIT.                                                       00071000
071100 515-DTL-DTSEQ-RTN.                                              00071100
071200     MOVE SPACES TO QUALITY-RPT-RECORD.                          00071200
071300     MOVE SPACES TO QL-DETAIL-LINE.                              00071300
071400     MOVE 'EFFECTIVE/EXPIRY SEQUENCE'    TO QL-DET-CHECK-NAME.   00071400
071500     MOVE 'WARN'                         TO QL-DET-CRIT-TAG.     00071500
071600     MOVE CK-DTSEQ-BAD-CNT                TO QL-DET-VALUE.       00071600
071700     IF CK-DTSEQ-BAD-CNT = 0                                     00071700
071800         MOVE 'PASS' TO QL-DET-PASS-FAIL                         00071800
071900     ELSE                                                        00071900
072000         MOVE 'FAIL' TO QL-DET-PASS-FAIL                         00072000
072100     END-IF.                                                     00072100
072200     MOVE QL-DETAIL-LINE TO QUALITY-RPT-RECORD.                  00072200
072300     WRITE QUALITY-RPT-RECORD.                                   00072300
072400 515-EXIT.                                                       00072400
072500     EXIT.                                                       00072500
072600 516-DTL-FK-RTN.                                                 00072600
072700     MOVE SPACES TO QUALITY-RPT-RECORD.                          00072700
072800     MOVE SPACES TO QL-DETAIL-LINE.                              00072800
072900     MOVE 'APPLICATION-ID FK INTEGRITY'  TO QL-DET-CHECK-NAME.   00072900
073000     MOVE 'CRIT'                         TO QL-DET-CRIT-TAG.     00073000
073100     MOVE CK-FK-ORPHAN-CNT                TO QL-DET-VALUE.       00073100
073200     IF CK-FK-ORPHAN-CNT = 0                                     00073200
073300         MOVE 'PASS' TO QL-DET-PASS-FAIL                         00073300
073400     ELSE                                                        00073400
073500         MOVE 'FAIL' TO QL-DET-PASS-FAIL                         00073500
073600     END-IF.                                                     00073600
073700     MOVE QL-DETAIL-LINE TO QUALITY-RPT-RECORD.                  00073700
073800     WRITE QUALITY-RPT-RECORD.                                   00073800
073900 516-EXIT.                                                       00073900
074000     EXIT.                                                       00074000
074100***************************************************************00074100
074200* 600-CLEAN-RTN - LEFT-JUSTIFY ID FIELDS BY HAND (NO INTRINSIC   00074200
074300* TRIM FUNCTION ON THIS SHOP'S COMPILER).                        00074300
074400***************************************************************00074400
074500 600-CLEAN-RTN.                                                  00074500
074600     IF WS-POLY-QA-CNT = 0                                       00074600
074700         GO TO 600-EXIT                                          00074700
074800     END-IF.                                                     00074800
074900     PERFORM 610-CLEAN-ONE-RTN THRU 610-EXIT                     00074900
075000         VARYING POLY-IX1 FROM 1 BY 1                            00075000
075100         UNTIL POLY-IX1 > WS-POLY-QA-CNT.                        00075100
075200 600-EXIT.                                                       00075200
075300     EXIT.                                                       00075300
075400 610-CLEAN-ONE-RTN.                                              00075400
075500     MOVE SPACES TO CLN-FLD.                                     00075500
075600     MOVE POL-ID(POLY-IX1) TO CLN-FLD.                           00075600
075700     PERFORM 620-LEFT-JUST-RTN THRU 620-EXIT.                    00075700
075800     MOVE CLN-RESULT TO POL-ID(POLY-IX1).                        00075800
075900     MOVE SPACES TO CLN-FLD.                                     00075900
076000     MOVE POL-APPL-ID(POLY-IX1) TO CLN-FLD.                      00076000
076100     PERFORM 620-LEFT-JUST-RTN THRU 620-EXIT.                    00076100
076200     MOVE CLN-RESULT TO POL-APPL-ID(POLY-IX1).                   00076200
076300     MOVE SPACES TO CLN-FLD.                                     00076300
076400     MOVE POL-BENE-NAME(POLY-IX1) TO CLN-FLD.                    00076400
076500     PERFORM 620-LEFT-JUST-RTN THRU 620-EXIT.                    00076500
076600     MOVE CLN-RESULT TO POL-BENE-NAME(POLY-IX1).                 00076600
076700 610-EXIT.                                                       00076700
076800     EXIT.                                                       00076800
076900 620-LEFT-JUST-RTN.                                              00076900
077000     MOVE SPACES TO CLN-RESULT.                                  00077000
077100     MOVE 0 TO CLN-FIRST-POS.                                    00077100
077200     MOVE 'N' TO CLN-FOUND-SW.                                   00077200
077300     PERFORM 621-FIND-FIRST-RTN THRU 621-EXIT                    00077300
077400         VARYING CLN-IDX FROM 1 BY 1                             00077400
077500         UNTIL CLN-IDX > 40 OR CLN-FOUND.                        00077500
077600     IF CLN-FOUND                                                00077600
077700         MOVE CLN-FLD(CLN-FIRST-POS:) TO CLN-RESULT              00077700
077800     END-IF.                                                     00077800
077900 620-EXIT.                                                       00077900
078000     EXIT.                                                       00078000
078100 621-FIND-FIRST-RTN.                                             00078100
078200     IF CLN-FLD(CLN-IDX:1) NOT = SPACE                           00078200
078300         MOVE CLN-IDX TO CLN-FIRST-POS                           00078300
078400         MOVE 'Y' TO CLN-FOUND-SW                                00078400
078500     END-IF.                                                     00078500
078600 621-EXIT.                                                       00078600
078700     EXIT.                                                       00078700
078800***************************************************************00078800
078900* 650-RATE-RTN - RATES EACH POLICY: PREMIUM PER PAYMENT PERIOD,  00078900
079000* CASH VALUE (PERMANENT PLANS ONLY) AND EXPIRY DATE.  RUNS       00079000
079100* ONLY WHEN THE DATASET HAS PASSED ITS CRITICAL CHECKS.          00079100
079200***************************************************************00079200
079300 650-RATE-RTN.                                                   00079300
079400     PERFORM 660-RUN-DATE-RTN THRU 660-EXIT.                     00079400
079500     IF WS-POLY-QA-CNT = 0                                       00079500
079600         GO TO 650-EXIT                                          00079600
079700     END-IF.                                                     00079700
079800     PERFORM 651-RATE-ONE-RTN THRU 651-EXIT                      00079800
079900         VARYING POLY-IX1 FROM 1 BY 1                            00079900
080000         UNTIL POLY-IX1 > WS-POLY-QA-CNT.                        00080000
080100 650-EXIT.                                                       00080100
080200     EXIT.                                                       00080200
080300***************************************************************00080300
080400* 651-RATE-ONE-RTN - RATE ONE POLICY.  LOOKS UP THE PARENT       00080400
080500* APPLICATION FOR THE UNDERWRITTEN MONTHLY PREMIUM AND THE       00080500
080600* PARENT QUOTE FOR THE ORIGINAL TERM-YEARS.                      00080600
080700***************************************************************00080700
080800 651-RATE-ONE-RTN.                                               00080800
080900     MOVE ZEROS TO RL-TERM-YEARS.                                00080900
081000     MOVE POL-APPL-ID(POLY-IX1) TO WS-FIND-KEY-10.               00081000
081100     PERFORM 480-FIND-APPL-RTN THRU 480-EXIT.                    00081100
081200     IF WS-APPL-FOUND                                            00081200
081300         MOVE APP-PREMIUM-MO(APPL-IX1) TO RL-PREMIUM-MO          00081300
081400         MOVE APP-QUOTE-ID(APPL-IX1)   TO WS-FIND-KEY-10         00081400
081500         PERFORM 485-FIND-QUOT-RTN THRU 485-EXIT                 00081500
081600         IF WS-QUOT-FOUND                                        00081600
081700             MOVE QUO-TERM-YEARS(QUOT-IX1) TO RL-TERM-YEARS      00081700
081800         END-IF                                                  00081800
081900     ELSE                                                        00081900
082000         MOVE ZEROS TO RL-PREMIUM-MO                             00082000
082100     END-IF.                                                     00082100
082200     MOVE POL-PAY-FREQ(POLY-IX1)     TO RL-PAY-FREQ.             00082200
082300     SET RL-FN-POLICY-PREM TO TRUE.                              00082300
082400     CALL 'RATECALC' USING RL-PARM-REC.                          00082400
082500     IF RL-RESULT-OK                                             00082500
082600         MOVE RL-RESULT-AMT TO POL-PREMIUM-AMT(POLY-IX1)         00082600
082700     END-IF.                                                     00082700
082800     MOVE POL-COVERAGE-AMT(POLY-IX1) TO RL-COVERAGE-AMT.         00082800
082900     MOVE POL-PRODUCT-TYPE(POLY-IX1) TO RL-PRODUCT-TYPE.         00082900
083000     SET DC-FN-DATE-DIFF TO TRUE.                                00083000
083100     MOVE POL-EFF-DATE(POLY-IX1) TO DC-DATE-1.                   00083100
083200     MOVE WS-RUN-DATE-ISO        TO DC-DATE-2.                   00083200
083300     CALL 'DAYCALC' USING DC-PARM-REC.                           00083300
083400     IF DC-RESULT-DAYS > 0                                       00083400
083500         MOVE DC-RESULT-DAYS TO RL-DAYS-ACTIVE                   00083500
083600     ELSE                                                        00083600
083700         MOVE ZEROS TO RL-DAYS-ACTIVE                            00083700
083800     END-IF.                                                     00083800
083900     SET RL-FN-CASH-VALUE TO TRUE.                               00083900
084000     CALL 'RATECALC' USING RL-PARM-REC.                          00084000
084100     IF RL-RESULT-OK                                             00084100
084200         MOVE RL-RESULT-AMT TO POL-CASH-VALUE(POLY-IX1)          00084200
084300     END-IF.                                                     00084300
084400     MOVE POL-EFF-DATE(POLY-IX1)     TO RL-EFF-DATE.             00084400
084500     SET RL-FN-POLICY-EXPIRY TO TRUE.                            00084500
084600     CALL 'RATECALC' USING RL-PARM-REC.                          00084600
084700     IF RL-RESULT-OK                                             00084700
084800         MOVE RL-RESULT-DATE TO POL-EXPIRY-DATE(POLY-IX1)        00084800
084900     END-IF.                                                     00084900
085000 651-EXIT.                                                       00085000
085100     EXIT.                                                       00085100
085200***************************************************************00085200
085300* 660-RUN-DATE-RTN - ESTABLISHES TODAY'S DATE, IN ISO FORM, AS   00085300
085400* THE "AS-OF" DATE FOR THE DAYS-ACTIVE CALCULATION.  USES THE    00085400
085500* 4-DIGIT-YEAR ACCEPT FORM ADOPTED IN THE Y2K REVIEW.            00085500
085600***************************************************************00085600
085700 660-RUN-DATE-RTN.                                               00085700
085800     ACCEPT WS-RUN-DATE-YMD FROM DATE YYYYMMDD.                  00085800
085900     MOVE SPACES TO WS-RUN-DATE-ISO.                             00085900
086000     STRING WS-RUN-DATE-YMD(1:4) DELIMITED BY SIZE                00086000
086100            '-'                  DELIMITED BY SIZE                00086100
086200            WS-RUN-DATE-YMD(5:2) DELIMITED BY SIZE                00086200
086300            '-'                  DELIMITED BY SIZE                00086300
086400            WS-RUN-DATE-YMD(7:2) DELIMITED BY SIZE                00086400
086500            INTO WS-RUN-DATE-ISO.                                 00086500
086600 660-EXIT.                                                       00086600
086700     EXIT.                                                       00086700
086800***************************************************************00086800
086900* 700-WRITE-PROD-RTN - WRITE THE PROMOTED POLICY PROD FILE.      00086900
087000***************************************************************00087000
087100 700-WRITE-PROD-RTN.                                             00087100
087200     OPEN OUTPUT POLY-PROD-FILE.                                 00087200
087300     MOVE 0 TO WS-POLY-PROD-CNT.                                 00087300
087400     IF WS-POLY-QA-CNT = 0                                       00087400
087500         GO TO 700-EXIT                                          00087500
087600     END-IF.                                                     00087600
087700     PERFORM 710-WRITE-ONE-RTN THRU 710-EXIT                     00087700
087800         VARYING POLY-IX1 FROM 1 BY 1                            00087800
087900         UNTIL POLY-IX1 > WS-POLY-QA-CNT.                        00087900
088000 700-EXIT.                                                       00088000
088100     CLOSE POLY-PROD-FILE.                                       00088100
088200     EXIT.                                                       00088200
088300 710-WRITE-ONE-RTN.                                              00088300
088400     MOVE POLY-RECORD(POLY-IX1) TO POLY-PROD-RECORD.             00088400
088500     WRITE POLY-PROD-RECORD.                                     00088500
088600     ADD 1 TO WS-POLY-PROD-CNT.                                  00088600
088700 710-EXIT.                                                       00088700
088800     EXIT.                                                       00088800
088900***************************************************************00088900
089000 900-TERM-RTN.                                                   00089000
089100     CLOSE POLY-QA-FILE.                                         00089100
089200     CLOSE APPL-PROD-FILE.                                       00089200
089300     CLOSE QUOT-PROD-FILE.                                       00089300
089400     MOVE SPACES TO QUALITY-RPT-RECORD.                          00089400
089500     MOVE SPACES TO QL-SUMMARY-LINE.                             00089500
089600     MOVE 'POLICIES' TO QL-SUM-ENTITY.                           00089600
089700     IF WS-DATASET-PASSED                                        00089700
089800         MOVE 'SUCCESS' TO QL-SUM-RESULT                         00089800
089900         MOVE WS-POLY-PROD-CNT TO QL-SUM-RECCNT                  00089900
090000     ELSE                                                        00090000
090100         MOVE 'FAILED ' TO QL-SUM-RESULT                         00090100
090200         MOVE 0 TO QL-SUM-RECCNT                                 00090200
090300     END-IF.                                                     00090300
090400     MOVE QL-SUMMARY-LINE TO QUALITY-RPT-RECORD.                 00090400
090500     WRITE QUALITY-RPT-RECORD.                                   00090500
090600     CLOSE QUALITY-RPT-FILE.                                     00090600
090700 900-EXIT.                                                       00090700
090800     EXIT.                                                       00090800
