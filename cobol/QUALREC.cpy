000100***************************************************************00000100
000200*    COPYBOOK    :  QUALREC                                    00000200
000300*    DESCRIPTION :  CRM DATA LAKE - QUALITY REPORT PRINT LINES  00000300
000400*                   USED BY PROMCUST, PROMAGNT, PROMQUOT,       00000400
000500*                   PROMAPPL, PROMPOLY, PROMCLM AND DLBMAIN.    00000500
000600*    AUTHOR      :  M. OKONSKI - CRM DATA LAKE TEAM             00000600
000700*    WRITTEN     :  03/25/91                                    00000700
000800***************************************************************00000800
000900*    CHANGE LOG                                                 00000900
001000*    03/25/91 MPO  DL-108  ORIGINAL REPORT LAYOUT               00001000
001100*    09/22/93 RJT  DL-140  ADDED QL-CRITICAL-TAG COLUMN          00001100
001200*    12/03/98 KMS  DL-211  Y2K REVIEW - NO DATE FIELDS ON RPT    00001200
001300***************************************************************00001300
001400    05  QL-PRINT-LINE                   PIC X(132).              00001400
001500    05  QL-HEADING-LINE.                                         00001500
001600        10  FILLER                      PIC X(01) VALUE SPACE.  00001600
001700        10  FILLER                      PIC X(15)                00001700
001800            VALUE 'DATASET       :'.                             00001800
001900        10  QL-HDR-DATASET              PIC X(12).               00001900
002000        10  FILLER                      PIC X(10)                00002000
002100            VALUE '  RECORDS:'.                                  00002100
002200        10  QL-HDR-RECCNT               PIC ZZZ,ZZ9.             00002200
002300        10  FILLER                      PIC X(85) VALUE SPACES. 00002300
002400    05  QL-DETAIL-LINE.                                          00002400
002500        10  FILLER                      PIC X(03) VALUE SPACES. 00002500
002600        10  QL-DET-CHECK-NAME           PIC X(30).               00002600
002700        10  FILLER                      PIC X(02) VALUE SPACES. 00002700
002800        10  QL-DET-PASS-FAIL            PIC X(04).               00002800
002900        10  FILLER                      PIC X(02) VALUE SPACES. 00002900
003000        10  QL-DET-CRIT-TAG             PIC X(08).               00003000
003100        10  FILLER                      PIC X(02) VALUE SPACES. 00003100
003200        10  QL-DET-VALUE                PIC ZZZ,ZZ9.99.          00003200
003300        10  FILLER                      PIC X(70) VALUE SPACES. 00003300
003400    05  QL-RESULT-LINE.                                          00003400
003500        10  FILLER                      PIC X(03) VALUE SPACES. 00003500
003600        10  FILLER                      PIC X(20)                00003600
003700            VALUE 'DATASET RESULT ... '.                         00003700
003800        10  QL-RES-PASS-FAIL            PIC X(04).               00003800
003900        10  FILLER                      PIC X(105) VALUE SPACES.00003900
004000    05  QL-SUMMARY-LINE.                                         00004000
004100        10  FILLER                      PIC X(01) VALUE SPACE.  00004100
004200        10  FILLER                      PIC X(20)                00004200
004300            VALUE 'PROMOTION SUMMARY - '.                        00004300
004400        10  QL-SUM-ENTITY               PIC X(12).               00004400
004500        10  FILLER                      PIC X(02) VALUE SPACES. 00004500
004600        10  QL-SUM-RESULT               PIC X(07).               00004600
004700        10  FILLER                      PIC X(10)                00004700
004800            VALUE '  PROMOTED:'.                                 00004800
004900        10  QL-SUM-RECCNT               PIC ZZZ,ZZ9.             00004900
005000        10  FILLER                      PIC X(69) VALUE SPACES. 00005000
