000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF THE CRM DATA LAKE PROJECT      00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400******************************************************************00000400
000500* PROGRAM :  DASHRPT                                              00000500
000600*                                                                 00000600
000700* AUTHOR  :  DAVID SUTTER                                         00000700
000800*                                                                 00000800
000900* DASHBOARD SUMMARY REPORT BUILDER FOR THE CRM DATA LAKE.  READS  00000900
001000* THE SIX PROMOTED PROD FILES (CUSTOMERS, AGENTS, QUOTES,         00001000
001100* APPLICATIONS, POLICIES, CLAIMS) AND PRINTS ONE COLUMNAR         00001100
001200* SUMMARY REPORT - COUNTS AND BREAKDOWNS PER ENTITY PLUS A        00001200
001300* QUOTE/APPLICATION/POLICY/CLAIM CONVERSION FUNNEL.  ALWAYS RUN   00001300
001400* AS THE LAST STEP OF THE NIGHTLY BATCH, REGARDLESS OF HOW FAR    00001400
001500* THE PROMOTION CHAIN GOT - A PROD FILE THAT DID NOT GET WRITTEN  00001500
001600* (STATUS 35 ON OPEN) SIMPLY CONTRIBUTES ZERO COUNTS.             00001600
001700******************************************************************00001700
001800 IDENTIFICATION DIVISION.                                         00001800
001900 PROGRAM-ID.    DASHRPT.                                          00001900
002000 AUTHOR.        DAVID SUTTER.                                     00002000
002100 INSTALLATION.  CRM DATA LAKE PROJECT.                            00002100
002200 DATE-WRITTEN.  03/30/97.                                         00002200
002300 DATE-COMPILED.                                                   00002300
002400 SECURITY.      NON-CONFIDENTIAL.                                 00002400
002500******************************************************************00002500
002600* CHANGE LOG                                                      00002600
002700*   03/30/97  DS   DL-192  ORIGINAL DASHBOARD - SUMMARY COUNTS,   00002700
002800*                          CUSTOMER AND QUOTE SECTIONS ONLY       00002800
002900*   08/14/97  DS   DL-198  ADDED APPLICATIONS AND POLICIES        00002900
003000*                          SECTIONS AS THOSE PROD FILES CAME      00003000
003100*                          ONLINE                                 00003100
003200*   06/03/98  MPO  DL-205  ADDED THE CLAIMS SECTION AND THE       00003200
003300*                          CONVERSION FUNNEL AT THE END           00003300
003400*   12/03/98  KMS  DL-211  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS    00003400
003500*                          FOUND, DATES ALREADY ISO 10-BYTE       00003500
003600*   09/12/00  RJT  DL-230  MISSING PROD FILE (STATUS 35) NOW      00003600
003700*                          TOLERATED AS A ZERO-COUNT ENTITY       00003700
003800*                          INSTEAD OF ABENDING THE STEP           00003800
003900*   08/09/02  RJT  DL-261  ADDED THE POLICY PREMIUM DISTRIBUTION  00003900
004000*                          BUCKETS TO THE POLICIES SECTION        00004000
004100******************************************************************00004100
004200 ENVIRONMENT DIVISION.                                            00004200
004300 CONFIGURATION SECTION.                                           00004300
004400 SOURCE-COMPUTER. IBM-370.                                        00004400
004500 OBJECT-COMPUTER. IBM-370.                                        00004500
004600 SPECIAL-NAMES.                                                   00004600
004700     C01 IS TOP-OF-FORM.                                          00004700
004800 INPUT-OUTPUT SECTION.                                            00004800
004900 FILE-CONTROL.                                                    00004900
005000     SELECT CUST-PROD-FILE   ASSIGN TO CUSTPROD                   00005000
005100         ORGANIZATION IS LINE SEQUENTIAL                          00005100
005200         FILE STATUS IS WS-CUSTPRD-STATUS.                        00005200
005300     SELECT AGT-PROD-FILE    ASSIGN TO AGNTPROD                   00005300
005400         ORGANIZATION IS LINE SEQUENTIAL                          00005400
005500         FILE STATUS IS WS-AGNTPRD-STATUS.                        00005500
005600     SELECT QUOT-PROD-FILE   ASSIGN TO QUOTPROD                   00005600
005700         ORGANIZATION IS LINE SEQUENTIAL                          00005700
005800         FILE STATUS IS WS-QUOTPRD-STATUS.                        00005800
005900     SELECT APPL-PROD-FILE   ASSIGN TO APPLPROD                   00005900
006000         ORGANIZATION IS LINE SEQUENTIAL                          00006000
006100         FILE STATUS IS WS-APPLPRD-STATUS.                        00006100
006200     SELECT POLY-PROD-FILE   ASSIGN TO POLYPROD                   00006200
006300         ORGANIZATION IS LINE SEQUENTIAL                          00006300
006400         FILE STATUS IS WS-POLYPRD-STATUS.                        00006400
006500     SELECT CLM-PROD-FILE    ASSIGN TO CLMPROD                    00006500
006600         ORGANIZATION IS LINE SEQUENTIAL                          00006600
006700         FILE STATUS IS WS-CLMPRD-STATUS.                         00006700
006800     SELECT DASHBOARD-RPT-FILE ASSIGN TO DASHRPT                  00006800
006900         ORGANIZATION IS LINE SEQUENTIAL                          00006900
007000         FILE STATUS IS WS-DASHRPT-STATUS.                        00007000
007100******************************************************************00007100
007200 DATA DIVISION.                                                   00007200
007300 FILE SECTION.                                                    00007300
007400 FD  CUST-PROD-FILE                                               00007400
007500     RECORDING MODE IS F.                                         00007500
007600 01  CUST-PROD-RECORD              PIC X(250).                    00007600
007700 FD  AGT-PROD-FILE                                                00007700
007800     RECORDING MODE IS F.                                         00007800
007900 01  AGT-PROD-RECORD               PIC X(150).                    00007900
008000 FD  QUOT-PROD-FILE                                               00008000
008100     RECORDING MODE IS F.                                         00008100
008200 01  QUOT-PROD-RECORD              PIC X(110).                    00008200
008300 FD  APPL-PROD-FILE                                               00008300
008400     RECORDING MODE IS F.                                         00008400
008500 01  APPL-PROD-RECORD              PIC X(170).                    00008500
008600 FD  POLY-PROD-FILE                                               00008600
008700     RECORDING MODE IS F.                                         00008700
008800 01  POLY-PROD-RECORD              PIC X(175).                    00008800
008900 FD  CLM-PROD-FILE                                                00008900
009000     RECORDING MODE IS F.                                         00009000
009100 01  CLM-PROD-RECORD               PIC X(200).                    00009100
009200 FD  DASHBOARD-RPT-FILE                                           00009200
009300     RECORDING MODE IS F.                                         00009300
009400 01  DASHBOARD-RPT-RECORD          PIC X(132).                    00009400
009500******************************************************************00009500
009600 WORKING-STORAGE SECTION.                                         00009600
009700 01  WS-FILE-STATUS-GROUP.                                        00009700
009800     05  WS-CUSTPRD-STATUS           PIC X(02) VALUE '00'.        00009800
009900     05  WS-AGNTPRD-STATUS           PIC X(02) VALUE '00'.        00009900
010000     05  WS-QUOTPRD-STATUS           PIC X(02) VALUE '00'.        00010000
010100     05  WS-APPLPRD-STATUS           PIC X(02) VALUE '00'.        00010100
010200     05  WS-POLYPRD-STATUS           PIC X(02) VALUE '00'.        00010200
010300     05  WS-CLMPRD-STATUS            PIC X(02) VALUE '00'.        00010300
010400     05  WS-DASHRPT-STATUS           PIC X(02) VALUE '00'.        00010400
010500     05  FILLER                      PIC X(02) VALUE SPACES.      00010500
010600 01  WS-FILE-STATUS-X REDEFINES WS-FILE-STATUS-GROUP.             00010600
010700     05  WS-STATUS-FLD               PIC X(02) OCCURS 7 TIMES.    00010700
010800*        DEBUG VIEW - ALL SEVEN FILE STATUS CODES IN ONE TABLE    00010800
010900 01  WS-SWITCHES.                                                 00010900
011000     05  WS-CUSTPRD-EOF-SW           PIC X     VALUE 'N'.         00011000
011100         88  WS-CUSTPRD-EOF                VALUE 'Y'.             00011100
011200     05  WS-CUSTPRD-MISSING-SW       PIC X     VALUE 'N'.         00011200
011300         88  WS-CUSTPRD-MISSING            VALUE 'Y'.             00011300
011400     05  WS-AGNTPRD-EOF-SW           PIC X     VALUE 'N'.         00011400
011500         88  WS-AGNTPRD-EOF                VALUE 'Y'.             00011500
011600     05  WS-AGNTPRD-MISSING-SW       PIC X     VALUE 'N'.         00011600
011700         88  WS-AGNTPRD-MISSING            VALUE 'Y'.             00011700
011800     05  WS-QUOTPRD-EOF-SW           PIC X     VALUE 'N'.         00011800
011900         88  WS-QUOTPRD-EOF                VALUE 'Y'.             00011900
012000     05  WS-QUOTPRD-MISSING-SW       PIC X     VALUE 'N'.         00012000
012100         88  WS-QUOTPRD-MISSING            VALUE 'Y'.             00012100
012200     05  WS-APPLPRD-EOF-SW           PIC X     VALUE 'N'.         00012200
012300         88  WS-APPLPRD-EOF                VALUE 'Y'.             00012300
012400     05  WS-APPLPRD-MISSING-SW       PIC X     VALUE 'N'.         00012400
012500         88  WS-APPLPRD-MISSING            VALUE 'Y'.             00012500
012600     05  WS-POLYPRD-EOF-SW           PIC X     VALUE 'N'.         00012600
012700         88  WS-POLYPRD-EOF                VALUE 'Y'.             00012700
012800     05  WS-POLYPRD-MISSING-SW       PIC X     VALUE 'N'.         00012800
012900         88  WS-POLYPRD-MISSING            VALUE 'Y'.             00012900
013000     05  WS-CLMPRD-EOF-SW            PIC X     VALUE 'N'.         00013000
013100         88  WS-CLMPRD-EOF                 VALUE 'Y'.             00013100
013200     05  WS-CLMPRD-MISSING-SW        PIC X     VALUE 'N'.         00013200
013300         88  WS-CLMPRD-MISSING             VALUE 'Y'.             00013300
013400     05  FILLER                      PIC X(08) VALUE SPACES.      00013400
013500******************************************************************00013500
013600 01  WS-CUST-COUNTERS.                                            00013600
013700     05  WS-CUST-CNT-GROUP.                                       00013700
013800         10  WS-CUST-TOTAL           PIC S9(7) COMP VALUE 0.      00013800
013900         10  WS-CUST-MALE-CNT        PIC S9(7) COMP VALUE 0.      00013900
014000         10  WS-CUST-FEMALE-CNT      PIC S9(7) COMP VALUE 0.      00014000
014100         10  WS-CUST-EMP-CNT         PIC S9(7) COMP VALUE 0.      00014100
014200         10  WS-CUST-SELF-CNT        PIC S9(7) COMP VALUE 0.      00014200
014300         10  WS-CUST-RET-CNT         PIC S9(7) COMP VALUE 0.      00014300
014400         10  WS-CUST-UNEMP-CNT       PIC S9(7) COMP VALUE 0.      00014400
014500         10  WS-CUST-SMOKER-CNT      PIC S9(7) COMP VALUE 0.      00014500
014600         10  WS-CUST-AGE1-CNT        PIC S9(7) COMP VALUE 0.      00014600
014700*            AGE1 = UNDER 25                                      00014700
014800         10  WS-CUST-AGE2-CNT        PIC S9(7) COMP VALUE 0.      00014800
014900*            AGE2 = 25 THRU 34                                    00014900
015000         10  WS-CUST-AGE3-CNT        PIC S9(7) COMP VALUE 0.      00015000
015100*            AGE3 = 35 THRU 44                                    00015100
015200         10  WS-CUST-AGE4-CNT        PIC S9(7) COMP VALUE 0.      00015200
015300*            AGE4 = 45 THRU 54                                    00015300
015400         10  WS-CUST-AGE5-CNT        PIC S9(7) COMP VALUE 0.      00015400
015500*            AGE5 = 55 THRU 64                                    00015500
015600         10  WS-CUST-AGE6-CNT        PIC S9(7) COMP VALUE 0.      00015600
015700*            AGE6 = 65 AND OVER                                   00015700
015800     05  WS-CUST-CNT-GROUP-X REDEFINES WS-CUST-CNT-GROUP.         00015800
015900*            DEBUG VIEW - CUSTOMER BREAKDOWN COUNTERS AS A TABLE  00015900
016000         10  WS-CUST-CNT-FLD         PIC S9(7) COMP OCCURS 14     00016000
016100                                     TIMES.                       00016100
016200     05  WS-CUST-INCOME-SUM         PIC S9(11) COMP VALUE 0.      00016200
016300******************************************************************00016300
016400 01  WS-AGNT-COUNTERS.                                            00016400
016500     05  WS-AGNT-TOTAL               PIC S9(7) COMP VALUE 0.      00016500
016600     05  FILLER                      PIC X(04) VALUE SPACES.      00016600
016700******************************************************************00016700
016800 01  WS-QUOT-COUNTERS.                                            00016800
016900     05  WS-QUOT-TOTAL               PIC S9(7) COMP VALUE 0.      00016900
017000     05  WS-QUOT-TERM-CNT            PIC S9(7) COMP VALUE 0.      00017000
017100     05  WS-QUOT-WHOLE-CNT           PIC S9(7) COMP VALUE 0.      00017100
017200     05  WS-QUOT-UNIV-CNT            PIC S9(7) COMP VALUE 0.      00017200
017300     05  WS-QUOT-VARBL-CNT           PIC S9(7) COMP VALUE 0.      00017300
017400     05  WS-QUOT-FINAL-CNT           PIC S9(7) COMP VALUE 0.      00017400
017500     05  WS-QUOT-DRAFT-CNT           PIC S9(7) COMP VALUE 0.      00017500
017600     05  WS-QUOT-SENT-CNT            PIC S9(7) COMP VALUE 0.      00017600
017700     05  WS-QUOT-VIEWED-CNT          PIC S9(7) COMP VALUE 0.      00017700
017800     05  WS-QUOT-EXPIRED-CNT         PIC S9(7) COMP VALUE 0.      00017800
017900     05  WS-QUOT-CONVERTD-CNT        PIC S9(7) COMP VALUE 0.      00017900
018000     05  WS-QUOT-WEB-CNT             PIC S9(7) COMP VALUE 0.      00018000
018100     05  WS-QUOT-PHONE-CNT           PIC S9(7) COMP VALUE 0.      00018100
018200     05  WS-QUOT-AGENT-CNT           PIC S9(7) COMP VALUE 0.      00018200
018300     05  WS-QUOT-REFERRAL-CNT        PIC S9(7) COMP VALUE 0.      00018300
018400     05  WS-QUOT-COVERAGE-SUM        PIC S9(11) COMP VALUE 0.     00018400
018500     05  WS-QUOT-PREMIUM-SUM         PIC S9(9)V99 COMP-3          00018500
018600                                     VALUE 0.                     00018600
018700******************************************************************00018700
018800 01  WS-APPL-COUNTERS.                                            00018800
018900     05  WS-APPL-TOTAL               PIC S9(7) COMP VALUE 0.      00018900
019000     05  WS-APPL-PEND-CNT            PIC S9(7) COMP VALUE 0.      00019000
019100     05  WS-APPL-INREV-CNT           PIC S9(7) COMP VALUE 0.      00019100
019200     05  WS-APPL-APPR-CNT            PIC S9(7) COMP VALUE 0.      00019200
019300     05  WS-APPL-DECL-CNT            PIC S9(7) COMP VALUE 0.      00019300
019400     05  WS-APPL-REFER-CNT           PIC S9(7) COMP VALUE 0.      00019400
019500     05  WS-APPL-PREFPLUS-CNT        PIC S9(7) COMP VALUE 0.      00019500
019600     05  WS-APPL-PREF-CNT            PIC S9(7) COMP VALUE 0.      00019600
019700     05  WS-APPL-STDPLUS-CNT         PIC S9(7) COMP VALUE 0.      00019700
019800     05  WS-APPL-STD-CNT             PIC S9(7) COMP VALUE 0.      00019800
019900     05  WS-APPL-SUBSTD-CNT          PIC S9(7) COMP VALUE 0.      00019900
020000     05  WS-APPL-MEDEXAM-CNT         PIC S9(7) COMP VALUE 0.      00020000
020100     05  WS-APPL-RISK-SUM            PIC S9(9) COMP VALUE 0.      00020100
020200******************************************************************00020200
020300 01  WS-POLY-COUNTERS.                                            00020300
020400     05  WS-POLY-TOTAL               PIC S9(7) COMP VALUE 0.      00020400
020500     05  WS-POLY-ACTIVE-CNT          PIC S9(7) COMP VALUE 0.      00020500
020600     05  WS-POLY-LAPSED-CNT          PIC S9(7) COMP VALUE 0.      00020600
020700     05  WS-POLY-SURR-CNT            PIC S9(7) COMP VALUE 0.      00020700
020800     05  WS-POLY-PAIDUP-CNT          PIC S9(7) COMP VALUE 0.      00020800
020900     05  WS-POLY-TERMD-CNT           PIC S9(7) COMP VALUE 0.      00020900
021000     05  WS-POLY-TERM-CNT            PIC S9(7) COMP VALUE 0.      00021000
021100     05  WS-POLY-WHOLE-CNT           PIC S9(7) COMP VALUE 0.      00021100
021200     05  WS-POLY-UNIV-CNT            PIC S9(7) COMP VALUE 0.      00021200
021300     05  WS-POLY-VARBL-CNT           PIC S9(7) COMP VALUE 0.      00021300
021400     05  WS-POLY-FINAL-CNT           PIC S9(7) COMP VALUE 0.      00021400
021500     05  WS-POLY-MONTHLY-CNT         PIC S9(7) COMP VALUE 0.      00021500
021600     05  WS-POLY-QRTLY-CNT           PIC S9(7) COMP VALUE 0.      00021600
021700     05  WS-POLY-SEMIANN-CNT         PIC S9(7) COMP VALUE 0.      00021700
021800     05  WS-POLY-ANNUAL-CNT          PIC S9(7) COMP VALUE 0.      00021800
021900     05  WS-POLY-COVERAGE-SUM        PIC S9(11) COMP VALUE 0.     00021900
022000     05  WS-POLY-PREMBKT1-CNT        PIC S9(7) COMP VALUE 0.      00022000
022100*            PREMBKT1 = MONTHLY-EQUIVALENT PREMIUM UNDER 50       00022100
022200     05  WS-POLY-PREMBKT2-CNT        PIC S9(7) COMP VALUE 0.      00022200
022300*            PREMBKT2 = 50 THRU 99.99                             00022300
022400     05  WS-POLY-PREMBKT3-CNT        PIC S9(7) COMP VALUE 0.      00022400
022500*            PREMBKT3 = 100 THRU 199.99                           00022500
022600     05  WS-POLY-PREMBKT4-CNT        PIC S9(7) COMP VALUE 0.      00022600
022700*            PREMBKT4 = 200 THRU 499.99                           00022700
022800     05  WS-POLY-PREMBKT5-CNT        PIC S9(7) COMP VALUE 0.      00022800
022900*            PREMBKT5 = 500 AND OVER                              00022900
023000******************************************************************00023000
023100 01  WS-CLM-COUNTERS.                                             00023100
023200     05  WS-CLM-CNT-GROUP.                                        00023200
023300         10  WS-CLM-TOTAL            PIC S9(7) COMP VALUE 0.      00023300
023400         10  WS-CLM-DEATHBEN-CNT     PIC S9(7) COMP VALUE 0.      00023400
023500         10  WS-CLM-ACCELDTH-CNT     PIC S9(7) COMP VALUE 0.      00023500
023600         10  WS-CLM-TERMILL-CNT      PIC S9(7) COMP VALUE 0.      00023600
023700         10  WS-CLM-ACCIDNT-CNT      PIC S9(7) COMP VALUE 0.      00023700
023800         10  WS-CLM-FILED-CNT        PIC S9(7) COMP VALUE 0.      00023800
023900         10  WS-CLM-UNDERREV-CNT     PIC S9(7) COMP VALUE 0.      00023900
024000         10  WS-CLM-APPROVD-CNT      PIC S9(7) COMP VALUE 0.      00024000
024100         10  WS-CLM-DENIED-CNT       PIC S9(7) COMP VALUE 0.      00024100
024200         10  WS-CLM-PAID-CNT         PIC S9(7) COMP VALUE 0.      00024200
024300         10  WS-CLM-CLOSED-CNT       PIC S9(7) COMP VALUE 0.      00024300
024400         10  WS-CLM-PROCDAYS-CNT     PIC S9(7) COMP VALUE 0.      00024400
024500     05  WS-CLM-CNT-GROUP-X REDEFINES WS-CLM-CNT-GROUP.           00024500
024600*            DEBUG VIEW - CLAIM BREAKDOWN COUNTERS AS A TABLE     00024600
024700         10  WS-CLM-CNT-FLD          PIC S9(7) COMP OCCURS 12     00024700
024800                                     TIMES.                       00024800
024900     05  WS-CLM-AMOUNT-SUM           PIC S9(11)V99 COMP-3         00024900
025000                                     VALUE 0.                     00025000
025100     05  WS-CLM-PAYOUT-SUM           PIC S9(11)V99 COMP-3         00025100
025200                                     VALUE 0.                     00025200
025300     05  WS-CLM-PROCDAYS-SUM         PIC S9(9) COMP VALUE 0.      00025300
025400******************************************************************00025400
025500 01  WS-CALC-WORK.                                                00025500
025600     05  WS-CALC-PCT                 PIC S9(3)V9 COMP-3.          00025600
025700     05  WS-CALC-AVG                 PIC S9(9)V99 COMP-3.         00025700
025800     05  WS-CALC-DIVISOR             PIC S9(7) COMP VALUE 0.      00025800
025900     05  FILLER                      PIC X(04) VALUE SPACES.      00025900
026000******************************************************************00026000
026100 01  DC-PARM-REC.                                                 00026100
026200     COPY DATELINK.                                               00026200
026300******************************************************************00026300
026400 01  WS-CLM-WORK.                                                 00026400
026500     05  WS-CLM-FILED-DT             PIC X(10) VALUE SPACES.      00026500
026600     05  WS-CLM-PROC-DT              PIC X(10) VALUE SPACES.      00026600
026700     05  WS-CLM-COVERAGE-AMT         PIC 9(7) VALUE 0.            00026700
026800     05  FILLER                      PIC X(05) VALUE SPACES.      00026800
026900******************************************************************00026900
027000 01  DR-PRINT-LINE                    PIC X(132).                 00027000
027100 01  DR-TITLE-LINE.                                               00027100
027200     05  FILLER                      PIC X(40) VALUE SPACES.      00027200
027300     05  DR-TITLE-TEXT                PIC X(52) VALUE SPACES.     00027300
027400     05  FILLER                      PIC X(40) VALUE SPACES.      00027400
027500 01  DR-SECT-LINE.                                                00027500
027600     05  FILLER                      PIC X(01) VALUE SPACE.       00027600
027700     05  DR-SECT-TEXT                 PIC X(40) VALUE SPACES.     00027700
027800     05  FILLER                      PIC X(91) VALUE SPACES.      00027800
027900 01  DR-DET-LINE.                                                 00027900
028000     05  FILLER                      PIC X(03) VALUE SPACES.      00028000
028100     05  DR-DET-LABEL                 PIC X(28) VALUE SPACES.     00028100
028200     05  FILLER                      PIC X(02) VALUE SPACES.      00028200
028300     05  DR-DET-COUNT                 PIC ZZZ,ZZ9  VALUE SPACES.  00028300
028400     05  FILLER                      PIC X(02) VALUE SPACES.      00028400
028500     05  DR-DET-PCT                   PIC ZZ9.9    VALUE SPACES.  00028500
028600     05  FILLER                      PIC X(01) VALUE SPACE.       00028600
028700     05  DR-DET-PCT-SIGN              PIC X(01) VALUE SPACE.      00028700
028800     05  FILLER                      PIC X(02) VALUE SPACES.      00028800
028900     05  DR-DET-AMT             PIC ZZZZZZZZZZ9.99 VALUE SPACES.  00028900
029000     05  FILLER                      PIC X(67) VALUE SPACES.      00029000
029100******************************************************************00029100
029200 01  CUST-WORK-REC.                                               00029200
029300     COPY CUSTREC.                                                00029300
029400 01  AGT-WORK-REC.                                                00029400
029500     COPY AGNTREC.                                                00029500
029600 01  QUOT-WORK-REC.                                               00029600
029700     COPY QUOTREC.                                                00029700
029800 01  APPL-WORK-REC.                                               00029800
029900     COPY APPLREC.                                                00029900
030000 01  POLY-WORK-REC.                                               00030000
030100     COPY POLYREC.                                                00030100
030200 01  CLM-WORK-REC.                                                00030200
030300     COPY CLMREC.                                                 00030300
030400******************************************************************00030400
030500 PROCEDURE DIVISION.                                              00030500
030600 000-MAIN-RTN.                                                    00030600
030700     PERFORM 010-INIT-RTN            THRU 010-EXIT.               00030700
030800     PERFORM 020-LOAD-CUST-RTN       THRU 020-EXIT.               00030800
030900     PERFORM 030-LOAD-AGNT-RTN       THRU 030-EXIT.               00030900
031000     PERFORM 040-LOAD-QUOT-RTN       THRU 040-EXIT.               00031000
031100     PERFORM 050-LOAD-APPL-RTN       THRU 050-EXIT.               00031100
031200     PERFORM 060-LOAD-POLY-RTN       THRU 060-EXIT.               00031200
031300     PERFORM 070-LOAD-CLM-RTN        THRU 070-EXIT.               00031300
031400     PERFORM 080-OPEN-RPT-RTN        THRU 080-EXIT.               00031400
031500     PERFORM 100-PRINT-COUNTS        THRU 100-EXIT.               00031500
031600     PERFORM 200-PRINT-CUSTOMERS     THRU 200-EXIT.               00031600
031700     PERFORM 300-PRINT-QUOTES        THRU 300-EXIT.               00031700
031800     PERFORM 400-PRINT-APPLICATIONS  THRU 400-EXIT.               00031800
031900     PERFORM 500-PRINT-POLICIES      THRU 500-EXIT.               00031900
032000     PERFORM 600-PRINT-CLAIMS        THRU 600-EXIT.               00032000
032100     PERFORM 700-PRINT-FUNNEL        THRU 700-EXIT.               00032100
032200     PERFORM 900-TERM-RTN            THRU 900-EXIT.               00032200
032300     GOBACK.                                                      00032300
032400******************************************************************00032400
032500 010-INIT-RTN.                                                    00032500
032600     DISPLAY 'DASHRPT - DASHBOARD REPORT BUILD STARTING'.         00032600
032700 010-EXIT.                                                        00032700
032800     EXIT.                                                        00032800
032900******************************************************************00032900
033000* 020-LOAD-CUST-RTN - TALLY THE CUSTOMER PROD FILE.  STATUS 35    00033000
033100* OR 05 ON OPEN MEANS THE FILE WAS NEVER WRITTEN - ZERO COUNTS.   00033100
033200******************************************************************00033200
033300 020-LOAD-CUST-RTN.                                               00033300
033400     OPEN INPUT CUST-PROD-FILE.                                   00033400
033500     IF WS-CUSTPRD-STATUS = '35' OR '05'                          00033500
033600         SET WS-CUSTPRD-MISSING TO TRUE                           00033600
033700         GO TO 020-EXIT                                           00033700
033800     END-IF.                                                      00033800
033900     PERFORM 021-READ-CUST-RTN THRU 021-EXIT                      00033900
034000         UNTIL WS-CUSTPRD-EOF.                                    00034000
034100     CLOSE CUST-PROD-FILE.                                        00034100
034200 020-EXIT.                                                        00034200
034300     EXIT.                                                        00034300
034400 021-READ-CUST-RTN.                                               00034400
034500     READ CUST-PROD-FILE                                          00034500
034600         AT END                                                   00034600
034700             SET WS-CUSTPRD-EOF TO TRUE                           00034700
034800             GO TO 021-EXIT                                       00034800
034900     END-READ.                                                    00034900
035000     MOVE CUST-PROD-RECORD TO CUST-RECORD.                        00035000
035100     PERFORM 022-ACCUM-CUST-RTN THRU 022-EXIT.                    00035100
035200 021-EXIT.                                                        00035200
035300     EXIT.                                                        00035300
035400 022-ACCUM-CUST-RTN.                                              00035400
035500     ADD 1 TO WS-CUST-TOTAL.                                      00035500
035600     IF CUST-GENDER-MALE                                          00035600
035700         ADD 1 TO WS-CUST-MALE-CNT                                00035700
035800     END-IF.                                                      00035800
035900     IF CUST-GENDER-FEMALE                                        00035900
036000         ADD 1 TO WS-CUST-FEMALE-CNT                              00036000
036100     END-IF.                                                      00036100
036200     IF CUST-EMP-EMPLOYED                                         00036200
036300         ADD 1 TO WS-CUST-EMP-CNT                                 00036300
036400     END-IF.                                                      00036400
036500     IF CUST-EMP-SELF                                             00036500
036600         ADD 1 TO WS-CUST-SELF-CNT                                00036600
036700     END-IF.                                                      00036700
036800     IF CUST-EMP-RETIRED                                          00036800
036900         ADD 1 TO WS-CUST-RET-CNT                                 00036900
037000     END-IF.                                                      00037000
037100     IF CUST-EMP-UNEMPLOYED                                       00037100
037200         ADD 1 TO WS-CUST-UNEMP-CNT                               00037200
037300     END-IF.                                                      00037300
037400     IF CUST-IS-SMOKER                                            00037400
037500         ADD 1 TO WS-CUST-SMOKER-CNT                              00037500
037600     END-IF.                                                      00037600
037700     EVALUATE TRUE                                                00037700
037800        WHEN CUST-AGE < 25                                        00037800
037900            ADD 1 TO WS-CUST-AGE1-CNT                             00037900
038000        WHEN CUST-AGE < 35                                        00038000
038100            ADD 1 TO WS-CUST-AGE2-CNT                             00038100
038200        WHEN CUST-AGE < 45                                        00038200
038300            ADD 1 TO WS-CUST-AGE3-CNT                             00038300
038400        WHEN CUST-AGE < 55                                        00038400
038500            ADD 1 TO WS-CUST-AGE4-CNT                             00038500
038600        WHEN CUST-AGE < 65                                        00038600
038700            ADD 1 TO WS-CUST-AGE5-CNT                             00038700
038800        WHEN OTHER                                                00038800
038900            ADD 1 TO WS-CUST-AGE6-CNT                             00038900
039000     END-EVALUATE.                                                00039000
039100     ADD CUST-ANN-INCOME TO WS-CUST-INCOME-SUM.                   00039100
039200 022-EXIT.                                                        00039200
039300     EXIT.                                                        00039300
039400******************************************************************00039400
039500* 030-LOAD-AGNT-RTN - TALLY THE AGENT PROD FILE.  THE DASHBOARD   00039500
039600* ONLY NEEDS THE AGENT HEAD COUNT FOR THE SUMMARY SECTION.        00039600
039700******************************************************************00039700
039800 030-LOAD-AGNT-RTN.                                               00039800
039900     OPEN INPUT AGT-PROD-FILE.                                    00039900
040000     IF WS-AGNTPRD-STATUS = '35' OR '05'                          00040000
040100         SET WS-AGNTPRD-MISSING TO TRUE                           00040100
040200         GO TO 030-EXIT                                           00040200
040300     END-IF.                                                      00040300
040400     PERFORM 031-READ-AGNT-RTN THRU 031-EXIT                      00040400
040500         UNTIL WS-AGNTPRD-EOF.                                    00040500
040600     CLOSE AGT-PROD-FILE.                                         00040600
040700 030-EXIT.                                                        00040700
040800     EXIT.                                                        00040800
040900 031-READ-AGNT-RTN.                                               00040900
041000     READ AGT-PROD-FILE                                           00041000
041100         AT END                                                   00041100
041200             SET WS-AGNTPRD-EOF TO TRUE                           00041200
041300             GO TO 031-EXIT                                       00041300
041400     END-READ.                                                    00041400
041500     ADD 1 TO WS-AGNT-TOTAL.                                      00041500
041600 031-EXIT.                                                        00041600
041700     EXIT.                                                        00041700
041800******************************************************************00041800
041900* 040-LOAD-QUOT-RTN - TALLY THE QUOTE PROD FILE BY PRODUCT TYPE,  00041900
042000* STATUS AND SOURCE, PLUS COVERAGE/PREMIUM SUMS FOR THE AVERAGES. 00042000
042100******************************************************************00042100
042200 040-LOAD-QUOT-RTN.                                               00042200
042300     OPEN INPUT QUOT-PROD-FILE.                                   00042300
042400     IF WS-QUOTPRD-STATUS = '35' OR '05'                          00042400
042500         SET WS-QUOTPRD-MISSING TO TRUE                           00042500
042600         GO TO 040-EXIT                                           00042600
042700     END-IF.                                                      00042700
042800     PERFORM 041-READ-QUOT-RTN THRU 041-EXIT                      00042800
042900         UNTIL WS-QUOTPRD-EOF.                                    00042900
043000     CLOSE QUOT-PROD-FILE.                                        00043000
043100 040-EXIT.                                                        00043100
043200     EXIT.                                                        00043200
043300 041-READ-QUOT-RTN.                                               00043300
043400     READ QUOT-PROD-FILE                                          00043400
043500         AT END                                                   00043500
043600             SET WS-QUOTPRD-EOF TO TRUE                           00043600
043700             GO TO 041-EXIT                                       00043700
043800     END-READ.                                                    00043800
043900     MOVE QUOT-PROD-RECORD TO QUOT-RECORD.                        00043900
044000     PERFORM 042-ACCUM-QUOT-RTN THRU 042-EXIT.                    00044000
044100 041-EXIT.                                                        00044100
044200     EXIT.                                                        00044200
044300 042-ACCUM-QUOT-RTN.                                              00044300
044400     ADD 1 TO WS-QUOT-TOTAL.                                      00044400
044500     IF QUO-PROD-TERM                                             00044500
044600         ADD 1 TO WS-QUOT-TERM-CNT                                00044600
044700     END-IF.                                                      00044700
044800     IF QUO-PROD-WHOLE                                            00044800
044900         ADD 1 TO WS-QUOT-WHOLE-CNT                               00044900
045000     END-IF.                                                      00045000
045100     IF QUO-PROD-UNIVERSAL                                        00045100
045200         ADD 1 TO WS-QUOT-UNIV-CNT                                00045200
045300     END-IF.                                                      00045300
045400     IF QUO-PROD-VARIABLE                                         00045400
045500         ADD 1 TO WS-QUOT-VARBL-CNT                               00045500
045600     END-IF.                                                      00045600
045700     IF QUO-PROD-FINAL                                            00045700
045800         ADD 1 TO WS-QUOT-FINAL-CNT                               00045800
045900     END-IF.                                                      00045900
046000     IF QUO-STAT-DRAFT                                            00046000
046100         ADD 1 TO WS-QUOT-DRAFT-CNT                               00046100
046200     END-IF.                                                      00046200
046300     IF QUO-STAT-SENT                                             00046300
046400         ADD 1 TO WS-QUOT-SENT-CNT                                00046400
046500     END-IF.                                                      00046500
046600     IF QUO-STAT-VIEWED                                           00046600
046700         ADD 1 TO WS-QUOT-VIEWED-CNT                              00046700
046800     END-IF.                                                      00046800
046900     IF QUO-STAT-EXPIRED                                          00046900
047000         ADD 1 TO WS-QUOT-EXPIRED-CNT                             00047000
047100     END-IF.                                                      00047100
047200     IF QUO-STAT-CONVERTED                                        00047200
047300         ADD 1 TO WS-QUOT-CONVERTD-CNT                            00047300
047400     END-IF.                                                      00047400
047500     IF QUO-SRC-WEB                                               00047500
047600         ADD 1 TO WS-QUOT-WEB-CNT                                 00047600
047700     END-IF.                                                      00047700
047800     IF QUO-SRC-PHONE                                             00047800
047900         ADD 1 TO WS-QUOT-PHONE-CNT                               00047900
048000     END-IF.                                                      00048000
048100     IF QUO-SRC-AGENT                                             00048100
048200         ADD 1 TO WS-QUOT-AGENT-CNT                               00048200
048300     END-IF.                                                      00048300
048400     IF QUO-SRC-REFERRAL                                          00048400
048500         ADD 1 TO WS-QUOT-REFERRAL-CNT                            00048500
048600     END-IF.                                                      00048600
048700     ADD QUO-COVERAGE-AMT TO WS-QUOT-COVERAGE-SUM.                00048700
048800     ADD QUO-PREMIUM-MO TO WS-QUOT-PREMIUM-SUM.                   00048800
048900 042-EXIT.                                                        00048900
049000     EXIT.                                                        00049000
049100******************************************************************00049100
049200* 050-LOAD-APPL-RTN - TALLY THE APPLICATION PROD FILE BY UW       00049200
049300* STATUS AND HEALTH CLASS, PLUS RISK-SCORE SUM AND MED-EXAM CNT.  00049300
049400******************************************************************00049400
049500 050-LOAD-APPL-RTN.                                               00049500
049600     OPEN INPUT APPL-PROD-FILE.                                   00049600
049700     IF WS-APPLPRD-STATUS = '35' OR '05'                          00049700
049800         SET WS-APPLPRD-MISSING TO TRUE                           00049800
049900         GO TO 050-EXIT                                           00049900
050000     END-IF.                                                      00050000
050100     PERFORM 051-READ-APPL-RTN THRU 051-EXIT                      00050100
050200         UNTIL WS-APPLPRD-EOF.                                    00050200
050300     CLOSE APPL-PROD-FILE.                                        00050300
050400 050-EXIT.                                                        00050400
050500     EXIT.                                                        00050500
050600 051-READ-APPL-RTN.                                               00050600
050700     READ APPL-PROD-FILE                                          00050700
050800         AT END                                                   00050800
050900             SET WS-APPLPRD-EOF TO TRUE                           00050900
051000             GO TO 051-EXIT                                       00051000
051100     END-READ.                                                    00051100
051200     MOVE APPL-PROD-RECORD TO APPL-RECORD.                        00051200
051300     PERFORM 052-ACCUM-APPL-RTN THRU 052-EXIT.                    00051300
051400 051-EXIT.                                                        00051400
051500     EXIT.                                                        00051500
051600 052-ACCUM-APPL-RTN.                                              00051600
051700     ADD 1 TO WS-APPL-TOTAL.                                      00051700
051800     IF APP-UW-PENDING                                            00051800
051900         ADD 1 TO WS-APPL-PEND-CNT                                00051900
052000     END-IF.                                                      00052000
052100     IF APP-UW-IN-REVIEW                                          00052100
052200         ADD 1 TO WS-APPL-INREV-CNT                               00052200
052300     END-IF.                                                      00052300
052400     IF APP-UW-APPROVED                                           00052400
052500         ADD 1 TO WS-APPL-APPR-CNT                                00052500
052600     END-IF.                                                      00052600
052700     IF APP-UW-DECLINED                                           00052700
052800         ADD 1 TO WS-APPL-DECL-CNT                                00052800
052900     END-IF.                                                      00052900
053000     IF APP-UW-REFERRED                                           00053000
053100         ADD 1 TO WS-APPL-REFER-CNT                               00053100
053200     END-IF.                                                      00053200
053300     IF APP-HLTH-PREF-PLUS                                        00053300
053400         ADD 1 TO WS-APPL-PREFPLUS-CNT                            00053400
053500     END-IF.                                                      00053500
053600     IF APP-HLTH-PREFERRED                                        00053600
053700         ADD 1 TO WS-APPL-PREF-CNT                                00053700
053800     END-IF.                                                      00053800
053900     IF APP-HLTH-STD-PLUS                                         00053900
054000         ADD 1 TO WS-APPL-STDPLUS-CNT                             00054000
054100     END-IF.                                                      00054100
054200     IF APP-HLTH-STANDARD                                         00054200
054300         ADD 1 TO WS-APPL-STD-CNT                                 00054300
054400     END-IF.                                                      00054400
054500     IF APP-HLTH-SUBSTANDARD                                      00054500
054600         ADD 1 TO WS-APPL-SUBSTD-CNT                              00054600
054700     END-IF.                                                      00054700
054800     IF APP-MED-EXAM-YES                                          00054800
054900         ADD 1 TO WS-APPL-MEDEXAM-CNT                             00054900
055000     END-IF.                                                      00055000
055100     ADD APP-RISK-SCORE TO WS-APPL-RISK-SUM.                      00055100
055200 052-EXIT.                                                        00055200
055300     EXIT.                                                        00055300
055400******************************************************************00055400
055500* 060-LOAD-POLY-RTN - TALLY THE POLICY PROD FILE BY STATUS,       00055500
055600* PRODUCT TYPE AND PAY FREQUENCY, PLUS COVERAGE SUM AND THE       00055600
055700* MONTHLY-EQUIVALENT PREMIUM DISTRIBUTION BUCKETS.                00055700
055800******************************************************************00055800
055900 060-LOAD-POLY-RTN.                                               00055900
056000     OPEN INPUT POLY-PROD-FILE.                                   00056000
056100     IF WS-POLYPRD-STATUS = '35' OR '05'                          00056100
056200         SET WS-POLYPRD-MISSING TO TRUE                           00056200
056300         GO TO 060-EXIT                                           00056300
056400     END-IF.                                                      00056400
056500     PERFORM 061-READ-POLY-RTN THRU 061-EXIT                      00056500
056600         UNTIL WS-POLYPRD-EOF.                                    00056600
056700     CLOSE POLY-PROD-FILE.                                        00056700
056800 060-EXIT.                                                        00056800
056900     EXIT.                                                        00056900
057000 061-READ-POLY-RTN.                                               00057000
057100     READ POLY-PROD-FILE                                          00057100
057200         AT END                                                   00057200
057300             SET WS-POLYPRD-EOF TO TRUE                           00057300
057400             GO TO 061-EXIT                                       00057400
057500     END-READ.                                                    00057500
057600     MOVE POLY-PROD-RECORD TO POLY-RECORD.                        00057600
057700     PERFORM 062-ACCUM-POLY-RTN THRU 062-EXIT.                    00057700
057800 061-EXIT.                                                        00057800
057900     EXIT.                                                        00057900
058000 062-ACCUM-POLY-RTN.                                              00058000
058100     ADD 1 TO WS-POLY-TOTAL.                                      00058100
058200     IF POL-STAT-ACTIVE                                           00058200
058300         ADD 1 TO WS-POLY-ACTIVE-CNT                              00058300
058400     END-IF.                                                      00058400
058500     IF POL-STAT-LAPSED                                           00058500
058600         ADD 1 TO WS-POLY-LAPSED-CNT                              00058600
058700     END-IF.                                                      00058700
058800     IF POL-STAT-SURRENDERED                                      00058800
058900         ADD 1 TO WS-POLY-SURR-CNT                                00058900
059000     END-IF.                                                      00059000
059100     IF POL-STAT-PAID-UP                                          00059100
059200         ADD 1 TO WS-POLY-PAIDUP-CNT                              00059200
059300     END-IF.                                                      00059300
059400     IF POL-STAT-TERMINATED                                       00059400
059500         ADD 1 TO WS-POLY-TERMD-CNT                               00059500
059600     END-IF.                                                      00059600
059700*    POL-PRODUCT-TYPE CARRIES NO 88-LEVELS ON THIS COPYBOOK -     00059700
059800*    TESTED HERE BY LITERAL AGAINST THE SAME FIVE PRODUCT NAMES   00059800
059900*    THE QUOTE AND APPLICATION SIDES CARRY AS CONDITION NAMES.    00059900
060000     IF POL-PRODUCT-TYPE = 'Term Life'                            00060000
060100         ADD 1 TO WS-POLY-TERM-CNT                                00060100
060200     END-IF.                                                      00060200
060300     IF POL-PRODUCT-TYPE = 'Whole Life'                           00060300
060400         ADD 1 TO WS-POLY-WHOLE-CNT                               00060400
060500     END-IF.                                                      00060500
060600     IF POL-PRODUCT-TYPE = 'Universal Life'                       00060600
060700         ADD 1 TO WS-POLY-UNIV-CNT                                00060700
060800     END-IF.                                                      00060800
060900     IF POL-PRODUCT-TYPE = 'Variable Life'                        00060900
061000         ADD 1 TO WS-POLY-VARBL-CNT                               00061000
061100     END-IF.                                                      00061100
061200     IF POL-PRODUCT-TYPE = 'Final Expense'                        00061200
061300         ADD 1 TO WS-POLY-FINAL-CNT                               00061300
061400     END-IF.                                                      00061400
061500     MOVE 0 TO WS-CALC-AVG.                                       00061500
061600     IF POL-FREQ-MONTHLY                                          00061600
061700         ADD 1 TO WS-POLY-MONTHLY-CNT                             00061700
061800         MOVE POL-PREMIUM-AMT TO WS-CALC-AVG                      00061800
061900     END-IF.                                                      00061900
062000     IF POL-FREQ-QUARTERLY                                        00062000
062100         ADD 1 TO WS-POLY-QRTLY-CNT                               00062100
062200         COMPUTE WS-CALC-AVG = POL-PREMIUM-AMT / 3                00062200
062300     END-IF.                                                      00062300
062400     IF POL-FREQ-SEMI-ANNUAL                                      00062400
062500         ADD 1 TO WS-POLY-SEMIANN-CNT                             00062500
062600         COMPUTE WS-CALC-AVG = POL-PREMIUM-AMT / 6                00062600
062700     END-IF.                                                      00062700
062800     IF POL-FREQ-ANNUAL                                           00062800
062900         ADD 1 TO WS-POLY-ANNUAL-CNT                              00062900
063000         COMPUTE WS-CALC-AVG = POL-PREMIUM-AMT / 12               00063000
063100     END-IF.                                                      00063100
063200     ADD POL-COVERAGE-AMT TO WS-POLY-COVERAGE-SUM.                00063200
063300     EVALUATE TRUE                                                00063300
063400        WHEN WS-CALC-AVG < 50                                     00063400
063500            ADD 1 TO WS-POLY-PREMBKT1-CNT                         00063500
063600        WHEN WS-CALC-AVG < 100                                    00063600
063700            ADD 1 TO WS-POLY-PREMBKT2-CNT                         00063700
063800        WHEN WS-CALC-AVG < 200                                    00063800
063900            ADD 1 TO WS-POLY-PREMBKT3-CNT                         00063900
064000        WHEN WS-CALC-AVG < 500                                    00064000
064100            ADD 1 TO WS-POLY-PREMBKT4-CNT                         00064100
064200        WHEN OTHER                                                00064200
064300            ADD 1 TO WS-POLY-PREMBKT5-CNT                         00064300
064400     END-EVALUATE.                                                00064400
064500 062-EXIT.                                                        00064500
064600     EXIT.                                                        00064600
064700******************************************************************00064700
064800* 070-LOAD-CLM-RTN - TALLY THE CLAIM PROD FILE BY TYPE AND        00064800
064900* STATUS, AMOUNT/PAYOUT SUMS, AND THE FILED-TO-PROCESSED DAY      00064900
065000* COUNT VIA A DIRECT CALL TO DAYCALC WHEN BOTH DATES ARE SET.     00065000
065100******************************************************************00065100
065200 070-LOAD-CLM-RTN.                                                00065200
065300     OPEN INPUT CLM-PROD-FILE.                                    00065300
065400     IF WS-CLMPRD-STATUS = '35' OR '05'                           00065400
065500         SET WS-CLMPRD-MISSING TO TRUE                            00065500
065600         GO TO 070-EXIT                                           00065600
065700     END-IF.                                                      00065700
065800     PERFORM 071-READ-CLM-RTN THRU 071-EXIT                       00065800
065900         UNTIL WS-CLMPRD-EOF.                                     00065900
066000     CLOSE CLM-PROD-FILE.                                         00066000
066100 070-EXIT.                                                        00066100
066200     EXIT.                                                        00066200
066300 071-READ-CLM-RTN.                                                00066300
066400     READ CLM-PROD-FILE                                           00066400
066500         AT END                                                   00066500
066600             SET WS-CLMPRD-EOF TO TRUE                            00066600
066700             GO TO 071-EXIT                                       00066700
066800     END-READ.                                                    00066800
066900     MOVE CLM-PROD-RECORD TO CLM-RECORD.                          00066900
067000     PERFORM 072-ACCUM-CLM-RTN THRU 072-EXIT.                     00067000
067100 071-EXIT.                                                        00067100
067200     EXIT.                                                        00067200
067300 072-ACCUM-CLM-RTN.                                               00067300
067400     ADD 1 TO WS-CLM-TOTAL.                                       00067400
067500     IF CLM-TYPE-DEATH-BEN                                        00067500
067600         ADD 1 TO WS-CLM-DEATHBEN-CNT                             00067600
067700     END-IF.                                                      00067700
067800     IF CLM-TYPE-ACCEL-DEATH                                      00067800
067900         ADD 1 TO WS-CLM-ACCELDTH-CNT                             00067900
068000     END-IF.                                                      00068000
068100     IF CLM-TYPE-TERMINAL                                         00068100
068200         ADD 1 TO WS-CLM-TERMILL-CNT                              00068200
068300     END-IF.                                                      00068300
068400     IF CLM-TYPE-ACCIDENTAL                                       00068400
068500         ADD 1 TO WS-CLM-ACCIDNT-CNT                              00068500
068600     END-IF.                                                      00068600
068700     IF CLM-STAT-FILED                                            00068700
068800         ADD 1 TO WS-CLM-FILED-CNT                                00068800
068900     END-IF.                                                      00068900
069000     IF CLM-STAT-UNDER-REVIEW                                     00069000
069100         ADD 1 TO WS-CLM-UNDERREV-CNT                             00069100
069200     END-IF.                                                      00069200
069300     IF CLM-STAT-APPROVED                                         00069300
069400         ADD 1 TO WS-CLM-APPROVD-CNT                              00069400
069500     END-IF.                                                      00069500
069600     IF CLM-STAT-DENIED                                           00069600
069700         ADD 1 TO WS-CLM-DENIED-CNT                               00069700
069800     END-IF.                                                      00069800
069900     IF CLM-STAT-PAID                                             00069900
070000         ADD 1 TO WS-CLM-PAID-CNT                                 00070000
070100     END-IF.                                                      00070100
070200     IF CLM-STAT-CLOSED                                           00070200
070300         ADD 1 TO WS-CLM-CLOSED-CNT                               00070300
070400     END-IF.                                                      00070400
070500     ADD CLM-AMOUNT TO WS-CLM-AMOUNT-SUM.                         00070500
070600     ADD CLM-PAYOUT-AMT TO WS-CLM-PAYOUT-SUM.                     00070600
070700     IF CLM-FILED-DATE NOT = SPACES                               00070700
070800        AND CLM-PROCESSED-DATE NOT = SPACES                       00070800
070900         MOVE 4 TO DC-FUNCTION                                    00070900
071000         MOVE CLM-FILED-DATE TO DC-DATE-1                         00071000
071100         MOVE CLM-PROCESSED-DATE TO DC-DATE-2                     00071100
071200         CALL 'DAYCALC' USING DC-PARM-REC                         00071200
071300         ADD DC-RESULT-DAYS TO WS-CLM-PROCDAYS-SUM                00071300
071400         ADD 1 TO WS-CLM-PROCDAYS-CNT                             00071400
071500     END-IF.                                                      00071500
071600 072-EXIT.                                                        00071600
071700     EXIT.                                                        00071700
071800******************************************************************00071800
071900 080-OPEN-RPT-RTN.                                                00071900
072000     OPEN OUTPUT DASHBOARD-RPT-FILE.                              00072000
072100 080-EXIT.                                                        00072100
072200     EXIT.                                                        00072200
072300******************************************************************00072300
072400* 100-PRINT-COUNTS - TITLE BLOCK AND THE SIX ENTITY TOTALS.       00072400
072500******************************************************************00072500
072600 100-PRINT-COUNTS.                                                00072600
072700     MOVE SPACES TO DR-TITLE-LINE.                                00072700
072800     MOVE 'CRM DATA LAKE - NIGHTLY DASHBOARD SUMMARY REPORT'      00072800
072900         TO DR-TITLE-TEXT.                                        00072900
073000     MOVE DR-TITLE-LINE TO DASHBOARD-RPT-RECORD.                  00073000
073100     WRITE DASHBOARD-RPT-RECORD.                                  00073100
073200     MOVE SPACES TO DASHBOARD-RPT-RECORD.                         00073200
073300     WRITE DASHBOARD-RPT-RECORD.                                  00073300
073400     MOVE SPACES TO DR-SECT-LINE.                                 00073400
073500     MOVE 'SUMMARY COUNTS' TO DR-SECT-TEXT.                       00073500
073600     MOVE DR-SECT-LINE TO DASHBOARD-RPT-RECORD.                   00073600
073700     WRITE DASHBOARD-RPT-RECORD.                                  00073700
073800     MOVE SPACES TO DR-DET-LINE.                                  00073800
073900     MOVE 'TOTAL CUSTOMERS' TO DR-DET-LABEL.                      00073900
074000     MOVE WS-CUST-TOTAL TO DR-DET-COUNT.                          00074000
074100     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00074100
074200     WRITE DASHBOARD-RPT-RECORD.                                  00074200
074300     MOVE SPACES TO DR-DET-LINE.                                  00074300
074400     MOVE 'TOTAL AGENTS' TO DR-DET-LABEL.                         00074400
074500     MOVE WS-AGNT-TOTAL TO DR-DET-COUNT.                          00074500
074600     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00074600
074700     WRITE DASHBOARD-RPT-RECORD.                                  00074700
074800     MOVE SPACES TO DR-DET-LINE.                                  00074800
074900     MOVE 'TOTAL QUOTES' TO DR-DET-LABEL.                         00074900
075000     MOVE WS-QUOT-TOTAL TO DR-DET-COUNT.                          00075000
075100     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00075100
075200     WRITE DASHBOARD-RPT-RECORD.                                  00075200
075300     MOVE SPACES TO DR-DET-LINE.                                  00075300
075400     MOVE 'TOTAL APPLICATIONS' TO DR-DET-LABEL.                   00075400
075500     MOVE WS-APPL-TOTAL TO DR-DET-COUNT.                          00075500
075600     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00075600
075700     WRITE DASHBOARD-RPT-RECORD.                                  00075700
075800     MOVE SPACES TO DR-DET-LINE.                                  00075800
075900     MOVE 'TOTAL POLICIES' TO DR-DET-LABEL.                       00075900
076000     MOVE WS-POLY-TOTAL TO DR-DET-COUNT.                          00076000
076100     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00076100
076200     WRITE DASHBOARD-RPT-RECORD.                                  00076200
076300     MOVE SPACES TO DR-DET-LINE.                                  00076300
076400     MOVE 'TOTAL CLAIMS' TO DR-DET-LABEL.                         00076400
076500     MOVE WS-CLM-TOTAL TO DR-DET-COUNT.                           00076500
076600     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00076600
076700     WRITE DASHBOARD-RPT-RECORD.                                  00076700
076800 100-EXIT.                                                        00076800
076900     EXIT.                                                        00076900
077000******************************************************************00077000
077100* 200-PRINT-CUSTOMERS - GENDER, EMPLOYMENT STATUS, SMOKER COUNT,  00077100
077200* AGE-BUCKET DISTRIBUTION AND AVERAGE ANNUAL INCOME.              00077200
077300******************************************************************00077300
077400 200-PRINT-CUSTOMERS.                                             00077400
077500     MOVE SPACES TO DR-SECT-LINE.                                 00077500
077600     MOVE 'CUSTOMERS' TO DR-SECT-TEXT.                            00077600
077700     MOVE DR-SECT-LINE TO DASHBOARD-RPT-RECORD.                   00077700
077800     WRITE DASHBOARD-RPT-RECORD.                                  00077800
077900     MOVE 0 TO WS-CALC-PCT.                                       00077900
078000     IF WS-CUST-TOTAL > 0                                         00078000
078100         COMPUTE WS-CALC-PCT ROUNDED =                            00078100
078200             (WS-CUST-MALE-CNT * 100) / WS-CUST-TOTAL             00078200
078300     END-IF.                                                      00078300
078400     MOVE SPACES TO DR-DET-LINE.                                  00078400
078500     MOVE 'MALE' TO DR-DET-LABEL.                                 00078500
078600     MOVE WS-CUST-MALE-CNT TO DR-DET-COUNT.                       00078600
078700     MOVE WS-CALC-PCT TO DR-DET-PCT.                              00078700
078800     MOVE '%' TO DR-DET-PCT-SIGN.                                 00078800
078900     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00078900
079000     WRITE DASHBOARD-RPT-RECORD.                                  00079000
079100     MOVE 0 TO WS-CALC-PCT.                                       00079100
079200     IF WS-CUST-TOTAL > 0                                         00079200
079300         COMPUTE WS-CALC-PCT ROUNDED =                            00079300
079400             (WS-CUST-FEMALE-CNT * 100) / WS-CUST-TOTAL           00079400
079500     END-IF.                                                      00079500
079600     MOVE SPACES TO DR-DET-LINE.                                  00079600
079700     MOVE 'FEMALE' TO DR-DET-LABEL.                               00079700
079800     MOVE WS-CUST-FEMALE-CNT TO DR-DET-COUNT.                     00079800
079900     MOVE WS-CALC-PCT TO DR-DET-PCT.                              00079900
080000     MOVE '%' TO DR-DET-PCT-SIGN.                                 00080000
080100     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00080100
080200     WRITE DASHBOARD-RPT-RECORD.                                  00080200
080300     MOVE SPACES TO DR-DET-LINE.                                  00080300
080400     MOVE 'EMPLOYED' TO DR-DET-LABEL.                             00080400
080500     MOVE WS-CUST-EMP-CNT TO DR-DET-COUNT.                        00080500
080600     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00080600
080700     WRITE DASHBOARD-RPT-RECORD.                                  00080700
080800     MOVE SPACES TO DR-DET-LINE.                                  00080800
080900     MOVE 'SELF-EMPLOYED' TO DR-DET-LABEL.                        00080900
081000     MOVE WS-CUST-SELF-CNT TO DR-DET-COUNT.                       00081000
081100     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00081100
081200     WRITE DASHBOARD-RPT-RECORD.                                  00081200
081300     MOVE SPACES TO DR-DET-LINE.                                  00081300
081400     MOVE 'RETIRED' TO DR-DET-LABEL.                              00081400
081500     MOVE WS-CUST-RET-CNT TO DR-DET-COUNT.                        00081500
081600     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00081600
081700     WRITE DASHBOARD-RPT-RECORD.                                  00081700
081800     MOVE SPACES TO DR-DET-LINE.                                  00081800
081900     MOVE 'UNEMPLOYED' TO DR-DET-LABEL.                           00081900
082000     MOVE WS-CUST-UNEMP-CNT TO DR-DET-COUNT.                      00082000
082100     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00082100
082200     WRITE DASHBOARD-RPT-RECORD.                                  00082200
082300     MOVE SPACES TO DR-DET-LINE.                                  00082300
082400     MOVE 'SMOKERS' TO DR-DET-LABEL.                              00082400
082500     MOVE WS-CUST-SMOKER-CNT TO DR-DET-COUNT.                     00082500
082600     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00082600
082700     WRITE DASHBOARD-RPT-RECORD.                                  00082700
082800     MOVE SPACES TO DR-DET-LINE.                                  00082800
082900     MOVE 'AGE UNDER 25' TO DR-DET-LABEL.                         00082900
083000     MOVE WS-CUST-AGE1-CNT TO DR-DET-COUNT.                       00083000
083100     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00083100
083200     WRITE DASHBOARD-RPT-RECORD.                                  00083200
083300     MOVE SPACES TO DR-DET-LINE.                                  00083300
083400     MOVE 'AGE 25 THRU 34' TO DR-DET-LABEL.                       00083400
083500     MOVE WS-CUST-AGE2-CNT TO DR-DET-COUNT.                       00083500
083600     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00083600
083700     WRITE DASHBOARD-RPT-RECORD.                                  00083700
083800     MOVE SPACES TO DR-DET-LINE.                                  00083800
083900     MOVE 'AGE 35 THRU 44' TO DR-DET-LABEL.                       00083900
084000     MOVE WS-CUST-AGE3-CNT TO DR-DET-COUNT.                       00084000
084100     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00084100
084200     WRITE DASHBOARD-RPT-RECORD.                                  00084200
084300     MOVE SPACES TO DR-DET-LINE.                                  00084300
084400     MOVE 'AGE 45 THRU 54' TO DR-DET-LABEL.                       00084400
084500     MOVE WS-CUST-AGE4-CNT TO DR-DET-COUNT.                       00084500
084600     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00084600
084700     WRITE DASHBOARD-RPT-RECORD.                                  00084700
084800     MOVE SPACES TO DR-DET-LINE.                                  00084800
084900     MOVE 'AGE 55 THRU 64' TO DR-DET-LABEL.                       00084900
085000     MOVE WS-CUST-AGE5-CNT TO DR-DET-COUNT.                       00085000
085100     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00085100
085200     WRITE DASHBOARD-RPT-RECORD.                                  00085200
085300     MOVE SPACES TO DR-DET-LINE.                                  00085300
085400     MOVE 'AGE 65 AND OVER' TO DR-DET-LABEL.                      00085400
085500     MOVE WS-CUST-AGE6-CNT TO DR-DET-COUNT.                       00085500
085600     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00085600
085700     WRITE DASHBOARD-RPT-RECORD.                                  00085700
085800     MOVE 0 TO WS-CALC-AVG.                                       00085800
085900     IF WS-CUST-TOTAL > 0                                         00085900
086000         COMPUTE WS-CALC-AVG ROUNDED =                            00086000
086100             WS-CUST-INCOME-SUM / WS-CUST-TOTAL                   00086100
086200     END-IF.                                                      00086200
086300     MOVE SPACES TO DR-DET-LINE.                                  00086300
086400     MOVE 'AVERAGE ANNUAL INCOME' TO DR-DET-LABEL.                00086400
086500     MOVE WS-CALC-AVG TO DR-DET-AMT.                              00086500
086600     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00086600
086700     WRITE DASHBOARD-RPT-RECORD.                                  00086700
086800 200-EXIT.                                                        00086800
086900     EXIT.                                                        00086900
087000******************************************************************00087000
087100* 300-PRINT-QUOTES - PRODUCT TYPE, STATUS, SOURCE, AND AVERAGE    00087100
087200* COVERAGE AND MONTHLY PREMIUM.                                   00087200
087300******************************************************************00087300
087400 300-PRINT-QUOTES.                                                00087400
087500     MOVE SPACES TO DR-SECT-LINE.                                 00087500
087600     MOVE 'QUOTES' TO DR-SECT-TEXT.                               00087600
087700     MOVE DR-SECT-LINE TO DASHBOARD-RPT-RECORD.                   00087700
087800     WRITE DASHBOARD-RPT-RECORD.                                  00087800
087900     MOVE SPACES TO DR-DET-LINE.                                  00087900
088000     MOVE 'PRODUCT - TERM LIFE' TO DR-DET-LABEL.                  00088000
088100     MOVE WS-QUOT-TERM-CNT TO DR-DET-COUNT.                       00088100
088200     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00088200
088300     WRITE DASHBOARD-RPT-RECORD.                                  00088300
088400     MOVE SPACES TO DR-DET-LINE.                                  00088400
088500     MOVE 'PRODUCT - WHOLE LIFE' TO DR-DET-LABEL.                 00088500
088600     MOVE WS-QUOT-WHOLE-CNT TO DR-DET-COUNT.                      00088600
088700     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00088700
088800     WRITE DASHBOARD-RPT-RECORD.                                  00088800
088900     MOVE SPACES TO DR-DET-LINE.                                  00088900
089000     MOVE 'PRODUCT - UNIVERSAL LIFE' TO DR-DET-LABEL.             00089000
089100     MOVE WS-QUOT-UNIV-CNT TO DR-DET-COUNT.                       00089100
089200     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00089200
089300     WRITE DASHBOARD-RPT-RECORD.                                  00089300
089400     MOVE SPACES TO DR-DET-LINE.                                  00089400
089500     MOVE 'PRODUCT - VARIABLE LIFE' TO DR-DET-LABEL.              00089500
089600     MOVE WS-QUOT-VARBL-CNT TO DR-DET-COUNT.                      00089600
089700     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00089700
089800     WRITE DASHBOARD-RPT-RECORD.                                  00089800
089900     MOVE SPACES TO DR-DET-LINE.                                  00089900
090000     MOVE 'PRODUCT - FINAL EXPENSE' TO DR-DET-LABEL.              00090000
090100     MOVE WS-QUOT-FINAL-CNT TO DR-DET-COUNT.                      00090100
090200     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00090200
090300     WRITE DASHBOARD-RPT-RECORD.                                  00090300
090400     MOVE SPACES TO DR-DET-LINE.                                  00090400
090500     MOVE 'STATUS - DRAFT' TO DR-DET-LABEL.                       00090500
090600     MOVE WS-QUOT-DRAFT-CNT TO DR-DET-COUNT.                      00090600
090700     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00090700
090800     WRITE DASHBOARD-RPT-RECORD.                                  00090800
090900     MOVE SPACES TO DR-DET-LINE.                                  00090900
091000     MOVE 'STATUS - SENT' TO DR-DET-LABEL.                        00091000
091100     MOVE WS-QUOT-SENT-CNT TO DR-DET-COUNT.                       00091100
091200     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00091200
091300     WRITE DASHBOARD-RPT-RECORD.                                  00091300
091400     MOVE SPACES TO DR-DET-LINE.                                  00091400
091500     MOVE 'STATUS - VIEWED' TO DR-DET-LABEL.                      00091500
091600     MOVE WS-QUOT-VIEWED-CNT TO DR-DET-COUNT.                     00091600
091700     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00091700
091800     WRITE DASHBOARD-RPT-RECORD.                                  00091800
091900     MOVE SPACES TO DR-DET-LINE.                                  00091900
092000     MOVE 'STATUS - EXPIRED' TO DR-DET-LABEL.                     00092000
092100     MOVE WS-QUOT-EXPIRED-CNT TO DR-DET-COUNT.                    00092100
092200     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00092200
092300     WRITE DASHBOARD-RPT-RECORD.                                  00092300
092400     MOVE SPACES TO DR-DET-LINE.                                  00092400
092500     MOVE 'STATUS - CONVERTED' TO DR-DET-LABEL.                   00092500
092600     MOVE WS-QUOT-CONVERTD-CNT TO DR-DET-COUNT.                   00092600
092700     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00092700
092800     WRITE DASHBOARD-RPT-RECORD.                                  00092800
092900     MOVE SPACES TO DR-DET-LINE.                                  00092900
093000     MOVE 'SOURCE - WEB' TO DR-DET-LABEL.                         00093000
093100     MOVE WS-QUOT-WEB-CNT TO DR-DET-COUNT.                        00093100
093200     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00093200
093300     WRITE DASHBOARD-RPT-RECORD.                                  00093300
093400     MOVE SPACES TO DR-DET-LINE.                                  00093400
093500     MOVE 'SOURCE - PHONE' TO DR-DET-LABEL.                       00093500
093600     MOVE WS-QUOT-PHONE-CNT TO DR-DET-COUNT.                      00093600
093700     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00093700
093800     WRITE DASHBOARD-RPT-RECORD.                                  00093800
093900     MOVE SPACES TO DR-DET-LINE.                                  00093900
094000     MOVE 'SOURCE - AGENT' TO DR-DET-LABEL.                       00094000
094100     MOVE WS-QUOT-AGENT-CNT TO DR-DET-COUNT.                      00094100
094200     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00094200
094300     WRITE DASHBOARD-RPT-RECORD.                                  00094300
094400     MOVE SPACES TO DR-DET-LINE.                                  00094400
094500     MOVE 'SOURCE - REFERRAL' TO DR-DET-LABEL.                    00094500
094600     MOVE WS-QUOT-REFERRAL-CNT TO DR-DET-COUNT.                   00094600
094700     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00094700
094800     WRITE DASHBOARD-RPT-RECORD.                                  00094800
094900     MOVE 0 TO WS-CALC-AVG.                                       00094900
095000     IF WS-QUOT-TOTAL > 0                                         00095000
095100         COMPUTE WS-CALC-AVG ROUNDED =                            00095100
095200             WS-QUOT-COVERAGE-SUM / WS-QUOT-TOTAL                 00095200
095300     END-IF.                                                      00095300
095400     MOVE SPACES TO DR-DET-LINE.                                  00095400
095500     MOVE 'AVERAGE COVERAGE AMOUNT' TO DR-DET-LABEL.              00095500
095600     MOVE WS-CALC-AVG TO DR-DET-AMT.                              00095600
095700     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00095700
095800     WRITE DASHBOARD-RPT-RECORD.                                  00095800
095900     MOVE 0 TO WS-CALC-AVG.                                       00095900
096000     IF WS-QUOT-TOTAL > 0                                         00096000
096100         COMPUTE WS-CALC-AVG ROUNDED =                            00096100
096200             WS-QUOT-PREMIUM-SUM / WS-QUOT-TOTAL                  00096200
096300     END-IF.                                                      00096300
096400     MOVE SPACES TO DR-DET-LINE.                                  00096400
096500     MOVE 'AVERAGE MONTHLY PREMIUM' TO DR-DET-LABEL.              00096500
096600     MOVE WS-CALC-AVG TO DR-DET-AMT.                              00096600
096700     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00096700
096800     WRITE DASHBOARD-RPT-RECORD.                                  00096800
096900 300-EXIT.                                                        00096900
097000     EXIT.                                                        00097000
097100******************************************************************00097100
097200* 400-PRINT-APPLICATIONS - UNDERWRITING STATUS, HEALTH CLASS,     00097200
097300* APPROVAL RATE %, AVERAGE RISK SCORE, MEDICAL-EXAM REQUIRED %.   00097300
097400******************************************************************00097400
097500 400-PRINT-APPLICATIONS.                                          00097500
097600     MOVE SPACES TO DR-SECT-LINE.                                 00097600
097700     MOVE 'APPLICATIONS' TO DR-SECT-TEXT.                         00097700
097800     MOVE DR-SECT-LINE TO DASHBOARD-RPT-RECORD.                   00097800
097900     WRITE DASHBOARD-RPT-RECORD.                                  00097900
098000     MOVE SPACES TO DR-DET-LINE.                                  00098000
098100     MOVE 'UW STATUS - PENDING' TO DR-DET-LABEL.                  00098100
098200     MOVE WS-APPL-PEND-CNT TO DR-DET-COUNT.                       00098200
098300     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00098300
098400     WRITE DASHBOARD-RPT-RECORD.                                  00098400
098500     MOVE SPACES TO DR-DET-LINE.                                  00098500
098600     MOVE 'UW STATUS - IN REVIEW' TO DR-DET-LABEL.                00098600
098700     MOVE WS-APPL-INREV-CNT TO DR-DET-COUNT.                      00098700
098800     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00098800
098900     WRITE DASHBOARD-RPT-RECORD.                                  00098900
099000     MOVE SPACES TO DR-DET-LINE.                                  00099000
099100     MOVE 'UW STATUS - APPROVED' TO DR-DET-LABEL.                 00099100
099200     MOVE WS-APPL-APPR-CNT TO DR-DET-COUNT.                       00099200
099300     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00099300
099400     WRITE DASHBOARD-RPT-RECORD.                                  00099400
099500     MOVE SPACES TO DR-DET-LINE.                                  00099500
099600     MOVE 'UW STATUS - DECLINED' TO DR-DET-LABEL.                 00099600
099700     MOVE WS-APPL-DECL-CNT TO DR-DET-COUNT.                       00099700
099800     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00099800
099900     WRITE DASHBOARD-RPT-RECORD.                                  00099900
100000     MOVE SPACES TO DR-DET-LINE.                                  00100000
100100     MOVE 'UW STATUS - REFERRED' TO DR-DET-LABEL.                 00100100
100200     MOVE WS-APPL-REFER-CNT TO DR-DET-COUNT.                      00100200
100300     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00100300
100400     WRITE DASHBOARD-RPT-RECORD.                                  00100400
100500     MOVE SPACES TO DR-DET-LINE.                                  00100500
100600     MOVE 'HEALTH CLASS - PREFERRED PLUS' TO DR-DET-LABEL.        00100600
100700     MOVE WS-APPL-PREFPLUS-CNT TO DR-DET-COUNT.                   00100700
100800     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00100800
100900     WRITE DASHBOARD-RPT-RECORD.                                  00100900
101000     MOVE SPACES TO DR-DET-LINE.                                  00101000
101100     MOVE 'HEALTH CLASS - PREFERRED' TO DR-DET-LABEL.             00101100
101200     MOVE WS-APPL-PREF-CNT TO DR-DET-COUNT.                       00101200
101300     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00101300
101400     WRITE DASHBOARD-RPT-RECORD.                                  00101400
101500     MOVE SPACES TO DR-DET-LINE.                                  00101500
101600     MOVE 'HEALTH CLASS - STANDARD PLUS' TO DR-DET-LABEL.         00101600
101700     MOVE WS-APPL-STDPLUS-CNT TO DR-DET-COUNT.                    00101700
101800     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00101800
101900     WRITE DASHBOARD-RPT-RECORD.                                  00101900
102000     MOVE SPACES TO DR-DET-LINE.                                  00102000
102100     MOVE 'HEALTH CLASS - STANDARD' TO DR-DET-LABEL.              00102100
102200     MOVE WS-APPL-STD-CNT TO DR-DET-COUNT.                        00102200
102300     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00102300
102400     WRITE DASHBOARD-RPT-RECORD.                                  00102400
102500     MOVE SPACES TO DR-DET-LINE.                                  00102500
102600     MOVE 'HEALTH CLASS - SUBSTANDARD' TO DR-DET-LABEL.           00102600
102700     MOVE WS-APPL-SUBSTD-CNT TO DR-DET-COUNT.                     00102700
102800     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00102800
102900     WRITE DASHBOARD-RPT-RECORD.                                  00102900
103000     MOVE 0 TO WS-CALC-PCT.                                       00103000
103100     IF WS-APPL-TOTAL > 0                                         00103100
103200         COMPUTE WS-CALC-PCT ROUNDED =                            00103200
103300             (WS-APPL-APPR-CNT * 100) / WS-APPL-TOTAL             00103300
103400     END-IF.                                                      00103400
103500     MOVE SPACES TO DR-DET-LINE.                                  00103500
103600     MOVE 'APPROVAL RATE' TO DR-DET-LABEL.                        00103600
103700     MOVE WS-CALC-PCT TO DR-DET-PCT.                              00103700
103800     MOVE '%' TO DR-DET-PCT-SIGN.                                 00103800
103900     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00103900
104000     WRITE DASHBOARD-RPT-RECORD.                                  00104000
104100     MOVE 0 TO WS-CALC-AVG.                                       00104100
104200     IF WS-APPL-TOTAL > 0                                         00104200
104300         COMPUTE WS-CALC-AVG ROUNDED =                            00104300
104400             WS-APPL-RISK-SUM / WS-APPL-TOTAL                     00104400
104500     END-IF.                                                      00104500
104600     MOVE SPACES TO DR-DET-LINE.                                  00104600
104700     MOVE 'AVERAGE RISK SCORE' TO DR-DET-LABEL.                   00104700
104800     MOVE WS-CALC-AVG TO DR-DET-AMT.                              00104800
104900     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00104900
105000     WRITE DASHBOARD-RPT-RECORD.                                  00105000
105100     MOVE 0 TO WS-CALC-PCT.                                       00105100
105200     IF WS-APPL-TOTAL > 0                                         00105200
105300         COMPUTE WS-CALC-PCT ROUNDED =                            00105300
105400             (WS-APPL-MEDEXAM-CNT * 100) / WS-APPL-TOTAL          00105400
105500     END-IF.                                                      00105500
105600     MOVE SPACES TO DR-DET-LINE.                                  00105600
105700     MOVE 'MEDICAL EXAM REQUIRED' TO DR-DET-LABEL.                00105700
105800     MOVE WS-CALC-PCT TO DR-DET-PCT.                              00105800
105900     MOVE '%' TO DR-DET-PCT-SIGN.                                 00105900
106000     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00106000
106100     WRITE DASHBOARD-RPT-RECORD.                                  00106100
106200 400-EXIT.                                                        00106200
106300     EXIT.                                                        00106300
106400******************************************************************00106400
106500* 500-PRINT-POLICIES - STATUS, PRODUCT TYPE, PAY FREQUENCY,       00106500
106600* TOTAL COVERAGE IN FORCE, PREMIUM DISTRIBUTION BUCKETS.          00106600
106700******************************************************************00106700
106800 500-PRINT-POLICIES.                                              00106800
106900     MOVE SPACES TO DR-SECT-LINE.                                 00106900
107000     MOVE 'POLICIES' TO DR-SECT-TEXT.                             00107000
107100     MOVE DR-SECT-LINE TO DASHBOARD-RPT-RECORD.                   00107100
107200     WRITE DASHBOARD-RPT-RECORD.                                  00107200
107300     MOVE SPACES TO DR-DET-LINE.                                  00107300
107400     MOVE 'STATUS - ACTIVE' TO DR-DET-LABEL.                      00107400
107500     MOVE WS-POLY-ACTIVE-CNT TO DR-DET-COUNT.                     00107500
107600     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00107600
107700     WRITE DASHBOARD-RPT-RECORD.                                  00107700
107800     MOVE SPACES TO DR-DET-LINE.                                  00107800
107900     MOVE 'STATUS - LAPSED' TO DR-DET-LABEL.                      00107900
108000     MOVE WS-POLY-LAPSED-CNT TO DR-DET-COUNT.                     00108000
108100     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00108100
108200     WRITE DASHBOARD-RPT-RECORD.                                  00108200
108300     MOVE SPACES TO DR-DET-LINE.                                  00108300
108400     MOVE 'STATUS - SURRENDERED' TO DR-DET-LABEL.                 00108400
108500     MOVE WS-POLY-SURR-CNT TO DR-DET-COUNT.                       00108500
108600     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00108600
108700     WRITE DASHBOARD-RPT-RECORD.                                  00108700
108800     MOVE SPACES TO DR-DET-LINE.                                  00108800
108900     MOVE 'STATUS - PAID UP' TO DR-DET-LABEL.                     00108900
109000     MOVE WS-POLY-PAIDUP-CNT TO DR-DET-COUNT.                     00109000
109100     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00109100
109200     WRITE DASHBOARD-RPT-RECORD.                                  00109200
109300     MOVE SPACES TO DR-DET-LINE.                                  00109300
109400     MOVE 'STATUS - TERMINATED' TO DR-DET-LABEL.                  00109400
109500     MOVE WS-POLY-TERMD-CNT TO DR-DET-COUNT.                      00109500
109600     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00109600
109700     WRITE DASHBOARD-RPT-RECORD.                                  00109700
109800     MOVE SPACES TO DR-DET-LINE.                                  00109800
109900     MOVE 'PRODUCT - TERM LIFE' TO DR-DET-LABEL.                  00109900
110000     MOVE WS-POLY-TERM-CNT TO DR-DET-COUNT.                       00110000
110100     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00110100
110200     WRITE DASHBOARD-RPT-RECORD.                                  00110200
110300     MOVE SPACES TO DR-DET-LINE.                                  00110300
110400     MOVE 'PRODUCT - WHOLE LIFE' TO DR-DET-LABEL.                 00110400
110500     MOVE WS-POLY-WHOLE-CNT TO DR-DET-COUNT.                      00110500
110600     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00110600
110700     WRITE DASHBOARD-RPT-RECORD.                                  00110700
110800     MOVE SPACES TO DR-DET-LINE.                                  00110800
110900     MOVE 'PRODUCT - UNIVERSAL LIFE' TO DR-DET-LABEL.             00110900
111000     MOVE WS-POLY-UNIV-CNT TO DR-DET-COUNT.                       00111000
111100     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00111100
111200     WRITE DASHBOARD-RPT-RECORD.                                  00111200
111300     MOVE SPACES TO DR-DET-LINE.                                  00111300
111400     MOVE 'PRODUCT - VARIABLE LIFE' TO DR-DET-LABEL.              00111400
111500     MOVE WS-POLY-VARBL-CNT TO DR-DET-COUNT.                      00111500
111600     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00111600
111700     WRITE DASHBOARD-RPT-RECORD.                                  00111700
111800     MOVE SPACES TO DR-DET-LINE.                                  00111800
111900     MOVE 'PRODUCT - FINAL EXPENSE' TO DR-DET-LABEL.              00111900
112000     MOVE WS-POLY-FINAL-CNT TO DR-DET-COUNT.                      00112000
112100     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00112100
112200     WRITE DASHBOARD-RPT-RECORD.                                  00112200
112300     MOVE SPACES TO DR-DET-LINE.                                  00112300
112400     MOVE 'PAY FREQUENCY - MONTHLY' TO DR-DET-LABEL.              00112400
112500     MOVE WS-POLY-MONTHLY-CNT TO DR-DET-COUNT.                    00112500
112600     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00112600
112700     WRITE DASHBOARD-RPT-RECORD.                                  00112700
112800     MOVE SPACES TO DR-DET-LINE.                                  00112800
112900     MOVE 'PAY FREQUENCY - QUARTERLY' TO DR-DET-LABEL.            00112900
113000     MOVE WS-POLY-QRTLY-CNT TO DR-DET-COUNT.                      00113000
113100     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00113100
113200     WRITE DASHBOARD-RPT-RECORD.                                  00113200
113300     MOVE SPACES TO DR-DET-LINE.                                  00113300
113400     MOVE 'PAY FREQUENCY - SEMI-ANNUAL' TO DR-DET-LABEL.          00113400
113500     MOVE WS-POLY-SEMIANN-CNT TO DR-DET-COUNT.                    00113500
113600     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00113600
113700     WRITE DASHBOARD-RPT-RECORD.                                  00113700
113800     MOVE SPACES TO DR-DET-LINE.                                  00113800
113900     MOVE 'PAY FREQUENCY - ANNUAL' TO DR-DET-LABEL.               00113900
114000     MOVE WS-POLY-ANNUAL-CNT TO DR-DET-COUNT.                     00114000
114100     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00114100
114200     WRITE DASHBOARD-RPT-RECORD.                                  00114200
114300     MOVE SPACES TO DR-DET-LINE.                                  00114300
114400     MOVE 'TOTAL COVERAGE IN FORCE' TO DR-DET-LABEL.              00114400
114500     MOVE WS-POLY-COVERAGE-SUM TO DR-DET-AMT.                     00114500
114600     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00114600
114700     WRITE DASHBOARD-RPT-RECORD.                                  00114700
114800     MOVE SPACES TO DR-DET-LINE.                                  00114800
114900     MOVE 'PREMIUM - UNDER $50/MO' TO DR-DET-LABEL.               00114900
115000     MOVE WS-POLY-PREMBKT1-CNT TO DR-DET-COUNT.                   00115000
115100     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00115100
115200     WRITE DASHBOARD-RPT-RECORD.                                  00115200
115300     MOVE SPACES TO DR-DET-LINE.                                  00115300
115400     MOVE 'PREMIUM - $50 TO $99.99/MO' TO DR-DET-LABEL.           00115400
115500     MOVE WS-POLY-PREMBKT2-CNT TO DR-DET-COUNT.                   00115500
115600     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00115600
115700     WRITE DASHBOARD-RPT-RECORD.                                  00115700
115800     MOVE SPACES TO DR-DET-LINE.                                  00115800
115900     MOVE 'PREMIUM - $100 TO $199.99/MO' TO DR-DET-LABEL.         00115900
116000     MOVE WS-POLY-PREMBKT3-CNT TO DR-DET-COUNT.                   00116000
116100     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00116100
116200     WRITE DASHBOARD-RPT-RECORD.                                  00116200
116300     MOVE SPACES TO DR-DET-LINE.                                  00116300
116400     MOVE 'PREMIUM - $200 TO $499.99/MO' TO DR-DET-LABEL.         00116400
116500     MOVE WS-POLY-PREMBKT4-CNT TO DR-DET-COUNT.                   00116500
116600     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00116600
116700     WRITE DASHBOARD-RPT-RECORD.                                  00116700
116800     MOVE SPACES TO DR-DET-LINE.                                  00116800
116900     MOVE 'PREMIUM - $500/MO AND OVER' TO DR-DET-LABEL.           00116900
117000     MOVE WS-POLY-PREMBKT5-CNT TO DR-DET-COUNT.                   00117000
117100     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00117100
117200     WRITE DASHBOARD-RPT-RECORD.                                  00117200
117300 500-EXIT.                                                        00117300
117400     EXIT.                                                        00117400
117500******************************************************************00117500
117600* 600-PRINT-CLAIMS - CLAIM TYPE, CLAIM STATUS, TOTAL CLAIMED,     00117600
117700* TOTAL PAID, AVERAGE PROCESSING DAYS, APPROVAL RATE %.           00117700
117800* APPROVAL RATE HERE COUNTS APPROVED, PAID AND CLOSED CLAIMS AS   00117800
117900* THE NUMERATOR - A CLOSED CLAIM ON THIS SYSTEM IS ONE THAT WAS   00117900
118000* SETTLED, NOT ONE THAT WAS WITHDRAWN OR ABANDONED.  SEE RJT/     00118000
118100* KMS Y2K NOTES OF 12/98 IF THAT ASSUMPTION EVER CHANGES.         00118100
118200******************************************************************00118200
118300 600-PRINT-CLAIMS.                                                00118300
118400     MOVE SPACES TO DR-SECT-LINE.                                 00118400
118500     MOVE 'CLAIMS' TO DR-SECT-TEXT.                               00118500
118600     MOVE DR-SECT-LINE TO DASHBOARD-RPT-RECORD.                   00118600
118700     WRITE DASHBOARD-RPT-RECORD.                                  00118700
118800     MOVE SPACES TO DR-DET-LINE.                                  00118800
118900     MOVE 'TYPE - DEATH BENEFIT' TO DR-DET-LABEL.                 00118900
119000     MOVE WS-CLM-DEATHBEN-CNT TO DR-DET-COUNT.                    00119000
119100     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00119100
119200     WRITE DASHBOARD-RPT-RECORD.                                  00119200
119300     MOVE SPACES TO DR-DET-LINE.                                  00119300
119400     MOVE 'TYPE - ACCELERATED DEATH BEN' TO DR-DET-LABEL.         00119400
119500     MOVE WS-CLM-ACCELDTH-CNT TO DR-DET-COUNT.                    00119500
119600     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00119600
119700     WRITE DASHBOARD-RPT-RECORD.                                  00119700
119800     MOVE SPACES TO DR-DET-LINE.                                  00119800
119900     MOVE 'TYPE - TERMINAL ILLNESS' TO DR-DET-LABEL.              00119900
120000     MOVE WS-CLM-TERMILL-CNT TO DR-DET-COUNT.                     00120000
120100     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00120100
120200     WRITE DASHBOARD-RPT-RECORD.                                  00120200
120300     MOVE SPACES TO DR-DET-LINE.                                  00120300
120400     MOVE 'TYPE - ACCIDENTAL DEATH' TO DR-DET-LABEL.              00120400
120500     MOVE WS-CLM-ACCIDNT-CNT TO DR-DET-COUNT.                     00120500
120600     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00120600
120700     WRITE DASHBOARD-RPT-RECORD.                                  00120700
120800     MOVE SPACES TO DR-DET-LINE.                                  00120800
120900     MOVE 'STATUS - FILED' TO DR-DET-LABEL.                       00120900
121000     MOVE WS-CLM-FILED-CNT TO DR-DET-COUNT.                       00121000
121100     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00121100
121200     WRITE DASHBOARD-RPT-RECORD.                                  00121200
121300     MOVE SPACES TO DR-DET-LINE.                                  00121300
121400     MOVE 'STATUS - UNDER REVIEW' TO DR-DET-LABEL.                00121400
121500     MOVE WS-CLM-UNDERREV-CNT TO DR-DET-COUNT.                    00121500
121600     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00121600
121700     WRITE DASHBOARD-RPT-RECORD.                                  00121700
121800     MOVE SPACES TO DR-DET-LINE.                                  00121800
121900     MOVE 'STATUS - APPROVED' TO DR-DET-LABEL.                    00121900
122000     MOVE WS-CLM-APPROVD-CNT TO DR-DET-COUNT.                     00122000
122100     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00122100
122200     WRITE DASHBOARD-RPT-RECORD.                                  00122200
122300     MOVE SPACES TO DR-DET-LINE.                                  00122300
122400     MOVE 'STATUS - DENIED' TO DR-DET-LABEL.                      00122400
122500     MOVE WS-CLM-DENIED-CNT TO DR-DET-COUNT.                      00122500
122600     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00122600
122700     WRITE DASHBOARD-RPT-RECORD.                                  00122700
122800     MOVE SPACES TO DR-DET-LINE.                                  00122800
122900     MOVE 'STATUS - PAID' TO DR-DET-LABEL.                        00122900
123000     MOVE WS-CLM-PAID-CNT TO DR-DET-COUNT.                        00123000
123100     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00123100
123200     WRITE DASHBOARD-RPT-RECORD.                                  00123200
123300     MOVE SPACES TO DR-DET-LINE.                                  00123300
123400     MOVE 'STATUS - CLOSED' TO DR-DET-LABEL.                      00123400
123500     MOVE WS-CLM-CLOSED-CNT TO DR-DET-COUNT.                      00123500
123600     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00123600
123700     WRITE DASHBOARD-RPT-RECORD.                                  00123700
123800     MOVE SPACES TO DR-DET-LINE.                                  00123800
123900     MOVE 'TOTAL CLAIMED' TO DR-DET-LABEL.                        00123900
124000     MOVE WS-CLM-AMOUNT-SUM TO DR-DET-AMT.                        00124000
124100     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00124100
124200     WRITE DASHBOARD-RPT-RECORD.                                  00124200
124300     MOVE SPACES TO DR-DET-LINE.                                  00124300
124400     MOVE 'TOTAL PAID' TO DR-DET-LABEL.                           00124400
124500     MOVE WS-CLM-PAYOUT-SUM TO DR-DET-AMT.                        00124500
124600     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00124600
124700     WRITE DASHBOARD-RPT-RECORD.                                  00124700
124800     MOVE 0 TO WS-CALC-AVG.                                       00124800
124900     IF WS-CLM-PROCDAYS-CNT > 0                                   00124900
125000         COMPUTE WS-CALC-AVG ROUNDED =                            00125000
125100             WS-CLM-PROCDAYS-SUM / WS-CLM-PROCDAYS-CNT            00125100
125200     END-IF.                                                      00125200
125300     MOVE SPACES TO DR-DET-LINE.                                  00125300
125400     MOVE 'AVERAGE PROCESSING DAYS' TO DR-DET-LABEL.              00125400
125500     MOVE WS-CALC-AVG TO DR-DET-AMT.                              00125500
125600     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00125600
125700     WRITE DASHBOARD-RPT-RECORD.                                  00125700
125800     MOVE 0 TO WS-CALC-PCT.                                       00125800
125900     IF WS-CLM-TOTAL > 0                                          00125900
126000         COMPUTE WS-CALC-PCT ROUNDED =                            00126000
126100             ((WS-CLM-APPROVD-CNT + WS-CLM-PAID-CNT +             00126100
126200               WS-CLM-CLOSED-CNT) * 100) / WS-CLM-TOTAL           00126200
126300     END-IF.                                                      00126300
126400     MOVE SPACES TO DR-DET-LINE.                                  00126400
126500     MOVE 'APPROVAL RATE' TO DR-DET-LABEL.                        00126500
126600     MOVE WS-CALC-PCT TO DR-DET-PCT.                              00126600
126700     MOVE '%' TO DR-DET-PCT-SIGN.                                 00126700
126800     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00126800
126900     WRITE DASHBOARD-RPT-RECORD.                                  00126900
127000 600-EXIT.                                                        00127000
127100     EXIT.                                                        00127100
127200******************************************************************00127200
127300* 700-PRINT-FUNNEL - QUOTE-TO-APPLICATION, APPLICATION-TO-        00127300
127400* POLICY AND POLICY-TO-CLAIM CONVERSION PERCENTAGES.              00127400
127500******************************************************************00127500
127600 700-PRINT-FUNNEL.                                                00127600
127700     MOVE SPACES TO DR-SECT-LINE.                                 00127700
127800     MOVE 'CONVERSION FUNNEL' TO DR-SECT-TEXT.                    00127800
127900     MOVE DR-SECT-LINE TO DASHBOARD-RPT-RECORD.                   00127900
128000     WRITE DASHBOARD-RPT-RECORD.                                  00128000
128100     MOVE SPACES TO DR-DET-LINE.                                  00128100
128200     MOVE 'QUOTES ISSUED' TO DR-DET-LABEL.                        00128200
128300     MOVE WS-QUOT-TOTAL TO DR-DET-COUNT.                          00128300
128400     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00128400
128500     WRITE DASHBOARD-RPT-RECORD.                                  00128500
128600     MOVE SPACES TO DR-DET-LINE.                                  00128600
128700     MOVE 'APPLICATIONS SUBMITTED' TO DR-DET-LABEL.               00128700
128800     MOVE WS-APPL-TOTAL TO DR-DET-COUNT.                          00128800
128900     MOVE 0 TO WS-CALC-PCT.                                       00128900
129000     IF WS-QUOT-TOTAL > 0                                         00129000
129100         COMPUTE WS-CALC-PCT ROUNDED =                            00129100
129200             (WS-APPL-TOTAL * 100) / WS-QUOT-TOTAL                00129200
129300     END-IF.                                                      00129300
129400     MOVE WS-CALC-PCT TO DR-DET-PCT.                              00129400
129500     MOVE '%' TO DR-DET-PCT-SIGN.                                 00129500
129600     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00129600
129700     WRITE DASHBOARD-RPT-RECORD.                                  00129700
129800     MOVE SPACES TO DR-DET-LINE.                                  00129800
129900     MOVE 'POLICIES ISSUED' TO DR-DET-LABEL.                      00129900
130000     MOVE WS-POLY-TOTAL TO DR-DET-COUNT.                          00130000
130100     MOVE 0 TO WS-CALC-PCT.                                       00130100
130200     IF WS-APPL-TOTAL > 0                                         00130200
130300         COMPUTE WS-CALC-PCT ROUNDED =                            00130300
130400             (WS-POLY-TOTAL * 100) / WS-APPL-TOTAL                00130400
130500     END-IF.                                                      00130500
130600     MOVE WS-CALC-PCT TO DR-DET-PCT.                              00130600
130700     MOVE '%' TO DR-DET-PCT-SIGN.                                 00130700
130800     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00130800
130900     WRITE DASHBOARD-RPT-RECORD.                                  00130900
131000     MOVE SPACES TO DR-DET-LINE.                                  00131000
131100     MOVE 'CLAIMS FILED' TO DR-DET-LABEL.                         00131100
131200     MOVE WS-CLM-TOTAL TO DR-DET-COUNT.                           00131200
131300     MOVE 0 TO WS-CALC-PCT.                                       00131300
131400     IF WS-POLY-TOTAL > 0                                         00131400
131500         COMPUTE WS-CALC-PCT ROUNDED =                            00131500
131600             (WS-CLM-TOTAL * 100) / WS-POLY-TOTAL                 00131600
131700     END-IF.                                                      00131700
131800     MOVE WS-CALC-PCT TO DR-DET-PCT.                              00131800
131900     MOVE '%' TO DR-DET-PCT-SIGN.                                 00131900
132000     MOVE DR-DET-LINE TO DASHBOARD-RPT-RECORD.                    00132000
132100     WRITE DASHBOARD-RPT-RECORD.                                  00132100
132200 700-EXIT.                                                        00132200
132300     EXIT.                                                        00132300
132400******************************************************************00132400
132500* 900-TERM-RTN - CLOSE THE DASHBOARD REPORT AND SIGN OFF.         00132500
132600******************************************************************00132600
132700 900-TERM-RTN.                                                    00132700
132800     CLOSE DASHBOARD-RPT-FILE.                                    00132800
132900     DISPLAY 'DASHRPT - DASHBOARD SUMMARY REPORT COMPLETE'.       00132900
133000 900-EXIT.                                                        00133000
133100     EXIT.                                                        00133100
133200******************************************************************00133200
133300                                                                  00133300
133400     END PROGRAM DASHRPT.                                         00133400
