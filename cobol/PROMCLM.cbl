000100***************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF THE CRM DATA LAKE PROJECT    00000200
000300* ALL RIGHTS RESERVED                                           00000300
000400***************************************************************00000400
000500* PROGRAM :  PROMCLM                                             00000500
000600*                                                                00000600
000700* AUTHOR  :  MARIE OKONSKI                                       00000700
000800*                                                                00000800
000900* QUALITY VALIDATOR AND PROMOTION ENGINE FOR THE CLAIM           00000900
001000* DATASET.  NOT A CRITICAL-HALT ENTITY - LAST STOP IN THE        00001000
001100* DEPENDENCY CHAIN.                                              00001100
001200* READS THE QA CLAIM FILE INTO A WORKING TABLE, SORTS IT BY      00001200
001300* CLAIM-ID, LOADS THE ALREADY-PROMOTED POLICY PROD FILE FOR      00001300
001400* LOOK-UP PURPOSES, RUNS THE CLAIM CHECK SUITE (INCLUDING THE    00001400
001500* RATECALC CLAIM-AMOUNT AND PAYOUT-AMOUNT BOUND VALIDATIONS),    00001500
001600* WRITES THE QUALITY REPORT, AND IF THE DATASET PASSES ITS       00001600
001700* CRITICAL CHECKS, CLEANS IT AND PROMOTES IT TO PROD.            00001700
001800***************************************************************00001800
001900 IDENTIFICATION DIVISION.                                       00001900
002000 PROGRAM-ID.    PROMCLM.                                        00002000
002100 AUTHOR.        MARIE OKONSKI.                                  00002100
002200 INSTALLATION.  CRM DATA LAKE PROJECT.                          00002200
002300 DATE-WRITTEN.  06/03/91.                                       00002300
002400 DATE-COMPILED.                                                 00002400
002500 SECURITY.      NON-CONFIDENTIAL.                                00002500
002600***************************************************************00002600
002700* CHANGE LOG                                                     00002700
002800*   06/03/91  MPO  DL-107  ORIGINAL LOAD/VALIDATE/PROMOTE LOGIC   00002800
002900*   11/02/94  RJT  DL-151  ADDED CLM-DENIAL-REASON HANDLING TO    00002900
003000*                          KEEP STEP WITH THE CLMREC LAYOUT       00003000
003100*   10/08/95  MPO  DL-165  ADDED THE RATECALC CLAIM-AMOUNT AND    00003100
003200*                          PAYOUT-AMOUNT BOUND VALIDATIONS        00003200
003300*   12/03/98  KMS  DL-211  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS    00003300
003400*                          FOUND, DATES ALREADY ISO 10-BYTE       00003400
003500*   07/19/01  RJT  DL-238  RE-SEQUENCED VALIDATE-THEN-SORT TO     00003500
003600*                          SORT-THEN-VALIDATE, SAME AS PROMCUST   00003600
003700*   08/09/02  RJT  DL-260  ADDED THE POLICY-ID FK CHECK AGAINST   00003700
003800*                          THE PROMOTED POLICY PROD FILE          00003800
003900***************************************************************00003900
004000 ENVIRONMENT DIVISION.                                          00004000
004100 CONFIGURATION SECTION.                                         00004100
004200 SOURCE-COMPUTER. IBM-370.                                      00004200
004300 OBJECT-COMPUTER. IBM-370.                                      00004300
004400 SPECIAL-NAMES.                                                 00004400
004500     C01 IS TOP-OF-FORM.                                        00004500
004600 INPUT-OUTPUT SECTION.                                          00004600
004700 FILE-CONTROL.                                                  00004700
004800     SELECT CLM-QA-FILE      ASSIGN TO CLMQA                     00004800
004900         ORGANIZATION IS LINE SEQUENTIAL                         00004900
005000         FILE STATUS IS WS-CLMQA-STATUS.                         00005000
005100     SELECT CLM-PROD-FILE    ASSIGN TO CLMPROD                   00005100
005200         ORGANIZATION IS LINE SEQUENTIAL                         00005200
005300         FILE STATUS IS WS-CLMPRD-STATUS.                        00005300
005400     SELECT POLY-PROD-FILE   ASSIGN TO POLYPROD                  00005400
005500         ORGANIZATION IS LINE SEQUENTIAL                         00005500
005600         FILE STATUS IS WS-POLYPRD-STATUS.                       00005600
005700     SELECT QUALITY-RPT-FILE ASSIGN TO QUALRPT                   00005700
005800         ORGANIZATION IS LINE SEQUENTIAL                         00005800
005900         FILE STATUS IS WS-QUALRPT-STATUS.                       00005900
006000***************************************************************00006000
006100 DATA DIVISION.                                                  00006100
006200 FILE SECTION.                                                   00006200
006300 FD  CLM-QA-FILE                                                 00006300
006400     RECORDING MODE IS F.                                        00006400
006500 01  CLM-QA-RECORD                   PIC X(200).                 00006500
006600 FD  CLM-PROD-FILE                                               00006600
006700     RECORDING MODE IS F.                                        00006700
006800 01  CLM-PROD-RECORD                 PIC X(200).                 00006800
006900 FD  POLY-PROD-FILE                                              00006900
007000     RECORDING MODE IS F.                                        00007000
007100 01  POLY-PROD-RECORD                PIC X(175).                 00007100
007200 FD  QUALITY-RPT-FILE                                            00007200
007300     RECORDING MODE IS F.                                        00007300
007400 01  QUALITY-RPT-RECORD              PIC X(132).                 00007400
007500***************************************************************00007500
007600 WORKING-STORAGE SECTION.                                        00007600
007700 01  WS-FILE-STATUS-GROUP.                                       00007700
007800     05  WS-CLMQA-STATUS             PIC X(02) VALUE '00'.       00007800
007900     05  WS-CLMPRD-STATUS            PIC X(02) VALUE '00'.       00007900
008000     05  WS-POLYPRD-STATUS           PIC X(02) VALUE '00'.       00008000
008100     05  WS-QUALRPT-STATUS           PIC X(02) VALUE '00'.       00008100
008200     05  FILLER                      PIC X(04) VALUE SPACES.     00008200
008300 01  WS-FILE-STATUS-X REDEFINES WS-FILE-STATUS-GROUP.            00008300
008400     05  WS-STATUS-FLD               PIC X(02) OCCURS 6 TIMES.   00008400
008500*        DEBUG VIEW - ALL FOUR FILE STATUS CODES IN ONE TABLE    00008500
008600 01  WS-SWITCHES.                                                00008600
008700     05  WS-CLMQA-EOF-SW             PIC X     VALUE 'N'.        00008700
008800         88  WS-CLMQA-EOF                  VALUE 'Y'.            00008800
008900     05  WS-POLYPRD-EOF-SW           PIC X     VALUE 'N'.        00008900
009000         88  WS-POLYPRD-EOF                VALUE 'Y'.            00009000
009100     05  WS-DATASET-RESULT           PIC X(04) VALUE 'PASS'.     00009100
009200         88  WS-DATASET-PASSED             VALUE 'PASS'.         00009200
009300         88  WS-DATASET-FAILED             VALUE 'FAIL'.         00009300
009400     05  WS-POLY-FOUND-SW            PIC X     VALUE 'N'.        00009400
009500         88  WS-POLY-FOUND                 VALUE 'Y'.            00009500
009600     05  FILLER                      PIC X(08) VALUE SPACES.     00009600
009700 01  WS-COUNTERS.                                                00009700
009800     05  WS-CLM-QA-CNT               PIC S9(7)   COMP VALUE 0.   00009800
009900     05  WS-CLM-PROD-CNT             PIC S9(7)   COMP VALUE 0.   00009900
010000     05  WS-POLY-PROD-CNT            PIC S9(7)   COMP VALUE 0.   00010000
010100     05  WS-SRT-PASS                 PIC S9(7)   COMP VALUE 0.   00010100
010200     05  WS-SRT-IDX                  PIC S9(7)   COMP VALUE 0.   00010200
010300     05  WS-FK-LOW                   PIC S9(7)   COMP VALUE 0.   00010300
010400     05  WS-FK-HIGH                  PIC S9(7)   COMP VALUE 0.   00010400
010500     05  WS-FK-MID                   PIC S9(7)   COMP VALUE 0.   00010500
010600 01  WS-COUNTERS-X REDEFINES WS-COUNTERS.                        00010600
010700*        DEBUG VIEW - RUN CONTROL COUNTERS AS ONE TABLE          00010700
010800     05  WS-CTR-FLD                  PIC S9(7) COMP OCCURS 8     00010800
010900                                     TIMES.                      00010900
011000 01  WS-CHECK-COUNTERS.                                          00011000
011100     05  CK-REQ-FAIL-CNT             PIC S9(7)   COMP VALUE 0.   00011100
011200     05  CK-DUP-ID-CNT               PIC S9(7)   COMP VALUE 0.   00011200
011300     05  CK-NONBLANK-CNT             PIC S9(7)   COMP VALUE 0.   00011300
011400     05  CK-DUP-PCT                  PIC S9(3)V99 COMP-3.        00011400
011500     05  CK-TYPEENUM-BAD-CNT         PIC S9(7)   COMP VALUE 0.   00011500
011600     05  CK-STATENUM-BAD-CNT         PIC S9(7)   COMP VALUE 0.   00011600
011700     05  CK-FK-ORPHAN-CNT            PIC S9(7)   COMP VALUE 0.   00011700
011800     05  CK-AMTNEG-BAD-CNT           PIC S9(7)   COMP VALUE 0.   00011800
011900     05  CK-DTSEQ-BAD-CNT            PIC S9(7)   COMP VALUE 0.   00011900
012000     05  CK-CLAIMBND-BAD-CNT         PIC S9(7)   COMP VALUE 0.   00012000
012100     05  CK-PAYBND-BAD-CNT           PIC S9(7)   COMP VALUE 0.   00012100
012200 01  WS-CHECK-COUNTERS-X REDEFINES WS-CHECK-COUNTERS.            00012200
012300*        DEBUG VIEW - CHECK-SUITE COUNTERS AS ONE BYTE STRING    00012300
012400     05  WS-CHECK-CTR-BYTES          PIC X(41).                  00012400
012500***************************************************************00012500
012600 01  WS-CLEAN-WORK.                                              00012600
012700     05  CLN-FLD                     PIC X(40).                 00012700
012800     05  CLN-RESULT                  PIC X(40).                 00012800
012900     05  CLN-IDX                     PIC S9(3)   COMP VALUE 0.   00012900
013000     05  CLN-FIRST-POS               PIC S9(3)   COMP VALUE 0.   00013000
013100     05  CLN-FOUND-SW                PIC X     VALUE 'N'.        00013100
013200         88  CLN-FOUND                     VALUE 'Y'.            00013200
013300***************************************************************00013300
013400 01  WS-FIND-KEY-10                  PIC X(10) VALUE SPACES.     00013400
013500*        SEARCH-KEY WORK AREA FOR THE POLICY BINARY SEARCH -     00013500
013600*        SET IMMEDIATELY BEFORE EACH PERFORM OF 480-FIND-POLY.   00013600
013700***************************************************************00013700
013800 01  RL-PARM-REC.                                                00013800
013900     COPY RATELINK.                                              00013900
014000***************************************************************00014000
014100 01  QL-REPORT-LINE.                                             00014100
014200     COPY QUALREC.                                               00014200
014300***************************************************************00014300
014400* CLAIM WORKING TABLE - QA RECORDS LOADED, SORTED BY CLM-ID,     00014400
014500* VALIDATED, CLEANED AND WRITTEN OUT IN PLACE.                   00014500
014600***************************************************************00014600
014700 01  CLM-TABLE.                                                  00014700
014800     05  CLM-TBL-ENTRY OCCURS 3000 TIMES                         00014800
014900                       INDEXED BY CLM-IX1 CLM-IX2.                00014900
015000         COPY CLMREC                                              00015000
015050             REPLACING ==05  CLM-RECORD== BY ==07  CLM-RECORD==.  00015050
015100 01  CLM-SWAP-HOLD.                                               00015100
015200     COPY CLMREC REPLACING ==CLM-== BY ==SWP-==.                  00015200
015300***************************************************************00015300
015400* POLICY LOOK-UP TABLE - THE PROD FILE PROMPOLY ALREADY WROTE,   00015400
015500* LOADED READ-ONLY FOR THE POLICY-ID FK CHECK AND FOR THE        00015500
015600* COVERAGE AMOUNT BEHIND THE CLAIM-AMOUNT BOUND VALIDATION.      00015600
015700* ALREADY SORTED ASCENDING BY POL-ID.                            00015700
015800***************************************************************00015800
015900 01  POLY-TABLE.                                                 00015900
016000     05  POLY-TBL-ENTRY OCCURS 3000 TIMES                        00016000
016100                        INDEXED BY POLY-IX1.                      00016100
016200         COPY POLYREC                                             00016200
016250             REPLACING ==05  POLY-RECORD== BY ==07  POLY-RECORD==.00016250
016300***************************************************************00016300
016400 PROCEDURE DIVISION.                                             00016400
016500***************************************************************00016500
016600 000-MAIN-RTN.                                                   00016600
016700     PERFORM 100-INIT-RTN         THRU 100-EXIT.                 00016700
016800     PERFORM 200-LOAD-RTN         THRU 200-EXIT.                 00016800
016900     PERFORM 220-LOAD-POLY-RTN    THRU 220-EXIT.                 00016900
017000     PERFORM 250-SORT-RTN         THRU 250-EXIT.                 00017000
017100     PERFORM 400-VALIDATE-RTN     THRU 400-EXIT.                 00017100
017200     PERFORM 500-REPORT-RTN       THRU 500-EXIT.                 00017200
017300     IF WS-DATASET-PASSED                                        00017300
017400         PERFORM 600-CLEAN-RTN    THRU 600-EXIT                  00017400
017500         PERFORM 700-WRITE-PROD-RTN THRU 700-EXIT                00017500
017600         MOVE 0 TO RETURN-CODE                                   00017600
017700     ELSE                                                        00017700
017800         MOVE 8 TO RETURN-CODE                                   00017800
017900     END-IF.                                                     00017900
018000     PERFORM 900-TERM-RTN         THRU 900-EXIT.                 00018000
018100     GOBACK.                                                     00018100
018200***************************************************************00018200
018300 100-INIT-RTN.                                                   00018300
018400     OPEN INPUT  CLM-QA-FILE.                                    00018400
018500     OPEN INPUT  POLY-PROD-FILE.                                 00018500
018600     OPEN EXTEND QUALITY-RPT-FILE.                               00018600
018700     IF WS-QUALRPT-STATUS = '35' OR '05'                         00018700
018800         CLOSE QUALITY-RPT-FILE                                  00018800
018900         OPEN OUTPUT QUALITY-RPT-FILE                            00018900
019000     END-IF.                                                     00019000
019100 100-EXIT.                                                       00019100
019200     EXIT.                                                       00019200
019300***************************************************************00019300
019400* 200-LOAD-RTN - READ THE QA CLAIM FILE INTO CLM-TABLE.          00019400
019500***************************************************************00019500
019600 200-LOAD-RTN.                                                   00019600
019700     MOVE 0 TO WS-CLM-QA-CNT.                                    00019700
019800     PERFORM 210-READ-QA-RTN THRU 210-EXIT                       00019800
019900         UNTIL WS-CLMQA-EOF.                                     00019900
020000 200-EXIT.                                                       00020000
020100     EXIT.                                                       00020100
020200 210-READ-QA-RTN.                                                00020200
020300     READ CLM-QA-FILE                                            00020300
020400         AT END                                                  00020400
020500             SET WS-CLMQA-EOF TO TRUE                            00020500
020600             GO TO 210-EXIT                                      00020600
020700     END-READ.                                                   00020700
020800     IF WS-CLM-QA-CNT >= 3000                                    00020800
020900         DISPLAY 'PROMCLM - TABLE FULL - QA RECORD DISCARDED'    00020900
021000         GO TO 210-EXIT                                          00021000
021100     END-IF.                                                     00021100
021200     ADD 1 TO WS-CLM-QA-CNT.                                     00021200
021300     SET CLM-IX1 TO WS-CLM-QA-CNT.                                00021300
021400     MOVE CLM-QA-RECORD TO CLM-RECORD(CLM-IX1).                  00021400
021500 210-EXIT.                                                       00021500
021600     EXIT.                                                       00021600
021700***************************************************************00021700
021800* 220-LOAD-POLY-RTN - READ THE POLICY PROD FILE INTO POLY-TABLE. 00021800
021900***************************************************************00021900
022000 220-LOAD-POLY-RTN.                                              00022000
022100     MOVE 0 TO WS-POLY-PROD-CNT.                                 00022100
022200     PERFORM 230-READ-POLY-RTN THRU 230-EXIT                     00022200
022300         UNTIL WS-POLYPRD-EOF.                                   00022300
022400 220-EXIT.                                                       00022400
022500     EXIT.                                                       00022500
022600 230-READ-POLY-RTN.                                              00022600
022700     READ POLY-PROD-FILE                                         00022700
022800         AT END                                                  00022800
022900             SET WS-POLYPRD-EOF TO TRUE                          00022900
023000             GO TO 230-EXIT                                      00023000
023100     END-READ.                                                   00023100
023200     IF WS-POLY-PROD-CNT >= 3000                                 00023200
023300         DISPLAY 'PROMCLM - POLY TABLE FULL - LOOKUP SHORT'      00023300
023400         GO TO 230-EXIT                                          00023400
023500     END-IF.                                                     00023500
023600     ADD 1 TO WS-POLY-PROD-CNT.                                  00023600
023700     SET POLY-IX1 TO WS-POLY-PROD-CNT.                           00023700
023800     MOVE POLY-PROD-RECORD TO POLY-RECORD(POLY-IX1).             00023800
023900 230-EXIT.                                                       00023900
024000     EXIT.                                                       00024000
024100***************************************************************00024100
024200* 250-SORT-RTN - ASCENDING BUBBLE SORT ON CLM-ID.                00024200
024300***************************************************************00024300
024400 250-SORT-RTN.                                                   00024400
024500     IF WS-CLM-QA-CNT < 2                                        00024500
024600         GO TO 250-EXIT                                          00024600
024700     END-IF.                                                     00024700
024800     MOVE 1 TO WS-SRT-PASS.                                      00024800
024900 250-OUTER-LOOP.                                                 00024900
025000     IF WS-SRT-PASS > WS-CLM-QA-CNT - 1                          00025000
025100         GO TO 250-EXIT                                          00025100
025200     END-IF.                                                     00025200
025300     MOVE 1 TO WS-SRT-IDX.                                       00025300
025400 250-INNER-LOOP.                                                 00025400
025500     IF WS-SRT-IDX > WS-CLM-QA-CNT - WS-SRT-PASS                 00025500
025600         GO TO 250-INNER-DONE                                    00025600
025700     END-IF.                                                     00025700
025800     SET CLM-IX1 TO WS-SRT-IDX.                                  00025800
025900     SET CLM-IX2 TO WS-SRT-IDX.                                  00025900
026000     SET CLM-IX2 UP BY 1.                                        00026000
026100     IF CLM-ID(CLM-IX1) > CLM-ID(CLM-IX2)                        00026100
026200         PERFORM 260-SWAP-RTN THRU 260-EXIT                      00026200
026300     END-IF.                                                     00026300
026400     ADD 1 TO WS-SRT-IDX.                                        00026400
026500     GO TO 250-INNER-LOOP.                                       00026500
026600 250-INNER-DONE.                                                 00026600
026700     ADD 1 TO WS-SRT-PASS.                                       00026700
026800     GO TO 250-OUTER-LOOP.                                       00026800
026900 250-EXIT.                                                       00026900
027000     EXIT.                                                       00027000
027100 260-SWAP-RTN.                                                   00027100
027200     MOVE CLM-RECORD(CLM-IX1) TO SWP-RECORD.                     00027200
027300     MOVE CLM-RECORD(CLM-IX2) TO CLM-RECORD(CLM-IX1).            00027300
027400     MOVE SWP-RECORD          TO CLM-RECORD(CLM-IX2).            00027400
027500 260-EXIT.                                                       00027500
027600     EXIT.                                                       00027600
027700***************************************************************00027700
027800* 400-VALIDATE-RTN - CLAIM CHECK SUITE.                          00027800
027900***************************************************************00027900
028000 400-VALIDATE-RTN.                                               00028000
028100     SET WS-DATASET-PASSED TO TRUE.                              00028100
028200     PERFORM 410-CHK-REQUIRED-RTN THRU 410-EXIT.                 00028200
028300     PERFORM 430-CHK-DUP-ID-RTN   THRU 430-EXIT.                 00028300
028400     PERFORM 440-CHK-TYPEENUM-RTN THRU 440-EXIT.                 00028400
028500     PERFORM 445-CHK-STATENUM-RTN THRU 445-EXIT.                 00028500
028600     PERFORM 450-CHK-AMTNEG-RTN   THRU 450-EXIT.                 00028600
028700     PERFORM 460-CHK-DTSEQ-RTN    THRU 460-EXIT.                 00028700
028800     PERFORM 470-CHK-FK-RTN       THRU 470-EXIT.                 00028800
028900     PERFORM 490-CHK-CLAIMBND-RTN THRU 490-EXIT.                 00028900
029000     PERFORM 495-CHK-PAYBND-RTN   THRU 495-EXIT.                 00029000
029100     IF CK-REQ-FAIL-CNT > 0                                      00029100
029200         SET WS-DATASET-FAILED TO TRUE                           00029200
029300     END-IF.                                                     00029300
029400     IF CK-DUP-ID-CNT > 0 AND CK-NONBLANK-CNT > 0                00029400
029500         COMPUTE CK-DUP-PCT = (CK-DUP-ID-CNT / CK-NONBLANK-CNT)  00029500
029600                 * 100                                           00029600
029700         IF CK-DUP-PCT > 1.0                                     00029700
029800             SET WS-DATASET-FAILED TO TRUE                       00029800
029900         END-IF                                                  00029900
030000     END-IF.                                                     00030000
030100     IF CK-FK-ORPHAN-CNT > 0                                     00030100
030200         SET WS-DATASET-FAILED TO TRUE                           00030200
030300     END-IF.                                                     00030300
030400 400-EXIT.                                                       00030400
030500     EXIT.                                                       00030500
030600***************************************************************00030600
030700* 410-CHK-REQUIRED-RTN (CRITICAL) - CLAIM-ID, POLICY-ID,         00030700
030800* CUSTOMER-ID, CLAIM-TYPE, STATUS MUST BE PRESENT.               00030800
030900***************************************************************00030900
031000 410-CHK-REQUIRED-RTN.                                           00031000
031100     MOVE 0 TO CK-REQ-FAIL-CNT.                                  00031100
031200     IF WS-CLM-QA-CNT = 0                                        00031200
031300         GO TO 410-EXIT                                          00031300
031400     END-IF.                                                     00031400
031500     PERFORM 411-CHK-REQ-ONE-RTN THRU 411-EXIT                   00031500
031600         VARYING CLM-IX1 FROM 1 BY 1                             00031600
031700         UNTIL CLM-IX1 > WS-CLM-QA-CNT.                          00031700
031800 410-EXIT.                                                       00031800
031900     EXIT.                                                       00031900
032000 411-CHK-REQ-ONE-RTN.                                            00032000
032100     IF CLM-ID(CLM-IX1)          = SPACES                        00032100
032200        OR CLM-POLICY-ID(CLM-IX1) = SPACES                       00032200
032300        OR CLM-CUST-ID(CLM-IX1)   = SPACES                       00032300
032400        OR CLM-TYPE(CLM-IX1)      = SPACES                       00032400
032500        OR CLM-STATUS(CLM-IX1)    = SPACES                       00032500
032600         ADD 1 TO CK-REQ-FAIL-CNT                                00032600
032700     END-IF.                                                     00032700
032800 411-EXIT.                                                       00032800
032900     EXIT.                                                       00032900
033000***************************************************************00033000
033100* 430-CHK-DUP-ID-RTN (CRITICAL) - DUPLICATE CLM-ID AMONG         00033100
033200* NON-BLANK KEYS.  TABLE IS ALREADY SORTED SO DUPLICATES ARE     00033200
033300* ADJACENT.                                                      00033300
033400***************************************************************00033400
033500 430-CHK-DUP-ID-RTN.                                             00033500
033600     MOVE 0 TO CK-DUP-ID-CNT.                                    00033600
033700     MOVE 0 TO CK-NONBLANK-CNT.                                  00033700
033800     IF WS-CLM-QA-CNT = 0                                        00033800
033900         GO TO 430-EXIT                                          00033900
034000     END-IF.                                                     00034000
034100     PERFORM 431-CHK-DUP-ONE-RTN THRU 431-EXIT                   00034100
034200         VARYING CLM-IX1 FROM 1 BY 1                             00034200
034300         UNTIL CLM-IX1 > WS-CLM-QA-CNT.                          00034300
034400 430-EXIT.                                                       00034400
034500     EXIT.                                                       00034500
034600 431-CHK-DUP-ONE-RTN.                                            00034600
034700     IF CLM-ID(CLM-IX1) = SPACES                                 00034700
034800         GO TO 431-EXIT                                          00034800
034900     END-IF.                                                     00034900
035000     ADD 1 TO CK-NONBLANK-CNT.                                   00035000
035100     IF CLM-IX1 > 1                                              00035100
035200         SET CLM-IX2 TO CLM-IX1                                  00035200
035300         SET CLM-IX2 DOWN BY 1                                   00035300
035400         IF CLM-ID(CLM-IX1) = CLM-ID(CLM-IX2)                    00035400
035500             ADD 1 TO CK-DUP-ID-CNT                              00035500
035600         END-IF                                                  00035600
035700     END-IF.                                                     00035700
035800 431-EXIT.                                                       00035800
035900     EXIT.                                                       00035900
036000***************************************************************00036000
036100* 440-CHK-TYPEENUM-RTN (WARNING) - CLAIM-TYPE MUST BE ONE OF     00036100
036200* THE FOUR KNOWN TYPES WHEN NON-BLANK.                           00036200
036300***************************************************************00036300
036400 440-CHK-TYPEENUM-RTN.                                           00036400
036500     MOVE 0 TO CK-TYPEENUM-BAD-CNT.                              00036500
036600     IF WS-CLM-QA-CNT = 0                                        00036600
036700         GO TO 440-EXIT                                          00036700
036800     END-IF.                                                     00036800
036900     PERFORM 441-CHK-TYPEENUM-ONE-RTN THRU 441-EXIT              00036900
037000         VARYING CLM-IX1 FROM 1 BY 1                             00037000
037100         UNTIL CLM-IX1 > WS-CLM-QA-CNT.                          00037100
037200 440-EXIT.                                                       00037200
037300     EXIT.                                                       00037300
037400 441-CHK-TYPEENUM-ONE-RTN.                                       00037400
037500     IF CLM-TYPE(CLM-IX1) = SPACES                               00037500
037600         GO TO 441-EXIT                                          00037600
037700     END-IF.                                                     00037700
037800     IF NOT CLM-TYPE-DEATH-BEN(CLM-IX1)                          00037800
037900        AND NOT CLM-TYPE-ACCEL-DEATH(CLM-IX1)                    00037900
038000        AND NOT CLM-TYPE-TERMINAL(CLM-IX1)                       00038000
038100        AND NOT CLM-TYPE-ACCIDENTAL(CLM-IX1)                     00038100
038200         ADD 1 TO CK-TYPEENUM-BAD-CNT                            00038200
038300     END-IF.                                                     00038300
038400 441-EXIT.                                                       00038400
038500     EXIT.                                                       00038500
038600***************************************************************00038600
038700* 445-CHK-STATENUM-RTN (WARNING) - CLAIM-STATUS MUST BE ONE OF   00038700
038800* THE SIX KNOWN STATUSES WHEN NON-BLANK.                         00038800
038900***************************************************************00038900
039000 445-CHK-STATENUM-RTN.                                           00039000
039100     MOVE 0 TO CK-STATENUM-BAD-CNT.                              00039100
039200     IF WS-CLM-QA-CNT = 0                                        00039200
039300         GO TO 445-EXIT                                          00039300
039400     END-IF.                                                     00039400
039500     PERFORM 446-CHK-STATENUM-ONE-RTN THRU 446-EXIT              00039500
039600         VARYING CLM-IX1 FROM 1 BY 1                             00039600
039700         UNTIL CLM-IX1 > WS-CLM-QA-CNT.                          00039700
039800 445-EXIT.                                                       00039800
039900     EXIT.                                                       00039900
040000 446-CHK-STATENUM-ONE-RTN.                                       00040000
040100     IF CLM-STATUS(CLM-IX1) = SPACES                             00040100
040200         GO TO 446-EXIT                                          00040200
040300     END-IF.                                                     00040300
040400     IF NOT CLM-STAT-FILED(CLM-IX1)                              00040400
040500        AND NOT CLM-STAT-UNDER-REVIEW(CLM-IX1)                   00040500
040600        AND NOT CLM-STAT-APPROVED(CLM-IX1)                       00040600
040700        AND NOT CLM-STAT-DENIED(CLM-IX1)                         00040700
040800        AND NOT CLM-STAT-PAID(CLM-IX1)                           00040800
040900        AND NOT CLM-STAT-CLOSED(CLM-IX1)                         00040900
041000         ADD 1 TO CK-STATENUM-BAD-CNT                            00041000
041100     END-IF.                                                     00041100
041200 446-EXIT.                                                       00041200
041300     EXIT.                                                       00041300
041400***************************************************************00041400
041500* 450-CHK-AMTNEG-RTN (WARNING) - CLAIM-AMOUNT MUST BE A VALID    00041500
041600* NON-NEGATIVE NUMBER.  THE FIELD IS UNSIGNED NUMERIC, SO A      00041600
041700* SPACE-FILLED OR NON-NUMERIC VALUE COMING OFF THE LINE-         00041700
041800* SEQUENTIAL QA FILE IS THE ONLY WAY THIS CHECK CAN FAIL.        00041800
041900***************************************************************00041900
042000 450-CHK-AMTNEG-RTN.                                             00042000
042100     MOVE 0 TO CK-AMTNEG-BAD-CNT.                                00042100
042200     IF WS-CLM-QA-CNT = 0                                        00042200
042300         GO TO 450-EXIT                                          00042300
042400     END-IF.                                                     00042400
042500     PERFORM 451-CHK-AMTNEG-ONE-RTN THRU 451-EXIT                00042500
042600         VARYING CLM-IX1 FROM 1 BY 1                             00042600
042700         UNTIL CLM-IX1 > WS-CLM-QA-CNT.                          00042700
042800 450-EXIT.                                                       00042800
042900     EXIT.                                                       00042900
043000 451-CHK-AMTNEG-ONE-RTN.                                         00043000
043100     IF CLM-AMOUNT(CLM-IX1) NOT NUMERIC                          00043100
043200         ADD 1 TO CK-AMTNEG-BAD-CNT                              00043200
043300     END-IF.                                                     00043300
043400 451-EXIT.                                                       00043400
043500     EXIT.                                                       00043500
043600***************************************************************00043600
043700* 460-CHK-DTSEQ-RTN (WARNING) - FILED-DATE MUST NOT COME AFTER   00043700
043800* PROCESSED-DATE WHEN BOTH ARE PRESENT ON THE QA RECORD.  ISO    00043800
043900* YYYY-MM-DD SORTS CORRECTLY AS A STRING COMPARE.                00043900
044000***************************************************************00044000
044100 460-CHK-DTSEQ-RTN.                                              00044100
044200     MOVE 0 TO CK-DTSEQ-BAD-CNT.                                 00044200
044300     IF WS-CLM-QA-CNT = 0                                        00044300
044400         GO TO 460-EXIT                                          00044400
044500     END-IF.                                                     00044500
044600     PERFORM 461-CHK-DTSEQ-ONE-RTN THRU 461-EXIT                 00044600
044700         VARYING CLM-IX1 FROM 1 BY 1                             00044700
044800         UNTIL CLM-IX1 > WS-CLM-QA-CNT.                          00044800
044900 460-EXIT.                                                       00044900
045000     EXIT.                                                       00045000
045100 461-CHK-DTSEQ-ONE-RTN.                                          00045100
045200     IF CLM-FILED-DATE(CLM-IX1) = SPACES                         00045200
045300        OR CLM-PROCESSED-DATE(CLM-IX1) = SPACES                  00045300
045400         GO TO 461-EXIT                                          00045400
045500     END-IF.                                                     00045500
045600     IF CLM-FILED-DATE(CLM-IX1) > CLM-PROCESSED-DATE(CLM-IX1)    00045600
045700         ADD 1 TO CK-DTSEQ-BAD-CNT                               00045700
045800     END-IF.                                                     00045800
045900 461-EXIT.                                                       00045900
046000     EXIT.                                                       00046000
046100***************************************************************00046100
046200* 470-CHK-FK-RTN (CRITICAL) - EVERY NON-BLANK CLM-POLICY-ID      00046200
046300* MUST EXIST AS A POL-ID IN THE PROMOTED POLICY PROD DATASET.    00046300
046400***************************************************************00046400
046500 470-CHK-FK-RTN.                                                 00046500
046600     MOVE 0 TO CK-FK-ORPHAN-CNT.                                 00046600
046700     IF WS-CLM-QA-CNT = 0                                        00046700
046800         GO TO 470-EXIT                                          00046800
046900     END-IF.                                                     00046900
047000     PERFORM 471-CHK-FK-ONE-RTN THRU 471-EXIT                    00047000
047100         VARYING CLM-IX1 FROM 1 BY 1                             00047100
047200         UNTIL CLM-IX1 > WS-CLM-QA-CNT.                          00047200
047300 470-EXIT.                                                       00047300
047400     EXIT.                                                       00047400
047500 471-CHK-FK-ONE-RTN.                                             00047500
047600     IF CLM-POLICY-ID(CLM-IX1) = SPACES                          00047600
047700         GO TO 471-EXIT                                          00047700
047800     END-IF.                                                     00047800
047900     MOVE CLM-POLICY-ID(CLM-IX1) TO WS-FIND-KEY-10.               00047900
048000     PERFORM 480-FIND-POLY-RTN THRU 480-EXIT.                    00048000
048100     IF NOT WS-POLY-FOUND                                        00048100
048200         ADD 1 TO CK-FK-ORPHAN-CNT                               00048200
048300     END-IF.                                                     00048300
048400 471-EXIT.                                                       00048400
048500     EXIT.                                                       00048500
048600***************************************************************00048600
048700* 480-FIND-POLY-RTN - HAND-ROLLED BINARY SEARCH OF POLY-TABLE    00048700
048800* BY WS-FIND-KEY-10.  POLY-TABLE IS ALREADY IN ASCENDING POL-ID  00048800
048900* ORDER BECAUSE PROMPOLY WROTE IT THAT WAY.  USED BY BOTH THE    00048900
049000* FK CHECK AND THE CLAIM-AMOUNT BOUND VALIDATION.                00049000
049100***************************************************************00049100
049200 480-FIND-POLY-RTN.                                              00049200
049300     MOVE 'N' TO WS-POLY-FOUND-SW.                                00049300
049400     MOVE 1 TO WS-FK-LOW.                                        00049400
049500     MOVE WS-POLY-PROD-CNT TO WS-FK-HIGH.                        00049500
049600 480-SEARCH-LOOP.                                                00049600
049700     IF WS-FK-LOW > WS-FK-HIGH                                   00049700
049800         GO TO 480-EXIT                                          00049800
049900     END-IF.                                                     00049900
050000     COMPUTE WS-FK-MID = (WS-FK-LOW + WS-FK-HIGH) / 2.           00050000
050100     SET POLY-IX1 TO WS-FK-MID.                                  00050100
050200     IF POL-ID(POLY-IX1) = WS-FIND-KEY-10                        00050200
050300         SET WS-POLY-FOUND TO TRUE                               00050300
050400         GO TO 480-EXIT                                          00050400
050500     END-IF.                                                     00050500
050600     IF POL-ID(POLY-IX1) < WS-FIND-KEY-10                        00050600
050700         COMPUTE WS-FK-LOW = WS-FK-MID + 1                       00050700
050800     ELSE                                                        00050800
050900         COMPUTE WS-FK-HIGH = WS-FK-MID - 1                      00050900
051000     END-IF.                                                     00051000
051100     GO TO 480-SEARCH-LOOP.                                      00051100
051200 480-EXIT.                                                       00051200
051300     EXIT.                                                       00051300
051400***************************************************************00051400
051500* 490-CHK-CLAIMBND-RTN (WARNING) - RULE 4: CLAIM-AMOUNT MUST     00051500
051600* FALL WITHIN ITS CLAIM-TYPE'S PERCENT-OF-COVERAGE RANGE AND     00051600
051700* BE GREATER THAN ZERO.  NEEDS THE PARENT POLICY'S COVERAGE      00051700
051800* AMOUNT, SO SKIPPED WHEN THE POLICY LOOK-UP MISSES.             00051800
051900***************************************************************00051900
052000 490-CHK-CLAIMBND-RTN.                                           00052000
052100     MOVE 0 TO CK-CLAIMBND-BAD-CNT.                              00052100
052200     IF WS-CLM-QA-CNT = 0                                        00052200
052300         GO TO 490-EXIT                                          00052300
052400     END-IF.                                                     00052400
052500     PERFORM 491-CHK-CLAIMBND-ONE-RTN THRU 491-EXIT              00052500
052600         VARYING CLM-IX1 FROM 1 BY 1                             00052600
052700         UNTIL CLM-IX1 > WS-CLM-QA-CNT.                          00052700
052800 490-EXIT.                                                       00052800
052900     EXIT.                                                       00052900
053000 491-CHK-CLAIMBND-ONE-RTN.                                       00053000
053100     IF CLM-POLICY-ID(CLM-IX1) = SPACES                          00053100
053200        OR CLM-TYPE(CLM-IX1) = SPACES                            00053200
053300        OR CLM-AMOUNT(CLM-IX1) NOT NUMERIC                       00053300
053400         GO TO 491-EXIT                                          00053400
053500     END-IF.                                                     00053500
053600     MOVE CLM-POLICY-ID(CLM-IX1) TO WS-FIND-KEY-10.               00053600
053700     PERFORM 480-FIND-POLY-RTN THRU 480-EXIT.                    00053700
053800     IF NOT WS-POLY-FOUND                                        00053800
053900         GO TO 491-EXIT                                          00053900
054000     END-IF.                                                     00054000
054100     MOVE POL-COVERAGE-AMT(POLY-IX1) TO RL-COVERAGE-AMT.         00054100
054200     MOVE CLM-TYPE(CLM-IX1)          TO RL-CLAIM-TYPE.           00054200
054300     MOVE CLM-AMOUNT(CLM-IX1)        TO RL-CLAIM-AMOUNT.         00054300
054400     SET RL-FN-VALID-CLAIM-AMT TO TRUE.                          00054400
054500     CALL 'RATECALC' USING RL-PARM-REC.                          00054500
054600     IF RL-RESULT-BAD                                            00054600
054700         ADD 1 TO CK-CLAIMBND-BAD-CNT                            00054700
054800     END-IF.                                                     00054800
054900 491-EXIT.                                                       00054900
055000     EXIT.                                                       00055000
055100***************************************************************00055100
055200* 495-CHK-PAYBND-RTN (WARNING) - RULE 5: PAYOUT-AMOUNT MUST BE   00055200
055300* ZERO FOR DENIED/UNPROCESSED CLAIMS AND 95-100 PCT OF THE       00055300
055400* CLAIM AMOUNT FOR EVERYTHING ELSE.                              00055400
055500***************************************************************00055500
055600 495-CHK-PAYBND-RTN.                                             00055600
055700     MOVE 0 TO CK-PAYBND-BAD-CNT.                                00055700
055800     IF WS-CLM-QA-CNT = 0                                        00055800
055900         GO TO 495-EXIT                                          00055900
056000     END-IF.                                                     00056000
056100     PERFORM 496-CHK-PAYBND-ONE-RTN THRU 496-EXIT                00056100
056200         VARYING CLM-IX1 FROM 1 BY 1                             00056200
056300         UNTIL CLM-IX1 > WS-CLM-QA-CNT.                          00056300
056400 495-EXIT.                                                       00056400
056500     EXIT.                                                       00056500
056600 496-CHK-PAYBND-ONE-RTN.                                         00056600
056700     IF CLM-STATUS(CLM-IX1) = SPACES                             00056700
056800        OR CLM-AMOUNT(CLM-IX1) NOT NUMERIC                       00056800
056900        OR CLM-PAYOUT-AMT(CLM-IX1) NOT NUMERIC                   00056900
057000         GO TO 496-EXIT                                          00057000
057100     END-IF.                                                     00057100
057200     MOVE CLM-STATUS(CLM-IX1)     TO RL-CLAIM-STATUS.            00057200
057300     MOVE CLM-AMOUNT(CLM-IX1)     TO RL-CLAIM-AMOUNT.            00057300
057400     MOVE CLM-PAYOUT-AMT(CLM-IX1) TO RL-PAYOUT-AMOUNT.           00057400
057500     SET RL-FN-VALID-PAYOUT TO TRUE.                             00057500
057600     CALL 'RATECALC' USING RL-PARM-REC.                          00057600
057700     IF RL-RESULT-BAD                                            00057700
057800         ADD 1 TO CK-PAYBND-BAD-CNT                              00057800
057900     END-IF.                                                     00057900
058000 496-EXIT.                                                       00058000
058100     EXIT.                                                       00058100
058200***************************************************************00058200
058300* 500-REPORT-RTN - WRITE THE QUALITY-REPORT BLOCK FOR CLAIMS.    00058300
058400***************************************************************00058400
058500 500-REPORT-RTN.                                                 00058500
058600     MOVE SPACES TO QUALITY-RPT-RECORD.                          00058600
058700     MOVE SPACES TO QL-HEADING-LINE.                             00058700
058800     MOVE 'CLAIMS'    TO QL-HDR-DATASET.                         00058800
058900     MOVE WS-CLM-QA-CNT TO QL-HDR-RECCNT.                        00058900
059000     MOVE QL-HEADING-LINE TO QUALITY-RPT-RECORD.                 00059000
059100     WRITE QUALITY-RPT-RECORD.                                   00059100
059200     PERFORM 510-DTL-REQUIRED-RTN THRU 510-EXIT.                 00059200
059300     PERFORM 511-DTL-DUPID-RTN    THRU 511-EXIT.                 00059300
059400     PERFORM 512-DTL-TYPENUM-RTN  THRU 512-EXIT.                 00059400
059500     PERFORM 513-DTL-STATENUM-RTN THRU 513-EXIT.                 00059500
059600     PERFORM 514-DTL-AMTNEG-RTN   THRU 514-EXIT.                 00059600
059700     PERFORM 515-DTL-DTSEQ-RTN    THRU 515-EXIT.                 00059700
059800     PERFORM 516-DTL-FK-RTN       THRU 516-EXIT.                 00059800
059900     PERFORM 517-DTL-CLAIMBND-RTN THRU 517-EXIT.                 00059900
060000     PERFORM 518-DTL-PAYBND-RTN   THRU 518-EXIT.                 00060000
060100     MOVE SPACES TO QUALITY-RPT-RECORD.                          00060100
060200     MOVE SPACES TO QL-RESULT-LINE.                              00060200
060300     MOVE WS-DATASET-RESULT TO QL-RES-PASS-FAIL.                 00060300
060400     MOVE QL-RESULT-LINE TO QUALITY-RPT-RECORD.                  00060400
060500     WRITE QUALITY-RPT-RECORD.                                   00060500
060600 500-EXIT.                                                       00060600
060700     EXIT.                                                       00060700
060800 510-DTL-REQUIRED-RTN.                                           00060800
060900     MOVE SPACES TO QUALITY-RPT-RECORD.                          00060900
061000     MOVE SPACES TO QL-DETAIL-LINE.                              00061000
061100     MOVE 'REQUIRED FIELDS PRESENT'      TO QL-DET-CHECK-NAME.   00061100
061200     MOVE 'CRIT'                         TO QL-DET-CRIT-TAG.     00061200
061300     MOVE CK-REQ-FAIL-CNT                TO QL-DET-VALUE.        00061300
061400     IF CK-REQ-FAIL-CNT = 0                                      00061400
061500         MOVE 'PASS' TO QL-DET-PASS-FAIL                         00061500
061600     ELSE                                                        00061600
061700         MOVE 'FAIL' TO QL-DET-PASS-FAIL                         00061700
061800     END-IF.                                                     00061800
061900     MOVE QL-DETAIL-LINE TO QUALITY-RPT-RECORD.                  00061900
062000     WRITE QUALITY-RPT-RECORD.                                   00062000
062100 510-EXIT.                                                       00062100
062200     EXIT.                                                       00062200
062300 511-DTL-DUPID-RTN.                                              00062300
062400     MOVE SPACES TO QUALITY-RPT-RECORD.                          00062400
062500     MOVE SPACES TO QL-DETAIL-LINE.                              00062500
062600     MOVE 'DUPLICATE CLAIM-ID'           TO QL-DET-CHECK-NAME.   00062600
062700     MOVE 'CRIT'                         TO QL-DET-CRIT-TAG.     00062700
062800     MOVE CK-DUP-ID-CNT                  TO QL-DET-VALUE.        00062800
062900     IF CK-DUP-PCT NOT > 1.0                                     00062900
063000         MOVE 'PASS' TO QL-DET-PASS-FAIL                         00063000
063100     ELSE                                                        00063100
063200         MOVE 'FAIL' TO QL-DET-PASS-FAIL                         00063200
063300     END-IF.                                                     00063300
063400     MOVE QL-DETAIL-LINE TO QUALITY-RPT-RECORD.                  00063400
063500     WRITE QUALITY-RPT-RECORD.                                   00063500
063600 511-EXIT.                                                       00063600
063700     EXIT.                                                       00063700
063800 512-DTL-TYPENUM-RTN.                                            00063800
063900     MOVE SPACES TO QUALITY-RPT-RECORD.                          00063900
064000     MOVE SPACES TO QL-DETAIL-LINE.                              00064000
064100     MOVE 'CLAIM-TYPE ENUM'              TO QL-DET-CHECK-NAME.   00064100
064200     MOVE 'WARN'                         TO QL-DET-CRIT-TAG.     00064200
064300     MOVE CK-TYPEENUM-BAD-CNT            TO QL-DET-VALUE.        00064300
064400     IF CK-TYPEENUM-BAD-CNT = 0                                  00064400
064500         MOVE 'PASS' TO QL-DET-PASS-FAIL                         00064500
064600     ELSE                                                        00064600
064700         MOVE 'FAIL' TO QL-DET-PASS-FAIL                         00064700
064800     END-IF.                                                     00064800
064900     MOVE QL-DETAIL-LINE TO QUALITY-RPT-RECORD.                  00064900
065000     WRITE QUALITY-RPT-RECORD.                                   00065000
065100 512-EXIT.                                                       00065100
065200     EXIT.                                                       00065200
065300 513-DTL-STATENUM-RTN.                                           00065300
065400     MOVE SPACES TO QUALITY-RPT-RECORD.                          00065400
065500     MOVE SPACES TO QL-DETAIL-LINE.                              00065500
065600     MOVE 'CLAIM-STATUS ENUM'            TO QL-DET-CHECK-NAME.   00065600
065700     MOVE 'WARN'                         TO QL-DET-CRIT-TAG.     00065700
065800     MOVE CK-STATENUM-BAD-CNT            TO QL-DET-VALUE.        00065800
065900     IF CK-STATENUM-BAD-CNT = 0                                  00065900
066000         MOVE 'PASS' TO QL-DET-PASS-FAIL                         00066000
066100     ELSE                                                        00066100
066200         MOVE 'FAIL' TO QL-DET-PASS-FAIL                         00066200
066300     END-IF.                                                     00066300
066400     MOVE QL-DETAIL-LINE TO QUALITY-RPT-RECORD.                  00066400
066500     WRITE QUALITY-RPT-RECORD.                                   00066500
066600 513-EXIT.                                                       00066600
066700     EXIT.                                                       00066700
066800 514-DTL-AMTNEG-RTN.                                             00066800
066900     MOVE SPACES TO QUALITY-RPT-RECORD.                          00066900
067000     MOVE SPACES TO QL-DETAIL-LINE.                              00067000
067100     MOVE 'CLAIM-AMOUNT NOT NEGATIVE'    TO QL-DET-CHECK-NAME.   00067100
067200     MOVE 'WARN'                         TO QL-DET-CRIT-TAG.     00067200
067300     MOVE CK-AMTNEG-BAD-CNT               TO QL-DET-VALUE.       00067300
067400     IF CK-AMTNEG-BAD-CNT = 0                                    00067400
067500         MOVE 'PASS' TO QL-DET-PASS-FAIL                         00067500
067600     ELSE                                                        00067600
067700         MOVE 'FAIL' TO QL-DET-PASS-FAIL                         00067700
067800     END-IF.                                                     00067800
067900     MOVE QL-DETAIL-LINE TO QUALITY-RPT-RECORD.                  00067900
068000     WRITE QUALITY-RPT-RECORD.                                   00068000
068100 514-EXIT.                                                       00068100
068200     EXIT.                                                       00068200
068300 515-DTL-DTSEQ-RTN.                                              00068300
068400     MOVE SPACES TO QUALITY-RPT-RECORD.                          00068400
068500     MOVE SPACES TO QL-DETAIL-LINE.                              00068500
068600     MOVE 'FILED/PROCESSED SEQUENCE'     TO QL-DET-CHECK-NAME.   00068600
068700     MOVE 'WARN'                         TO QL-DET-CRIT-TAG.     00068700
068800     MOVE CK-DTSEQ-BAD-CNT                TO QL-DET-VALUE.       00068800
068900     IF CK-DTSEQ-BAD-CNT = 0                                     00068900
069000         MOVE 'PASS' TO QL-DET-PASS-FAIL                         00069000
069100     ELSE                                                        00069100
069200         MOVE 'FAIL' TO QL-DET-PASS-FAIL                         00069200
069300     END-IF.                                                     00069300
069400     MOVE QL-DETAIL-LINE TO QUALITY-RPT-RECORD.                  00069400
069500     WRITE QUALITY-RPT-RECORD.                                   00069500
069600 515-EXIT.                                                       00069600
069700     EXIT.                                                       00069700
069800 516-DTL-FK-RTN.                                                 00069800
069900     MOVE SPACES TO QUALITY-RPT-RECORD.                          00069900
070000     MOVE SPACES TO QL-DETAIL-LINE.                              00070000
070100     MOVE 'POLICY-ID FK INTEGRITY'       TO QL-DET-CHECK-NAME.   00070100
070200     MOVE 'CRIT'                         TO QL-DET-CRIT-TAG.     00070200
070300     MOVE CK-FK-ORPHAN-CNT                TO QL-DET-VALUE.       00070300
070400     IF CK-FK-ORPHAN-CNT = 0                                     00070400
070500         MOVE 'PASS' TO QL-DET-PASS-FAIL                         00070500
070600     ELSE                                                        00070600
070700         MOVE 'FAIL' TO QL-DET-PASS-FAIL                         00070700
070800     END-IF.                                                     00070800
070900     MOVE QL-DETAIL-LINE TO QUALITY-RPT-RECORD.                  00070900
071000     WRITE QUALITY-RPT-RECORD.                                   00071000
071100 516-EXIT.                                                       00071100
071200     EXIT.                                                       00071200
071300 517-DTL-CLAIMBND-RTN.                                           00071300
071400     MOVE SPACES TO QUALITY-RPT-RECORD.                          00071400
071500     MOVE SPACES TO QL-DETAIL-LINE.                              00071500
071600     MOVE 'CLAIM-AMOUNT BOUNDS'          TO QL-DET-CHECK-NAME.   00071600
071700     MOVE 'WARN'                         TO QL-DET-CRIT-TAG.     00071700
071800     MOVE CK-CLAIMBND-BAD-CNT             TO QL-DET-VALUE.       00071800
071900     IF CK-CLAIMBND-BAD-CNT = 0                                  00071900
072000         MOVE 'PASS' TO QL-DET-PASS-FAIL                         00072000
072100     ELSE                                                        00072100
072200         MOVE 'FAIL' TO QL-DET-PASS-FAIL                         00072200
072300     END-IF.                                                     00072300
072400     MOVE QL-DETAIL-LINE TO QUALITY-RPT-RECORD.                  00072400
072500     WRITE QUALITY-RPT-RECORD.                                   00072500
072600 517-EXIT.                                                       00072600
072700     EXIT.                                                       00072700
072800 518-DTL-PAYBND-RTN.                                             00072800
072900     MOVE SPACES TO QUALITY-RPT-RECORD.                          00072900
073000     MOVE SPACES TO QL-DETAIL-LINE.                              00073000
073100     MOVE 'PAYOUT-AMOUNT BOUNDS'         TO QL-DET-CHECK-NAME.   00073100
073200     MOVE 'WARN'                         TO QL-DET-CRIT-TAG.     00073200
073300     MOVE CK-PAYBND-BAD-CNT               TO QL-DET-VALUE.       00073300
073400     IF CK-PAYBND-BAD-CNT = 0                                    00073400
073500         MOVE 'PASS' TO QL-DET-PASS-FAIL                         00073500
073600     ELSE                                                        00073600
073700         MOVE 'FAIL' TO QL-DET-PASS-FAIL                         00073700
073800     END-IF.                                                     00073800
073900     MOVE QL-DETAIL-LINE TO QUALITY-RPT-RECORD.                  00073900
074000     WRITE QUALITY-RPT-RECORD.                                   00074000
074100 518-EXIT.                                                       00074100
074200     EXIT.                                                       00074200
074300***************************************************************00074300
074400* 600-CLEAN-RTN - LEFT-JUSTIFY ID/TEXT FIELDS BY HAND (NO        00074400
074500* INTRINSIC TRIM FUNCTION ON THIS SHOP'S COMPILER).              00074500
074600***************************************************************00074600
074700 600-CLEAN-RTN.                                                  00074700
074800     IF WS-CLM-QA-CNT = 0                                        00074800
074900         GO TO 600-EXIT                                          00074900
075000     END-IF.                                                     00075000
075100     PERFORM 610-CLEAN-ONE-RTN THRU 610-EXIT                     00075100
075200         VARYING CLM-IX1 FROM 1 BY 1                             00075200
075300         UNTIL CLM-IX1 > WS-CLM-QA-CNT.                          00075300
075400 600-EXIT.                                                       00075400
075500     EXIT.                                                       00075500
075600 610-CLEAN-ONE-RTN.                                              00075600
075700     MOVE SPACES TO CLN-FLD.                                     00075700
075800     MOVE CLM-ID(CLM-IX1) TO CLN-FLD.                            00075800
075900     PERFORM 620-LEFT-JUST-RTN THRU 620-EXIT.                    00075900
076000     MOVE CLN-RESULT TO CLM-ID(CLM-IX1).                         00076000
076100     MOVE SPACES TO CLN-FLD.                                     00076100
076200     MOVE CLM-POLICY-ID(CLM-IX1) TO CLN-FLD.                     00076200
076300     PERFORM 620-LEFT-JUST-RTN THRU 620-EXIT.                    00076300
076400     MOVE CLN-RESULT TO CLM-POLICY-ID(CLM-IX1).                  00076400
076500     MOVE SPACES TO CLN-FLD.                                     00076500
076600     MOVE CLM-NOTES(CLM-IX1) TO CLN-FLD.                         00076600
076700     PERFORM 620-LEFT-JUST-RTN THRU 620-EXIT.                    00076700
076800     MOVE CLN-RESULT TO CLM-NOTES(CLM-IX1).                      00076800
076900 610-EXIT.                                                       00076900
077000     EXIT.                                                       00077000
077100 620-LEFT-JUST-RTN.                                              00077100
077200     MOVE SPACES TO CLN-RESULT.                                  00077200
077300     MOVE 0 TO CLN-FIRST-POS.                                    00077300
077400     MOVE 'N' TO CLN-FOUND-SW.                                   00077400
077500     PERFORM 621-FIND-FIRST-RTN THRU 621-EXIT                    00077500
077600         VARYING CLN-IDX FROM 1 BY 1                             00077600
077700         UNTIL CLN-IDX > 40 OR CLN-FOUND.                        00077700
077800     IF CLN-FOUND                                                00077800
077900         MOVE CLN-FLD(CLN-FIRST-POS:) TO CLN-RESULT              00077900
078000     END-IF.                                                     00078000
078100 620-EXIT.                                                       00078100
078200     EXIT.                                                       00078200
078300 621-FIND-FIRST-RTN.                                             00078300
078400     IF CLN-FLD(CLN-IDX:1) NOT = SPACE                           00078400
078500         MOVE CLN-IDX TO CLN-FIRST-POS                           00078500
078600         MOVE 'Y' TO CLN-FOUND-SW                                00078600
078700     END-IF.                                                     00078700
078800 621-EXIT.                                                       00078800
078900     EXIT.                                                       00078900
079000***************************************************************00079000
079100* 700-WRITE-PROD-RTN - WRITE THE PROMOTED CLAIM PROD FILE.       00079100
079200***************************************************************00079200
079300 700-WRITE-PROD-RTN.                                             00079300
079400     OPEN OUTPUT CLM-PROD-FILE.                                  00079400
079500     MOVE 0 TO WS-CLM-PROD-CNT.                                  00079500
079600     IF WS-CLM-QA-CNT = 0                                        00079600
079700         GO TO 700-EXIT                                          00079700
079800     END-IF.                                                     00079800
079900     PERFORM 710-WRITE-ONE-RTN THRU 710-EXIT                     00079900
080000         VARYING CLM-IX1 FROM 1 BY 1                             00080000
080100         UNTIL CLM-IX1 > WS-CLM-QA-CNT.                          00080100
080200 700-EXIT.                                                       00080200
080300     CLOSE CLM-PROD-FILE.                                        00080300
080400     EXIT.                                                       00080400
080500 710-WRITE-ONE-RTN.                                              00080500
080600     MOVE CLM-RECORD(CLM-IX1) TO CLM-PROD-RECORD.                00080600
080700     WRITE CLM-PROD-RECORD.                                      00080700
080800     ADD 1 TO WS-CLM-PROD-CNT.                                   00080800
080900 710-EXIT.                                                       00080900
081000     EXIT.                                                       00081000
081100***************************************************************00081100
081200 900-TERM-RTN.                                                   00081200
081300     CLOSE CLM-QA-FILE.                                          00081300
081400     CLOSE POLY-PROD-FILE.                                       00081400
081500     MOVE SPACES TO QUALITY-RPT-RECORD.                          00081500
081600     MOVE SPACES TO QL-SUMMARY-LINE.                             00081600
081700     MOVE 'CLAIMS'   TO QL-SUM-ENTITY.                           00081700
081800     IF WS-DATASET-PASSED                                        00081800
081900         MOVE 'SUCCESS' TO QL-SUM-RESULT                         00081900
082000         MOVE WS-CLM-PROD-CNT TO QL-SUM-RECCNT                   00082000
082100     ELSE                                                        00082100
082200         MOVE 'FAILED ' TO QL-SUM-RESULT                         00082200
082300         MOVE 0 TO QL-SUM-RECCNT                                 00082300
082400     END-IF.                                                     00082400
082500     MOVE QL-SUMMARY-LINE TO QUALITY-RPT-RECORD.                 00082500
082600     WRITE QUALITY-RPT-RECORD.                                   00082600
082700     CLOSE QUALITY-RPT-FILE.                                     00082700
082800 900-EXIT.                                                       00082800
082900     EXIT.                                                       00082900
