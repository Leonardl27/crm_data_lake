000100***************************************************************00000100
000200*    COPYBOOK    :  CLMREC                                     00000200
000300*    DESCRIPTION :  CRM DATA LAKE - CLAIM RECORD LAYOUT         00000300
000400*                   USED BY PROMCLM AND DASHRPT.                00000400
000500*                   SAME LAYOUT ON THE QA AND PROD FILES.       00000500
000600*    AUTHOR      :  R. TANAKA - CRM DATA LAKE TEAM              00000600
000700*    WRITTEN     :  06/03/91                                    00000700
000800***************************************************************00000800
000900*    CHANGE LOG                                                 00000900
001000*    06/03/91 RJT  DL-107  ORIGINAL LAYOUT                      00001000
001100*    11/02/94 RJT  DL-151  ADDED CLM-DENIAL-REASON               00001100
001200*    02/14/96 MPO  DL-179  ADDED CLM-ADJUSTER-ID                 00001200
001300*    12/03/98 KMS  DL-211  Y2K - ALL DATES STAY ISO 10-BYTE      00001300
001400*    08/09/02 RJT  DL-260  ADDED CLM-STATUS 88-LEVELS            00001400
001500***************************************************************00001500
001600    05  CLM-RECORD.                                             00001600
001700        10  CLM-ID                      PIC X(10).               00001700
001800*           FORMAT CLM-NNNNNN, PRIMARY KEY OF CLAIM FILE         00001800
001900        10  CLM-POLICY-ID               PIC X(10).               00001900
002000*           FOREIGN KEY - POLICY FILE                            00002000
002100        10  CLM-CUST-ID                 PIC X(10).               00002100
002200*           FOREIGN KEY - CUSTOMER FILE                          00002200
002300        10  CLM-POLICY-NO               PIC X(12).               00002300
002400*           DENORMALIZED FROM POLICY FILE                        00002400
002500        10  CLM-TYPE                    PIC X(26).               00002500
002600            88  CLM-TYPE-DEATH-BEN          VALUE                00002600
002700                'Death Benefit             '.                    00002700
002800            88  CLM-TYPE-ACCEL-DEATH        VALUE                00002800
002900                'Accelerated Death Benefit'.                     00002900
003000            88  CLM-TYPE-TERMINAL           VALUE                00003000
003100                'Terminal Illness          '.                    00003100
003200            88  CLM-TYPE-ACCIDENTAL         VALUE                00003200
003300                'Accidental Death          '.                    00003300
003400        10  CLM-AMOUNT                  PIC 9(8)V99.             00003400
003500        10  CLM-FILED-DATE              PIC X(10).               00003500
003600        10  CLM-STATUS                  PIC X(12).               00003600
003700            88  CLM-STAT-FILED              VALUE                00003700
003800                'Filed       '.                                  00003800
003900            88  CLM-STAT-UNDER-REVIEW       VALUE                00003900
004000                'Under Review'.                                  00004000
004100            88  CLM-STAT-APPROVED           VALUE                00004100
004200                'Approved    '.                                  00004200
004300            88  CLM-STAT-DENIED             VALUE                00004300
004400                'Denied      '.                                  00004400
004500            88  CLM-STAT-PAID               VALUE                00004500
004600                'Paid        '.                                  00004600
004700            88  CLM-STAT-CLOSED             VALUE                00004700
004800                'Closed      '.                                  00004800
004900        10  CLM-PROCESSED-DATE          PIC X(10).               00004900
005000        10  CLM-DATES REDEFINES CLM-PROCESSED-DATE.              00005000
005100            15  FILLER                  PIC X(10).               00005100
005200*           ALTERNATE VIEW RESERVED FOR DATE-EDIT ROUTINES       00005200
005300        10  CLM-PAYOUT-AMT              PIC 9(8)V99.             00005300
005400*           ZERO WHEN DENIED, ELSE 95-100 PCT OF CLM-AMOUNT      00005400
005500        10  CLM-DENIAL-REASON           PIC X(25).               00005500
005600        10  CLM-ADJUSTER-ID             PIC X(9).                00005600
005700*           FORMAT ADJ-NNNNN                                     00005700
005800        10  CLM-NOTES                   PIC X(40).               00005800
005900        10  FILLER                      PIC X(06).               00005900
006000*           RESERVED FOR FUTURE CLAIM ATTRIBUTES                 00006000
