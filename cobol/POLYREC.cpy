000100***************************************************************00000100
000200*    COPYBOOK    :  POLYREC                                    00000200
000300*    DESCRIPTION :  CRM DATA LAKE - POLICY RECORD LAYOUT        00000300
000400*                   USED BY PROMPOLY, PROMCLM AND DASHRPT.      00000400
000500*                   SAME LAYOUT ON THE QA AND PROD FILES.       00000500
000600*    AUTHOR      :  R. TANAKA - CRM DATA LAKE TEAM              00000600
000700*    WRITTEN     :  05/20/91                                    00000700
000800***************************************************************00000800
000900*    CHANGE LOG                                                 00000900
001000*    05/20/91 RJT  DL-106  ORIGINAL LAYOUT                      00001000
001100*    11/02/94 RJT  DL-151  ADDED POL-CASH-VALUE FOR PERM PLANS   00001100
001200*    02/14/96 MPO  DL-179  ADDED POL-LAST-PAY-DATE               00001200
001300*    12/03/98 KMS  DL-211  Y2K - ALL DATES STAY ISO 10-BYTE      00001300
001400*    08/09/02 RJT  DL-260  ADDED POL-BENE-RELATION 88-LEVELS     00001400
001500***************************************************************00001500
001600    05  POLY-RECORD.                                            00001600
001700        10  POL-ID                      PIC X(10).               00001700
001800*           FORMAT POL-NNNNNN, PRIMARY KEY OF POLICY FILE        00001800
001900        10  POL-APPL-ID                 PIC X(10).               00001900
002000*           FOREIGN KEY - APPLICATION FILE                       00002000
002100        10  POL-CUST-ID                 PIC X(10).               00002100
002200*           FOREIGN KEY - CUSTOMER FILE                          00002200
002300        10  POL-POLICY-NO               PIC X(12).               00002300
002400*           FORMAT LI + 10 DIGITS, UNIQUE                        00002400
002500        10  POL-POLICY-NO-PARTS REDEFINES POL-POLICY-NO.         00002500
002600            15  POL-POLICY-NO-PFX       PIC X(2).                00002600
002700            15  POL-POLICY-NO-NUM       PIC 9(10).               00002700
002800        10  POL-PRODUCT-TYPE            PIC X(15).               00002800
002900        10  POL-EFF-DATE                PIC X(10).               00002900
003000        10  POL-EXPIRY-DATE             PIC X(10).               00003000
003100        10  POL-COVERAGE-AMT            PIC 9(7).                00003100
003200        10  POL-PREMIUM-AMT             PIC 9(7)V99.             00003200
003300*           PER PAYMENT PERIOD - SEE RATECALC                    00003300
003400        10  POL-PAY-FREQ                PIC X(11).               00003400
003500            88  POL-FREQ-MONTHLY            VALUE                00003500
003600                'Monthly    '.                                   00003600
003700            88  POL-FREQ-QUARTERLY          VALUE                00003700
003800                'Quarterly  '.                                   00003800
003900            88  POL-FREQ-SEMI-ANNUAL        VALUE                00003900
004000                'Semi-Annual'.                                   00004000
004100            88  POL-FREQ-ANNUAL             VALUE                00004100
004200                'Annual     '.                                   00004200
004300        10  POL-BENE-NAME               PIC X(25).               00004300
004400        10  POL-BENE-RELATION           PIC X(8).                00004400
004500            88  POL-BENE-SPOUSE             VALUE 'Spouse  '.    00004500
004600            88  POL-BENE-CHILD              VALUE 'Child   '.    00004600
004700            88  POL-BENE-PARENT             VALUE 'Parent  '.    00004700
004800            88  POL-BENE-SIBLING            VALUE 'Sibling '.    00004800
004900            88  POL-BENE-OTHER              VALUE 'Other   '.    00004900
005000        10  POL-STATUS                  PIC X(11).               00005000
005100            88  POL-STAT-ACTIVE             VALUE                00005100
005200                'Active     '.                                   00005200
005300            88  POL-STAT-LAPSED             VALUE                00005300
005400                'Lapsed     '.                                   00005400
005500            88  POL-STAT-SURRENDERED        VALUE                00005500
005600                'Surrendered'.                                   00005600
005700            88  POL-STAT-PAID-UP            VALUE                00005700
005800                'Paid Up    '.                                   00005800
005900            88  POL-STAT-TERMINATED         VALUE                00005900
006000                'Terminated '.                                   00006000
006100        10  POL-CASH-VALUE              PIC 9(8)V99.             00006100
006200*           PERMANENT POLICIES ONLY - SEE RATECALC, ELSE ZERO    00006200
006300        10  POL-LAST-PAY-DATE           PIC X(10).               00006300
006400        10  FILLER                      PIC X(07).               00006400
006500*           RESERVED FOR FUTURE POLICY ATTRIBUTES                00006500
