000100***************************************************************00000100
000200*    COPYBOOK    :  AGNTREC                                    00000200
000300*    DESCRIPTION :  CRM DATA LAKE - AGENT RECORD LAYOUT         00000300
000400*                   USED BY PROMAGNT, PROMQUOT AND DASHRPT.     00000400
000500*                   SAME LAYOUT ON THE QA AND PROD FILES.       00000500
000600*    AUTHOR      :  M. OKONSKI - CRM DATA LAKE TEAM             00000600
000700*    WRITTEN     :  03/18/91                                    00000700
000800***************************************************************00000800
000900*    CHANGE LOG                                                 00000900
001000*    03/18/91 MPO  DL-103  ORIGINAL LAYOUT                      00001000
001100*    11/02/94 RJT  DL-151  ADDED AGT-SPECIALTY 88-LEVELS         00001100
001200*    12/03/98 KMS  DL-211  Y2K REVIEW - NO 2-DIGIT DATES HERE    00001200
001300***************************************************************00001300
001400    05  AGNT-RECORD.                                            00001400
001500        10  AGT-ID                      PIC X(9).                00001500
001600*           FORMAT AGT-NNNNN, PRIMARY KEY OF AGENT FILE          00001600
001700        10  AGT-NAME                    PIC X(25).               00001700
001800        10  AGT-EMAIL                   PIC X(40).               00001800
001900        10  AGT-PHONE                   PIC X(20).               00001900
002000        10  AGT-LICENSE-NO              PIC X(11).               00002000
002100*           FORMAT INS + 8 DIGITS                                00002100
002200        10  AGT-LICENSE-PARTS REDEFINES AGT-LICENSE-NO.          00002200
002300            15  AGT-LICENSE-PFX         PIC X(3).                00002300
002400            15  AGT-LICENSE-NUM         PIC 9(8).                00002400
002500        10  AGT-REGION                  PIC X(20).               00002500
002600        10  AGT-YRS-EXP                 PIC 9(2).                00002600
002700*           VALID RANGE 1-30 YEARS                               00002700
002800        10  AGT-SPECIALTY               PIC X(15).               00002800
002900            88  AGT-SPEC-TERM               VALUE 'Term Life'.   00002900
003000            88  AGT-SPEC-WHOLE              VALUE 'Whole Life'.  00003000
003100            88  AGT-SPEC-UNIVERSAL          VALUE                00003100
003200                'Universal Life'.                                00003200
003300            88  AGT-SPEC-VARIABLE           VALUE                00003300
003400                'Variable Life'.                                 00003400
003500            88  AGT-SPEC-FINAL              VALUE                00003500
003600                'Final Expense'.                                 00003600
003700        10  AGT-ACTIVE-FLAG             PIC X(1).                00003700
003800            88  AGT-IS-ACTIVE               VALUE 'Y'.           00003800
003900            88  AGT-NOT-ACTIVE              VALUE 'N'.           00003900
004000        10  FILLER                      PIC X(07).               00004000
004100*           RESERVED FOR FUTURE AGENT ATTRIBUTES                 00004100
