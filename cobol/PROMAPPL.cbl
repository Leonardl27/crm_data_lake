000100***************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF THE CRM DATA LAKE PROJECT    00000200
000300* ALL RIGHTS RESERVED                                           00000300
000400***************************************************************00000400
000500* PROGRAM :  PROMAPPL                                            00000500
000600*                                                                00000600
000700* AUTHOR  :  RENEE TANAKA                                        00000700
000800*                                                                00000800
000900* QUALITY VALIDATOR AND PROMOTION ENGINE FOR THE APPLICATION    00000900
001000* DATASET.  NOT A CRITICAL-HALT ENTITY - IF THIS DATASET FAILS   00001000
001100* ITS CHECKS THE RUN CONTINUES ON TO POLICIES.                   00001100
001200* READS THE QA APPLICATION FILE INTO A WORKING TABLE, SORTS IT   00001200
001300* BY APPLICATION-ID, LOADS THE ALREADY-PROMOTED QUOTE PROD FILE  00001300
001400* FOR THE QUOTE-ID FOREIGN-KEY CHECK, RUNS THE APPLICATION       00001400
001500* CHECK SUITE, WRITES THE QUALITY REPORT, AND IF THE DATASET     00001500
001600* PASSES ITS CRITICAL CHECKS, CLEANS AND PROMOTES IT TO PROD.    00001600
001700***************************************************************00001700
001800 IDENTIFICATION DIVISION.                                       00001800
001900 PROGRAM-ID.    PROMAPPL.                                       00001900
002000 AUTHOR.        RENEE TANAKA.                                   00002000
002100 INSTALLATION.  CRM DATA LAKE PROJECT.                          00002100
002200 DATE-WRITTEN.  05/06/91.                                       00002200
002300 DATE-COMPILED.                                                 00002300
002400 SECURITY.      NON-CONFIDENTIAL.                                00002400
002500***************************************************************00002500
002600* CHANGE LOG                                                     00002600
002700*   05/06/91  RJT  DL-105  ORIGINAL LOAD/VALIDATE/PROMOTE LOGIC   00002700
002800*   11/02/94  RJT  DL-151  ADDED HEALTH-CLASS ENUM CHECK          00002800
002900*   12/03/98  KMS  DL-211  Y2K REVIEW - APPL DATES STAY ISO       00002900
003000*                          10-BYTE, NO 2-DIGIT YEAR FIELDS HERE   00003000
003100*   07/19/01  RJT  DL-238  RE-SEQUENCED VALIDATE-THEN-SORT TO     00003100
003200*                          SORT-THEN-VALIDATE, SAME AS PROMCUST   00003200
003300*   03/12/03  RJT  DL-267  ADDED QUOTE-ID FK CHECK AGAINST THE    00003300
003400*                          PROMOTED QUOTE PROD FILE               00003400
003500***************************************************************00003500
003600 ENVIRONMENT DIVISION.                                          00003600
003700 CONFIGURATION SECTION.                                         00003700
003800 SOURCE-COMPUTER. IBM-370.                                      00003800
003900 OBJECT-COMPUTER. IBM-370.                                      00003900
004000 SPECIAL-NAMES.                                                 00004000
004100     C01 IS TOP-OF-FORM.                                        00004100
004200 INPUT-OUTPUT SECTION.                                          00004200
004300 FILE-CONTROL.                                                  00004300
004400     SELECT APPL-QA-FILE     ASSIGN TO APPLQA                    00004400
004500         ORGANIZATION IS LINE SEQUENTIAL                         00004500
004600         FILE STATUS IS WS-APPLQA-STATUS.                        00004600
004700     SELECT APPL-PROD-FILE   ASSIGN TO APPLPROD                  00004700
004800         ORGANIZATION IS LINE SEQUENTIAL                         00004800
004900         FILE STATUS IS WS-APPLPRD-STATUS.                       00004900
005000     SELECT QUOT-PROD-FILE   ASSIGN TO QUOTPROD                  00005000
005100         ORGANIZATION IS LINE SEQUENTIAL                         00005100
005200         FILE STATUS IS WS-QUOTPRD-STATUS.                       00005200
005300     SELECT QUALITY-RPT-FILE ASSIGN TO QUALRPT                   00005300
005400         ORGANIZATION IS LINE SEQUENTIAL                         00005400
005500         FILE STATUS IS WS-QUALRPT-STATUS.                       00005500
005600***************************************************************00005600
005700 DATA DIVISION.                                                  00005700
005800 FILE SECTION.                                                   00005800
005900 FD  APPL-QA-FILE                                                00005900
006000     RECORDING MODE IS F.                                        00006000
006100 01  APPL-QA-RECORD                  PIC X(170).                 00006100
006200 FD  APPL-PROD-FILE                                              00006200
006300     RECORDING MODE IS F.                                        00006300
006400 01  APPL-PROD-RECORD                PIC X(170).                 00006400
006500 FD  QUOT-PROD-FILE                                              00006500
006600     RECORDING MODE IS F.                                        00006600
006700 01  QUOT-PROD-RECORD                PIC X(110).                 00006700
006800 FD  QUALITY-RPT-FILE                                            00006800
006900     RECORDING MODE IS F.                                        00006900
007000 01  QUALITY-RPT-RECORD              PIC X(132).                 00007000
007100***************************************************************00007100
007200 WORKING-STORAGE SECTION.                                        00007200
007300 01  WS-FILE-STATUS-GROUP.                                       00007300
007400     05  WS-APPLQA-STATUS            PIC X(02) VALUE '00'.       00007400
007500     05  WS-APPLPRD-STATUS           PIC X(02) VALUE '00'.       00007500
007600     05  WS-QUOTPRD-STATUS           PIC X(02) VALUE '00'.       00007600
007700     05  WS-QUALRPT-STATUS           PIC X(02) VALUE '00'.       00007700
007800 01  WS-FILE-STATUS-X REDEFINES WS-FILE-STATUS-GROUP.            00007800
007900     05  WS-STATUS-FLD               PIC X(02) OCCURS 4 TIMES.   00007900
008000*        DEBUG VIEW - ALL FOUR FILE STATUS CODES IN ONE TABLE    00008000
008100 01  WS-SWITCHES.                                                00008100
008200     05  WS-APPLQA-EOF-SW            PIC X     VALUE 'N'.        00008200
008300         88  WS-APPLQA-EOF                 VALUE 'Y'.            00008300
008400     05  WS-QUOTPRD-EOF-SW           PIC X     VALUE 'N'.        00008400
008500         88  WS-QUOTPRD-EOF                VALUE 'Y'.            00008500
008600     05  WS-DATASET-RESULT           PIC X(04) VALUE 'PASS'.     00008600
008700         88  WS-DATASET-PASSED             VALUE 'PASS'.         00008700
008800         88  WS-DATASET-FAILED             VALUE 'FAIL'.         00008800
008900     05  WS-QUOT-FOUND-SW            PIC X     VALUE 'N'.        00008900
009000         88  WS-QUOT-FOUND                 VALUE 'Y'.            00009000
009100 01  WS-COUNTERS.                                                00009100
009200     05  WS-APPL-QA-CNT              PIC S9(7)   COMP VALUE 0.   00009200
009300     05  WS-APPL-PROD-CNT            PIC S9(7)   COMP VALUE 0.   00009300
009400     05  WS-QUOT-PROD-CNT            PIC S9(7)   COMP VALUE 0.   00009400
009500     05  WS-SRT-PASS                 PIC S9(7)   COMP VALUE 0.   00009500
009600     05  WS-SRT-IDX                  PIC S9(7)   COMP VALUE 0.   00009600
009700     05  WS-FK-LOW                   PIC S9(7)   COMP VALUE 0.   00009700
009800     05  WS-FK-HIGH                  PIC S9(7)   COMP VALUE 0.   00009800
009900     05  WS-FK-MID                   PIC S9(7)   COMP VALUE 0.   00009900
010000 01  WS-COUNTERS-X REDEFINES WS-COUNTERS.                        00010000
010100*        DEBUG VIEW - RUN CONTROL COUNTERS AS ONE TABLE          00010100
010200     05  WS-CTR-FLD                  PIC S9(7) COMP OCCURS 8     00010200
010300                                     TIMES.                      00010300
010400 01  WS-CHECK-COUNTERS.                                          00010400
010500     05  CK-REQ-FAIL-CNT             PIC S9(7)   COMP VALUE 0.   00010500
010600     05  CK-DUP-CNT                  PIC S9(7)   COMP VALUE 0.   00010600
010700     05  CK-NONBLANK-CNT             PIC S9(7)   COMP VALUE 0.   00010700
010800     05  CK-DUP-PCT                  PIC S9(3)V99 COMP-3.        00010800
010900     05  CK-UWENUM-BAD-CNT           PIC S9(7)   COMP VALUE 0.   00010900
011000     05  CK-HLTHENUM-BAD-CNT         PIC S9(7)   COMP VALUE 0.   00011000
011100     05  CK-FK-ORPHAN-CNT            PIC S9(7)   COMP VALUE 0.   00011100
011200     05  CK-RANGE-BAD-CNT            PIC S9(7)   COMP VALUE 0.   00011200
011300 01  WS-CHECK-COUNTERS-X REDEFINES WS-CHECK-COUNTERS.            00011300
011400*        DEBUG VIEW - CHECK-SUITE COUNTERS AS ONE BYTE STRING    00011400
011500     05  WS-CHECK-CTR-BYTES          PIC X(31).                  00011500
011600***************************************************************00011600
011700 01  WS-CLEAN-WORK.                                              00011700
011800     05  CLN-FLD                     PIC X(40).                 00011800
011900     05  CLN-RESULT                  PIC X(40).                 00011900
012000     05  CLN-IDX                     PIC S9(3)   COMP VALUE 0.   00012000
012100     05  CLN-FIRST-POS               PIC S9(3)   COMP VALUE 0.   00012100
012200     05  CLN-FOUND-SW                PIC X     VALUE 'N'.        00012200
012300         88  CLN-FOUND                     VALUE 'Y'.            00012300
012400***************************************************************00012400
012500 01  QL-REPORT-LINE.                                             00012500
012600     COPY QUALREC.                                               00012600
012700***************************************************************00012700
012800* APPLICATION WORKING TABLE - QA RECORDS LOADED, SORTED BY       00012800
012900* APP-ID, VALIDATED, CLEANED AND WRITTEN OUT IN PLACE.           00012900
013000***************************************************************00013000
013100 01  APPL-TABLE.                                                 00013100
013200     05  APPL-TBL-ENTRY OCCURS 3000 TIMES                        00013200
013300                        INDEXED BY APPL-IX1 APPL-IX2.             00013300
013400         COPY APPLREC                                             00013400
013450             REPLACING ==05  APPL-RECORD== BY ==07  APPL-RECORD==.00013450
013500 01  APPL-SWAP-HOLD.                                             00013500
013600     COPY APPLREC REPLACING ==APP-== BY ==SWP-==.                00013600
013700***************************************************************00013700
013800* QUOTE LOOK-UP TABLE - THE PROD FILE PROMQUOT ALREADY WROTE,    00013800
013900* LOADED READ-ONLY FOR THE QUOTE-ID FOREIGN-KEY CHECK.  ALREADY  00013900
014000* SORTED ASCENDING BY QUO-ID, SO A BINARY SEARCH IS ENOUGH.      00014000
014100***************************************************************00014100
014200 01  QUOT-TABLE.                                                 00014200
014300     05  QUOT-TBL-ENTRY OCCURS 3000 TIMES                        00014300
014400                        INDEXED BY QUOT-IX1.                      00014400
014500         COPY QUOTREC                                             00014500
014550             REPLACING ==05  QUOT-RECORD== BY ==07  QUOT-RECORD==.00014550
014600***************************************************************00014600
014700 PROCEDURE DIVISION.                                             00014700
014800***************************************************************00014800
014900 000-MAIN-RTN.                                                   00014900
015000     PERFORM 100-INIT-RTN         THRU 100-EXIT.                 00015000
015100     PERFORM 200-LOAD-RTN         THRU 200-EXIT.                 00015100
015200     PERFORM 220-LOAD-QUOT-RTN    THRU 220-EXIT.                 00015200
015300     PERFORM 250-SORT-RTN         THRU 250-EXIT.                 00015300
015400     PERFORM 400-VALIDATE-RTN     THRU 400-EXIT.                 00015400
015500     PERFORM 500-REPORT-RTN       THRU 500-EXIT.                 00015500
015600     IF WS-DATASET-PASSED                                        00015600
015700         PERFORM 600-CLEAN-RTN    THRU 600-EXIT                  00015700
015800         PERFORM 700-WRITE-PROD-RTN THRU 700-EXIT                00015800
015900         MOVE 0 TO RETURN-CODE                                   00015900
016000     ELSE                                                        00016000
016100         MOVE 8 TO RETURN-CODE                                   00016100
016200     END-IF.                                                     00016200
016300     PERFORM 900-TERM-RTN         THRU 900-EXIT.                 00016300
016400     GOBACK.                                                     00016400
016500***************************************************************00016500
016600 100-INIT-RTN.                                                   00016600
016700     OPEN INPUT  APPL-QA-FILE.                                   00016700
016800     OPEN INPUT  QUOT-PROD-FILE.                                 00016800
016900     OPEN EXTEND QUALITY-RPT-FILE.                               00016900
017000     IF WS-QUALRPT-STATUS = '35' OR '05'                         00017000
017100         CLOSE QUALITY-RPT-FILE                                  00017100
017200         OPEN OUTPUT QUALITY-RPT-FILE                            00017200
017300     END-IF.                                                     00017300
017400 100-EXIT.                                                       00017400
017500     EXIT.                                                       00017500
017600***************************************************************00017600
017700* 200-LOAD-RTN - READ THE QA APPLICATION FILE INTO APPL-TABLE.   00017700
017800***************************************************************00017800
017900 200-LOAD-RTN.                                                   00017900
018000     MOVE 0 TO WS-APPL-QA-CNT.                                   00018000
018100     PERFORM 210-READ-QA-RTN THRU 210-EXIT                       00018100
018200         UNTIL WS-APPLQA-EOF.                                    00018200
018300 200-EXIT.                                                       00018300
018400     EXIT.                                                       00018400
018500 210-READ-QA-RTN.                                                00018500
018600     READ APPL-QA-FILE                                           00018600
018700         AT END                                                  00018700
018800             SET WS-APPLQA-EOF TO TRUE                           00018800
018900             GO TO 210-EXIT                                      00018900
019000     END-READ.                                                   00019000
019100     IF WS-APPL-QA-CNT >= 3000                                   00019100
019200         DISPLAY 'PROMAPPL - TABLE FULL - QA RECORD DISCARDED'   00019200
019300         GO TO 210-EXIT                                          00019300
019400     END-IF.                                                     00019400
019500     ADD 1 TO WS-APPL-QA-CNT.                                    00019500
019600     SET APPL-IX1 TO WS-APPL-QA-CNT.                             00019600
019700     MOVE APPL-QA-RECORD TO APPL-RECORD(APPL-IX1).               00019700
019800 210-EXIT.                                                       00019800
019900     EXIT.                                                       00019900
020000***************************************************************00020000
020100* 220-LOAD-QUOT-RTN - READ THE QUOTE PROD FILE INTO QUOT-TABLE   00020100
020200* FOR THE QUOTE-ID FOREIGN-KEY CHECK.                            00020200
020300***************************************************************00020300
020400 220-LOAD-QUOT-RTN.                                              00020400
020500     MOVE 0 TO WS-QUOT-PROD-CNT.                                 00020500
020600     PERFORM 230-READ-QUOT-RTN THRU 230-EXIT                     00020600
020700         UNTIL WS-QUOTPRD-EOF.                                   00020700
020800 220-EXIT.                                                       00020800
020900     EXIT.                                                       00020900
021000 230-READ-QUOT-RTN.                                              00021000
021100     READ QUOT-PROD-FILE                                         00021100
021200         AT END                                                  00021200
021300             SET WS-QUOTPRD-EOF TO TRUE                          00021300
021400             GO TO 230-EXIT                                      00021400
021500     END-READ.                                                   00021500
021600     IF WS-QUOT-PROD-CNT >= 3000                                 00021600
021700         DISPLAY 'PROMAPPL - QUOT TABLE FULL - FK LOOKUP SHORT'  00021700
021800         GO TO 230-EXIT                                          00021800
021900     END-IF.                                                     00021900
022000     ADD 1 TO WS-QUOT-PROD-CNT.                                  00022000
022100     SET QUOT-IX1 TO WS-QUOT-PROD-CNT.                           00022100
022200     MOVE QUOT-PROD-RECORD TO QUOT-RECORD(QUOT-IX1).             00022200
022300 230-EXIT.                                                       00022300
022400     EXIT.                                                       00022400
022500***************************************************************00022500
022600* 250-SORT-RTN - ASCENDING BUBBLE SORT ON APP-ID.                00022600
022700***************************************************************00022700
022800 250-SORT-RTN.                                                   00022800
022900     IF WS-APPL-QA-CNT < 2                                       00022900
023000         GO TO 250-EXIT                                          00023000
023100     END-IF.                                                     00023100
023200     MOVE 1 TO WS-SRT-PASS.                                      00023200
023300 250-OUTER-LOOP.                                                 00023300
023400     IF WS-SRT-PASS > WS-APPL-QA-CNT - 1                         00023400
023500         GO TO 250-EXIT                                          00023500
023600     END-IF.                                                     00023600
023700     MOVE 1 TO WS-SRT-IDX.                                       00023700
023800 250-INNER-LOOP.                                                 00023800
023900     IF WS-SRT-IDX > WS-APPL-QA-CNT - WS-SRT-PASS                00023900
024000         GO TO 250-INNER-DONE                                    00024000
024100     END-IF.                                                     00024100
024200     SET APPL-IX1 TO WS-SRT-IDX.                                 00024200
024300     SET APPL-IX2 TO WS-SRT-IDX.                                 00024300
024400     SET APPL-IX2 UP BY 1.                                       00024400
024500     IF APP-ID(APPL-IX1) > APP-ID(APPL-IX2)                      00024500
024600         PERFORM 260-SWAP-RTN THRU 260-EXIT                      00024600
024700     END-IF.                                                     00024700
024800     ADD 1 TO WS-SRT-IDX.                                        00024800
024900     GO TO 250-INNER-LOOP.                                       00024900
025000 250-INNER-DONE.                                                 00025000
025100     ADD 1 TO WS-SRT-PASS.                                       00025100
025200     GO TO 250-OUTER-LOOP.                                       00025200
025300 250-EXIT.                                                       00025300
025400     EXIT.                                                       00025400
025500 260-SWAP-RTN.                                                   00025500
025600     MOVE APPL-RECORD(APPL-IX1) TO SWP-RECORD.                   00025600
025700     MOVE APPL-RECORD(APPL-IX2) TO APPL-RECORD(APPL-IX1).        00025700
025800     MOVE SWP-RECORD            TO APPL-RECORD(APPL-IX2).        00025800
025900 260-EXIT.                                                       00025900
026000     EXIT.                                                       00026000
026100***************************************************************00026100
026200* 400-VALIDATE-RTN - APPLICATION CHECK SUITE.                    00026200
026300***************************************************************00026300
026400 400-VALIDATE-RTN.                                               00026400
026500     SET WS-DATASET-PASSED TO TRUE.                              00026500
026600     PERFORM 410-CHK-REQUIRED-RTN THRU 410-EXIT.                 00026600
026700     PERFORM 430-CHK-DUPS-RTN     THRU 430-EXIT.                 00026700
026800     PERFORM 440-CHK-UWENUM-RTN   THRU 440-EXIT.                 00026800
026900     PERFORM 445-CHK-HLTHENUM-RTN THRU 445-EXIT.                 00026900
027000     PERFORM 450-CHK-RANGE-RTN    THRU 450-EXIT.                 00027000
027100     PERFORM 470-CHK-FK-RTN       THRU 470-EXIT.                 00027100
027200     IF CK-REQ-FAIL-CNT > 0                                      00027200
027300         SET WS-DATASET-FAILED TO TRUE                           00027300
027400     END-IF.                                                     00027400
027500     IF CK-DUP-CNT > 0 AND CK-NONBLANK-CNT > 0                   00027500
027600         COMPUTE CK-DUP-PCT = (CK-DUP-CNT / CK-NONBLANK-CNT)*100 00027600
027700         IF CK-DUP-PCT > 1.0                                     00027700
027800             SET WS-DATASET-FAILED TO TRUE                       00027800
027900         END-IF                                                  00027900
028000     END-IF.                                                     00028000
028100     IF CK-FK-ORPHAN-CNT > 0                                     00028100
028200         SET WS-DATASET-FAILED TO TRUE                           00028200
028300     END-IF.                                                     00028300
028400 400-EXIT.                                                       00028400
028500     EXIT.                                                       00028500
028600***************************************************************00028600
028700* 410-CHK-REQUIRED-RTN (CRITICAL) - APPLICATION-ID, QUOTE-ID,    00028700
028800* CUSTOMER-ID, UNDERWRITING-STATUS MUST BE PRESENT.              00028800
028900***************************************************************00028900
029000 410-CHK-REQUIRED-RTN.                                           00029000
029100     MOVE 0 TO CK-REQ-FAIL-CNT.                                  00029100
029200     IF WS-APPL-QA-CNT = 0                                       00029200
029300         GO TO 410-EXIT                                          00029300
029400     END-IF.                                                     00029400
029500     PERFORM 411-CHK-REQ-ONE-RTN THRU 411-EXIT                   00029500
029600         VARYING APPL-IX1 FROM 1 BY 1                            00029600
029700         UNTIL APPL-IX1 > WS-APPL-QA-CNT.                        00029700
029800 410-EXIT.                                                       00029800
029900     EXIT.                                                       00029900
030000 411-CHK-REQ-ONE-RTN.                                            00030000
030100     IF APP-ID(APPL-IX1)         = SPACES                        00030100
030200        OR APP-QUOTE-ID(APPL-IX1) = SPACES                       00030200
030300        OR APP-CUST-ID(APPL-IX1)  = SPACES                       00030300
030400        OR APP-UW-STATUS(APPL-IX1) = SPACES                      00030400
030500         ADD 1 TO CK-REQ-FAIL-CNT                                00030500
030600     END-IF.                                                     00030600
030700 411-EXIT.                                                       00030700
030800     EXIT.                                                       00030800
030900***************************************************************00030900
031000* 430-CHK-DUPS-RTN (CRITICAL) - DUPLICATE APP-ID AMONG           00031000
031100* NON-BLANK KEYS.  TABLE IS ALREADY SORTED SO DUPLICATES ARE     00031100
031200* ADJACENT.                                                      00031200
031300***************************************************************00031300
031400 430-CHK-DUPS-RTN.                                               00031400
031500     MOVE 0 TO CK-DUP-CNT.                                       00031500
031600     MOVE 0 TO CK-NONBLANK-CNT.                                  00031600
031700     IF WS-APPL-QA-CNT = 0                                       00031700
031800         GO TO 430-EXIT                                          00031800
031900     END-IF.                                                     00031900
032000     PERFORM 431-CHK-DUP-ONE-RTN THRU 431-EXIT                   00032000
032100         VARYING APPL-IX1 FROM 1 BY 1                            00032100
032200         UNTIL APPL-IX1 > WS-APPL-QA-CNT.                        00032200
032300 430-EXIT.                                                       00032300
032400     EXIT.                                                       00032400
032500 431-CHK-DUP-ONE-RTN.                                            00032500
032600     IF APP-ID(APPL-IX1) = SPACES                                00032600
032700         GO TO 431-EXIT                                          00032700
032800     END-IF.                                                     00032800
032900     ADD 1 TO CK-NONBLANK-CNT.                                   00032900
033000     IF APPL-IX1 > 1                                             00033000
033100         SET APPL-IX2 TO APPL-IX1                                00033100
033200         SET APPL-IX2 DOWN BY 1                                  00033200
033300         IF APP-ID(APPL-IX1) = APP-ID(APPL-IX2)                  00033300
033400             ADD 1 TO CK-DUP-CNT                                 00033400
033500         END-IF                                                  00033500
033600     END-IF.                                                     00033600
033700 431-EXIT.                                                       00033700
033800     EXIT.                                                       00033800
033900***************************************************************00033900
034000* 440-CHK-UWENUM-RTN (WARNING) - UNDERWRITING-STATUS MUST BE     00034000
034100* ONE OF THE FIVE KNOWN STATUSES WHEN NON-BLANK.                 00034100
034200***************************************************************00034200
034300 440-CHK-UWENUM-RTN.                                             00034300
034400     MOVE 0 TO CK-UWENUM-BAD-CNT.                                00034400
034500     IF WS-APPL-QA-CNT = 0                                       00034500
034600         GO TO 440-EXIT                                          00034600
034700     END-IF.                                                     00034700
034800     PERFORM 441-CHK-UWENUM-ONE-RTN THRU 441-EXIT                00034800
034900         VARYING APPL-IX1 FROM 1 BY 1                            00034900
035000         UNTIL APPL-IX1 > WS-APPL-QA-CNT.                        00035000
035100 440-EXIT.                                                       00035100
035200     EXIT.                                                       00035200
035300 441-CHK-UWENUM-ONE-RTN.                                         00035300
035400     IF APP-UW-STATUS(APPL-IX1) = SPACES                         00035400
035500         GO TO 441-EXIT                                          00035500
035600     END-IF.                                                     00035600
035700     IF APP-UW-STATUS(APPL-IX1) NOT = 'Pending  '                00035700
035800        AND APP-UW-STATUS(APPL-IX1) NOT = 'In Review'             00035800
035900        AND APP-UW-STATUS(APPL-IX1) NOT = 'Approved '             00035900
036000        AND APP-UW-STATUS(APPL-IX1) NOT = 'Declined '             00036000
036100        AND APP-UW-STATUS(APPL-IX1) NOT = 'Referred '             00036100
036200         ADD 1 TO CK-UWENUM-BAD-CNT                              00036200
036300     END-IF.                                                     00036300
036400 441-EXIT.                                                       00036400
036500     EXIT.                                                       00036500
036600***************************************************************00036600
036700* 445-CHK-HLTHENUM-RTN (WARNING) - HEALTH-CLASS MUST BE ONE OF   00036700
036800* THE FIVE KNOWN CLASSES WHEN NON-BLANK.                         00036800
036900***************************************************************00036900
037000 445-CHK-HLTHENUM-RTN.                                           00037000
037100     MOVE 0 TO CK-HLTHENUM-BAD-CNT.                              00037100
037200     IF WS-APPL-QA-CNT = 0                                       00037200
037300         GO TO 445-EXIT                                          00037300
037400     END-IF.                                                     00037400
037500     PERFORM 446-CHK-HLTHENUM-ONE-RTN THRU 446-EXIT              00037500
037600         VARYING APPL-IX1 FROM 1 BY 1                            00037600
037700         UNTIL APPL-IX1 > WS-APPL-QA-CNT.                        00037700
037800 445-EXIT.                                                       00037800
037900     EXIT.                                                       00037900
038000 446-CHK-HLTHENUM-ONE-RTN.                                       00038000
038100     IF APP-HEALTH-CLASS(APPL-IX1) = SPACES                      00038100
038200         GO TO 446-EXIT                                          00038200
038300     END-IF.                                                     00038300
038400     IF APP-HEALTH-CLASS(APPL-IX1) NOT = 'Preferred Plus'        00038400
038500        AND APP-HEALTH-CLASS(APPL-IX1) NOT = 'Preferred     '    00038500
038600        AND APP-HEALTH-CLASS(APPL-IX1) NOT = 'Standard Plus '    00038600
038700        AND APP-HEALTH-CLASS(APPL-IX1) NOT = 'Standard      '    00038700
038800        AND APP-HEALTH-CLASS(APPL-IX1) NOT = 'Substandard   '    00038800
038900         ADD 1 TO CK-HLTHENUM-BAD-CNT                            00038900
039000     END-IF.                                                     00039000
039100 446-EXIT.                                                       00039100
039200     EXIT.                                                       00039200
039300***************************************************************00039300
039400* 450-CHK-RANGE-RTN (WARNING) - RISK-SCORE MUST FALL IN 1-100    00039400
039500* WHEN NON-BLANK; NON-NUMERIC ALSO COUNTS.                       00039500
039600***************************************************************00039600
039700 450-CHK-RANGE-RTN.                                              00039700
039800     MOVE 0 TO CK-RANGE-BAD-CNT.                                 00039800
039900     IF WS-APPL-QA-CNT = 0                                       00039900
040000         GO TO 450-EXIT                                          00040000
040100     END-IF.                                                     00040100
040200     PERFORM 451-CHK-RANGE-ONE-RTN THRU 451-EXIT                 00040200
040300         VARYING APPL-IX1 FROM 1 BY 1                            00040300
040400         UNTIL APPL-IX1 > WS-APPL-QA-CNT.                        00040400
040500 450-EXIT.                                                       00040500
040600     EXIT.                                                       00040600
040700 451-CHK-RANGE-ONE-RTN.                                          00040700
040800     IF APP-RISK-SCORE(APPL-IX1) NOT NUMERIC                     00040800
040900         ADD 1 TO CK-RANGE-BAD-CNT                               00040900
041000         GO TO 451-EXIT                                          00041000
041100     END-IF.                                                     00041100
041200     IF APP-RISK-SCORE(APPL-IX1) < 1                             00041200
041300        OR APP-RISK-SCORE(APPL-IX1) > 100                        00041300
041400         ADD 1 TO CK-RANGE-BAD-CNT                               00041400
041500     END-IF.                                                     00041500
041600 451-EXIT.                                                       00041600
041700     EXIT.                                                       00041700
041800***************************************************************00041800
041900* 470-CHK-FK-RTN (CRITICAL) - EVERY NON-BLANK APP-QUOTE-ID       00041900
042000* MUST EXIST AS A QUO-ID IN THE PROMOTED QUOTE PROD DATASET.     00042000
042100***************************************************************00042100
042200 470-CHK-FK-RTN.                                                 00042200
042300     MOVE 0 TO CK-FK-ORPHAN-CNT.                                 00042300
042400     IF WS-APPL-QA-CNT = 0                                       00042400
042500         GO TO 470-EXIT                                          00042500
042600     END-IF.                                                     00042600
042700     PERFORM 471-CHK-FK-ONE-RTN THRU 471-EXIT                    00042700
042800         VARYING APPL-IX1 FROM 1 BY 1                            00042800
042900         UNTIL APPL-IX1 > WS-APPL-QA-CNT.                        00042900
043000 470-EXIT.                                                       00043000
043100     EXIT.                                                       00043100
043200 471-CHK-FK-ONE-RTN.                                             00043200
043300     IF APP-QUOTE-ID(APPL-IX1) = SPACES                          00043300
043400         GO TO 471-EXIT                                          00043400
043500     END-IF.                                                     00043500
043600     PERFORM 480-FIND-QUOT-RTN THRU 480-EXIT.                    00043600
043700     IF NOT WS-QUOT-FOUND                                        00043700
043800         ADD 1 TO CK-FK-ORPHAN-CNT                               00043800
043900     END-IF.                                                     00043900
044000 471-EXIT.                                                       00044000
044100     EXIT.                                                       00044100
044200***************************************************************00044200
044300* 480-FIND-QUOT-RTN - HAND-ROLLED BINARY SEARCH OF QUOT-TABLE    00044300
044400* BY APP-QUOTE-ID(APPL-IX1).  QUOT-TABLE IS ALREADY IN           00044400
044500* ASCENDING QUO-ID ORDER BECAUSE PROMQUOT WROTE IT THAT WAY.     00044500
044600***************************************************************00044600
044700 480-FIND-QUOT-RTN.                                              00044700
044800     MOVE 'N' TO WS-QUOT-FOUND-SW.                                00044800
044900     MOVE 1 TO WS-FK-LOW.                                        00044900
045000     MOVE WS-QUOT-PROD-CNT TO WS-FK-HIGH.                        00045000
045100 480-SEARCH-LOOP.                                                00045100
045200     IF WS-FK-LOW > WS-FK-HIGH                                   00045200
045300         GO TO 480-EXIT                                          00045300
045400     END-IF.                                                     00045400
045500     COMPUTE WS-FK-MID = (WS-FK-LOW + WS-FK-HIGH) / 2.           00045500
045600     SET QUOT-IX1 TO WS-FK-MID.                                  00045600
045700     IF QUO-ID(QUOT-IX1) = APP-QUOTE-ID(APPL-IX1)                00045700
045800         SET WS-QUOT-FOUND TO TRUE                               00045800
045900         GO TO 480-EXIT                                          00045900
046000     END-IF.                                                     00046000
046100     IF QUO-ID(QUOT-IX1) < APP-QUOTE-ID(APPL-IX1)                00046100
046200         COMPUTE WS-FK-LOW = WS-FK-MID + 1                       00046200
046300     ELSE                                                        00046300
046400         COMPUTE WS-FK-HIGH = WS-FK-MID - 1                      00046400
046500     END-IF.                                                     00046500
046600     GO TO 480-SEARCH-LOOP.                                      00046600
046700 480-EXIT.                                                       00046700
046800     EXIT.                                                       00046800
046900***************************************************************00046900
047000* 500-REPORT-RTN - WRITE THE QUALITY-REPORT BLOCK FOR            00047000
047100* APPLICATIONS.                                                  00047100
047200***************************************************************00047200
047300 500-REPORT-RTN.                                                 00047300
047400     MOVE SPACES TO QUALITY-RPT-RECORD.                          00047400
047500     MOVE SPACES TO QL-HEADING-LINE.                             00047500
047600     MOVE 'APPLICATIONS' TO QL-HDR-DATASET.                      00047600
047700     MOVE WS-APPL-QA-CNT TO QL-HDR-RECCNT.                       00047700
047800     MOVE QL-HEADING-LINE TO QUALITY-RPT-RECORD.                 00047800
047900     WRITE QUALITY-RPT-RECORD.                                   00047900
048000     PERFORM 510-DTL-REQUIRED-RTN THRU 510-EXIT.                 00048000
048100     PERFORM 512-DTL-DUPS-RTN     THRU 512-EXIT.                 00048100
048200     PERFORM 513-DTL-UWENUM-RTN   THRU 513-EXIT.                 00048200
048300     PERFORM 514-DTL-HLTHENUM-RTN THRU 514-EXIT.                 00048300
048400     PERFORM 515-DTL-RANGE-RTN    THRU 515-EXIT.                 00048400
048500     PERFORM 516-DTL-FK-RTN       THRU 516-EXIT.                 00048500
048600     MOVE SPACES TO QUALITY-RPT-RECORD.                          00048600
048700     MOVE SPACES TO QL-RESULT-LINE.                              00048700
048800     MOVE WS-DATASET-RESULT TO QL-RES-PASS-FAIL.                 00048800
048900     MOVE QL-RESULT-LINE TO QUALITY-RPT-RECORD.                  00048900
049000     WRITE QUALITY-RPT-RECORD.                                   00049000
049100 500-EXIT.                                                       00049100
049200     EXIT.                                                       00049200
049300 510-DTL-REQUIRED-RTN.                                           00049300
049400     MOVE SPACES TO QUALITY-RPT-RECORD.                          00049400
049500     MOVE SPACES TO QL-DETAIL-LINE.                              00049500
049600     MOVE 'REQUIRED FIELDS PRESENT'      TO QL-DET-CHECK-NAME.   00049600
049700     MOVE 'CRIT'                         TO QL-DET-CRIT-TAG.     00049700
049800     MOVE CK-REQ-FAIL-CNT                TO QL-DET-VALUE.        00049800
049900     IF CK-REQ-FAIL-CNT = 0                                      00049900
050000         MOVE 'PASS' TO QL-DET-PASS-FAIL                         00050000
050100     ELSE                                                        00050100
050200         MOVE 'FAIL' TO QL-DET-PASS-FAIL                         00050200
050300     END-IF.                                                     00050300
050400     MOVE QL-DETAIL-LINE TO QUALITY-RPT-RECORD.                  00050400
050500     WRITE QUALITY-RPT-RECORD.                                   00050500
050600 510-EXIT.                                                       00050600
050700     EXIT.                                                       00050700
050800 512-DTL-DUPS-RTN.                                               00050800
050900     MOVE SPACES TO QUALITY-RPT-RECORD.                          00050900
051000     MOVE SPACES TO QL-DETAIL-LINE.                              00051000
051100     MOVE 'DUPLICATE APPLICATION-ID'     TO QL-DET-CHECK-NAME.   00051100
051200     MOVE 'CRIT'                         TO QL-DET-CRIT-TAG.     00051200
051300     MOVE CK-DUP-CNT                     TO QL-DET-VALUE.        00051300
051400     IF CK-DUP-PCT NOT > 1.0                                     00051400
051500         MOVE 'PASS' TO QL-DET-PASS-FAIL                         00051500
051600     ELSE                                                        00051600
051700         MOVE 'FAIL' TO QL-DET-PASS-FAIL                         00051700
051800     END-IF.                                                     00051800
051900     MOVE QL-DETAIL-LINE TO QUALITY-RPT-RECORD.                  00051900
052000     WRITE QUALITY-RPT-RECORD.                                   00052000
052100 512-EXIT.                                                       00052100
052200     EXIT.                                                       00052200
052300 513-DTL-UWENUM-RTN.                                             00052300
052400     MOVE SPACES TO QUALITY-RPT-RECORD.                          00052400
052500     MOVE SPACES TO QL-DETAIL-LINE.                              00052500
052600     MOVE 'UW-STATUS ENUM'                TO QL-DET-CHECK-NAME.  00052600
052700     MOVE 'WARN'                         TO QL-DET-CRIT-TAG.     00052700
052800     MOVE CK-UWENUM-BAD-CNT              TO QL-DET-VALUE.        00052800
052900     IF CK-UWENUM-BAD-CNT = 0                                    00052900
053000         MOVE 'PASS' TO QL-DET-PASS-FAIL                         00053000
053100     ELSE                                                        00053100
053200         MOVE 'FAIL' TO QL-DET-PASS-FAIL                         00053200
053300     END-IF.                                                     00053300
053400     MOVE QL-DETAIL-LINE TO QUALITY-RPT-RECORD.                  00053400
053500     WRITE QUALITY-RPT-RECORD.                                   00053500
053600 513-EXIT.                                                       00053600
053700     EXIT.                                                       00053700
053800 514-DTL-HLTHENUM-RTN.                                           00053800
053900     MOVE SPACES TO QUALITY-RPT-RECORD.                          00053900
054000     MOVE SPACES TO QL-DETAIL-LINE.                              00054000
054100     MOVE 'HEALTH-CLASS ENUM'             TO QL-DET-CHECK-NAME.  00054100
054200     MOVE 'WARN'                         TO QL-DET-CRIT-TAG.     00054200
054300     MOVE CK-HLTHENUM-BAD-CNT            TO QL-DET-VALUE.        00054300
054400     IF CK-HLTHENUM-BAD-CNT = 0                                  00054400
054500         MOVE 'PASS' TO QL-DET-PASS-FAIL                         00054500
054600     ELSE                                                        00054600
054700         MOVE 'FAIL' TO QL-DET-PASS-FAIL                         00054700
054800     END-IF.                                                     00054800
054900     MOVE QL-DETAIL-LINE TO QUALITY-RPT-RECORD.                  00054900
055000     WRITE QUALITY-RPT-RECORD.                                   00055000
055100 514-EXIT.                                                       00055100
055200     EXIT.                                                       00055200
055300 515-DTL-RANGE-RTN.                                              00055300
055400     MOVE SPACES TO QUALITY-RPT-RECORD.                          00055400
055500     MOVE SPACES TO QL-DETAIL-LINE.                              00055500
055600     MOVE 'RISK-SCORE RANGE'              TO QL-DET-CHECK-NAME.  00055600
055700     MOVE 'WARN'                         TO QL-DET-CRIT-TAG.     00055700
055800     MOVE CK-RANGE-BAD-CNT                TO QL-DET-VALUE.       00055800
055900     IF CK-RANGE-BAD-CNT = 0                                     00055900
056000         MOVE 'PASS' TO QL-DET-PASS-FAIL                         00056000
056100     ELSE                                                        00056100
056200         MOVE 'FAIL' TO QL-DET-PASS-FAIL                         00056200
056300     END-IF.                                                     00056300
056400     MOVE QL-DETAIL-LINE TO QUALITY-RPT-RECORD.                  00056400
056500     WRITE QUALITY-RPT-RECORD.                                   00056500
056600 515-EXIT.                                                       00056600
056700     EXIT.                                                       00056700
056800 516-DTL-FK-RTN.                                                 00056800
056900     MOVE SPACES TO QUALITY-RPT-RECORD.                          00056900
057000     MOVE SPACES TO QL-DETAIL-LINE.                              00057000
057100     MOVE 'QUOTE-ID FK INTEGRITY'         TO QL-DET-CHECK-NAME.  00057100
057200     MOVE 'CRIT'                         TO QL-DET-CRIT-TAG.     00057200
057300     MOVE CK-FK-ORPHAN-CNT                TO QL-DET-VALUE.       00057300
057400     IF CK-FK-ORPHAN-CNT = 0                                     00057400
057500         MOVE 'PASS' TO QL-DET-PASS-FAIL                         00057500
057600     ELSE                                                        00057600
057700         MOVE 'FAIL' TO QL-DET-PASS-FAIL                         00057700
057800     END-IF.                                                     00057800
057900     MOVE QL-DETAIL-LINE TO QUALITY-RPT-RECORD.                  00057900
058000     WRITE QUALITY-RPT-RECORD.                                   00058000
058100 516-EXIT.                                                       00058100
058200     EXIT.                                                       00058200
058300***************************************************************00058300
058400* 600-CLEAN-RTN - LEFT-JUSTIFY ID FIELDS BY HAND (NO INTRINSIC   00058400
058500* TRIM FUNCTION ON THIS SHOP'S COMPILER).                        00058500
058600***************************************************************00058600
058700 600-CLEAN-RTN.                                                  00058700
058800     IF WS-APPL-QA-CNT = 0                                       00058800
058900         GO TO 600-EXIT                                          00058900
059000     END-IF.                                                     00059000
059100     PERFORM 610-CLEAN-ONE-RTN THRU 610-EXIT                     00059100
059200         VARYING APPL-IX1 FROM 1 BY 1                            00059200
059300         UNTIL APPL-IX1 > WS-APPL-QA-CNT.                        00059300
059400 600-EXIT.                                                       00059400
059500     EXIT.                                                       00059500
059600 610-CLEAN-ONE-RTN.                                              00059600
059700     MOVE SPACES TO CLN-FLD.                                     00059700
059800     MOVE APP-ID(APPL-IX1) TO CLN-FLD.                           00059800
059900     PERFORM 620-LEFT-JUST-RTN THRU 620-EXIT.                    00059900
060000     MOVE CLN-RESULT TO APP-ID(APPL-IX1).                        00060000
060100     MOVE SPACES TO CLN-FLD.                                     00060100
060200     MOVE APP-QUOTE-ID(APPL-IX1) TO CLN-FLD.                     00060200
060300     PERFORM 620-LEFT-JUST-RTN THRU 620-EXIT.                    00060300
060400     MOVE CLN-RESULT TO APP-QUOTE-ID(APPL-IX1).                  00060400
060500     MOVE SPACES TO CLN-FLD.                                     00060500
060600     MOVE APP-NOTES(APPL-IX1) TO CLN-FLD.                        00060600
060700     PERFORM 620-LEFT-JUST-RTN THRU 620-EXIT.                    00060700
060800     MOVE CLN-RESULT TO APP-NOTES(APPL-IX1).                     00060800
060900 610-EXIT.                                                       00060900
061000     EXIT.                                                       00061000
061100 620-LEFT-JUST-RTN.                                              00061100
061200     MOVE SPACES TO CLN-RESULT.                                  00061200
061300     MOVE 0 TO CLN-FIRST-POS.                                    00061300
061400     MOVE 'N' TO CLN-FOUND-SW.                                   00061400
061500     PERFORM 621-FIND-FIRST-RTN THRU 621-EXIT                    00061500
061600         VARYING CLN-IDX FROM 1 BY 1                             00061600
061700         UNTIL CLN-IDX > 40 OR CLN-FOUND.                        00061700
061800     IF CLN-FOUND                                                00061800
061900         MOVE CLN-FLD(CLN-FIRST-POS:) TO CLN-RESULT              00061900
062000     END-IF.                                                     00062000
062100 620-EXIT.                                                       00062100
062200     EXIT.                                                       00062200
062300 621-FIND-FIRST-RTN.                                             00062300
062400     IF CLN-FLD(CLN-IDX:1) NOT = SPACE                           00062400
062500         MOVE CLN-IDX TO CLN-FIRST-POS                           00062500
062600         MOVE 'Y' TO CLN-FOUND-SW                                00062600
062700     END-IF.                                                     00062700
062800 621-EXIT.                                                       00062800
062900     EXIT.                                                       00062900
063000***************************************************************00063000
063100* 700-WRITE-PROD-RTN - WRITE THE PROMOTED APPLICATION PROD FILE. 00063100
063200***************************************************************00063200
063300 700-WRITE-PROD-RTN.                                             00063300
063400     OPEN OUTPUT APPL-PROD-FILE.                                 00063400
063500     MOVE 0 TO WS-APPL-PROD-CNT.                                 00063500
063600     IF WS-APPL-QA-CNT = 0                                       00063600
063700         GO TO 700-EXIT                                          00063700
063800     END-IF.                                                     00063800
063900     PERFORM 710-WRITE-ONE-RTN THRU 710-EXIT                     00063900
064000         VARYING APPL-IX1 FROM 1 BY 1                            00064000
064100         UNTIL APPL-IX1 > WS-APPL-QA-CNT.                        00064100
064200 700-EXIT.                                                       00064200
064300     CLOSE APPL-PROD-FILE.                                       00064300
064400     EXIT.                                                       00064400
064500 710-WRITE-ONE-RTN.                                              00064500
064600     MOVE APPL-RECORD(APPL-IX1) TO APPL-PROD-RECORD.             00064600
064700     WRITE APPL-PROD-RECORD.                                     00064700
064800     ADD 1 TO WS-APPL-PROD-CNT.                                  00064800
064900 710-EXIT.                                                       00064900
065000     EXIT.                                                       00065000
065100***************************************************************00065100
065200 900-TERM-RTN.                                                   00065200
065300     CLOSE APPL-QA-FILE.                                         00065300
065400     CLOSE QUOT-PROD-FILE.                                       00065400
065500     MOVE SPACES TO QUALITY-RPT-RECORD.                          00065500
065600     MOVE SPACES TO QL-SUMMARY-LINE.                             00065600
065700     MOVE 'APPLICATIONS' TO QL-SUM-ENTITY.                       00065700
065800     IF WS-DATASET-PASSED                                        00065800
065900         MOVE 'SUCCESS' TO QL-SUM-RESULT                         00065900
066000         MOVE WS-APPL-PROD-CNT TO QL-SUM-RECCNT                  00066000
066100     ELSE                                                        00066100
066200         MOVE 'FAILED ' TO QL-SUM-RESULT                         00066200
066300         MOVE 0 TO QL-SUM-RECCNT                                 00066300
066400     END-IF.                                                     00066400
066500     MOVE QL-SUMMARY-LINE TO QUALITY-RPT-RECORD.                 00066500
066600     WRITE QUALITY-RPT-RECORD.                                   00066600
066700     CLOSE QUALITY-RPT-FILE.                                     00066700
066800 900-EXIT.                                                       00066800
066900     EXIT.                                                       00066900
